000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  IPSTD.
000400 AUTHOR. R M PELLETIER.
000500 INSTALLATION. CLAIMS SYSTEMS DEVELOPMENT.
000600 DATE-WRITTEN. 09/24/89.
000700 DATE-COMPILED. 09/24/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900 
001000******************************************************************
001100*REMARKS.
001200*
001300*          THIS PROGRAM STANDARDIZES ONE RAW INPATIENT CLAIM
001400*          EXTRACT FILE INTO THE BRONZE-LAYER CLAIMINS FILE,
001500*          STAMPING CLMI-CLAIM-SETTING "I".  THE EXTRACT FILE
001600*          NAME (E.G. "INPATIENT_2009_SAMPLE1") IS PARSED FOR THE
001700*          SAMPLE IDENTIFIER; ITS YEAR TOKEN IS STILL VALIDATED BUT
001800*          THE YEAR STAMPED ON THE OUTPUT IS THE MODAL CLM-FROM-
001900*          DATE YEAR ACROSS A SAMPLE OF LEADING RECORDS (SEE
002000*          250-DERIVE-MODAL-YEAR).  A RECORD MISSING ITS BENE-ID OR
002100*          CONTAINING NO DATA AT ALL IS COUNTED AND DROPPED.
002200*
002300******************************************************************
002400*  CHANGE LOG
002500*  ----------------------------------------------------------
002600*  DATE      BY   TICKET      DESCRIPTION
002700*  --------  ---  ----------  ---------------------------------
002800*  09/24/89  RMP  CR-0513     INITIAL VERSION - ADAPTED FROM
002900*                             BENSTD FOR THE INSTITUTIONAL CLAIM
003000*                             LAYOUT (RECORD LAYOUTS, U1).
003100*  04/11/02  TGH  CR-0559     SWITCHED PREFIX DERIVATION TO THE
003200*                             SHARED STDCOMN ROUTINE.
003300*  06/03/98  DWK  Y2K-0071    Y2K REVIEW - CLM-FROM-DATE, CLM-
003400*                             THRU-DATE, AND ADMSN-DATE CARRIED
003500*                             AS 4-DIGIT-CENTURY YYYYMMDD FROM
003600*                             THE SOURCE EXTRACT; NO WINDOWING
003700*                             LOGIC REQUIRED.
003800*  11/14/02  TGH  CR-0601     SWITCHED MONEY-FIELD CONVERSION TO
003900*                             THE SHARED STDCOMN ROUTINE.
004000*  01/09/03  TGH  CR-0623     SWITCHED DATE CONVERSION TO THE
004100*                             SHARED STDCOMN NORMALIZE-NUM
004200*                             FUNCTION.
004300*  07/30/04  TGH  CR-0699     CORRECTED DROPPED-RECORD COUNT TO
004400*                             INCLUDE BLANK LINES, NOT JUST
004500*                             RECORDS WITH A MISSING BENE-ID.
004600*  08/30/09  LNW  CR-0844     RECOMPILED UNDER UPDATED SHOP
004700*                             STANDARDS; NO LOGIC CHANGE.
004800*  02/11/11  LNW  CR-0912     YEAR IS NOW DERIVED AS THE MODAL
004900*                             CLM-FROM-DATE YEAR OVER A SAMPLE OF
005000*                             LEADING RECORDS INSTEAD OF THE FILE-
005100*                             NAME YEAR TOKEN, TO COVER EXTRACTS
005200*                             THAT SPAN MORE THAN ONE CALENDAR
005300*                             YEAR; THE FILE-NAME TOKEN IS STILL
005400*                             VALIDATED IN 200-CLASSIFY-FILE AND
005500*                             SERVES AS THE FALLBACK IF THE SAMPLE
005600*                             YIELDS NO USABLE DATE.  ALSO ADDED
005700*                             THE MISSING-KEY PERCENTAGE TO THE
005800*                             JOB SUMMARY IN 999-CLEANUP.
005900******************************************************************
006000 
006100 ENVIRONMENT DIVISION.
006200 CONFIGURATION SECTION.
006300 SOURCE-COMPUTER. IBM-390.
006400 OBJECT-COMPUTER. IBM-390.
006500 SPECIAL-NAMES.
006600     C01 IS TOP-OF-FORM.
006700 INPUT-OUTPUT SECTION.
006800 FILE-CONTROL.
006900     SELECT SYSOUT
007000     ASSIGN TO UT-S-SYSOUT
007100       ORGANIZATION IS SEQUENTIAL.
007200 
007300     SELECT CLAIM-EXTRACT
007400     ASSIGN TO UT-S-IPEXT
007500       ORGANIZATION IS LINE SEQUENTIAL
007600       FILE STATUS IS IPEXT-STATUS.
007700 
007800     SELECT CLAIMINS-BRONZE
007900     ASSIGN TO UT-S-IPBRZ
008000       ORGANIZATION IS SEQUENTIAL
008100       FILE STATUS IS IPBRZ-STATUS.
008200 
008300 DATA DIVISION.
008400 FILE SECTION.
008500 FD  SYSOUT
008600     RECORDING MODE IS F
008700     LABEL RECORDS ARE STANDARD
008800     RECORD CONTAINS 130 CHARACTERS
008900     BLOCK CONTAINS 0 RECORDS
009000     DATA RECORD IS SYSOUT-REC.
009100 01  SYSOUT-REC  PIC X(130).
009200 
009300****** RAW INPATIENT CLAIM EXTRACT - ONE COMMA-DELIMITED LINE
009400****** PER CLAIM (RECORD LAYOUTS, U1)
009500 FD  CLAIM-EXTRACT
009600     RECORDING MODE IS F
009700     LABEL RECORDS ARE STANDARD
009800     RECORD CONTAINS 400 CHARACTERS
009900     DATA RECORD IS CLAIM-EXTRACT-REC.
010000 01  CLAIM-EXTRACT-REC            PIC X(400).
010100 
010200****** BRONZE OUTPUT - COPY CLAIMINS CARRIES BOTH THE DETAIL AND
010300****** TRAILER RECORD FORMATS VIA REDEFINES
010400 FD  CLAIMINS-BRONZE
010500     RECORDING MODE IS F
010600     LABEL RECORDS ARE STANDARD
010700     RECORD CONTAINS 250 CHARACTERS
010800     BLOCK CONTAINS 0 RECORDS
010900     DATA RECORD IS CLMI-DTL-REC.
011000 COPY CLAIMINS.
011100 
011200 WORKING-STORAGE SECTION.
011300 77  WS-FLD-SUB               PIC 9(2) COMP.
011400 77  MISSING-ID-SW            PIC X(01).
011500     88  MISSING-BENE-ID          VALUE "Y".
011600 01  FILE-STATUS-CODES.
011700     05  IPEXT-STATUS             PIC X(2).
011800         88  IPEXT-EOF            VALUE "10".
011900     05  IPBRZ-STATUS             PIC X(2).
012000 
012100 01  COUNTERS-IDXS-AND-ACCUMULATORS.
012200     05  RECORDS-READ             PIC 9(9) COMP.
012300     05  RECORDS-WRITTEN          PIC 9(9) COMP.
012400     05  RECORDS-DROPPED          PIC 9(9) COMP.
012500     05  RECORDS-DROPPED-BLANK    PIC 9(9) COMP.
012600     05  RECORDS-DROPPED-MISSING-ID PIC 9(9) COMP.
012700     05  WS-MISSING-KEY-PCT       PIC 9(3)V99.
012800 
012900 01  WS-REPORT-FIELDS.
013000     05  WS-MISSING-KEY-PCT-O     PIC ZZ9.99.
013100 
013200 01  FLAGS-AND-SWITCHES.
013300     05  MORE-DATA-SW             PIC X(01) VALUE "Y".
013400         88  NO-MORE-DATA           VALUE "N".
013500     05  BLANK-LINE-SW            PIC X(01).
013600         88  BLANK-LINE              VALUE "Y".
013700     05  WS-YEAR-FOUND-SW         PIC X(01).
013800         88  YEAR-ALREADY-TALLIED     VALUE "Y".
013900 
014000******************************************************************
014100*    33 COMMA-DELIMITED COLUMNS OF THE RAW INSTITUTIONAL CLAIM
014200*    EXTRACT, IN THE ORDER THEY APPEAR ON THE LINE (U1)
014300******************************************************************
014400 01  WS-RAW-FIELDS.
014500     05  WS-RAW-FLD OCCURS 33 TIMES PIC X(30).
014600 
014700 01  WS-RAW-FIELDS-NUM-VIEW REDEFINES WS-RAW-FIELDS.
014800     05  WS-RAW-FLD-NUM OCCURS 33 TIMES PIC 9(30).
014900 
015000******************************************************************
015100*    JCL PARM BREAKOUT - "INPATIENT_yyyy_SAMPLEn"
015200******************************************************************
015300 01  WS-PARM-WORK.
015400     05  WS-PARM-TOKEN-TYPE       PIC X(20).
015500     05  WS-PARM-TOKEN-YEAR       PIC X(10).
015600     05  WS-PARM-TOKEN-SAMPLE     PIC X(20).
015700 
015800 01  WS-PARM-TOKEN-YEAR-BREAKOUT REDEFINES WS-PARM-TOKEN-YEAR.
015900     05  WS-PARM-YEAR-NUM         PIC 9(04).
016000     05  FILLER                   PIC X(06).
016100 
016200******************************************************************
016300*    U1 BUSINESS RULES - YEAR FOR THIS CLAIM TYPE IS THE MODAL
016400*    CALENDAR YEAR OF CLM-FROM-DATE ACROSS A SAMPLE OF LEADING
016500*    DETAIL RECORDS.  THE FILE-NAME YEAR TOKEN ABOVE REMAINS A
016600*    REQUIRED, VALIDATED PART OF THE FILE NAME (A MISSING TOKEN IS
016700*    STILL A HARD ERROR IN 200-CLASSIFY-FILE) BUT ITS VALUE ONLY
016800*    BACKS UP CLMI-YEAR WHEN THE SAMPLE YIELDS NO USABLE DATE.
016900******************************************************************
017000 01  WS-MODAL-YEAR-WORK.
017100     05  WS-SAMPLE-MAX            PIC 9(03) COMP VALUE 25.
017200     05  WS-SAMPLE-COUNT          PIC 9(03) COMP VALUE ZERO.
017300     05  WS-SAMPLE-DRAIN-IDX      PIC 9(03) COMP VALUE ZERO.
017400     05  WS-MODAL-YEAR            PIC 9(04).
017500     05  WS-MODAL-YEAR-HIGH-CNT   PIC 9(04) COMP.
017600 
017700 01  WS-YEAR-TOKEN-AREA.
017800     05  WS-YEAR-TOKEN            PIC X(04).
017900 
018000 01  WS-YEAR-TOKEN-NUM-VIEW REDEFINES WS-YEAR-TOKEN-AREA.
018100     05  WS-YEAR-TOKEN-NUM        PIC 9(04).
018200 
018300 01  WS-SAMPLE-BUFFER.
018400     05  WS-SAMPLE-ENTRY OCCURS 25 TIMES PIC X(400).
018500 
018600 01  WS-YEAR-FREQ-TABLE.
018700     05  WS-YEAR-FREQ-USED        PIC 9(03) COMP VALUE ZERO.
018800     05  WS-YEAR-FREQ-ENTRY OCCURS 20 TIMES INDEXED BY WS-YEAR-IDX.
018900         10  WS-YEAR-FREQ-VALUE   PIC 9(04).
019000         10  WS-YEAR-FREQ-COUNT   PIC 9(04) COMP.
019100 
019200 COPY ABENDREC.
019300 
019400******************************************************************
019500*    CALL AREA FOR THE SHARED STDCOMN INGEST-EDIT ROUTINE
019600******************************************************************
019700 01  WS-STDCOMN-REC.
019800     05  WS-STDCOMN-FUNCTION-SW   PIC X.
019900     05  WS-STDCOMN-FIELD-IN      PIC X(30).
020000     05  WS-STDCOMN-MISSING-FLAG  PIC X.
020100         88  WS-STDCOMN-MISSING      VALUE "Y".
020200     05  WS-STDCOMN-PREFIX-OUT    PIC X(02).
020300     05  WS-STDCOMN-MONEY-RAW     PIC X(15).
020400     05  WS-STDCOMN-MONEY-OUT     PIC S9(8)V99.
020500     05  WS-STDCOMN-NUMTOK-RAW    PIC X(15).
020600     05  WS-STDCOMN-NUMTOK-OUT    PIC 9(8).
020700 
020800 PROCEDURE DIVISION.
020900     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
021000     PERFORM 100-MAINLINE THRU 100-EXIT
021100             UNTIL NO-MORE-DATA.
021200     PERFORM 900-WRITE-TRAILER THRU 900-EXIT.
021300     PERFORM 999-CLEANUP THRU 999-EXIT.
021400     MOVE +0 TO RETURN-CODE.
021500     GOBACK.
021600 
021700******************************************************************
021800*    THIS PARAGRAPH HANDLES THE START-OF-JOB HOUSEKEEPING. IT
021900*    IS PART OF THE INPATIENT-CLAIM BRONZE-LAYER STANDARDIZE
022000*    STEP. THIS STEP RUNS ONCE PER INVOCATION OF THE PARAGRAPH
022100*    THAT PERFORMS IT AND DOES NOT LOOP ON ITS OWN. KEEP THIS
022200*    LOGIC IN SYNC WITH THE MATCHING PARAGRAPH IN THE SHOP'S
022300*    OTHER STANDARDIZE PROGRAMS IF THE RULE EVER CHANGES. DO
022400*    NOT REORDER THE STATEMENTS BELOW WITHOUT CHECKING THE
022500*    PARAGRAPHS THAT PERFORM THIS ONE - SEVERAL RELY ON THE
022600*    ORDER OF THE MOVES AND ADDS. THIS PARAGRAPH WAS WRITTEN TO
022700*    MATCH THE SAME PATTERN USED BY THE OTHER BRONZE-LAYER
022800*    PROGRAMS IN THIS SUITE. WHEN THIS PROGRAM IS RECOMPILED
022900*    UNDER A NEWER COMPILER RELEASE, RECHECK THIS PARAGRAPH FOR
023000*    ANY RESERVED-WORD CONFLICTS. THE SHOP REVIEWED THIS
023100*    PARAGRAPH DURING A LATER MAINTENANCE PASS AND FOUND NO
023200*    CHANGE NECESSARY. READ THE HEADER REMARKS AT THE TOP OF
023300*    THIS PROGRAM BEFORE MODIFYING THE LOGIC IN THIS PARAGRAPH.
023400******************************************************************
023500 000-HOUSEKEEPING.
023600     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
023700     DISPLAY "******** BEGIN JOB IPSTD ********".
023800     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
023900     PERFORM 800-OPEN-FILES THRU 800-EXIT.
024000     PERFORM 200-CLASSIFY-FILE THRU 200-EXIT.
024100     PERFORM 250-DERIVE-MODAL-YEAR THRU 250-EXIT.
024200     PERFORM 910-READ-EXTRACT THRU 910-EXIT.
024300*    RETURN POINT FOR THE PERFORM ... THRU 000-EXIT ABOVE.
024400 000-EXIT.
024500     EXIT.
024600 
024700******************************************************************
024800*    THIS PARAGRAPH CLASSIFYS FILE. IT IS PART OF THE
024900*    INPATIENT-CLAIM BRONZE-LAYER STANDARDIZE STEP. CONTROL
025000*    RETURNS TO THE CALLING PERFORM VIA THE EXIT PARAGRAPH
025100*    IMMEDIATELY BELOW. NO OTHER PARAGRAPH IN THIS PROGRAM
025200*    SHOULD RESET THE WORKING-STORAGE FIELDS TOUCHED HERE. THIS
025300*    ROUTINE WAS LEFT ALONE DURING THE SHOP'S Y2K REVIEW - SEE
025400*    THE CHANGE LOG ABOVE. THE FIELD WIDTHS AND EDIT RULES
025500*    BELOW FOLLOW THE SAME CONVENTIONS USED THROUGHOUT THE
025600*    CLAIMS BATCH SUITE. A FUTURE CHANGE HERE SHOULD BE LOGGED
025700*    IN THE CHANGE LOG AT THE TOP OF THIS PROGRAM, NOT LEFT AS
025800*    A LOOSE COMMENT. THIS STEP RUNS ONCE PER INVOCATION OF THE
025900*    PARAGRAPH THAT PERFORMS IT AND DOES NOT LOOP ON ITS OWN.
026000*    KEEP THIS LOGIC IN SYNC WITH THE MATCHING PARAGRAPH IN THE
026100*    SHOP'S OTHER STANDARDIZE PROGRAMS IF THE RULE EVER
026200*    CHANGES. DO NOT REORDER THE STATEMENTS BELOW WITHOUT
026300*    CHECKING THE PARAGRAPHS THAT PERFORM THIS ONE - SEVERAL
026400*    RELY ON THE ORDER OF THE MOVES AND ADDS.
026500******************************************************************
026600 200-CLASSIFY-FILE.
026700*  U1 BUSINESS RULES - UNKNOWN FILE-NAME PATTERN, OR NO YEAR OR
026800*  SAMPLE TOKEN FOUND, IS A HARD ERROR, EVEN THOUGH THE YEAR TOKEN'S
026900*  VALUE ITSELF NO LONGER STAMPS CLMI-YEAR - SEE 250-DERIVE-MODAL-
027000*  YEAR BELOW.
027100     MOVE "200-CLASSIFY-FILE" TO PARA-NAME.
027200     MOVE SPACES TO WS-PARM-WORK.
027300     ACCEPT WS-PARM-TOKEN-TYPE FROM SYSIN.
027400     UNSTRING WS-PARM-TOKEN-TYPE DELIMITED BY "_"
027500              INTO WS-PARM-TOKEN-TYPE
027600                   WS-PARM-TOKEN-YEAR
027700                   WS-PARM-TOKEN-SAMPLE.
027800     IF WS-PARM-TOKEN-TYPE NOT = "INPATIENT"
027900         MOVE "** UNKNOWN FILE-NAME PATTERN" TO ABEND-REASON
028000         GO TO 1000-ABEND-RTN.
028100     IF WS-PARM-TOKEN-YEAR IS NOT NUMERIC
028200        OR WS-PARM-TOKEN-YEAR = SPACES
028300         MOVE "** NO YEAR TOKEN FOUND IN FILE NAME"
028400                                  TO ABEND-REASON
028500         GO TO 1000-ABEND-RTN.
028600     IF WS-PARM-TOKEN-SAMPLE = SPACES
028700         MOVE "** NO SAMPLE TOKEN FOUND IN FILE NAME"
028800                                  TO ABEND-REASON
028900         GO TO 1000-ABEND-RTN.
029000     MOVE WS-PARM-TOKEN-SAMPLE TO CLMI-SAMPLE-ID.
029100*    RETURN POINT FOR THE PERFORM ... THRU 200-EXIT ABOVE.
029200 200-EXIT.
029300     EXIT.
029400 
029500******************************************************************
029600*    THIS PARAGRAPH DERIVES MODAL YEAR. IT IS PART OF THE
029700*    INPATIENT-CLAIM BRONZE-LAYER STANDARDIZE STEP. THIS
029800*    PARAGRAPH DOES NOT OPEN OR CLOSE ANY FILE ITSELF; THAT IS
029900*    HANDLED BY THE HOUSEKEEPING AND CLEANUP PARAGRAPHS. THE
030000*    SHOP'S STANDARD PRACTICE IS TO KEEP THIS KIND OF STEP IN
030100*    ITS OWN PARAGRAPH SO A LATER MAINTAINER CAN FOLLOW THE
030200*    PERFORM CHAIN FROM THE MAIN-LINE DOWN. CONTROL RETURNS TO
030300*    THE CALLING PERFORM VIA THE EXIT PARAGRAPH IMMEDIATELY
030400*    BELOW. NO OTHER PARAGRAPH IN THIS PROGRAM SHOULD RESET THE
030500*    WORKING-STORAGE FIELDS TOUCHED HERE. THIS ROUTINE WAS LEFT
030600*    ALONE DURING THE SHOP'S Y2K REVIEW - SEE THE CHANGE LOG
030700*    ABOVE. THE FIELD WIDTHS AND EDIT RULES BELOW FOLLOW THE
030800*    SAME CONVENTIONS USED THROUGHOUT THE CLAIMS BATCH SUITE. A
030900*    FUTURE CHANGE HERE SHOULD BE LOGGED IN THE CHANGE LOG AT
031000*    THE TOP OF THIS PROGRAM, NOT LEFT AS A LOOSE COMMENT. THIS
031100*    STEP RUNS ONCE PER INVOCATION OF THE PARAGRAPH THAT
031200*    PERFORMS IT AND DOES NOT LOOP ON ITS OWN.
031300******************************************************************
031400 250-DERIVE-MODAL-YEAR.
031500*  U1 BUSINESS RULES - SAMPLE UP TO WS-SAMPLE-MAX LEADING DETAIL
031600*  RECORDS, TALLY THE YEAR PORTION OF CLM-FROM-DATE FOR EACH, AND
031700*  STAMP CLMI-YEAR WITH THE MOST FREQUENT (MODAL) YEAR FOUND.  THE
031800*  SAMPLED RECORDS ARE BUFFERED SO 910-READ-EXTRACT CAN REPLAY THEM
031900*  THROUGH THE NORMAL EDIT/WRITE LOGIC WITHOUT RE-READING THE FILE.
032000     MOVE "250-DERIVE-MODAL-YEAR" TO PARA-NAME.
032100     MOVE ZERO TO WS-SAMPLE-COUNT.
032200     MOVE ZERO TO WS-SAMPLE-DRAIN-IDX.
032300     MOVE ZERO TO WS-YEAR-FREQ-USED.
032400     PERFORM 255-BUFFER-SAMPLE-RECORD THRU 255-EXIT
032500             UNTIL WS-SAMPLE-COUNT NOT LESS THAN WS-SAMPLE-MAX
032600                OR NO-MORE-DATA.
032700     PERFORM 270-PICK-MODAL-YEAR THRU 270-EXIT.
032800*    RETURN POINT FOR THE PERFORM ... THRU 250-EXIT ABOVE.
032900 250-EXIT.
033000     EXIT.
033100 
033200******************************************************************
033300*    THIS PARAGRAPH BUFFERS SAMPLE RECORD. IT IS PART OF THE
033400*    INPATIENT-CLAIM BRONZE-LAYER STANDARDIZE STEP. READ THE
033500*    HEADER REMARKS AT THE TOP OF THIS PROGRAM BEFORE MODIFYING
033600*    THE LOGIC IN THIS PARAGRAPH. THIS IS A LOW-LEVEL WORKER
033700*    PARAGRAPH; IT IS NOT INTENDED TO BE PERFORMED DIRECTLY
033800*    FROM OUTSIDE ITS OWNING SECTION. ANY CHANGE TO THE RECORD
033900*    LAYOUT THIS PARAGRAPH TOUCHES MUST BE COORDINATED WITH THE
034000*    COPYBOOK OWNER. THE COUNTERS UPDATED HERE FEED THE
034100*    END-OF-JOB TOTALS DISPLAYED BY THE CLEANUP PARAGRAPH. THIS
034200*    PARAGRAPH FOLLOWS THE SAME NUMBERING CONVENTION THE SHOP
034300*    HAS USED SINCE THE EARLIEST CLAIMS BATCH PROGRAMS. IF THIS
034400*    STEP EVER NEEDS TO HANDLE A SECOND RECORD TYPE, ADD A NEW
034500*    PARAGRAPH RATHER THAN BRANCHING INSIDE THIS ONE. THE
034600*    SHOP'S CONVENTION IS ONE PERFORM PER LOGICAL STEP, EVEN
034700*    WHEN THE STEP IS SHORT, SO THE MAIN-LINE STAYS READABLE.
034800*    THIS PARAGRAPH DOES NOT OPEN OR CLOSE ANY FILE ITSELF;
034900*    THAT IS HANDLED BY THE HOUSEKEEPING AND CLEANUP
035000*    PARAGRAPHS.
035100******************************************************************
035200 255-BUFFER-SAMPLE-RECORD.
035300     PERFORM 905-READ-RAW THRU 905-EXIT.
035400     IF NOT NO-MORE-DATA
035500         ADD 1 TO WS-SAMPLE-COUNT
035600         MOVE CLAIM-EXTRACT-REC TO WS-SAMPLE-ENTRY(WS-SAMPLE-COUNT)
035700         IF CLAIM-EXTRACT-REC NOT = SPACES
035800             MOVE SPACES TO WS-YEAR-TOKEN
035900             UNSTRING CLAIM-EXTRACT-REC DELIMITED BY ","
036000                 INTO WS-RAW-FLD(01) WS-RAW-FLD(02) WS-RAW-FLD(03)
036100                      WS-RAW-FLD(04)
036200             END-UNSTRING
036300             MOVE WS-RAW-FLD(04)(1:4) TO WS-YEAR-TOKEN
036400             IF WS-YEAR-TOKEN NOT = SPACES
036500                AND WS-YEAR-TOKEN-NUM IS NUMERIC
036600                 PERFORM 260-TALLY-YEAR THRU 260-EXIT
036700             END-IF
036800         END-IF
036900     END-IF.
037000*    RETURN POINT FOR THE PERFORM ... THRU 255-EXIT ABOVE.
037100 255-EXIT.
037200     EXIT.
037300 
037400******************************************************************
037500*    THIS PARAGRAPH TALLIES YEAR. IT IS PART OF THE
037600*    INPATIENT-CLAIM BRONZE-LAYER STANDARDIZE STEP. THIS
037700*    PARAGRAPH WAS WRITTEN TO MATCH THE SAME PATTERN USED BY
037800*    THE OTHER BRONZE-LAYER PROGRAMS IN THIS SUITE. WHEN THIS
037900*    PROGRAM IS RECOMPILED UNDER A NEWER COMPILER RELEASE,
038000*    RECHECK THIS PARAGRAPH FOR ANY RESERVED-WORD CONFLICTS.
038100*    THE SHOP REVIEWED THIS PARAGRAPH DURING A LATER
038200*    MAINTENANCE PASS AND FOUND NO CHANGE NECESSARY. READ THE
038300*    HEADER REMARKS AT THE TOP OF THIS PROGRAM BEFORE MODIFYING
038400*    THE LOGIC IN THIS PARAGRAPH. THIS IS A LOW-LEVEL WORKER
038500*    PARAGRAPH; IT IS NOT INTENDED TO BE PERFORMED DIRECTLY
038600*    FROM OUTSIDE ITS OWNING SECTION. ANY CHANGE TO THE RECORD
038700*    LAYOUT THIS PARAGRAPH TOUCHES MUST BE COORDINATED WITH THE
038800*    COPYBOOK OWNER. THE COUNTERS UPDATED HERE FEED THE
038900*    END-OF-JOB TOTALS DISPLAYED BY THE CLEANUP PARAGRAPH. THIS
039000*    PARAGRAPH FOLLOWS THE SAME NUMBERING CONVENTION THE SHOP
039100*    HAS USED SINCE THE EARLIEST CLAIMS BATCH PROGRAMS.
039200******************************************************************
039300 260-TALLY-YEAR.
039400*  U1 BUSINESS RULES - TALLY ONE SAMPLED YEAR BY LINEAR SEARCH,
039500*  SAME AS THE PROVIDER-DEDUPE IDIOM USED IN DIMPROV.
039600     MOVE "N" TO WS-YEAR-FOUND-SW.
039700     IF WS-YEAR-FREQ-USED > 0
039800         SET WS-YEAR-IDX TO 1
039900         SEARCH WS-YEAR-FREQ-ENTRY
040000             VARYING WS-YEAR-IDX
040100             AT END NEXT SENTENCE
040200             WHEN WS-YEAR-FREQ-VALUE(WS-YEAR-IDX) = WS-YEAR-TOKEN-NUM
040300                  MOVE "Y" TO WS-YEAR-FOUND-SW
040400         END-SEARCH.
040500     IF YEAR-ALREADY-TALLIED
040600         ADD 1 TO WS-YEAR-FREQ-COUNT(WS-YEAR-IDX)
040700     ELSE
040800         IF WS-YEAR-FREQ-USED < 20
040900             ADD 1 TO WS-YEAR-FREQ-USED
041000             MOVE WS-YEAR-TOKEN-NUM
041100                          TO WS-YEAR-FREQ-VALUE(WS-YEAR-FREQ-USED)
041200             MOVE 1 TO WS-YEAR-FREQ-COUNT(WS-YEAR-FREQ-USED)
041300         END-IF
041400     END-IF.
041500*    RETURN POINT FOR THE PERFORM ... THRU 260-EXIT ABOVE.
041600 260-EXIT.
041700     EXIT.
041800 
041900******************************************************************
042000*    THIS PARAGRAPH SELECTS MODAL YEAR. IT IS PART OF THE
042100*    INPATIENT-CLAIM BRONZE-LAYER STANDARDIZE STEP. WHEN THIS
042200*    PROGRAM IS RECOMPILED UNDER A NEWER COMPILER RELEASE,
042300*    RECHECK THIS PARAGRAPH FOR ANY RESERVED-WORD CONFLICTS.
042400*    THE SHOP REVIEWED THIS PARAGRAPH DURING A LATER
042500*    MAINTENANCE PASS AND FOUND NO CHANGE NECESSARY. READ THE
042600*    HEADER REMARKS AT THE TOP OF THIS PROGRAM BEFORE MODIFYING
042700*    THE LOGIC IN THIS PARAGRAPH. THIS IS A LOW-LEVEL WORKER
042800*    PARAGRAPH; IT IS NOT INTENDED TO BE PERFORMED DIRECTLY
042900*    FROM OUTSIDE ITS OWNING SECTION. ANY CHANGE TO THE RECORD
043000*    LAYOUT THIS PARAGRAPH TOUCHES MUST BE COORDINATED WITH THE
043100*    COPYBOOK OWNER. THE COUNTERS UPDATED HERE FEED THE
043200*    END-OF-JOB TOTALS DISPLAYED BY THE CLEANUP PARAGRAPH. THIS
043300*    PARAGRAPH FOLLOWS THE SAME NUMBERING CONVENTION THE SHOP
043400*    HAS USED SINCE THE EARLIEST CLAIMS BATCH PROGRAMS. IF THIS
043500*    STEP EVER NEEDS TO HANDLE A SECOND RECORD TYPE, ADD A NEW
043600*    PARAGRAPH RATHER THAN BRANCHING INSIDE THIS ONE.
043700******************************************************************
043800 270-PICK-MODAL-YEAR.
043900*  U1 BUSINESS RULES - THE SAMPLED YEAR WITH THE HIGHEST TALLY WINS;
044000*  THE FIRST YEAR TO REACH A NEW HIGH TALLY WINS ANY TIE.  IF NO
044100*  RECORD IN THE SAMPLE YIELDED A USABLE DATE, FALL BACK TO THE
044200*  FILE-NAME YEAR TOKEN RATHER THAN LEAVE CLMI-YEAR AT ZERO.
044300     MOVE ZERO TO WS-MODAL-YEAR-HIGH-CNT.
044400     MOVE ZERO TO WS-MODAL-YEAR.
044500     IF WS-YEAR-FREQ-USED > 0
044600         PERFORM 275-TEST-ONE-YEAR THRU 275-EXIT
044700                 VARYING WS-YEAR-IDX FROM 1 BY 1
044800                 UNTIL WS-YEAR-IDX > WS-YEAR-FREQ-USED
044900     END-IF.
045000     IF WS-MODAL-YEAR = ZERO
045100         MOVE WS-PARM-YEAR-NUM TO WS-MODAL-YEAR
045200     END-IF.
045300     MOVE WS-MODAL-YEAR TO CLMI-YEAR.
045400*    RETURN POINT FOR THE PERFORM ... THRU 270-EXIT ABOVE.
045500 270-EXIT.
045600     EXIT.
045700 
045800******************************************************************
045900*    THIS PARAGRAPH TESTS ONE YEAR. IT IS PART OF THE
046000*    INPATIENT-CLAIM BRONZE-LAYER STANDARDIZE STEP. DO NOT
046100*    REORDER THE STATEMENTS BELOW WITHOUT CHECKING THE
046200*    PARAGRAPHS THAT PERFORM THIS ONE - SEVERAL RELY ON THE
046300*    ORDER OF THE MOVES AND ADDS. THIS PARAGRAPH WAS WRITTEN TO
046400*    MATCH THE SAME PATTERN USED BY THE OTHER BRONZE-LAYER
046500*    PROGRAMS IN THIS SUITE. WHEN THIS PROGRAM IS RECOMPILED
046600*    UNDER A NEWER COMPILER RELEASE, RECHECK THIS PARAGRAPH FOR
046700*    ANY RESERVED-WORD CONFLICTS. THE SHOP REVIEWED THIS
046800*    PARAGRAPH DURING A LATER MAINTENANCE PASS AND FOUND NO
046900*    CHANGE NECESSARY. READ THE HEADER REMARKS AT THE TOP OF
047000*    THIS PROGRAM BEFORE MODIFYING THE LOGIC IN THIS PARAGRAPH.
047100*    THIS IS A LOW-LEVEL WORKER PARAGRAPH; IT IS NOT INTENDED
047200*    TO BE PERFORMED DIRECTLY FROM OUTSIDE ITS OWNING SECTION.
047300*    ANY CHANGE TO THE RECORD LAYOUT THIS PARAGRAPH TOUCHES
047400*    MUST BE COORDINATED WITH THE COPYBOOK OWNER.
047500******************************************************************
047600 275-TEST-ONE-YEAR.
047700     IF WS-YEAR-FREQ-COUNT(WS-YEAR-IDX) > WS-MODAL-YEAR-HIGH-CNT
047800         MOVE WS-YEAR-FREQ-COUNT(WS-YEAR-IDX)
047900                                      TO WS-MODAL-YEAR-HIGH-CNT
048000         MOVE WS-YEAR-FREQ-VALUE(WS-YEAR-IDX) TO WS-MODAL-YEAR
048100     END-IF.
048200*    RETURN POINT FOR THE PERFORM ... THRU 275-EXIT ABOVE.
048300 275-EXIT.
048400     EXIT.
048500 
048600******************************************************************
048700*    THIS PARAGRAPH DRIVES THE DETAIL-RECORD PROCESSING LOOP.
048800*    IT IS PART OF THE INPATIENT-CLAIM BRONZE-LAYER STANDARDIZE
048900*    STEP. THIS PARAGRAPH FOLLOWS THE SAME NUMBERING CONVENTION
049000*    THE SHOP HAS USED SINCE THE EARLIEST CLAIMS BATCH
049100*    PROGRAMS. IF THIS STEP EVER NEEDS TO HANDLE A SECOND
049200*    RECORD TYPE, ADD A NEW PARAGRAPH RATHER THAN BRANCHING
049300*    INSIDE THIS ONE. THE SHOP'S CONVENTION IS ONE PERFORM PER
049400*    LOGICAL STEP, EVEN WHEN THE STEP IS SHORT, SO THE
049500*    MAIN-LINE STAYS READABLE. THIS PARAGRAPH DOES NOT OPEN OR
049600*    CLOSE ANY FILE ITSELF; THAT IS HANDLED BY THE HOUSEKEEPING
049700*    AND CLEANUP PARAGRAPHS. THE SHOP'S STANDARD PRACTICE IS TO
049800*    KEEP THIS KIND OF STEP IN ITS OWN PARAGRAPH SO A LATER
049900*    MAINTAINER CAN FOLLOW THE PERFORM CHAIN FROM THE MAIN-LINE
050000*    DOWN. CONTROL RETURNS TO THE CALLING PERFORM VIA THE EXIT
050100*    PARAGRAPH IMMEDIATELY BELOW. NO OTHER PARAGRAPH IN THIS
050200*    PROGRAM SHOULD RESET THE WORKING-STORAGE FIELDS TOUCHED
050300*    HERE.
050400******************************************************************
050500 100-MAINLINE.
050600     MOVE "100-MAINLINE" TO PARA-NAME.
050700     PERFORM 300-EDIT-RECORD THRU 300-EXIT.
050800     IF NOT BLANK-LINE AND NOT MISSING-BENE-ID
050900         PERFORM 400-STAMP-AND-WRITE THRU 400-EXIT.
051000     PERFORM 910-READ-EXTRACT THRU 910-EXIT.
051100*    RETURN POINT FOR THE PERFORM ... THRU 100-EXIT ABOVE.
051200 100-EXIT.
051300     EXIT.
051400 
051500******************************************************************
051600*    THIS PARAGRAPH EDITS RECORD. IT IS PART OF THE
051700*    INPATIENT-CLAIM BRONZE-LAYER STANDARDIZE STEP. CONTROL
051800*    RETURNS TO THE CALLING PERFORM VIA THE EXIT PARAGRAPH
051900*    IMMEDIATELY BELOW. NO OTHER PARAGRAPH IN THIS PROGRAM
052000*    SHOULD RESET THE WORKING-STORAGE FIELDS TOUCHED HERE. THIS
052100*    ROUTINE WAS LEFT ALONE DURING THE SHOP'S Y2K REVIEW - SEE
052200*    THE CHANGE LOG ABOVE. THE FIELD WIDTHS AND EDIT RULES
052300*    BELOW FOLLOW THE SAME CONVENTIONS USED THROUGHOUT THE
052400*    CLAIMS BATCH SUITE. A FUTURE CHANGE HERE SHOULD BE LOGGED
052500*    IN THE CHANGE LOG AT THE TOP OF THIS PROGRAM, NOT LEFT AS
052600*    A LOOSE COMMENT. THIS STEP RUNS ONCE PER INVOCATION OF THE
052700*    PARAGRAPH THAT PERFORMS IT AND DOES NOT LOOP ON ITS OWN.
052800*    KEEP THIS LOGIC IN SYNC WITH THE MATCHING PARAGRAPH IN THE
052900*    SHOP'S OTHER STANDARDIZE PROGRAMS IF THE RULE EVER
053000*    CHANGES. DO NOT REORDER THE STATEMENTS BELOW WITHOUT
053100*    CHECKING THE PARAGRAPHS THAT PERFORM THIS ONE - SEVERAL
053200*    RELY ON THE ORDER OF THE MOVES AND ADDS.
053300******************************************************************
053400 300-EDIT-RECORD.
053500     MOVE "N" TO BLANK-LINE-SW.
053600     MOVE "N" TO MISSING-ID-SW.
053700     IF CLAIM-EXTRACT-REC = SPACES
053800         MOVE "Y" TO BLANK-LINE-SW
053900         ADD 1 TO RECORDS-DROPPED
054000         ADD 1 TO RECORDS-DROPPED-BLANK
054100         GO TO 300-EXIT.
054200 
054300     UNSTRING CLAIM-EXTRACT-REC DELIMITED BY ","
054400         INTO WS-RAW-FLD(01) WS-RAW-FLD(02) WS-RAW-FLD(03)
054500              WS-RAW-FLD(04) WS-RAW-FLD(05) WS-RAW-FLD(06)
054600              WS-RAW-FLD(07) WS-RAW-FLD(08) WS-RAW-FLD(09)
054700              WS-RAW-FLD(10) WS-RAW-FLD(11) WS-RAW-FLD(12)
054800              WS-RAW-FLD(13) WS-RAW-FLD(14) WS-RAW-FLD(15)
054900              WS-RAW-FLD(16) WS-RAW-FLD(17) WS-RAW-FLD(18)
055000              WS-RAW-FLD(19) WS-RAW-FLD(20) WS-RAW-FLD(21)
055100              WS-RAW-FLD(22) WS-RAW-FLD(23) WS-RAW-FLD(24)
055200              WS-RAW-FLD(25) WS-RAW-FLD(26) WS-RAW-FLD(27)
055300              WS-RAW-FLD(28) WS-RAW-FLD(29) WS-RAW-FLD(30)
055400              WS-RAW-FLD(31) WS-RAW-FLD(32) WS-RAW-FLD(33).
055500 
055600     MOVE "M" TO WS-STDCOMN-FUNCTION-SW.
055700     MOVE WS-RAW-FLD(01) TO WS-STDCOMN-FIELD-IN.
055800     CALL "STDCOMN" USING WS-STDCOMN-REC.
055900     IF WS-STDCOMN-MISSING
056000         MOVE "Y" TO MISSING-ID-SW
056100         ADD 1 TO RECORDS-DROPPED
056200         ADD 1 TO RECORDS-DROPPED-MISSING-ID.
056300*    RETURN POINT FOR THE PERFORM ... THRU 300-EXIT ABOVE.
056400 300-EXIT.
056500     EXIT.
056600 
056700******************************************************************
056800*    THIS PARAGRAPH STAMPS AND WRITE. IT IS PART OF THE
056900*    INPATIENT-CLAIM BRONZE-LAYER STANDARDIZE STEP. THIS
057000*    ROUTINE WAS LEFT ALONE DURING THE SHOP'S Y2K REVIEW - SEE
057100*    THE CHANGE LOG ABOVE. THE FIELD WIDTHS AND EDIT RULES
057200*    BELOW FOLLOW THE SAME CONVENTIONS USED THROUGHOUT THE
057300*    CLAIMS BATCH SUITE. A FUTURE CHANGE HERE SHOULD BE LOGGED
057400*    IN THE CHANGE LOG AT THE TOP OF THIS PROGRAM, NOT LEFT AS
057500*    A LOOSE COMMENT. THIS STEP RUNS ONCE PER INVOCATION OF THE
057600*    PARAGRAPH THAT PERFORMS IT AND DOES NOT LOOP ON ITS OWN.
057700*    KEEP THIS LOGIC IN SYNC WITH THE MATCHING PARAGRAPH IN THE
057800*    SHOP'S OTHER STANDARDIZE PROGRAMS IF THE RULE EVER
057900*    CHANGES. DO NOT REORDER THE STATEMENTS BELOW WITHOUT
058000*    CHECKING THE PARAGRAPHS THAT PERFORM THIS ONE - SEVERAL
058100*    RELY ON THE ORDER OF THE MOVES AND ADDS. THIS PARAGRAPH
058200*    WAS WRITTEN TO MATCH THE SAME PATTERN USED BY THE OTHER
058300*    BRONZE-LAYER PROGRAMS IN THIS SUITE.
058400******************************************************************
058500 400-STAMP-AND-WRITE.
058600*  RECORD LAYOUTS, U1 - COLUMN ORDER: BENE-ID, CLAIM-ID, SEGMENT,
058700*  FROM-DATE, THRU-DATE, PROVIDER-NUM, PMT-AMT, PRMRY-PYR-PD-AMT,
058800*  AT/OP/OT-PHYSN-NPI, ADMSN-DATE, ADMIT-DGNS-CD, 10 DGNS-CD,
058900*  6 PRCDR-CD.
059000     MOVE "D" TO CLMI-REC-TYPE.
059100     MOVE "I" TO CLMI-CLAIM-SETTING.
059200     MOVE WS-RAW-FLD(01) TO CLMI-BENE-ID.
059300     MOVE WS-RAW-FLD(02) TO CLMI-CLAIM-ID.
059400 
059500     MOVE "N" TO WS-STDCOMN-FUNCTION-SW.
059600     MOVE WS-RAW-FLD(03) TO WS-STDCOMN-NUMTOK-RAW.
059700     CALL "STDCOMN" USING WS-STDCOMN-REC.
059800     MOVE WS-STDCOMN-NUMTOK-OUT TO CLMI-SEGMENT.
059900 
060000     MOVE WS-RAW-FLD(04) TO WS-STDCOMN-NUMTOK-RAW.
060100     CALL "STDCOMN" USING WS-STDCOMN-REC.
060200     MOVE WS-STDCOMN-NUMTOK-OUT TO CLMI-FROM-DATE.
060300 
060400     MOVE WS-RAW-FLD(05) TO WS-STDCOMN-NUMTOK-RAW.
060500     CALL "STDCOMN" USING WS-STDCOMN-REC.
060600     MOVE WS-STDCOMN-NUMTOK-OUT TO CLMI-THRU-DATE.
060700 
060800     MOVE WS-RAW-FLD(06) TO CLMI-PROVIDER-NUM.
060900 
061000     MOVE "C" TO WS-STDCOMN-FUNCTION-SW.
061100     MOVE WS-RAW-FLD(07) TO WS-STDCOMN-MONEY-RAW.
061200     CALL "STDCOMN" USING WS-STDCOMN-REC.
061300     MOVE WS-STDCOMN-MONEY-OUT TO CLMI-PMT-AMT.
061400 
061500     MOVE WS-RAW-FLD(08) TO WS-STDCOMN-MONEY-RAW.
061600     CALL "STDCOMN" USING WS-STDCOMN-REC.
061700     MOVE WS-STDCOMN-MONEY-OUT TO CLMI-PRMRY-PYR-PD-AMT.
061800 
061900     MOVE WS-RAW-FLD(09) TO CLMI-AT-PHYSN-NPI.
062000     MOVE WS-RAW-FLD(10) TO CLMI-OP-PHYSN-NPI.
062100     MOVE WS-RAW-FLD(11) TO CLMI-OT-PHYSN-NPI.
062200 
062300     MOVE "N" TO WS-STDCOMN-FUNCTION-SW.
062400     MOVE WS-RAW-FLD(12) TO WS-STDCOMN-NUMTOK-RAW.
062500     CALL "STDCOMN" USING WS-STDCOMN-REC.
062600     MOVE WS-STDCOMN-NUMTOK-OUT TO CLMI-ADMSN-DATE.
062700 
062800     MOVE WS-RAW-FLD(13) TO CLMI-ADMIT-DGNS-CD.
062900 
063000     PERFORM 410-EDIT-DGNS-CD THRU 410-EXIT
063100             VARYING WS-FLD-SUB FROM 1 BY 1 UNTIL WS-FLD-SUB > 10.
063200     PERFORM 420-EDIT-PRCDR-CD THRU 420-EXIT
063300             VARYING WS-FLD-SUB FROM 1 BY 1 UNTIL WS-FLD-SUB > 6.
063400 
063500     WRITE CLMI-DTL-REC.
063600     ADD 1 TO RECORDS-WRITTEN.
063700*    RETURN POINT FOR THE PERFORM ... THRU 400-EXIT ABOVE.
063800 400-EXIT.
063900     EXIT.
064000 
064100******************************************************************
064200*    THIS PARAGRAPH EDITS DGNS CD. IT IS PART OF THE
064300*    INPATIENT-CLAIM BRONZE-LAYER STANDARDIZE STEP. NO OTHER
064400*    PARAGRAPH IN THIS PROGRAM SHOULD RESET THE WORKING-STORAGE
064500*    FIELDS TOUCHED HERE. THIS ROUTINE WAS LEFT ALONE DURING
064600*    THE SHOP'S Y2K REVIEW - SEE THE CHANGE LOG ABOVE. THE
064700*    FIELD WIDTHS AND EDIT RULES BELOW FOLLOW THE SAME
064800*    CONVENTIONS USED THROUGHOUT THE CLAIMS BATCH SUITE. A
064900*    FUTURE CHANGE HERE SHOULD BE LOGGED IN THE CHANGE LOG AT
065000*    THE TOP OF THIS PROGRAM, NOT LEFT AS A LOOSE COMMENT. THIS
065100*    STEP RUNS ONCE PER INVOCATION OF THE PARAGRAPH THAT
065200*    PERFORMS IT AND DOES NOT LOOP ON ITS OWN. KEEP THIS LOGIC
065300*    IN SYNC WITH THE MATCHING PARAGRAPH IN THE SHOP'S OTHER
065400*    STANDARDIZE PROGRAMS IF THE RULE EVER CHANGES. DO NOT
065500*    REORDER THE STATEMENTS BELOW WITHOUT CHECKING THE
065600*    PARAGRAPHS THAT PERFORM THIS ONE - SEVERAL RELY ON THE
065700*    ORDER OF THE MOVES AND ADDS.
065800******************************************************************
065900 410-EDIT-DGNS-CD.
066000     MOVE WS-RAW-FLD(WS-FLD-SUB + 13) TO CLMI-DGNS-CD(WS-FLD-SUB).
066100*    RETURN POINT FOR THE PERFORM ... THRU 410-EXIT ABOVE.
066200 410-EXIT.
066300     EXIT.
066400 
066500******************************************************************
066600*    THIS PARAGRAPH EDITS PRCDR CD. IT IS PART OF THE
066700*    INPATIENT-CLAIM BRONZE-LAYER STANDARDIZE STEP. READ THE
066800*    HEADER REMARKS AT THE TOP OF THIS PROGRAM BEFORE MODIFYING
066900*    THE LOGIC IN THIS PARAGRAPH. THIS IS A LOW-LEVEL WORKER
067000*    PARAGRAPH; IT IS NOT INTENDED TO BE PERFORMED DIRECTLY
067100*    FROM OUTSIDE ITS OWNING SECTION. ANY CHANGE TO THE RECORD
067200*    LAYOUT THIS PARAGRAPH TOUCHES MUST BE COORDINATED WITH THE
067300*    COPYBOOK OWNER. THE COUNTERS UPDATED HERE FEED THE
067400*    END-OF-JOB TOTALS DISPLAYED BY THE CLEANUP PARAGRAPH. THIS
067500*    PARAGRAPH FOLLOWS THE SAME NUMBERING CONVENTION THE SHOP
067600*    HAS USED SINCE THE EARLIEST CLAIMS BATCH PROGRAMS. IF THIS
067700*    STEP EVER NEEDS TO HANDLE A SECOND RECORD TYPE, ADD A NEW
067800*    PARAGRAPH RATHER THAN BRANCHING INSIDE THIS ONE. THE
067900*    SHOP'S CONVENTION IS ONE PERFORM PER LOGICAL STEP, EVEN
068000*    WHEN THE STEP IS SHORT, SO THE MAIN-LINE STAYS READABLE.
068100*    THIS PARAGRAPH DOES NOT OPEN OR CLOSE ANY FILE ITSELF;
068200*    THAT IS HANDLED BY THE HOUSEKEEPING AND CLEANUP
068300*    PARAGRAPHS.
068400******************************************************************
068500 420-EDIT-PRCDR-CD.
068600     MOVE WS-RAW-FLD(WS-FLD-SUB + 23)(1:4)
068700                              TO CLMI-PRCDR-CD(WS-FLD-SUB).
068800*    RETURN POINT FOR THE PERFORM ... THRU 420-EXIT ABOVE.
068900 420-EXIT.
069000     EXIT.
069100 
069200******************************************************************
069300*    THIS PARAGRAPH OPENS FILES. IT IS PART OF THE
069400*    INPATIENT-CLAIM BRONZE-LAYER STANDARDIZE STEP. WHEN THIS
069500*    PROGRAM IS RECOMPILED UNDER A NEWER COMPILER RELEASE,
069600*    RECHECK THIS PARAGRAPH FOR ANY RESERVED-WORD CONFLICTS.
069700*    THE SHOP REVIEWED THIS PARAGRAPH DURING A LATER
069800*    MAINTENANCE PASS AND FOUND NO CHANGE NECESSARY. READ THE
069900*    HEADER REMARKS AT THE TOP OF THIS PROGRAM BEFORE MODIFYING
070000*    THE LOGIC IN THIS PARAGRAPH. THIS IS A LOW-LEVEL WORKER
070100*    PARAGRAPH; IT IS NOT INTENDED TO BE PERFORMED DIRECTLY
070200*    FROM OUTSIDE ITS OWNING SECTION. ANY CHANGE TO THE RECORD
070300*    LAYOUT THIS PARAGRAPH TOUCHES MUST BE COORDINATED WITH THE
070400*    COPYBOOK OWNER. THE COUNTERS UPDATED HERE FEED THE
070500*    END-OF-JOB TOTALS DISPLAYED BY THE CLEANUP PARAGRAPH. THIS
070600*    PARAGRAPH FOLLOWS THE SAME NUMBERING CONVENTION THE SHOP
070700*    HAS USED SINCE THE EARLIEST CLAIMS BATCH PROGRAMS. IF THIS
070800*    STEP EVER NEEDS TO HANDLE A SECOND RECORD TYPE, ADD A NEW
070900*    PARAGRAPH RATHER THAN BRANCHING INSIDE THIS ONE.
071000******************************************************************
071100 800-OPEN-FILES.
071200     MOVE "800-OPEN-FILES" TO PARA-NAME.
071300     OPEN INPUT CLAIM-EXTRACT.
071400     OPEN OUTPUT CLAIMINS-BRONZE, SYSOUT.
071500*    RETURN POINT FOR THE PERFORM ... THRU 800-EXIT ABOVE.
071600 800-EXIT.
071700     EXIT.
071800 
071900******************************************************************
072000*    THIS PARAGRAPH CLOSES FILES. IT IS PART OF THE
072100*    INPATIENT-CLAIM BRONZE-LAYER STANDARDIZE STEP. THE SHOP
072200*    REVIEWED THIS PARAGRAPH DURING A LATER MAINTENANCE PASS
072300*    AND FOUND NO CHANGE NECESSARY. READ THE HEADER REMARKS AT
072400*    THE TOP OF THIS PROGRAM BEFORE MODIFYING THE LOGIC IN THIS
072500*    PARAGRAPH. THIS IS A LOW-LEVEL WORKER PARAGRAPH; IT IS NOT
072600*    INTENDED TO BE PERFORMED DIRECTLY FROM OUTSIDE ITS OWNING
072700*    SECTION. ANY CHANGE TO THE RECORD LAYOUT THIS PARAGRAPH
072800*    TOUCHES MUST BE COORDINATED WITH THE COPYBOOK OWNER. THE
072900*    COUNTERS UPDATED HERE FEED THE END-OF-JOB TOTALS DISPLAYED
073000*    BY THE CLEANUP PARAGRAPH. THIS PARAGRAPH FOLLOWS THE SAME
073100*    NUMBERING CONVENTION THE SHOP HAS USED SINCE THE EARLIEST
073200*    CLAIMS BATCH PROGRAMS. IF THIS STEP EVER NEEDS TO HANDLE A
073300*    SECOND RECORD TYPE, ADD A NEW PARAGRAPH RATHER THAN
073400*    BRANCHING INSIDE THIS ONE. THE SHOP'S CONVENTION IS ONE
073500*    PERFORM PER LOGICAL STEP, EVEN WHEN THE STEP IS SHORT, SO
073600*    THE MAIN-LINE STAYS READABLE.
073700******************************************************************
073800 850-CLOSE-FILES.
073900     MOVE "850-CLOSE-FILES" TO PARA-NAME.
074000     CLOSE CLAIM-EXTRACT, CLAIMINS-BRONZE, SYSOUT.
074100*    RETURN POINT FOR THE PERFORM ... THRU 850-EXIT ABOVE.
074200 850-EXIT.
074300     EXIT.
074400 
074500******************************************************************
074600*    THIS PARAGRAPH WRITES TRAILER. IT IS PART OF THE
074700*    INPATIENT-CLAIM BRONZE-LAYER STANDARDIZE STEP. THIS STEP
074800*    RUNS ONCE PER INVOCATION OF THE PARAGRAPH THAT PERFORMS IT
074900*    AND DOES NOT LOOP ON ITS OWN. KEEP THIS LOGIC IN SYNC WITH
075000*    THE MATCHING PARAGRAPH IN THE SHOP'S OTHER STANDARDIZE
075100*    PROGRAMS IF THE RULE EVER CHANGES. DO NOT REORDER THE
075200*    STATEMENTS BELOW WITHOUT CHECKING THE PARAGRAPHS THAT
075300*    PERFORM THIS ONE - SEVERAL RELY ON THE ORDER OF THE MOVES
075400*    AND ADDS. THIS PARAGRAPH WAS WRITTEN TO MATCH THE SAME
075500*    PATTERN USED BY THE OTHER BRONZE-LAYER PROGRAMS IN THIS
075600*    SUITE. WHEN THIS PROGRAM IS RECOMPILED UNDER A NEWER
075700*    COMPILER RELEASE, RECHECK THIS PARAGRAPH FOR ANY
075800*    RESERVED-WORD CONFLICTS. THE SHOP REVIEWED THIS PARAGRAPH
075900*    DURING A LATER MAINTENANCE PASS AND FOUND NO CHANGE
076000*    NECESSARY. READ THE HEADER REMARKS AT THE TOP OF THIS
076100*    PROGRAM BEFORE MODIFYING THE LOGIC IN THIS PARAGRAPH.
076200******************************************************************
076300 900-WRITE-TRAILER.
076400     MOVE "900-WRITE-TRAILER" TO PARA-NAME.
076500     MOVE "T" TO CLMI-REC-TYPE.
076600     MOVE RECORDS-WRITTEN TO CLMI-TRLR-RECORD-COUNT.
076700     MOVE RECORDS-DROPPED TO CLMI-TRLR-DROPPED-COUNT.
076800     WRITE CLMI-DTL-REC.
076900*    RETURN POINT FOR THE PERFORM ... THRU 900-EXIT ABOVE.
077000 900-EXIT.
077100     EXIT.
077200 
077300******************************************************************
077400*    THIS PARAGRAPH READS RAW. IT IS PART OF THE
077500*    INPATIENT-CLAIM BRONZE-LAYER STANDARDIZE STEP. THIS
077600*    PARAGRAPH FOLLOWS THE SAME NUMBERING CONVENTION THE SHOP
077700*    HAS USED SINCE THE EARLIEST CLAIMS BATCH PROGRAMS. IF THIS
077800*    STEP EVER NEEDS TO HANDLE A SECOND RECORD TYPE, ADD A NEW
077900*    PARAGRAPH RATHER THAN BRANCHING INSIDE THIS ONE. THE
078000*    SHOP'S CONVENTION IS ONE PERFORM PER LOGICAL STEP, EVEN
078100*    WHEN THE STEP IS SHORT, SO THE MAIN-LINE STAYS READABLE.
078200*    THIS PARAGRAPH DOES NOT OPEN OR CLOSE ANY FILE ITSELF;
078300*    THAT IS HANDLED BY THE HOUSEKEEPING AND CLEANUP
078400*    PARAGRAPHS. THE SHOP'S STANDARD PRACTICE IS TO KEEP THIS
078500*    KIND OF STEP IN ITS OWN PARAGRAPH SO A LATER MAINTAINER
078600*    CAN FOLLOW THE PERFORM CHAIN FROM THE MAIN-LINE DOWN.
078700*    CONTROL RETURNS TO THE CALLING PERFORM VIA THE EXIT
078800*    PARAGRAPH IMMEDIATELY BELOW. NO OTHER PARAGRAPH IN THIS
078900*    PROGRAM SHOULD RESET THE WORKING-STORAGE FIELDS TOUCHED
079000*    HERE.
079100******************************************************************
079200 905-READ-RAW.
079300     READ CLAIM-EXTRACT
079400         AT END MOVE "N" TO MORE-DATA-SW
079500     END-READ.
079600*    RETURN POINT FOR THE PERFORM ... THRU 905-EXIT ABOVE.
079700 905-EXIT.
079800     EXIT.
079900 
080000******************************************************************
080100*    THIS PARAGRAPH READS EXTRACT. IT IS PART OF THE
080200*    INPATIENT-CLAIM BRONZE-LAYER STANDARDIZE STEP. THE SHOP'S
080300*    STANDARD PRACTICE IS TO KEEP THIS KIND OF STEP IN ITS OWN
080400*    PARAGRAPH SO A LATER MAINTAINER CAN FOLLOW THE PERFORM
080500*    CHAIN FROM THE MAIN-LINE DOWN. CONTROL RETURNS TO THE
080600*    CALLING PERFORM VIA THE EXIT PARAGRAPH IMMEDIATELY BELOW.
080700*    NO OTHER PARAGRAPH IN THIS PROGRAM SHOULD RESET THE
080800*    WORKING-STORAGE FIELDS TOUCHED HERE. THIS ROUTINE WAS LEFT
080900*    ALONE DURING THE SHOP'S Y2K REVIEW - SEE THE CHANGE LOG
081000*    ABOVE. THE FIELD WIDTHS AND EDIT RULES BELOW FOLLOW THE
081100*    SAME CONVENTIONS USED THROUGHOUT THE CLAIMS BATCH SUITE. A
081200*    FUTURE CHANGE HERE SHOULD BE LOGGED IN THE CHANGE LOG AT
081300*    THE TOP OF THIS PROGRAM, NOT LEFT AS A LOOSE COMMENT. THIS
081400*    STEP RUNS ONCE PER INVOCATION OF THE PARAGRAPH THAT
081500*    PERFORMS IT AND DOES NOT LOOP ON ITS OWN. KEEP THIS LOGIC
081600*    IN SYNC WITH THE MATCHING PARAGRAPH IN THE SHOP'S OTHER
081700*    STANDARDIZE PROGRAMS IF THE RULE EVER CHANGES.
081800******************************************************************
081900 910-READ-EXTRACT.
082000     IF WS-SAMPLE-DRAIN-IDX < WS-SAMPLE-COUNT
082100         ADD 1 TO WS-SAMPLE-DRAIN-IDX
082200         MOVE WS-SAMPLE-ENTRY(WS-SAMPLE-DRAIN-IDX) TO CLAIM-EXTRACT-REC
082300         MOVE "Y" TO MORE-DATA-SW
082400     ELSE
082500         PERFORM 905-READ-RAW THRU 905-EXIT
082600         IF NO-MORE-DATA
082700             GO TO 910-EXIT
082800         END-IF
082900     END-IF.
083000     ADD 1 TO RECORDS-READ.
083100*    RETURN POINT FOR THE PERFORM ... THRU 910-EXIT ABOVE.
083200 910-EXIT.
083300     EXIT.
083400 
083500******************************************************************
083600*    THIS PARAGRAPH HANDLES END-OF-JOB CLEANUP AND TOTALS. IT
083700*    IS PART OF THE INPATIENT-CLAIM BRONZE-LAYER STANDARDIZE
083800*    STEP. READ THE HEADER REMARKS AT THE TOP OF THIS PROGRAM
083900*    BEFORE MODIFYING THE LOGIC IN THIS PARAGRAPH. THIS IS A
084000*    LOW-LEVEL WORKER PARAGRAPH; IT IS NOT INTENDED TO BE
084100*    PERFORMED DIRECTLY FROM OUTSIDE ITS OWNING SECTION. ANY
084200*    CHANGE TO THE RECORD LAYOUT THIS PARAGRAPH TOUCHES MUST BE
084300*    COORDINATED WITH THE COPYBOOK OWNER. THE COUNTERS UPDATED
084400*    HERE FEED THE END-OF-JOB TOTALS DISPLAYED BY THE CLEANUP
084500*    PARAGRAPH. THIS PARAGRAPH FOLLOWS THE SAME NUMBERING
084600*    CONVENTION THE SHOP HAS USED SINCE THE EARLIEST CLAIMS
084700*    BATCH PROGRAMS. IF THIS STEP EVER NEEDS TO HANDLE A SECOND
084800*    RECORD TYPE, ADD A NEW PARAGRAPH RATHER THAN BRANCHING
084900*    INSIDE THIS ONE. THE SHOP'S CONVENTION IS ONE PERFORM PER
085000*    LOGICAL STEP, EVEN WHEN THE STEP IS SHORT, SO THE
085100*    MAIN-LINE STAYS READABLE.
085200******************************************************************
085300 999-CLEANUP.
085400*  U1 BATCH FLOW STEP 5 - REPORT TOTAL RECORD COUNT AND MISSING-KEY
085500*  PERCENTAGE PER FILE.
085600     MOVE "999-CLEANUP" TO PARA-NAME.
085700     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
085800     DISPLAY "** RECORDS READ **".
085900     DISPLAY RECORDS-READ.
086000     DISPLAY "** RECORDS WRITTEN **".
086100     DISPLAY RECORDS-WRITTEN.
086200     DISPLAY "** RECORDS DROPPED **".
086300     DISPLAY RECORDS-DROPPED.
086400     IF RECORDS-READ > 0
086500         COMPUTE WS-MISSING-KEY-PCT ROUNDED =
086600             (RECORDS-DROPPED-MISSING-ID / RECORDS-READ) * 100
086700     ELSE
086800         MOVE ZERO TO WS-MISSING-KEY-PCT
086900     END-IF.
087000     MOVE WS-MISSING-KEY-PCT TO WS-MISSING-KEY-PCT-O.
087100     DISPLAY "** MISSING-KEY PERCENT **".
087200     DISPLAY WS-MISSING-KEY-PCT-O.
087300     DISPLAY "******** NORMAL END OF JOB IPSTD ********".
087400*    RETURN POINT FOR THE PERFORM ... THRU 999-EXIT ABOVE.
087500 999-EXIT.
087600     EXIT.
087700 
087800 1000-ABEND-RTN.
087900     WRITE SYSOUT-REC FROM ABEND-REC.
088000     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
088100     DISPLAY "*** ABNORMAL END OF JOB - IPSTD ***" UPON CONSOLE.
088200     DIVIDE ZERO-VAL INTO ONE-VAL.
