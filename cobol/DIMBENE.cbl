000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  DIMBENE.
000400 AUTHOR. T G HALVERSON.
000500 INSTALLATION. CLAIMS SYSTEMS DEVELOPMENT.
000600 DATE-WRITTEN. 03/11/90.
000700 DATE-COMPILED. 03/11/90.
000800 SECURITY. NON-CONFIDENTIAL.
000900 
001000******************************************************************
001100*REMARKS.
001200*
001300*          THIS PROGRAM BUILDS THE SILVER-LAYER BENEFICIARY
001400*          DIMENSION FROM THE BRONZE BENEDATA FILE.  ONE OUTPUT
001500*          RECORD IS WRITTEN PER BRONZE DETAIL RECORD, CARRYING
001600*          THE FIVE DERIVED PAYMENT TOTALS ACROSS THE INPATIENT,
001700*          OUTPATIENT, AND CARRIER SETTINGS.  THE BRONZE TRAILER
001800*          RECORD IS READ AND DISCARDED - ITS RECORD COUNT IS NOT
001900*          BALANCED AGAINST ANY DOWNSTREAM COUNT IN THIS PROGRAM.
002000*
002100******************************************************************
002200*  CHANGE LOG
002300*  ----------------------------------------------------------
002400*  DATE      BY   TICKET      DESCRIPTION
002500*  --------  ---  ----------  ---------------------------------
002600*  03/11/90  TGH  CR-0555     INITIAL VERSION (RECORD LAYOUTS,
002700*                             BUSINESS RULES U2).
002800*  06/03/98  DWK  Y2K-0071    Y2K REVIEW - BIRTH/DEATH DATE MOVED
002900*                             THROUGH UNCHANGED; NO WINDOWING
003000*                             LOGIC REQUIRED.
003100*  09/19/03  TGH  CR-0641     ADDED OUTPUT RECORD COUNT DISPLAY
003200*                             TO THE END-OF-JOB MESSAGE.
003300*  08/30/09  LNW  CR-0844     RECOMPILED UNDER UPDATED SHOP
003400*                             STANDARDS; NO LOGIC CHANGE.
003500******************************************************************
003600 
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER. IBM-390.
004000 OBJECT-COMPUTER. IBM-390.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM.
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500     SELECT SYSOUT
004600     ASSIGN TO UT-S-SYSOUT
004700       ORGANIZATION IS SEQUENTIAL.
004800 
004900     SELECT BENE-BRONZE
005000     ASSIGN TO UT-S-BENEBRZ
005100       ORGANIZATION IS SEQUENTIAL
005200       FILE STATUS IS BENEBRZ-STATUS.
005300 
005400     SELECT BENE-DIM
005500     ASSIGN TO UT-S-BENEDIM
005600       ORGANIZATION IS SEQUENTIAL
005700       FILE STATUS IS BENEDIM-STATUS.
005800 
005900 DATA DIVISION.
006000 FILE SECTION.
006100 FD  SYSOUT
006200     RECORDING MODE IS F
006300     LABEL RECORDS ARE STANDARD
006400     RECORD CONTAINS 130 CHARACTERS
006500     BLOCK CONTAINS 0 RECORDS
006600     DATA RECORD IS SYSOUT-REC.
006700 01  SYSOUT-REC  PIC X(130).
006800 
006900 FD  BENE-BRONZE
007000     RECORDING MODE IS F
007100     LABEL RECORDS ARE STANDARD
007200     RECORD CONTAINS 200 CHARACTERS
007300     BLOCK CONTAINS 0 RECORDS
007400     DATA RECORD IS BENE-DTL-REC.
007500 COPY BENEDATA.
007600 
007700 FD  BENE-DIM
007800     RECORDING MODE IS F
007900     LABEL RECORDS ARE STANDARD
008000     RECORD CONTAINS 100 CHARACTERS
008100     BLOCK CONTAINS 0 RECORDS
008200     DATA RECORD IS DIM-BENE-REC.
008300 COPY BENEDIM.
008400 
008500 WORKING-STORAGE SECTION.
008600 77  RECORDS-READ             PIC 9(9) COMP.
008700 77  MORE-DATA-SW             PIC X(01) VALUE "Y".
008800     88  NO-MORE-DATA           VALUE "N".
008900 01  FILE-STATUS-CODES.
009000     05  BENEBRZ-STATUS           PIC X(2).
009100         88  BENEBRZ-EOF          VALUE "10".
009200     05  BENEDIM-STATUS           PIC X(2).
009300 
009400 01  FILE-STATUS-TABLE-VIEW REDEFINES FILE-STATUS-CODES.
009500     05  FS-STATUS-ENTRY          PIC XX OCCURS 2 TIMES.
009600 
009700 01  COUNTERS-IDXS-AND-ACCUMULATORS.
009800     05  RECORDS-WRITTEN          PIC 9(9) COMP.
009900 
010000******************************************************************
010100*    WORK COPIES OF THE BIRTH/DEATH DATE FOR TRACE DISPLAYS WHEN
010200*    THE JOB IS RUN WITH THE DEBUG UPSI SET
010300******************************************************************
010400 01  WS-BIRTH-DATE-WORK           PIC 9(08).
010500 01  WS-BIRTH-DATE-BREAKOUT REDEFINES WS-BIRTH-DATE-WORK.
010600     05  WS-TRACE-BIRTH-CCYY      PIC 9(04).
010700     05  WS-TRACE-BIRTH-MM        PIC 9(02).
010800     05  WS-TRACE-BIRTH-DD        PIC 9(02).
010900 
011000 01  WS-DEATH-DATE-WORK           PIC 9(08).
011100 01  WS-DEATH-DATE-BREAKOUT REDEFINES WS-DEATH-DATE-WORK.
011200     05  WS-TRACE-DEATH-CCYY      PIC 9(04).
011300     05  WS-TRACE-DEATH-MM        PIC 9(02).
011400     05  WS-TRACE-DEATH-DD        PIC 9(02).
011500 
011600 COPY ABENDREC.
011700 
011800 PROCEDURE DIVISION.
011900     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
012000     PERFORM 100-MAINLINE THRU 100-EXIT
012100             UNTIL NO-MORE-DATA.
012200     PERFORM 999-CLEANUP THRU 999-EXIT.
012300     MOVE +0 TO RETURN-CODE.
012400     GOBACK.
012500 
012600******************************************************************
012700*    THIS PARAGRAPH HANDLES THE START-OF-JOB HOUSEKEEPING. IT
012800*    IS PART OF THE BENEFICIARY SILVER-LAYER DIMENSION BUILD.
012900*    THIS STEP RUNS ONCE PER INVOCATION OF THE PARAGRAPH THAT
013000*    PERFORMS IT AND DOES NOT LOOP ON ITS OWN. KEEP THIS LOGIC
013100*    IN SYNC WITH THE MATCHING PARAGRAPH IN THE SHOP'S OTHER
013200*    STANDARDIZE PROGRAMS IF THE RULE EVER CHANGES. DO NOT
013300*    REORDER THE STATEMENTS BELOW WITHOUT CHECKING THE
013400*    PARAGRAPHS THAT PERFORM THIS ONE - SEVERAL RELY ON THE
013500*    ORDER OF THE MOVES AND ADDS. THIS PARAGRAPH WAS WRITTEN TO
013600*    MATCH THE SAME PATTERN USED BY THE OTHER BRONZE-LAYER
013700*    PROGRAMS IN THIS SUITE. WHEN THIS PROGRAM IS RECOMPILED
013800*    UNDER A NEWER COMPILER RELEASE, RECHECK THIS PARAGRAPH FOR
013900*    ANY RESERVED-WORD CONFLICTS. THE SHOP REVIEWED THIS
014000*    PARAGRAPH DURING A LATER MAINTENANCE PASS AND FOUND NO
014100*    CHANGE NECESSARY. READ THE HEADER REMARKS AT THE TOP OF
014200*    THIS PROGRAM BEFORE MODIFYING THE LOGIC IN THIS PARAGRAPH.
014300*    THIS IS A LOW-LEVEL WORKER PARAGRAPH; IT IS NOT INTENDED
014400*    TO BE PERFORMED DIRECTLY FROM OUTSIDE ITS OWNING SECTION.
014500*    ANY CHANGE TO THE RECORD LAYOUT THIS PARAGRAPH TOUCHES
014600*    MUST BE COORDINATED WITH THE COPYBOOK OWNER.
014700******************************************************************
014800 000-HOUSEKEEPING.
014900     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
015000     DISPLAY "******** BEGIN JOB DIMBENE ********".
015100     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
015200     PERFORM 800-OPEN-FILES THRU 800-EXIT.
015300     PERFORM 910-READ-BRONZE THRU 910-EXIT.
015400*    RETURN POINT FOR THE PERFORM ... THRU 000-EXIT ABOVE.
015500 000-EXIT.
015600     EXIT.
015700 
015800******************************************************************
015900*    THIS PARAGRAPH DRIVES THE DETAIL-RECORD PROCESSING LOOP.
016000*    IT IS PART OF THE BENEFICIARY SILVER-LAYER DIMENSION
016100*    BUILD. THIS PARAGRAPH FOLLOWS THE SAME NUMBERING
016200*    CONVENTION THE SHOP HAS USED SINCE THE EARLIEST CLAIMS
016300*    BATCH PROGRAMS. IF THIS STEP EVER NEEDS TO HANDLE A SECOND
016400*    RECORD TYPE, ADD A NEW PARAGRAPH RATHER THAN BRANCHING
016500*    INSIDE THIS ONE. THE SHOP'S CONVENTION IS ONE PERFORM PER
016600*    LOGICAL STEP, EVEN WHEN THE STEP IS SHORT, SO THE
016700*    MAIN-LINE STAYS READABLE. THIS PARAGRAPH DOES NOT OPEN OR
016800*    CLOSE ANY FILE ITSELF; THAT IS HANDLED BY THE HOUSEKEEPING
016900*    AND CLEANUP PARAGRAPHS. THE SHOP'S STANDARD PRACTICE IS TO
017000*    KEEP THIS KIND OF STEP IN ITS OWN PARAGRAPH SO A LATER
017100*    MAINTAINER CAN FOLLOW THE PERFORM CHAIN FROM THE MAIN-LINE
017200*    DOWN. CONTROL RETURNS TO THE CALLING PERFORM VIA THE EXIT
017300*    PARAGRAPH IMMEDIATELY BELOW. NO OTHER PARAGRAPH IN THIS
017400*    PROGRAM SHOULD RESET THE WORKING-STORAGE FIELDS TOUCHED
017500*    HERE. THIS ROUTINE WAS LEFT ALONE DURING THE SHOP'S Y2K
017600*    REVIEW - SEE THE CHANGE LOG ABOVE. THE FIELD WIDTHS AND
017700*    EDIT RULES BELOW FOLLOW THE SAME CONVENTIONS USED
017800*    THROUGHOUT THE CLAIMS BATCH SUITE.
017900******************************************************************
018000 100-MAINLINE.
018100     MOVE "100-MAINLINE" TO PARA-NAME.
018200     IF BENE-DETAIL-REC
018300         PERFORM 200-DERIVE-TOTALS THRU 200-EXIT
018400         WRITE DIM-BENE-REC
018500         ADD 1 TO RECORDS-WRITTEN.
018600     PERFORM 910-READ-BRONZE THRU 910-EXIT.
018700*    RETURN POINT FOR THE PERFORM ... THRU 100-EXIT ABOVE.
018800 100-EXIT.
018900     EXIT.
019000 
019100******************************************************************
019200*    THIS PARAGRAPH DERIVES TOTALS. IT IS PART OF THE
019300*    BENEFICIARY SILVER-LAYER DIMENSION BUILD. THE COUNTERS
019400*    UPDATED HERE FEED THE END-OF-JOB TOTALS DISPLAYED BY THE
019500*    CLEANUP PARAGRAPH. THIS PARAGRAPH FOLLOWS THE SAME
019600*    NUMBERING CONVENTION THE SHOP HAS USED SINCE THE EARLIEST
019700*    CLAIMS BATCH PROGRAMS. IF THIS STEP EVER NEEDS TO HANDLE A
019800*    SECOND RECORD TYPE, ADD A NEW PARAGRAPH RATHER THAN
019900*    BRANCHING INSIDE THIS ONE. THE SHOP'S CONVENTION IS ONE
020000*    PERFORM PER LOGICAL STEP, EVEN WHEN THE STEP IS SHORT, SO
020100*    THE MAIN-LINE STAYS READABLE. THIS PARAGRAPH DOES NOT OPEN
020200*    OR CLOSE ANY FILE ITSELF; THAT IS HANDLED BY THE
020300*    HOUSEKEEPING AND CLEANUP PARAGRAPHS. THE SHOP'S STANDARD
020400*    PRACTICE IS TO KEEP THIS KIND OF STEP IN ITS OWN PARAGRAPH
020500*    SO A LATER MAINTAINER CAN FOLLOW THE PERFORM CHAIN FROM
020600*    THE MAIN-LINE DOWN. CONTROL RETURNS TO THE CALLING PERFORM
020700*    VIA THE EXIT PARAGRAPH IMMEDIATELY BELOW. NO OTHER
020800*    PARAGRAPH IN THIS PROGRAM SHOULD RESET THE WORKING-STORAGE
020900*    FIELDS TOUCHED HERE. THIS ROUTINE WAS LEFT ALONE DURING
021000*    THE SHOP'S Y2K REVIEW - SEE THE CHANGE LOG ABOVE.
021100******************************************************************
021200 200-DERIVE-TOTALS.
021300*  U2 BUSINESS RULES - THE FIVE DERIVED PAYMENT TOTALS.
021400     MOVE BENE-ID          TO DIM-BENE-ID.
021500     MOVE BENE-YEAR        TO DIM-BENE-YEAR.
021600     MOVE BENE-ID-PREFIX   TO DIM-BENE-ID-PREFIX.
021700     MOVE BENE-SEX-CODE    TO DIM-SEX-CODE.
021800     MOVE BENE-RACE-CODE   TO DIM-RACE-CODE.
021900     MOVE BENE-ESRD-IND    TO DIM-ESRD-IND.
022000     MOVE BENE-STATE-CODE  TO DIM-STATE-CODE.
022100     MOVE BENE-COUNTY-CODE TO DIM-COUNTY-CODE.
022200     MOVE BENE-HI-COV-MONTHS   TO DIM-HI-COV-MONTHS.
022300     MOVE BENE-SMI-COV-MONTHS  TO DIM-SMI-COV-MONTHS.
022400     MOVE BENE-HMO-COV-MONTHS  TO DIM-HMO-COV-MONTHS.
022500     MOVE BENE-PLAN-COV-MONTHS TO DIM-PLAN-COV-MONTHS.
022600     MOVE BENE-BIRTH-DATE  TO WS-BIRTH-DATE-WORK.
022700     MOVE BENE-BIRTH-DATE  TO DIM-BIRTH-DATE.
022800     MOVE BENE-DEATH-DATE  TO WS-DEATH-DATE-WORK.
022900     MOVE BENE-DEATH-DATE  TO DIM-DEATH-DATE.
023000 
023100     COMPUTE DIM-TOTAL-MEDICARE-PMT =
023200         BENE-MEDREIMB-IP + BENE-MEDREIMB-OP + BENE-MEDREIMB-CAR.
023300     COMPUTE DIM-TOTAL-BENE-PMT =
023400         BENE-BENRES-IP + BENE-BENRES-OP + BENE-BENRES-CAR.
023500     COMPUTE DIM-TOTAL-THIRD-PTY-PMT =
023600         BENE-PPPYMT-IP + BENE-PPPYMT-OP + BENE-PPPYMT-CAR.
023700     COMPUTE DIM-TOTAL-ALLOWED =
023800         DIM-TOTAL-MEDICARE-PMT + DIM-TOTAL-BENE-PMT
023900                                + DIM-TOTAL-THIRD-PTY-PMT.
024000     MOVE DIM-TOTAL-MEDICARE-PMT TO DIM-TOTAL-PAID.
024100*    RETURN POINT FOR THE PERFORM ... THRU 200-EXIT ABOVE.
024200 200-EXIT.
024300     EXIT.
024400 
024500******************************************************************
024600*    THIS PARAGRAPH OPENS FILES. IT IS PART OF THE BENEFICIARY
024700*    SILVER-LAYER DIMENSION BUILD. WHEN THIS PROGRAM IS
024800*    RECOMPILED UNDER A NEWER COMPILER RELEASE, RECHECK THIS
024900*    PARAGRAPH FOR ANY RESERVED-WORD CONFLICTS. THE SHOP
025000*    REVIEWED THIS PARAGRAPH DURING A LATER MAINTENANCE PASS
025100*    AND FOUND NO CHANGE NECESSARY. READ THE HEADER REMARKS AT
025200*    THE TOP OF THIS PROGRAM BEFORE MODIFYING THE LOGIC IN THIS
025300*    PARAGRAPH. THIS IS A LOW-LEVEL WORKER PARAGRAPH; IT IS NOT
025400*    INTENDED TO BE PERFORMED DIRECTLY FROM OUTSIDE ITS OWNING
025500*    SECTION. ANY CHANGE TO THE RECORD LAYOUT THIS PARAGRAPH
025600*    TOUCHES MUST BE COORDINATED WITH THE COPYBOOK OWNER. THE
025700*    COUNTERS UPDATED HERE FEED THE END-OF-JOB TOTALS DISPLAYED
025800*    BY THE CLEANUP PARAGRAPH. THIS PARAGRAPH FOLLOWS THE SAME
025900*    NUMBERING CONVENTION THE SHOP HAS USED SINCE THE EARLIEST
026000*    CLAIMS BATCH PROGRAMS. IF THIS STEP EVER NEEDS TO HANDLE A
026100*    SECOND RECORD TYPE, ADD A NEW PARAGRAPH RATHER THAN
026200*    BRANCHING INSIDE THIS ONE. THE SHOP'S CONVENTION IS ONE
026300*    PERFORM PER LOGICAL STEP, EVEN WHEN THE STEP IS SHORT, SO
026400*    THE MAIN-LINE STAYS READABLE.
026500******************************************************************
026600 800-OPEN-FILES.
026700     MOVE "800-OPEN-FILES" TO PARA-NAME.
026800     OPEN INPUT BENE-BRONZE.
026900     OPEN OUTPUT BENE-DIM, SYSOUT.
027000*    RETURN POINT FOR THE PERFORM ... THRU 800-EXIT ABOVE.
027100 800-EXIT.
027200     EXIT.
027300 
027400******************************************************************
027500*    THIS PARAGRAPH CLOSES FILES. IT IS PART OF THE BENEFICIARY
027600*    SILVER-LAYER DIMENSION BUILD. THE SHOP REVIEWED THIS
027700*    PARAGRAPH DURING A LATER MAINTENANCE PASS AND FOUND NO
027800*    CHANGE NECESSARY. READ THE HEADER REMARKS AT THE TOP OF
027900*    THIS PROGRAM BEFORE MODIFYING THE LOGIC IN THIS PARAGRAPH.
028000*    THIS IS A LOW-LEVEL WORKER PARAGRAPH; IT IS NOT INTENDED
028100*    TO BE PERFORMED DIRECTLY FROM OUTSIDE ITS OWNING SECTION.
028200*    ANY CHANGE TO THE RECORD LAYOUT THIS PARAGRAPH TOUCHES
028300*    MUST BE COORDINATED WITH THE COPYBOOK OWNER. THE COUNTERS
028400*    UPDATED HERE FEED THE END-OF-JOB TOTALS DISPLAYED BY THE
028500*    CLEANUP PARAGRAPH. THIS PARAGRAPH FOLLOWS THE SAME
028600*    NUMBERING CONVENTION THE SHOP HAS USED SINCE THE EARLIEST
028700*    CLAIMS BATCH PROGRAMS. IF THIS STEP EVER NEEDS TO HANDLE A
028800*    SECOND RECORD TYPE, ADD A NEW PARAGRAPH RATHER THAN
028900*    BRANCHING INSIDE THIS ONE. THE SHOP'S CONVENTION IS ONE
029000*    PERFORM PER LOGICAL STEP, EVEN WHEN THE STEP IS SHORT, SO
029100*    THE MAIN-LINE STAYS READABLE. THIS PARAGRAPH DOES NOT OPEN
029200*    OR CLOSE ANY FILE ITSELF; THAT IS HANDLED BY THE
029300*    HOUSEKEEPING AND CLEANUP PARAGRAPHS.
029400******************************************************************
029500 850-CLOSE-FILES.
029600     MOVE "850-CLOSE-FILES" TO PARA-NAME.
029700     CLOSE BENE-BRONZE, BENE-DIM, SYSOUT.
029800*    RETURN POINT FOR THE PERFORM ... THRU 850-EXIT ABOVE.
029900 850-EXIT.
030000     EXIT.
030100 
030200******************************************************************
030300*    THIS PARAGRAPH READS BRONZE. IT IS PART OF THE BENEFICIARY
030400*    SILVER-LAYER DIMENSION BUILD. READ THE HEADER REMARKS AT
030500*    THE TOP OF THIS PROGRAM BEFORE MODIFYING THE LOGIC IN THIS
030600*    PARAGRAPH. THIS IS A LOW-LEVEL WORKER PARAGRAPH; IT IS NOT
030700*    INTENDED TO BE PERFORMED DIRECTLY FROM OUTSIDE ITS OWNING
030800*    SECTION. ANY CHANGE TO THE RECORD LAYOUT THIS PARAGRAPH
030900*    TOUCHES MUST BE COORDINATED WITH THE COPYBOOK OWNER. THE
031000*    COUNTERS UPDATED HERE FEED THE END-OF-JOB TOTALS DISPLAYED
031100*    BY THE CLEANUP PARAGRAPH. THIS PARAGRAPH FOLLOWS THE SAME
031200*    NUMBERING CONVENTION THE SHOP HAS USED SINCE THE EARLIEST
031300*    CLAIMS BATCH PROGRAMS. IF THIS STEP EVER NEEDS TO HANDLE A
031400*    SECOND RECORD TYPE, ADD A NEW PARAGRAPH RATHER THAN
031500*    BRANCHING INSIDE THIS ONE. THE SHOP'S CONVENTION IS ONE
031600*    PERFORM PER LOGICAL STEP, EVEN WHEN THE STEP IS SHORT, SO
031700*    THE MAIN-LINE STAYS READABLE. THIS PARAGRAPH DOES NOT OPEN
031800*    OR CLOSE ANY FILE ITSELF; THAT IS HANDLED BY THE
031900*    HOUSEKEEPING AND CLEANUP PARAGRAPHS. THE SHOP'S STANDARD
032000*    PRACTICE IS TO KEEP THIS KIND OF STEP IN ITS OWN PARAGRAPH
032100*    SO A LATER MAINTAINER CAN FOLLOW THE PERFORM CHAIN FROM
032200*    THE MAIN-LINE DOWN.
032300******************************************************************
032400 910-READ-BRONZE.
032500     READ BENE-BRONZE
032600         AT END MOVE "N" TO MORE-DATA-SW
032700         GO TO 910-EXIT
032800     END-READ.
032900     ADD 1 TO RECORDS-READ.
033000*    RETURN POINT FOR THE PERFORM ... THRU 910-EXIT ABOVE.
033100 910-EXIT.
033200     EXIT.
033300 
033400******************************************************************
033500*    THIS PARAGRAPH HANDLES END-OF-JOB CLEANUP AND TOTALS. IT
033600*    IS PART OF THE BENEFICIARY SILVER-LAYER DIMENSION BUILD.
033700*    READ THE HEADER REMARKS AT THE TOP OF THIS PROGRAM BEFORE
033800*    MODIFYING THE LOGIC IN THIS PARAGRAPH. THIS IS A LOW-LEVEL
033900*    WORKER PARAGRAPH; IT IS NOT INTENDED TO BE PERFORMED
034000*    DIRECTLY FROM OUTSIDE ITS OWNING SECTION. ANY CHANGE TO
034100*    THE RECORD LAYOUT THIS PARAGRAPH TOUCHES MUST BE
034200*    COORDINATED WITH THE COPYBOOK OWNER. THE COUNTERS UPDATED
034300*    HERE FEED THE END-OF-JOB TOTALS DISPLAYED BY THE CLEANUP
034400*    PARAGRAPH. THIS PARAGRAPH FOLLOWS THE SAME NUMBERING
034500*    CONVENTION THE SHOP HAS USED SINCE THE EARLIEST CLAIMS
034600*    BATCH PROGRAMS. IF THIS STEP EVER NEEDS TO HANDLE A SECOND
034700*    RECORD TYPE, ADD A NEW PARAGRAPH RATHER THAN BRANCHING
034800*    INSIDE THIS ONE. THE SHOP'S CONVENTION IS ONE PERFORM PER
034900*    LOGICAL STEP, EVEN WHEN THE STEP IS SHORT, SO THE
035000*    MAIN-LINE STAYS READABLE. THIS PARAGRAPH DOES NOT OPEN OR
035100*    CLOSE ANY FILE ITSELF; THAT IS HANDLED BY THE HOUSEKEEPING
035200*    AND CLEANUP PARAGRAPHS. THE SHOP'S STANDARD PRACTICE IS TO
035300*    KEEP THIS KIND OF STEP IN ITS OWN PARAGRAPH SO A LATER
035400*    MAINTAINER CAN FOLLOW THE PERFORM CHAIN FROM THE MAIN-LINE
035500*    DOWN.
035600******************************************************************
035700 999-CLEANUP.
035800     MOVE "999-CLEANUP" TO PARA-NAME.
035900     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
036000     DISPLAY "** RECORDS READ **".
036100     DISPLAY RECORDS-READ.
036200     DISPLAY "** RECORDS WRITTEN **".
036300     DISPLAY RECORDS-WRITTEN.
036400     DISPLAY "******** NORMAL END OF JOB DIMBENE ********".
036500*    RETURN POINT FOR THE PERFORM ... THRU 999-EXIT ABOVE.
036600 999-EXIT.
036700     EXIT.
036800 
036900 1000-ABEND-RTN.
037000     WRITE SYSOUT-REC FROM ABEND-REC.
037100     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
037200     DISPLAY "*** ABNORMAL END OF JOB - DIMBENE ***" UPON CONSOLE.
037300     DIVIDE ZERO-VAL INTO ONE-VAL.
037400 
