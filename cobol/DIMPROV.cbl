000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  DIMPROV.
000400 AUTHOR. T G HALVERSON.
000500 INSTALLATION. CLAIMS SYSTEMS DEVELOPMENT.
000600 DATE-WRITTEN. 03/18/90.
000700 DATE-COMPILED. 03/18/90.
000800 SECURITY. NON-CONFIDENTIAL.
000900 
001000******************************************************************
001100*REMARKS.
001200*
001300*          THIS PROGRAM BUILDS THE SILVER-LAYER PROVIDER
001400*          DIMENSION.  IT HARVESTS THE ATTENDING/OPERATING/OTHER
001500*          PHYSICIAN NPI AND THE INSTITUTIONAL PROVIDER NUMBER
001600*          FROM EVERY INPATIENT/OUTPATIENT CLAIM ON CLAIMINS, AND
001700*          THE 13 PERFORMING-PHYSICIAN NPI SLOTS FROM EVERY
001800*          CARRIER CLAIM ON CLAIMCAR, SKIPPING BLANK OR MISSING
001900*          VALUES.  THE COLLECTED IDENTIFIERS ARE HELD IN AN
002000*          IN-STORAGE TABLE AND DEDUPLICATED BY LINEAR SEARCH AS
002100*          THEY ARE ADDED (THE SAME LOOKUP-TABLE SEARCH IDIOM
002200*          USED SHOPWIDE FOR SMALL IN-STORAGE TABLES), THEN
002300*          WRITTEN OUT ONE RECORD PER DISTINCT PROVIDER.
002400*
002500******************************************************************
002600*  CHANGE LOG
002700*  ----------------------------------------------------------
002800*  DATE      BY   TICKET      DESCRIPTION
002900*  --------  ---  ----------  ---------------------------------
003000*  03/18/90  TGH  CR-0556     INITIAL VERSION (RECORD LAYOUTS,
003100*                             BUSINESS RULES U3).
003200*  06/03/98  DWK  Y2K-0071    Y2K REVIEW - NO DATE FIELDS IN THIS
003300*                             ROUTINE, NO CHANGES REQUIRED.
003400*  10/02/03  TGH  CR-0648     RAISED THE PROVIDER TABLE FROM 2000
003500*                             TO 5000 ENTRIES - SAMPLE 1 EXTRACTS
003600*                             WERE OVERFLOWING THE TABLE.
003700*  08/30/09  LNW  CR-0844     RECOMPILED UNDER UPDATED SHOP
003800*                             STANDARDS; NO LOGIC CHANGE.
003900******************************************************************
004000 
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER. IBM-390.
004400 OBJECT-COMPUTER. IBM-390.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM.
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900     SELECT SYSOUT
005000     ASSIGN TO UT-S-SYSOUT
005100       ORGANIZATION IS SEQUENTIAL.
005200 
005300     SELECT CLAIMINS-BRONZE
005400     ASSIGN TO UT-S-CIBRZ
005500       ORGANIZATION IS SEQUENTIAL
005600       FILE STATUS IS CIBRZ-STATUS.
005700 
005800     SELECT CLAIMCAR-BRONZE
005900     ASSIGN TO UT-S-CCBRZ
006000       ORGANIZATION IS SEQUENTIAL
006100       FILE STATUS IS CCBRZ-STATUS.
006200 
006300     SELECT PROVIDER-DIM
006400     ASSIGN TO UT-S-PROVDIM
006500       ORGANIZATION IS SEQUENTIAL
006600       FILE STATUS IS PROVDIM-STATUS.
006700 
006800 DATA DIVISION.
006900 FILE SECTION.
007000 FD  SYSOUT
007100     RECORDING MODE IS F
007200     LABEL RECORDS ARE STANDARD
007300     RECORD CONTAINS 130 CHARACTERS
007400     BLOCK CONTAINS 0 RECORDS
007500     DATA RECORD IS SYSOUT-REC.
007600 01  SYSOUT-REC  PIC X(130).
007700 
007800 FD  CLAIMINS-BRONZE
007900     RECORDING MODE IS F
008000     LABEL RECORDS ARE STANDARD
008100     RECORD CONTAINS 250 CHARACTERS
008200     BLOCK CONTAINS 0 RECORDS
008300     DATA RECORD IS CLMI-DTL-REC.
008400 COPY CLAIMINS.
008500 
008600 FD  CLAIMCAR-BRONZE
008700     RECORDING MODE IS F
008800     LABEL RECORDS ARE STANDARD
008900     RECORD CONTAINS 520 CHARACTERS
009000     BLOCK CONTAINS 0 RECORDS
009100     DATA RECORD IS CLMC-DTL-REC.
009200 COPY CLAIMCAR.
009300 
009400 FD  PROVIDER-DIM
009500     RECORDING MODE IS F
009600     LABEL RECORDS ARE STANDARD
009700     RECORD CONTAINS 30 CHARACTERS
009800     BLOCK CONTAINS 0 RECORDS
009900     DATA RECORD IS DIM-PROVIDER-REC.
010000 COPY PROVDIM.
010100 
010200 WORKING-STORAGE SECTION.
010300 77  WS-LINE-SUB              PIC 9(2) COMP.
010400 77  WS-OUT-SUB               PIC 9(5) COMP.
010500 01  FILE-STATUS-CODES.
010600     05  CIBRZ-STATUS             PIC X(2).
010700         88  CIBRZ-EOF            VALUE "10".
010800     05  CCBRZ-STATUS             PIC X(2).
010900         88  CCBRZ-EOF            VALUE "10".
011000     05  PROVDIM-STATUS           PIC X(2).
011100 
011200 01  FILE-STATUS-TABLE-VIEW REDEFINES FILE-STATUS-CODES.
011300     05  FS-STATUS-ENTRY          PIC XX OCCURS 3 TIMES.
011400 
011500 01  COUNTERS-IDXS-AND-ACCUMULATORS.
011600     05  RECORDS-READ-CLMI        PIC 9(9) COMP.
011700     05  RECORDS-READ-CLMC        PIC 9(9) COMP.
011800     05  RECORDS-WRITTEN          PIC 9(9) COMP.
011900     05  WS-PROV-TBL-CNT          PIC 9(5) COMP VALUE 0.
012000 
012100 01  FLAGS-AND-SWITCHES.
012200     05  MORE-CLMI-SW             PIC X(01) VALUE "Y".
012300         88  NO-MORE-CLMI           VALUE "N".
012400     05  MORE-CLMC-SW             PIC X(01) VALUE "Y".
012500         88  NO-MORE-CLMC           VALUE "N".
012600     05  PROV-FOUND-SW            PIC X(01).
012700         88  PROV-ALREADY-IN-TABLE   VALUE "Y".
012800 
012900 01  FLAGS-BYTE-VIEW REDEFINES FLAGS-AND-SWITCHES.
013000     05  FLAGS-BYTE               PIC X(01) OCCURS 3 TIMES.
013100 
013200******************************************************************
013300*    IN-STORAGE DISTINCT-PROVIDER TABLE - LOADED AS CLAIMS ARE
013400*    READ, DEDUPLICATED BY LINEAR SEARCH, WRITTEN OUT AT THE END
013500******************************************************************
013600 01  PROVIDER-TABLE.
013700     05  PROVIDER-TBL-ENTRY OCCURS 5000 TIMES
013800                            INDEXED BY PROV-IDX.
013900         10  PROVIDER-TBL-ID      PIC X(10).
014000 
014100 01  PROVIDER-TABLE-NUM-VIEW REDEFINES PROVIDER-TABLE.
014200     05  PROVIDER-TBL-ENTRY-NUM OCCURS 5000 TIMES.
014300         10  PROVIDER-TBL-ID-NUM  PIC X(10).
014400 
014500 01  WS-CANDIDATE-ID              PIC X(10).
014600 
014700 COPY ABENDREC.
014800 
014900 PROCEDURE DIVISION.
015000     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
015100     PERFORM 100-HARVEST-INSTITUTIONAL THRU 100-EXIT
015200             UNTIL NO-MORE-CLMI.
015300     PERFORM 150-HARVEST-CARRIER THRU 150-EXIT
015400             UNTIL NO-MORE-CLMC.
015500     PERFORM 300-DEDUPE-AND-WRITE THRU 300-EXIT
015600             VARYING WS-OUT-SUB FROM 1 BY 1
015700             UNTIL WS-OUT-SUB > WS-PROV-TBL-CNT.
015800     PERFORM 999-CLEANUP THRU 999-EXIT.
015900     MOVE +0 TO RETURN-CODE.
016000     GOBACK.
016100 
016200******************************************************************
016300*    THIS PARAGRAPH HANDLES THE START-OF-JOB HOUSEKEEPING. IT
016400*    IS PART OF THE PROVIDER SILVER-LAYER DIMENSION BUILD. THIS
016500*    STEP RUNS ONCE PER INVOCATION OF THE PARAGRAPH THAT
016600*    PERFORMS IT AND DOES NOT LOOP ON ITS OWN. KEEP THIS LOGIC
016700*    IN SYNC WITH THE MATCHING PARAGRAPH IN THE SHOP'S OTHER
016800*    STANDARDIZE PROGRAMS IF THE RULE EVER CHANGES. DO NOT
016900*    REORDER THE STATEMENTS BELOW WITHOUT CHECKING THE
017000*    PARAGRAPHS THAT PERFORM THIS ONE - SEVERAL RELY ON THE
017100*    ORDER OF THE MOVES AND ADDS. THIS PARAGRAPH WAS WRITTEN TO
017200*    MATCH THE SAME PATTERN USED BY THE OTHER BRONZE-LAYER
017300*    PROGRAMS IN THIS SUITE. WHEN THIS PROGRAM IS RECOMPILED
017400*    UNDER A NEWER COMPILER RELEASE, RECHECK THIS PARAGRAPH FOR
017500*    ANY RESERVED-WORD CONFLICTS. THE SHOP REVIEWED THIS
017600*    PARAGRAPH DURING A LATER MAINTENANCE PASS AND FOUND NO
017700*    CHANGE NECESSARY.
017800******************************************************************
017900 000-HOUSEKEEPING.
018000     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
018100     DISPLAY "******** BEGIN JOB DIMPROV ********".
018200     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
018300     PERFORM 800-OPEN-FILES THRU 800-EXIT.
018400     PERFORM 910-READ-CLMI THRU 910-EXIT.
018500     PERFORM 920-READ-CLMC THRU 920-EXIT.
018600*    RETURN POINT FOR THE PERFORM ... THRU 000-EXIT ABOVE.
018700 000-EXIT.
018800     EXIT.
018900 
019000******************************************************************
019100*    THIS PARAGRAPH HARVESTS INSTITUTIONAL. IT IS PART OF THE
019200*    PROVIDER SILVER-LAYER DIMENSION BUILD. CONTROL RETURNS TO
019300*    THE CALLING PERFORM VIA THE EXIT PARAGRAPH IMMEDIATELY
019400*    BELOW. NO OTHER PARAGRAPH IN THIS PROGRAM SHOULD RESET THE
019500*    WORKING-STORAGE FIELDS TOUCHED HERE. THIS ROUTINE WAS LEFT
019600*    ALONE DURING THE SHOP'S Y2K REVIEW - SEE THE CHANGE LOG
019700*    ABOVE. THE FIELD WIDTHS AND EDIT RULES BELOW FOLLOW THE
019800*    SAME CONVENTIONS USED THROUGHOUT THE CLAIMS BATCH SUITE. A
019900*    FUTURE CHANGE HERE SHOULD BE LOGGED IN THE CHANGE LOG AT
020000*    THE TOP OF THIS PROGRAM, NOT LEFT AS A LOOSE COMMENT. THIS
020100*    STEP RUNS ONCE PER INVOCATION OF THE PARAGRAPH THAT
020200*    PERFORMS IT AND DOES NOT LOOP ON ITS OWN. KEEP THIS LOGIC
020300*    IN SYNC WITH THE MATCHING PARAGRAPH IN THE SHOP'S OTHER
020400*    STANDARDIZE PROGRAMS IF THE RULE EVER CHANGES. DO NOT
020500*    REORDER THE STATEMENTS BELOW WITHOUT CHECKING THE
020600*    PARAGRAPHS THAT PERFORM THIS ONE - SEVERAL RELY ON THE
020700*    ORDER OF THE MOVES AND ADDS.
020800******************************************************************
020900 100-HARVEST-INSTITUTIONAL.
021000*  U3 BUSINESS RULES - HARVEST AT/OP/OT PHYSICIAN NPI AND THE
021100*  INSTITUTIONAL PROVIDER NUMBER; SKIP BLANK OR MISSING.
021200     MOVE "100-HARVEST-INSTITUTIONAL" TO PARA-NAME.
021300     IF CLMI-DETAIL-REC
021400         MOVE CLMI-PROVIDER-NUM TO WS-CANDIDATE-ID
021500         PERFORM 200-ADD-TO-TABLE THRU 200-EXIT
021600         MOVE CLMI-AT-PHYSN-NPI TO WS-CANDIDATE-ID
021700         PERFORM 200-ADD-TO-TABLE THRU 200-EXIT
021800         MOVE CLMI-OP-PHYSN-NPI TO WS-CANDIDATE-ID
021900         PERFORM 200-ADD-TO-TABLE THRU 200-EXIT
022000         MOVE CLMI-OT-PHYSN-NPI TO WS-CANDIDATE-ID
022100         PERFORM 200-ADD-TO-TABLE THRU 200-EXIT.
022200     PERFORM 910-READ-CLMI THRU 910-EXIT.
022300*    RETURN POINT FOR THE PERFORM ... THRU 100-EXIT ABOVE.
022400 100-EXIT.
022500     EXIT.
022600 
022700******************************************************************
022800*    THIS PARAGRAPH HARVESTS CARRIER. IT IS PART OF THE
022900*    PROVIDER SILVER-LAYER DIMENSION BUILD. THIS IS A LOW-LEVEL
023000*    WORKER PARAGRAPH; IT IS NOT INTENDED TO BE PERFORMED
023100*    DIRECTLY FROM OUTSIDE ITS OWNING SECTION. ANY CHANGE TO
023200*    THE RECORD LAYOUT THIS PARAGRAPH TOUCHES MUST BE
023300*    COORDINATED WITH THE COPYBOOK OWNER. THE COUNTERS UPDATED
023400*    HERE FEED THE END-OF-JOB TOTALS DISPLAYED BY THE CLEANUP
023500*    PARAGRAPH. THIS PARAGRAPH FOLLOWS THE SAME NUMBERING
023600*    CONVENTION THE SHOP HAS USED SINCE THE EARLIEST CLAIMS
023700*    BATCH PROGRAMS. IF THIS STEP EVER NEEDS TO HANDLE A SECOND
023800*    RECORD TYPE, ADD A NEW PARAGRAPH RATHER THAN BRANCHING
023900*    INSIDE THIS ONE. THE SHOP'S CONVENTION IS ONE PERFORM PER
024000*    LOGICAL STEP, EVEN WHEN THE STEP IS SHORT, SO THE
024100*    MAIN-LINE STAYS READABLE. THIS PARAGRAPH DOES NOT OPEN OR
024200*    CLOSE ANY FILE ITSELF; THAT IS HANDLED BY THE HOUSEKEEPING
024300*    AND CLEANUP PARAGRAPHS.
024400******************************************************************
024500 150-HARVEST-CARRIER.
024600*  U3 BUSINESS RULES - HARVEST THE 13 PERFORMING-PHYSICIAN NPI
024700*  SLOTS; SKIP BLANK OR MISSING.
024800     MOVE "150-HARVEST-CARRIER" TO PARA-NAME.
024900     IF CLMC-DETAIL-REC
025000         PERFORM 160-ADD-ONE-LINE-NPI THRU 160-EXIT
025100                 VARYING WS-LINE-SUB FROM 1 BY 1
025200                 UNTIL WS-LINE-SUB > 13.
025300     PERFORM 920-READ-CLMC THRU 920-EXIT.
025400*    RETURN POINT FOR THE PERFORM ... THRU 150-EXIT ABOVE.
025500 150-EXIT.
025600     EXIT.
025700 
025800******************************************************************
025900*    THIS PARAGRAPH ADDS ONE LINE NPI. IT IS PART OF THE
026000*    PROVIDER SILVER-LAYER DIMENSION BUILD. THIS PARAGRAPH WAS
026100*    WRITTEN TO MATCH THE SAME PATTERN USED BY THE OTHER
026200*    BRONZE-LAYER PROGRAMS IN THIS SUITE. WHEN THIS PROGRAM IS
026300*    RECOMPILED UNDER A NEWER COMPILER RELEASE, RECHECK THIS
026400*    PARAGRAPH FOR ANY RESERVED-WORD CONFLICTS. THE SHOP
026500*    REVIEWED THIS PARAGRAPH DURING A LATER MAINTENANCE PASS
026600*    AND FOUND NO CHANGE NECESSARY. READ THE HEADER REMARKS AT
026700*    THE TOP OF THIS PROGRAM BEFORE MODIFYING THE LOGIC IN THIS
026800*    PARAGRAPH. THIS IS A LOW-LEVEL WORKER PARAGRAPH; IT IS NOT
026900*    INTENDED TO BE PERFORMED DIRECTLY FROM OUTSIDE ITS OWNING
027000*    SECTION. ANY CHANGE TO THE RECORD LAYOUT THIS PARAGRAPH
027100*    TOUCHES MUST BE COORDINATED WITH THE COPYBOOK OWNER. THE
027200*    COUNTERS UPDATED HERE FEED THE END-OF-JOB TOTALS DISPLAYED
027300*    BY THE CLEANUP PARAGRAPH.
027400******************************************************************
027500 160-ADD-ONE-LINE-NPI.
027600     MOVE CLMC-PRF-PHYSN-NPI(WS-LINE-SUB) TO WS-CANDIDATE-ID.
027700     PERFORM 200-ADD-TO-TABLE THRU 200-EXIT.
027800*    RETURN POINT FOR THE PERFORM ... THRU 160-EXIT ABOVE.
027900 160-EXIT.
028000     EXIT.
028100 
028200******************************************************************
028300*    THIS PARAGRAPH ADDS TO TABLE. IT IS PART OF THE PROVIDER
028400*    SILVER-LAYER DIMENSION BUILD. IF THIS STEP EVER NEEDS TO
028500*    HANDLE A SECOND RECORD TYPE, ADD A NEW PARAGRAPH RATHER
028600*    THAN BRANCHING INSIDE THIS ONE. THE SHOP'S CONVENTION IS
028700*    ONE PERFORM PER LOGICAL STEP, EVEN WHEN THE STEP IS SHORT,
028800*    SO THE MAIN-LINE STAYS READABLE. THIS PARAGRAPH DOES NOT
028900*    OPEN OR CLOSE ANY FILE ITSELF; THAT IS HANDLED BY THE
029000*    HOUSEKEEPING AND CLEANUP PARAGRAPHS. THE SHOP'S STANDARD
029100*    PRACTICE IS TO KEEP THIS KIND OF STEP IN ITS OWN PARAGRAPH
029200*    SO A LATER MAINTAINER CAN FOLLOW THE PERFORM CHAIN FROM
029300*    THE MAIN-LINE DOWN. CONTROL RETURNS TO THE CALLING PERFORM
029400*    VIA THE EXIT PARAGRAPH IMMEDIATELY BELOW. NO OTHER
029500*    PARAGRAPH IN THIS PROGRAM SHOULD RESET THE WORKING-STORAGE
029600*    FIELDS TOUCHED HERE. THIS ROUTINE WAS LEFT ALONE DURING
029700*    THE SHOP'S Y2K REVIEW - SEE THE CHANGE LOG ABOVE.
029800******************************************************************
029900 200-ADD-TO-TABLE.
030000*  U3 BUSINESS RULES - SKIP BLANK/MISSING AND DEDUPLICATE BY
030100*  LINEAR SEARCH BEFORE ADDING A NEW ENTRY.
030200     IF WS-CANDIDATE-ID = SPACES
030300         GO TO 200-EXIT.
030400     MOVE "N" TO PROV-FOUND-SW.
030500     IF WS-PROV-TBL-CNT > 0
030600         SET PROV-IDX TO 1
030700         SEARCH PROVIDER-TBL-ENTRY
030800             VARYING PROV-IDX
030900             AT END NEXT SENTENCE
031000             WHEN PROVIDER-TBL-ID(PROV-IDX) = WS-CANDIDATE-ID
031100                  MOVE "Y" TO PROV-FOUND-SW
031200         END-SEARCH.
031300     IF NOT PROV-ALREADY-IN-TABLE
031400         ADD 1 TO WS-PROV-TBL-CNT
031500         MOVE WS-CANDIDATE-ID TO
031600                 PROVIDER-TBL-ID(WS-PROV-TBL-CNT).
031700*    RETURN POINT FOR THE PERFORM ... THRU 200-EXIT ABOVE.
031800 200-EXIT.
031900     EXIT.
032000 
032100******************************************************************
032200*    THIS PARAGRAPH DEDUPES AND WRITE. IT IS PART OF THE
032300*    PROVIDER SILVER-LAYER DIMENSION BUILD. THIS STEP RUNS ONCE
032400*    PER INVOCATION OF THE PARAGRAPH THAT PERFORMS IT AND DOES
032500*    NOT LOOP ON ITS OWN. KEEP THIS LOGIC IN SYNC WITH THE
032600*    MATCHING PARAGRAPH IN THE SHOP'S OTHER STANDARDIZE
032700*    PROGRAMS IF THE RULE EVER CHANGES. DO NOT REORDER THE
032800*    STATEMENTS BELOW WITHOUT CHECKING THE PARAGRAPHS THAT
032900*    PERFORM THIS ONE - SEVERAL RELY ON THE ORDER OF THE MOVES
033000*    AND ADDS. THIS PARAGRAPH WAS WRITTEN TO MATCH THE SAME
033100*    PATTERN USED BY THE OTHER BRONZE-LAYER PROGRAMS IN THIS
033200*    SUITE. WHEN THIS PROGRAM IS RECOMPILED UNDER A NEWER
033300*    COMPILER RELEASE, RECHECK THIS PARAGRAPH FOR ANY
033400*    RESERVED-WORD CONFLICTS. THE SHOP REVIEWED THIS PARAGRAPH
033500*    DURING A LATER MAINTENANCE PASS AND FOUND NO CHANGE
033600*    NECESSARY.
033700******************************************************************
033800 300-DEDUPE-AND-WRITE.
033900     MOVE "300-DEDUPE-AND-WRITE" TO PARA-NAME.
034000     MOVE SPACES TO DIM-PROVIDER-REC.
034100     MOVE PROVIDER-TBL-ID(WS-OUT-SUB) TO DIM-PROVIDER-ID.
034200     WRITE DIM-PROVIDER-REC.
034300     ADD 1 TO RECORDS-WRITTEN.
034400*    RETURN POINT FOR THE PERFORM ... THRU 300-EXIT ABOVE.
034500 300-EXIT.
034600     EXIT.
034700 
034800******************************************************************
034900*    THIS PARAGRAPH OPENS FILES. IT IS PART OF THE PROVIDER
035000*    SILVER-LAYER DIMENSION BUILD. WHEN THIS PROGRAM IS
035100*    RECOMPILED UNDER A NEWER COMPILER RELEASE, RECHECK THIS
035200*    PARAGRAPH FOR ANY RESERVED-WORD CONFLICTS. THE SHOP
035300*    REVIEWED THIS PARAGRAPH DURING A LATER MAINTENANCE PASS
035400*    AND FOUND NO CHANGE NECESSARY. READ THE HEADER REMARKS AT
035500*    THE TOP OF THIS PROGRAM BEFORE MODIFYING THE LOGIC IN THIS
035600*    PARAGRAPH. THIS IS A LOW-LEVEL WORKER PARAGRAPH; IT IS NOT
035700*    INTENDED TO BE PERFORMED DIRECTLY FROM OUTSIDE ITS OWNING
035800*    SECTION. ANY CHANGE TO THE RECORD LAYOUT THIS PARAGRAPH
035900*    TOUCHES MUST BE COORDINATED WITH THE COPYBOOK OWNER. THE
036000*    COUNTERS UPDATED HERE FEED THE END-OF-JOB TOTALS DISPLAYED
036100*    BY THE CLEANUP PARAGRAPH. THIS PARAGRAPH FOLLOWS THE SAME
036200*    NUMBERING CONVENTION THE SHOP HAS USED SINCE THE EARLIEST
036300*    CLAIMS BATCH PROGRAMS.
036400******************************************************************
036500 800-OPEN-FILES.
036600     MOVE "800-OPEN-FILES" TO PARA-NAME.
036700     OPEN INPUT CLAIMINS-BRONZE, CLAIMCAR-BRONZE.
036800     OPEN OUTPUT PROVIDER-DIM, SYSOUT.
036900*    RETURN POINT FOR THE PERFORM ... THRU 800-EXIT ABOVE.
037000 800-EXIT.
037100     EXIT.
037200 
037300******************************************************************
037400*    THIS PARAGRAPH CLOSES FILES. IT IS PART OF THE PROVIDER
037500*    SILVER-LAYER DIMENSION BUILD. THE SHOP REVIEWED THIS
037600*    PARAGRAPH DURING A LATER MAINTENANCE PASS AND FOUND NO
037700*    CHANGE NECESSARY. READ THE HEADER REMARKS AT THE TOP OF
037800*    THIS PROGRAM BEFORE MODIFYING THE LOGIC IN THIS PARAGRAPH.
037900*    THIS IS A LOW-LEVEL WORKER PARAGRAPH; IT IS NOT INTENDED
038000*    TO BE PERFORMED DIRECTLY FROM OUTSIDE ITS OWNING SECTION.
038100*    ANY CHANGE TO THE RECORD LAYOUT THIS PARAGRAPH TOUCHES
038200*    MUST BE COORDINATED WITH THE COPYBOOK OWNER. THE COUNTERS
038300*    UPDATED HERE FEED THE END-OF-JOB TOTALS DISPLAYED BY THE
038400*    CLEANUP PARAGRAPH. THIS PARAGRAPH FOLLOWS THE SAME
038500*    NUMBERING CONVENTION THE SHOP HAS USED SINCE THE EARLIEST
038600*    CLAIMS BATCH PROGRAMS. IF THIS STEP EVER NEEDS TO HANDLE A
038700*    SECOND RECORD TYPE, ADD A NEW PARAGRAPH RATHER THAN
038800*    BRANCHING INSIDE THIS ONE.
038900******************************************************************
039000 850-CLOSE-FILES.
039100     MOVE "850-CLOSE-FILES" TO PARA-NAME.
039200     CLOSE CLAIMINS-BRONZE, CLAIMCAR-BRONZE, PROVIDER-DIM, SYSOUT.
039300*    RETURN POINT FOR THE PERFORM ... THRU 850-EXIT ABOVE.
039400 850-EXIT.
039500     EXIT.
039600 
039700******************************************************************
039800*    THIS PARAGRAPH READS CLMI. IT IS PART OF THE PROVIDER
039900*    SILVER-LAYER DIMENSION BUILD. THIS IS A LOW-LEVEL WORKER
040000*    PARAGRAPH; IT IS NOT INTENDED TO BE PERFORMED DIRECTLY
040100*    FROM OUTSIDE ITS OWNING SECTION. ANY CHANGE TO THE RECORD
040200*    LAYOUT THIS PARAGRAPH TOUCHES MUST BE COORDINATED WITH THE
040300*    COPYBOOK OWNER. THE COUNTERS UPDATED HERE FEED THE
040400*    END-OF-JOB TOTALS DISPLAYED BY THE CLEANUP PARAGRAPH. THIS
040500*    PARAGRAPH FOLLOWS THE SAME NUMBERING CONVENTION THE SHOP
040600*    HAS USED SINCE THE EARLIEST CLAIMS BATCH PROGRAMS. IF THIS
040700*    STEP EVER NEEDS TO HANDLE A SECOND RECORD TYPE, ADD A NEW
040800*    PARAGRAPH RATHER THAN BRANCHING INSIDE THIS ONE. THE
040900*    SHOP'S CONVENTION IS ONE PERFORM PER LOGICAL STEP, EVEN
041000*    WHEN THE STEP IS SHORT, SO THE MAIN-LINE STAYS READABLE.
041100*    THIS PARAGRAPH DOES NOT OPEN OR CLOSE ANY FILE ITSELF;
041200*    THAT IS HANDLED BY THE HOUSEKEEPING AND CLEANUP
041300*    PARAGRAPHS.
041400******************************************************************
041500 910-READ-CLMI.
041600     READ CLAIMINS-BRONZE
041700         AT END MOVE "N" TO MORE-CLMI-SW
041800         GO TO 910-EXIT
041900     END-READ.
042000     ADD 1 TO RECORDS-READ-CLMI.
042100*    RETURN POINT FOR THE PERFORM ... THRU 910-EXIT ABOVE.
042200 910-EXIT.
042300     EXIT.
042400 
042500******************************************************************
042600*    THIS PARAGRAPH READS CLMC. IT IS PART OF THE PROVIDER
042700*    SILVER-LAYER DIMENSION BUILD. THE SHOP'S CONVENTION IS ONE
042800*    PERFORM PER LOGICAL STEP, EVEN WHEN THE STEP IS SHORT, SO
042900*    THE MAIN-LINE STAYS READABLE. THIS PARAGRAPH DOES NOT OPEN
043000*    OR CLOSE ANY FILE ITSELF; THAT IS HANDLED BY THE
043100*    HOUSEKEEPING AND CLEANUP PARAGRAPHS. THE SHOP'S STANDARD
043200*    PRACTICE IS TO KEEP THIS KIND OF STEP IN ITS OWN PARAGRAPH
043300*    SO A LATER MAINTAINER CAN FOLLOW THE PERFORM CHAIN FROM
043400*    THE MAIN-LINE DOWN. CONTROL RETURNS TO THE CALLING PERFORM
043500*    VIA THE EXIT PARAGRAPH IMMEDIATELY BELOW. NO OTHER
043600*    PARAGRAPH IN THIS PROGRAM SHOULD RESET THE WORKING-STORAGE
043700*    FIELDS TOUCHED HERE. THIS ROUTINE WAS LEFT ALONE DURING
043800*    THE SHOP'S Y2K REVIEW - SEE THE CHANGE LOG ABOVE. THE
043900*    FIELD WIDTHS AND EDIT RULES BELOW FOLLOW THE SAME
044000*    CONVENTIONS USED THROUGHOUT THE CLAIMS BATCH SUITE.
044100******************************************************************
044200 920-READ-CLMC.
044300     READ CLAIMCAR-BRONZE
044400         AT END MOVE "N" TO MORE-CLMC-SW
044500         GO TO 920-EXIT
044600     END-READ.
044700     ADD 1 TO RECORDS-READ-CLMC.
044800*    RETURN POINT FOR THE PERFORM ... THRU 920-EXIT ABOVE.
044900 920-EXIT.
045000     EXIT.
045100 
045200******************************************************************
045300*    THIS PARAGRAPH HANDLES END-OF-JOB CLEANUP AND TOTALS. IT
045400*    IS PART OF THE PROVIDER SILVER-LAYER DIMENSION BUILD. READ
045500*    THE HEADER REMARKS AT THE TOP OF THIS PROGRAM BEFORE
045600*    MODIFYING THE LOGIC IN THIS PARAGRAPH. THIS IS A LOW-LEVEL
045700*    WORKER PARAGRAPH; IT IS NOT INTENDED TO BE PERFORMED
045800*    DIRECTLY FROM OUTSIDE ITS OWNING SECTION. ANY CHANGE TO
045900*    THE RECORD LAYOUT THIS PARAGRAPH TOUCHES MUST BE
046000*    COORDINATED WITH THE COPYBOOK OWNER. THE COUNTERS UPDATED
046100*    HERE FEED THE END-OF-JOB TOTALS DISPLAYED BY THE CLEANUP
046200*    PARAGRAPH. THIS PARAGRAPH FOLLOWS THE SAME NUMBERING
046300*    CONVENTION THE SHOP HAS USED SINCE THE EARLIEST CLAIMS
046400*    BATCH PROGRAMS. IF THIS STEP EVER NEEDS TO HANDLE A SECOND
046500*    RECORD TYPE, ADD A NEW PARAGRAPH RATHER THAN BRANCHING
046600*    INSIDE THIS ONE. THE SHOP'S CONVENTION IS ONE PERFORM PER
046700*    LOGICAL STEP, EVEN WHEN THE STEP IS SHORT, SO THE
046800*    MAIN-LINE STAYS READABLE.
046900******************************************************************
047000 999-CLEANUP.
047100     MOVE "999-CLEANUP" TO PARA-NAME.
047200     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
047300     DISPLAY "** DISTINCT PROVIDERS WRITTEN **".
047400     DISPLAY RECORDS-WRITTEN.
047500     DISPLAY "******** NORMAL END OF JOB DIMPROV ********".
047600*    RETURN POINT FOR THE PERFORM ... THRU 999-EXIT ABOVE.
047700 999-EXIT.
047800     EXIT.
047900 
048000 1000-ABEND-RTN.
048100     WRITE SYSOUT-REC FROM ABEND-REC.
048200     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
048300     DISPLAY "*** ABNORMAL END OF JOB - DIMPROV ***" UPON CONSOLE.
048400     DIVIDE ZERO-VAL INTO ONE-VAL.
048500 
