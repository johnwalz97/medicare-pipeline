000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  STDCOMN.
000400 AUTHOR. R M PELLETIER.
000500 INSTALLATION. CLAIMS SYSTEMS DEVELOPMENT.
000600 DATE-WRITTEN. 09/17/89.
000700 DATE-COMPILED. 09/17/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900 
001000******************************************************************
001100*REMARKS.
001200*
001300*          COMMON INGEST-EDIT SUBROUTINE SHARED BY THE FIVE
001400*          BRONZE-LAYER STANDARDIZE PROGRAMS (BENSTD, IPSTD,
001500*          OPSTD, CRSTD, RXSTD).  FOUR FUNCTIONS ARE PROVIDED,
001600*          SELECTED BY STDCOMN-FUNCTION-SW:
001700*
001800*             "M"  -  TEST A RAW EXTRACT FIELD FOR ONE OF THE
001900*                     SIX MISSING-VALUE TOKENS
002000*             "P"  -  DERIVE THE 2-CHARACTER PARTITION PREFIX
002100*                     FROM A BENEFICIARY-ID FIELD (CALLS STRLTH)
002200*             "C"  -  CONVERT A RAW SIGNED-DECIMAL MONEY TOKEN
002300*                     (E.G. "-1234.5") TO A PACKED S9(8)V99 VALUE
002400*             "N"  -  NORMALIZE A RAW UNSIGNED WHOLE-NUMBER TOKEN
002500*                     (DATE, COVERAGE MONTH, DAYS-SUPPLY, ETC.)
002600*                     TO A ZERO-FILLED NUMERIC VALUE
002700*
002800******************************************************************
002900*  CHANGE LOG
003000*  ----------------------------------------------------------
003100*  DATE      BY   TICKET      DESCRIPTION
003200*  --------  ---  ----------  ---------------------------------
003300*  09/17/89  RMP  CR-0512     INITIAL VERSION - MISSING-VALUE
003400*                             TEST AND PREFIX DERIVATION SHARED
003500*                             BY THE STANDARDIZE PROGRAMS.
003600*  10/03/01  RMP  CR-0517     ADDED "NaN"/"nan" TOKENS TO THE
003700*                             MISSING-VALUE TEST (PRESCRIPTION
003800*                             EXTRACT CARRIES BOTH CASINGS).
003900*  04/11/02  TGH  CR-0559     CORRECTED PREFIX DERIVATION TO
004000*                             FALL BACK TO "00" WHEN THE FIELD
004100*                             IS SHORTER THAN TWO CHARACTERS.
004200*  11/14/02  TGH  CR-0601     ADDED MONEY-TOKEN CONVERSION
004300*                             FUNCTION SO EVERY STANDARDIZE
004400*                             PROGRAM SHARES ONE DECIMAL-POINT
004500*                             SCAN INSTEAD OF FIVE COPIES OF IT.
004600*  01/09/03  TGH  CR-0623     ADDED WHOLE-NUMBER NORMALIZE
004700*                             FUNCTION FOR DATES AND SMALL COUNT
004800*                             FIELDS (COVERAGE MONTHS, CC FLAGS,
004900*                             DAYS SUPPLY).
005000*  06/03/98  DWK  Y2K-0071    Y2K REVIEW - NO DATE FIELDS TESTED
005100*                             BY THIS ROUTINE, NO CHANGES MADE.
005200*  01/22/05  TGH  CR-0701     ADDED ALTERNATE NUMERIC/SPLIT VIEWS
005300*                             OF THE WORK AREAS FOR TRACE DUMPS.
005400*  08/30/09  LNW  CR-0844     RECOMPILED UNDER UPDATED SHOP
005500*                             STANDARDS; NO LOGIC CHANGE.
005600******************************************************************
005700 
005800 ENVIRONMENT DIVISION.
005900 CONFIGURATION SECTION.
006000 SOURCE-COMPUTER. IBM-390.
006100 OBJECT-COMPUTER. IBM-390.
006200 SPECIAL-NAMES.
006300     C01 IS TOP-OF-FORM.
006400 INPUT-OUTPUT SECTION.
006500 
006600 DATA DIVISION.
006700 FILE SECTION.
006800 
006900 WORKING-STORAGE SECTION.
007000 77  WS-RETURN-LTH            PIC S9(4) COMP.
007100 77  STDCOMN-FUNCTION-SW      PIC X.
007200 01  WS-MISC-AREA.
007300     05  WS-TEXT1                 PIC X(255).
007400     05  FILLER                   PIC X(10).
007500 
007600 01  WS-MISC-AREA-NUM-VIEW REDEFINES WS-MISC-AREA.
007700     05  WS-TEXT1-NUM             PIC 9(255).
007800     05  FILLER                   PIC X(12).
007900 
008000 01  WS-TEXT1-SPLIT-VIEW REDEFINES WS-TEXT1.
008100     05  WS-TEXT1-FIRST-2         PIC X(02).
008200     05  WS-TEXT1-REMAINDER       PIC X(253).
008300 
008400******************************************************************
008500*    WORK AREA FOR THE "C" MONEY-CONVERSION FUNCTION - THE RAW
008600*    EXTRACT CARRIES SIGNED DECIMAL STRINGS LIKE "-1234.5"; THIS
008700*    SPLITS OFF THE SIGN AND THE DECIMAL POINT BY HAND SINCE THE
008800*    SHOP STANDARD FORBIDS INTRINSIC FUNCTIONS IN PRODUCTION CODE
008900******************************************************************
009000 01  WS-MONEY-WORK.
009100     05  WS-MONEY-SIGN            PIC X(01).
009200     05  WS-MONEY-START           PIC 9(2) COMP.
009300     05  WS-MONEY-WHOLE           PIC X(08) JUSTIFIED RIGHT.
009400     05  WS-MONEY-DEC             PIC X(02).
009500     05  WS-MONEY-WHOLE-N         PIC 9(8).
009600     05  WS-MONEY-DEC-N           PIC 9(2).
009700     05  WS-MONEY-VALUE           PIC S9(8)V99.
009800 
009900 01  WS-NUMTOK-WORK.
010000     05  WS-NUMTOK-BUF            PIC X(15) JUSTIFIED RIGHT.
010100     05  WS-NUMTOK-NUM            PIC 9(15).
010200 
010300 LINKAGE SECTION.
010400 01  STDCOMN-REC.
010500         88  STDCOMN-TEST-MISSING   VALUE "M".
010600         88  STDCOMN-DERIVE-PREFIX  VALUE "P".
010700         88  STDCOMN-CONVERT-MONEY  VALUE "C".
010800         88  STDCOMN-NORMALIZE-NUM  VALUE "N".
010900     05  STDCOMN-FIELD-IN         PIC X(30).
011000         88  STDCOMN-FIELD-BLANK    VALUE SPACES.
011100         88  STDCOMN-FIELD-NA       VALUE "NA".
011200         88  STDCOMN-FIELD-NULL-UC  VALUE "NULL".
011300         88  STDCOMN-FIELD-NULL-LC  VALUE "null".
011400         88  STDCOMN-FIELD-NAN-UC   VALUE "NaN".
011500         88  STDCOMN-FIELD-NAN-LC   VALUE "nan".
011600     05  STDCOMN-MISSING-FLAG     PIC X.
011700         88  STDCOMN-IS-MISSING     VALUE "Y".
011800     05  STDCOMN-PREFIX-OUT       PIC X(02).
011900     05  STDCOMN-MONEY-RAW        PIC X(15).
012000     05  STDCOMN-MONEY-OUT        PIC S9(8)V99.
012100     05  STDCOMN-NUMTOK-RAW       PIC X(15).
012200     05  STDCOMN-NUMTOK-OUT       PIC 9(8).
012300 
012400 01  STDCOMN-REC-NUM-VIEW REDEFINES STDCOMN-REC.
012500     05  FILLER                   PIC X(01).
012600     05  STDCOMN-FIELD-IN-NUM     PIC X(30).
012700     05  FILLER                   PIC X(51).
012800 
012900 PROCEDURE DIVISION USING STDCOMN-REC.
013000     IF STDCOMN-TEST-MISSING
013100         PERFORM 100-TEST-MISSING THRU 100-EXIT
013200     ELSE IF STDCOMN-DERIVE-PREFIX
013300         PERFORM 200-DERIVE-PREFIX THRU 200-EXIT
013400     ELSE IF STDCOMN-CONVERT-MONEY
013500         PERFORM 300-CONVERT-MONEY THRU 300-EXIT
013600     ELSE IF STDCOMN-NORMALIZE-NUM
013700         PERFORM 400-NORMALIZE-NUM THRU 400-EXIT.
013800     GOBACK.
013900 
014000******************************************************************
014100*    THIS PARAGRAPH TESTS MISSING. IT IS PART OF THE SHARED
014200*    STANDARDIZE-ROUTINE LIBRARY USED BY EVERY BRONZE PROGRAM.
014300*    THIS PARAGRAPH WAS WRITTEN TO MATCH THE SAME PATTERN USED
014400*    BY THE OTHER BRONZE-LAYER PROGRAMS IN THIS SUITE. WHEN
014500*    THIS PROGRAM IS RECOMPILED UNDER A NEWER COMPILER RELEASE,
014600*    RECHECK THIS PARAGRAPH FOR ANY RESERVED-WORD CONFLICTS.
014700*    THE SHOP REVIEWED THIS PARAGRAPH DURING A LATER
014800*    MAINTENANCE PASS AND FOUND NO CHANGE NECESSARY. READ THE
014900*    HEADER REMARKS AT THE TOP OF THIS PROGRAM BEFORE MODIFYING
015000*    THE LOGIC IN THIS PARAGRAPH. THIS IS A LOW-LEVEL WORKER
015100*    PARAGRAPH; IT IS NOT INTENDED TO BE PERFORMED DIRECTLY
015200*    FROM OUTSIDE ITS OWNING SECTION. ANY CHANGE TO THE RECORD
015300*    LAYOUT THIS PARAGRAPH TOUCHES MUST BE COORDINATED WITH THE
015400*    COPYBOOK OWNER. THE COUNTERS UPDATED HERE FEED THE
015500*    END-OF-JOB TOTALS DISPLAYED BY THE CLEANUP PARAGRAPH. THIS
015600*    PARAGRAPH FOLLOWS THE SAME NUMBERING CONVENTION THE SHOP
015700*    HAS USED SINCE THE EARLIEST CLAIMS BATCH PROGRAMS. IF THIS
015800*    STEP EVER NEEDS TO HANDLE A SECOND RECORD TYPE, ADD A NEW
015900*    PARAGRAPH RATHER THAN BRANCHING INSIDE THIS ONE.
016000******************************************************************
016100 100-TEST-MISSING.
016200*  U1 BUSINESS RULES - THE SIX MISSING-VALUE TOKENS.
016300     MOVE "N" TO STDCOMN-MISSING-FLAG.
016400     IF STDCOMN-FIELD-BLANK  OR STDCOMN-FIELD-NA
016500        OR STDCOMN-FIELD-NULL-UC OR STDCOMN-FIELD-NULL-LC
016600        OR STDCOMN-FIELD-NAN-UC  OR STDCOMN-FIELD-NAN-LC
016700         MOVE "Y" TO STDCOMN-MISSING-FLAG.
016800*    RETURN POINT FOR THE PERFORM ... THRU 100-EXIT ABOVE.
016900 100-EXIT.
017000     EXIT.
017100 
017200******************************************************************
017300*    THIS PARAGRAPH DERIVES PREFIX. IT IS PART OF THE SHARED
017400*    STANDARDIZE-ROUTINE LIBRARY USED BY EVERY BRONZE PROGRAM.
017500*    DO NOT REORDER THE STATEMENTS BELOW WITHOUT CHECKING THE
017600*    PARAGRAPHS THAT PERFORM THIS ONE - SEVERAL RELY ON THE
017700*    ORDER OF THE MOVES AND ADDS. THIS PARAGRAPH WAS WRITTEN TO
017800*    MATCH THE SAME PATTERN USED BY THE OTHER BRONZE-LAYER
017900*    PROGRAMS IN THIS SUITE. WHEN THIS PROGRAM IS RECOMPILED
018000*    UNDER A NEWER COMPILER RELEASE, RECHECK THIS PARAGRAPH FOR
018100*    ANY RESERVED-WORD CONFLICTS. THE SHOP REVIEWED THIS
018200*    PARAGRAPH DURING A LATER MAINTENANCE PASS AND FOUND NO
018300*    CHANGE NECESSARY. READ THE HEADER REMARKS AT THE TOP OF
018400*    THIS PROGRAM BEFORE MODIFYING THE LOGIC IN THIS PARAGRAPH.
018500*    THIS IS A LOW-LEVEL WORKER PARAGRAPH; IT IS NOT INTENDED
018600*    TO BE PERFORMED DIRECTLY FROM OUTSIDE ITS OWNING SECTION.
018700*    ANY CHANGE TO THE RECORD LAYOUT THIS PARAGRAPH TOUCHES
018800*    MUST BE COORDINATED WITH THE COPYBOOK OWNER. THE COUNTERS
018900*    UPDATED HERE FEED THE END-OF-JOB TOTALS DISPLAYED BY THE
019000*    CLEANUP PARAGRAPH.
019100******************************************************************
019200 200-DERIVE-PREFIX.
019300*  U1 BUSINESS RULES - FIRST 2 CHARACTERS OF BENE-ID, "00" WHEN
019400*  BENE-ID IS BLANK OR SHORTER THAN 2 CHARACTERS.
019500     MOVE "00" TO STDCOMN-PREFIX-OUT.
019600     IF STDCOMN-FIELD-BLANK
019700         GO TO 200-EXIT.
019800     MOVE SPACES TO WS-TEXT1.
019900     MOVE STDCOMN-FIELD-IN TO WS-TEXT1.
020000     MOVE ZERO TO WS-RETURN-LTH.
020100     CALL "STRLTH" USING WS-TEXT1, WS-RETURN-LTH.
020200     IF WS-RETURN-LTH < 2
020300         GO TO 200-EXIT.
020400     MOVE STDCOMN-FIELD-IN(1:2) TO STDCOMN-PREFIX-OUT.
020500*    RETURN POINT FOR THE PERFORM ... THRU 200-EXIT ABOVE.
020600 200-EXIT.
020700     EXIT.
020800 
020900******************************************************************
021000*    THIS PARAGRAPH CONVERTS MONEY. IT IS PART OF THE SHARED
021100*    STANDARDIZE-ROUTINE LIBRARY USED BY EVERY BRONZE PROGRAM.
021200*    THIS PARAGRAPH WAS WRITTEN TO MATCH THE SAME PATTERN USED
021300*    BY THE OTHER BRONZE-LAYER PROGRAMS IN THIS SUITE. WHEN
021400*    THIS PROGRAM IS RECOMPILED UNDER A NEWER COMPILER RELEASE,
021500*    RECHECK THIS PARAGRAPH FOR ANY RESERVED-WORD CONFLICTS.
021600*    THE SHOP REVIEWED THIS PARAGRAPH DURING A LATER
021700*    MAINTENANCE PASS AND FOUND NO CHANGE NECESSARY. READ THE
021800*    HEADER REMARKS AT THE TOP OF THIS PROGRAM BEFORE MODIFYING
021900*    THE LOGIC IN THIS PARAGRAPH. THIS IS A LOW-LEVEL WORKER
022000*    PARAGRAPH; IT IS NOT INTENDED TO BE PERFORMED DIRECTLY
022100*    FROM OUTSIDE ITS OWNING SECTION. ANY CHANGE TO THE RECORD
022200*    LAYOUT THIS PARAGRAPH TOUCHES MUST BE COORDINATED WITH THE
022300*    COPYBOOK OWNER. THE COUNTERS UPDATED HERE FEED THE
022400*    END-OF-JOB TOTALS DISPLAYED BY THE CLEANUP PARAGRAPH. THIS
022500*    PARAGRAPH FOLLOWS THE SAME NUMBERING CONVENTION THE SHOP
022600*    HAS USED SINCE THE EARLIEST CLAIMS BATCH PROGRAMS. IF THIS
022700*    STEP EVER NEEDS TO HANDLE A SECOND RECORD TYPE, ADD A NEW
022800*    PARAGRAPH RATHER THAN BRANCHING INSIDE THIS ONE.
022900******************************************************************
023000 300-CONVERT-MONEY.
023100*  U1 BUSINESS RULES - MONEY PARSED AS SIGNED DECIMALS.  THE
023200*  MISSING-VALUE TEST MUST BE RUN ON THE RAW TOKEN BEFORE THIS
023300*  FUNCTION IS CALLED; A MISSING TOKEN CONVERTS TO ZERO HERE.
023400     MOVE ZERO TO STDCOMN-MONEY-OUT.
023500     IF STDCOMN-MONEY-RAW = SPACES
023600         GO TO 300-EXIT.
023700     MOVE "+" TO WS-MONEY-SIGN.
023800     MOVE 1 TO WS-MONEY-START.
023900     IF STDCOMN-MONEY-RAW(1:1) = "-"
024000         MOVE "-" TO WS-MONEY-SIGN
024100         MOVE 2 TO WS-MONEY-START.
024200     MOVE SPACES TO WS-MONEY-WHOLE, WS-MONEY-DEC.
024300     UNSTRING STDCOMN-MONEY-RAW(WS-MONEY-START:)
024400              DELIMITED BY "."
024500              INTO WS-MONEY-WHOLE, WS-MONEY-DEC.
024600     IF WS-MONEY-DEC = SPACES
024700         MOVE "00" TO WS-MONEY-DEC.
024800     INSPECT WS-MONEY-DEC   REPLACING TRAILING SPACE BY "0".
024900     INSPECT WS-MONEY-WHOLE REPLACING LEADING SPACE BY "0".
025000     MOVE WS-MONEY-WHOLE TO WS-MONEY-WHOLE-N.
025100     MOVE WS-MONEY-DEC   TO WS-MONEY-DEC-N.
025200     COMPUTE WS-MONEY-VALUE =
025300             WS-MONEY-WHOLE-N + (WS-MONEY-DEC-N / 100).
025400     IF WS-MONEY-SIGN = "-"
025500         COMPUTE WS-MONEY-VALUE = WS-MONEY-VALUE * -1.
025600     MOVE WS-MONEY-VALUE TO STDCOMN-MONEY-OUT.
025700*    RETURN POINT FOR THE PERFORM ... THRU 300-EXIT ABOVE.
025800 300-EXIT.
025900     EXIT.
026000 
026100******************************************************************
026200*    THIS PARAGRAPH NORMALIZES NUM. IT IS PART OF THE SHARED
026300*    STANDARDIZE-ROUTINE LIBRARY USED BY EVERY BRONZE PROGRAM.
026400*    THIS PARAGRAPH DOES NOT OPEN OR CLOSE ANY FILE ITSELF;
026500*    THAT IS HANDLED BY THE HOUSEKEEPING AND CLEANUP
026600*    PARAGRAPHS. THE SHOP'S STANDARD PRACTICE IS TO KEEP THIS
026700*    KIND OF STEP IN ITS OWN PARAGRAPH SO A LATER MAINTAINER
026800*    CAN FOLLOW THE PERFORM CHAIN FROM THE MAIN-LINE DOWN.
026900*    CONTROL RETURNS TO THE CALLING PERFORM VIA THE EXIT
027000*    PARAGRAPH IMMEDIATELY BELOW. NO OTHER PARAGRAPH IN THIS
027100*    PROGRAM SHOULD RESET THE WORKING-STORAGE FIELDS TOUCHED
027200*    HERE. THIS ROUTINE WAS LEFT ALONE DURING THE SHOP'S Y2K
027300*    REVIEW - SEE THE CHANGE LOG ABOVE. THE FIELD WIDTHS AND
027400*    EDIT RULES BELOW FOLLOW THE SAME CONVENTIONS USED
027500*    THROUGHOUT THE CLAIMS BATCH SUITE. A FUTURE CHANGE HERE
027600*    SHOULD BE LOGGED IN THE CHANGE LOG AT THE TOP OF THIS
027700*    PROGRAM, NOT LEFT AS A LOOSE COMMENT. THIS STEP RUNS ONCE
027800*    PER INVOCATION OF THE PARAGRAPH THAT PERFORMS IT AND DOES
027900*    NOT LOOP ON ITS OWN.
028000******************************************************************
028100 400-NORMALIZE-NUM.
028200*  U1 BUSINESS RULES - DATES AND SMALL COUNT FIELDS ARE PLAIN
028300*  UNSIGNED DIGIT STRINGS IN THE RAW EXTRACT; A MISSING TOKEN
028400*  NORMALIZES TO ZERO.
028500     MOVE ZERO TO STDCOMN-NUMTOK-OUT.
028600     IF STDCOMN-NUMTOK-RAW = SPACES
028700         GO TO 400-EXIT.
028800     MOVE SPACES TO WS-NUMTOK-BUF.
028900     MOVE STDCOMN-NUMTOK-RAW TO WS-NUMTOK-BUF.
029000     INSPECT WS-NUMTOK-BUF REPLACING LEADING SPACE BY "0".
029100     MOVE WS-NUMTOK-BUF TO WS-NUMTOK-NUM.
029200     MOVE WS-NUMTOK-NUM TO STDCOMN-NUMTOK-OUT.
029300*    RETURN POINT FOR THE PERFORM ... THRU 400-EXIT ABOVE.
029400 400-EXIT.
029500     EXIT.
029600 
