000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  FACRX.
000400 AUTHOR. T G HALVERSON.
000500 INSTALLATION. CLAIMS SYSTEMS DEVELOPMENT.
000600 DATE-WRITTEN. 04/09/90.
000700 DATE-COMPILED. 04/09/90.
000800 SECURITY. NON-CONFIDENTIAL.
000900 
001000******************************************************************
001100*REMARKS.
001200*
001300*          THIS PROGRAM BUILDS THE SILVER-LAYER PRESCRIPTION FACT
001400*          FROM THE BRONZE RXEVENT FILE.  ONE OUTPUT RECORD IS
001500*          WRITTEN PER PRESCRIPTION DRUG EVENT, CARRYING THE
001600*          DERIVED MEDICARE PAYMENT (TOTAL COST LESS PATIENT
001700*          PAYMENT).  THE BRONZE TRAILER RECORD IS READ AND
001800*          DISCARDED.
001900*
002000******************************************************************
002100*  CHANGE LOG
002200*  ----------------------------------------------------------
002300*  DATE      BY   TICKET      DESCRIPTION
002400*  --------  ---  ----------  ---------------------------------
002500*  04/09/90  TGH  CR-0563     INITIAL VERSION (RECORD LAYOUTS,
002600*                             BUSINESS RULES U6).
002700*  06/03/98  DWK  Y2K-0071    Y2K REVIEW - SERVICE DATE MOVED
002800*                             THROUGH UNCHANGED; NO WINDOWING
002900*                             LOGIC REQUIRED.
003000*  09/19/03  TGH  CR-0641     ADDED OUTPUT RECORD COUNT DISPLAY
003100*                             TO THE END-OF-JOB MESSAGE.
003200*  08/30/09  LNW  CR-0844     RECOMPILED UNDER UPDATED SHOP
003300*                             STANDARDS; NO LOGIC CHANGE.
003400******************************************************************
003500 
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER. IBM-390.
003900 OBJECT-COMPUTER. IBM-390.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM.
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400     SELECT SYSOUT
004500     ASSIGN TO UT-S-SYSOUT
004600       ORGANIZATION IS SEQUENTIAL.
004700 
004800     SELECT RXEVENT-BRONZE
004900     ASSIGN TO UT-S-RXBRZ
005000       ORGANIZATION IS SEQUENTIAL
005100       FILE STATUS IS RXBRZ-STATUS.
005200 
005300     SELECT RX-FACT
005400     ASSIGN TO UT-S-RXFACT
005500       ORGANIZATION IS SEQUENTIAL
005600       FILE STATUS IS RXFACT-STATUS.
005700 
005800 DATA DIVISION.
005900 FILE SECTION.
006000 FD  SYSOUT
006100     RECORDING MODE IS F
006200     LABEL RECORDS ARE STANDARD
006300     RECORD CONTAINS 130 CHARACTERS
006400     BLOCK CONTAINS 0 RECORDS
006500     DATA RECORD IS SYSOUT-REC.
006600 01  SYSOUT-REC  PIC X(130).
006700 
006800 FD  RXEVENT-BRONZE
006900     RECORDING MODE IS F
007000     LABEL RECORDS ARE STANDARD
007100     RECORD CONTAINS 100 CHARACTERS
007200     BLOCK CONTAINS 0 RECORDS
007300     DATA RECORD IS RXEV-DTL-REC.
007400 COPY RXEVENT.
007500 
007600 FD  RX-FACT
007700     RECORDING MODE IS F
007800     LABEL RECORDS ARE STANDARD
007900     RECORD CONTAINS 90 CHARACTERS
008000     BLOCK CONTAINS 0 RECORDS
008100     DATA RECORD IS FACT-RX-REC.
008200 COPY RXFAC.
008300 
008400 WORKING-STORAGE SECTION.
008500 77  RECORDS-READ             PIC 9(9) COMP.
008600 77  MORE-DATA-SW             PIC X(01) VALUE "Y".
008700     88  NO-MORE-DATA           VALUE "N".
008800 01  FILE-STATUS-CODES.
008900     05  RXBRZ-STATUS             PIC X(2).
009000         88  RXBRZ-EOF            VALUE "10".
009100     05  RXFACT-STATUS            PIC X(2).
009200 
009300 01  FILE-STATUS-TABLE-VIEW REDEFINES FILE-STATUS-CODES.
009400     05  FS-STATUS-ENTRY          PIC XX OCCURS 2 TIMES.
009500 
009600 01  COUNTERS-IDXS-AND-ACCUMULATORS.
009700     05  RECORDS-WRITTEN          PIC 9(9) COMP.
009800 
009900******************************************************************
010000*    WORK COPY OF THE SERVICE DATE FOR TRACE DISPLAYS WHEN THE
010100*    JOB IS RUN WITH THE DEBUG UPSI SET
010200******************************************************************
010300 01  WS-SERVICE-DATE-WORK         PIC 9(08).
010400 01  WS-SERVICE-DATE-BREAKOUT REDEFINES WS-SERVICE-DATE-WORK.
010500     05  WS-TRACE-SVC-CCYY        PIC 9(04).
010600     05  WS-TRACE-SVC-MM          PIC 9(02).
010700     05  WS-TRACE-SVC-DD          PIC 9(02).
010800 
010900******************************************************************
011000*    WORK COPY OF THE FILL COST AND PATIENT-PAY AMOUNTS, USED TO
011100*    RECOMPUTE THE MEDICARE PAYMENT FOR THE DEBUG TRACE DISPLAY
011200******************************************************************
011300 01  WS-COST-WORK.
011400     05  WS-COST-TOTAL-RX         PIC S9(8)V99.
011500     05  WS-COST-PATIENT-PAY      PIC S9(8)V99.
011600 01  WS-COST-NUM-VIEW REDEFINES WS-COST-WORK.
011700     05  WS-COST-NUM OCCURS 2 TIMES PIC S9(10).
011800 
011900 COPY ABENDREC.
012000 
012100 PROCEDURE DIVISION.
012200     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
012300     PERFORM 100-MAINLINE THRU 100-EXIT
012400             UNTIL NO-MORE-DATA.
012500     PERFORM 999-CLEANUP THRU 999-EXIT.
012600     MOVE +0 TO RETURN-CODE.
012700     GOBACK.
012800 
012900******************************************************************
013000*    THIS PARAGRAPH HANDLES THE START-OF-JOB HOUSEKEEPING. IT
013100*    IS PART OF THE PRESCRIPTION-FACT GOLD-LAYER BUILD. THIS
013200*    STEP RUNS ONCE PER INVOCATION OF THE PARAGRAPH THAT
013300*    PERFORMS IT AND DOES NOT LOOP ON ITS OWN. KEEP THIS LOGIC
013400*    IN SYNC WITH THE MATCHING PARAGRAPH IN THE SHOP'S OTHER
013500*    STANDARDIZE PROGRAMS IF THE RULE EVER CHANGES. DO NOT
013600*    REORDER THE STATEMENTS BELOW WITHOUT CHECKING THE
013700*    PARAGRAPHS THAT PERFORM THIS ONE - SEVERAL RELY ON THE
013800*    ORDER OF THE MOVES AND ADDS. THIS PARAGRAPH WAS WRITTEN TO
013900*    MATCH THE SAME PATTERN USED BY THE OTHER BRONZE-LAYER
014000*    PROGRAMS IN THIS SUITE. WHEN THIS PROGRAM IS RECOMPILED
014100*    UNDER A NEWER COMPILER RELEASE, RECHECK THIS PARAGRAPH FOR
014200*    ANY RESERVED-WORD CONFLICTS. THE SHOP REVIEWED THIS
014300*    PARAGRAPH DURING A LATER MAINTENANCE PASS AND FOUND NO
014400*    CHANGE NECESSARY. READ THE HEADER REMARKS AT THE TOP OF
014500*    THIS PROGRAM BEFORE MODIFYING THE LOGIC IN THIS PARAGRAPH.
014600*    THIS IS A LOW-LEVEL WORKER PARAGRAPH; IT IS NOT INTENDED
014700*    TO BE PERFORMED DIRECTLY FROM OUTSIDE ITS OWNING SECTION.
014800******************************************************************
014900 000-HOUSEKEEPING.
015000     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
015100     DISPLAY "******** BEGIN JOB FACRX ********".
015200     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
015300     PERFORM 800-OPEN-FILES THRU 800-EXIT.
015400     PERFORM 910-READ-BRONZE THRU 910-EXIT.
015500*    RETURN POINT FOR THE PERFORM ... THRU 000-EXIT ABOVE.
015600 000-EXIT.
015700     EXIT.
015800 
015900******************************************************************
016000*    THIS PARAGRAPH DRIVES THE DETAIL-RECORD PROCESSING LOOP.
016100*    IT IS PART OF THE PRESCRIPTION-FACT GOLD-LAYER BUILD. THIS
016200*    PARAGRAPH FOLLOWS THE SAME NUMBERING CONVENTION THE SHOP
016300*    HAS USED SINCE THE EARLIEST CLAIMS BATCH PROGRAMS. IF THIS
016400*    STEP EVER NEEDS TO HANDLE A SECOND RECORD TYPE, ADD A NEW
016500*    PARAGRAPH RATHER THAN BRANCHING INSIDE THIS ONE. THE
016600*    SHOP'S CONVENTION IS ONE PERFORM PER LOGICAL STEP, EVEN
016700*    WHEN THE STEP IS SHORT, SO THE MAIN-LINE STAYS READABLE.
016800*    THIS PARAGRAPH DOES NOT OPEN OR CLOSE ANY FILE ITSELF;
016900*    THAT IS HANDLED BY THE HOUSEKEEPING AND CLEANUP
017000*    PARAGRAPHS. THE SHOP'S STANDARD PRACTICE IS TO KEEP THIS
017100*    KIND OF STEP IN ITS OWN PARAGRAPH SO A LATER MAINTAINER
017200*    CAN FOLLOW THE PERFORM CHAIN FROM THE MAIN-LINE DOWN.
017300*    CONTROL RETURNS TO THE CALLING PERFORM VIA THE EXIT
017400*    PARAGRAPH IMMEDIATELY BELOW. NO OTHER PARAGRAPH IN THIS
017500*    PROGRAM SHOULD RESET THE WORKING-STORAGE FIELDS TOUCHED
017600*    HERE.
017700******************************************************************
017800 100-MAINLINE.
017900     MOVE "100-MAINLINE" TO PARA-NAME.
018000     IF RXEV-DETAIL-REC
018100         PERFORM 200-DERIVE-PAYMENT THRU 200-EXIT
018200         WRITE FACT-RX-REC
018300         ADD 1 TO RECORDS-WRITTEN.
018400     PERFORM 910-READ-BRONZE THRU 910-EXIT.
018500*    RETURN POINT FOR THE PERFORM ... THRU 100-EXIT ABOVE.
018600 100-EXIT.
018700     EXIT.
018800 
018900******************************************************************
019000*    THIS PARAGRAPH DERIVES PAYMENT. IT IS PART OF THE
019100*    PRESCRIPTION-FACT GOLD-LAYER BUILD. THE SHOP'S STANDARD
019200*    PRACTICE IS TO KEEP THIS KIND OF STEP IN ITS OWN PARAGRAPH
019300*    SO A LATER MAINTAINER CAN FOLLOW THE PERFORM CHAIN FROM
019400*    THE MAIN-LINE DOWN. CONTROL RETURNS TO THE CALLING PERFORM
019500*    VIA THE EXIT PARAGRAPH IMMEDIATELY BELOW. NO OTHER
019600*    PARAGRAPH IN THIS PROGRAM SHOULD RESET THE WORKING-STORAGE
019700*    FIELDS TOUCHED HERE. THIS ROUTINE WAS LEFT ALONE DURING
019800*    THE SHOP'S Y2K REVIEW - SEE THE CHANGE LOG ABOVE. THE
019900*    FIELD WIDTHS AND EDIT RULES BELOW FOLLOW THE SAME
020000*    CONVENTIONS USED THROUGHOUT THE CLAIMS BATCH SUITE. A
020100*    FUTURE CHANGE HERE SHOULD BE LOGGED IN THE CHANGE LOG AT
020200*    THE TOP OF THIS PROGRAM, NOT LEFT AS A LOOSE COMMENT. THIS
020300*    STEP RUNS ONCE PER INVOCATION OF THE PARAGRAPH THAT
020400*    PERFORMS IT AND DOES NOT LOOP ON ITS OWN. KEEP THIS LOGIC
020500*    IN SYNC WITH THE MATCHING PARAGRAPH IN THE SHOP'S OTHER
020600*    STANDARDIZE PROGRAMS IF THE RULE EVER CHANGES.
020700******************************************************************
020800 200-DERIVE-PAYMENT.
020900*  U6 BUSINESS RULES - MEDICARE-PAYMENT = TOTAL-RX-COST MINUS
021000*  PATIENT-PAY-AMT.
021100     MOVE SPACES TO FACT-RX-REC.
021200     MOVE RXEV-BENE-ID       TO RXF-BENE-ID.
021300     MOVE RXEV-PDE-ID        TO RXF-PRESCRIPTION-ID.
021400     MOVE RXEV-SERVICE-DATE  TO WS-SERVICE-DATE-WORK.
021500     MOVE RXEV-SERVICE-DATE  TO RXF-SERVICE-DATE.
021600     MOVE RXEV-PRODUCT-ID    TO RXF-PRODUCT-ID.
021700     MOVE RXEV-QTY-DISPENSED TO RXF-QTY-DISPENSED.
021800     MOVE RXEV-DAYS-SUPPLY   TO RXF-DAYS-SUPPLY.
021900     MOVE RXEV-PATIENT-PAY-AMT TO RXF-PATIENT-PAYMENT.
022000     MOVE RXEV-TOTAL-RX-COST   TO RXF-TOTAL-COST.
022100     MOVE RXEV-TOTAL-RX-COST     TO WS-COST-TOTAL-RX.
022200     MOVE RXEV-PATIENT-PAY-AMT   TO WS-COST-PATIENT-PAY.
022300     COMPUTE RXF-MEDICARE-PAYMENT =
022400         WS-COST-TOTAL-RX - WS-COST-PATIENT-PAY.
022500     MOVE RXEV-YEAR          TO RXF-YEAR.
022600     MOVE RXEV-ID-PREFIX     TO RXF-BENE-ID-PREFIX.
022700*    RETURN POINT FOR THE PERFORM ... THRU 200-EXIT ABOVE.
022800 200-EXIT.
022900     EXIT.
023000 
023100******************************************************************
023200*    THIS PARAGRAPH OPENS FILES. IT IS PART OF THE
023300*    PRESCRIPTION-FACT GOLD-LAYER BUILD. WHEN THIS PROGRAM IS
023400*    RECOMPILED UNDER A NEWER COMPILER RELEASE, RECHECK THIS
023500*    PARAGRAPH FOR ANY RESERVED-WORD CONFLICTS. THE SHOP
023600*    REVIEWED THIS PARAGRAPH DURING A LATER MAINTENANCE PASS
023700*    AND FOUND NO CHANGE NECESSARY. READ THE HEADER REMARKS AT
023800*    THE TOP OF THIS PROGRAM BEFORE MODIFYING THE LOGIC IN THIS
023900*    PARAGRAPH. THIS IS A LOW-LEVEL WORKER PARAGRAPH; IT IS NOT
024000*    INTENDED TO BE PERFORMED DIRECTLY FROM OUTSIDE ITS OWNING
024100*    SECTION. ANY CHANGE TO THE RECORD LAYOUT THIS PARAGRAPH
024200*    TOUCHES MUST BE COORDINATED WITH THE COPYBOOK OWNER. THE
024300*    COUNTERS UPDATED HERE FEED THE END-OF-JOB TOTALS DISPLAYED
024400*    BY THE CLEANUP PARAGRAPH. THIS PARAGRAPH FOLLOWS THE SAME
024500*    NUMBERING CONVENTION THE SHOP HAS USED SINCE THE EARLIEST
024600*    CLAIMS BATCH PROGRAMS. IF THIS STEP EVER NEEDS TO HANDLE A
024700*    SECOND RECORD TYPE, ADD A NEW PARAGRAPH RATHER THAN
024800*    BRANCHING INSIDE THIS ONE.
024900******************************************************************
025000 800-OPEN-FILES.
025100     MOVE "800-OPEN-FILES" TO PARA-NAME.
025200     OPEN INPUT RXEVENT-BRONZE.
025300     OPEN OUTPUT RX-FACT, SYSOUT.
025400*    RETURN POINT FOR THE PERFORM ... THRU 800-EXIT ABOVE.
025500 800-EXIT.
025600     EXIT.
025700 
025800******************************************************************
025900*    THIS PARAGRAPH CLOSES FILES. IT IS PART OF THE
026000*    PRESCRIPTION-FACT GOLD-LAYER BUILD. THE SHOP REVIEWED THIS
026100*    PARAGRAPH DURING A LATER MAINTENANCE PASS AND FOUND NO
026200*    CHANGE NECESSARY. READ THE HEADER REMARKS AT THE TOP OF
026300*    THIS PROGRAM BEFORE MODIFYING THE LOGIC IN THIS PARAGRAPH.
026400*    THIS IS A LOW-LEVEL WORKER PARAGRAPH; IT IS NOT INTENDED
026500*    TO BE PERFORMED DIRECTLY FROM OUTSIDE ITS OWNING SECTION.
026600*    ANY CHANGE TO THE RECORD LAYOUT THIS PARAGRAPH TOUCHES
026700*    MUST BE COORDINATED WITH THE COPYBOOK OWNER. THE COUNTERS
026800*    UPDATED HERE FEED THE END-OF-JOB TOTALS DISPLAYED BY THE
026900*    CLEANUP PARAGRAPH. THIS PARAGRAPH FOLLOWS THE SAME
027000*    NUMBERING CONVENTION THE SHOP HAS USED SINCE THE EARLIEST
027100*    CLAIMS BATCH PROGRAMS. IF THIS STEP EVER NEEDS TO HANDLE A
027200*    SECOND RECORD TYPE, ADD A NEW PARAGRAPH RATHER THAN
027300*    BRANCHING INSIDE THIS ONE. THE SHOP'S CONVENTION IS ONE
027400*    PERFORM PER LOGICAL STEP, EVEN WHEN THE STEP IS SHORT, SO
027500*    THE MAIN-LINE STAYS READABLE.
027600******************************************************************
027700 850-CLOSE-FILES.
027800     MOVE "850-CLOSE-FILES" TO PARA-NAME.
027900     CLOSE RXEVENT-BRONZE, RX-FACT, SYSOUT.
028000*    RETURN POINT FOR THE PERFORM ... THRU 850-EXIT ABOVE.
028100 850-EXIT.
028200     EXIT.
028300 
028400******************************************************************
028500*    THIS PARAGRAPH READS BRONZE. IT IS PART OF THE
028600*    PRESCRIPTION-FACT GOLD-LAYER BUILD. READ THE HEADER
028700*    REMARKS AT THE TOP OF THIS PROGRAM BEFORE MODIFYING THE
028800*    LOGIC IN THIS PARAGRAPH. THIS IS A LOW-LEVEL WORKER
028900*    PARAGRAPH; IT IS NOT INTENDED TO BE PERFORMED DIRECTLY
029000*    FROM OUTSIDE ITS OWNING SECTION. ANY CHANGE TO THE RECORD
029100*    LAYOUT THIS PARAGRAPH TOUCHES MUST BE COORDINATED WITH THE
029200*    COPYBOOK OWNER. THE COUNTERS UPDATED HERE FEED THE
029300*    END-OF-JOB TOTALS DISPLAYED BY THE CLEANUP PARAGRAPH. THIS
029400*    PARAGRAPH FOLLOWS THE SAME NUMBERING CONVENTION THE SHOP
029500*    HAS USED SINCE THE EARLIEST CLAIMS BATCH PROGRAMS. IF THIS
029600*    STEP EVER NEEDS TO HANDLE A SECOND RECORD TYPE, ADD A NEW
029700*    PARAGRAPH RATHER THAN BRANCHING INSIDE THIS ONE. THE
029800*    SHOP'S CONVENTION IS ONE PERFORM PER LOGICAL STEP, EVEN
029900*    WHEN THE STEP IS SHORT, SO THE MAIN-LINE STAYS READABLE.
030000*    THIS PARAGRAPH DOES NOT OPEN OR CLOSE ANY FILE ITSELF;
030100*    THAT IS HANDLED BY THE HOUSEKEEPING AND CLEANUP
030200*    PARAGRAPHS.
030300******************************************************************
030400 910-READ-BRONZE.
030500     READ RXEVENT-BRONZE
030600         AT END MOVE "N" TO MORE-DATA-SW
030700         GO TO 910-EXIT
030800     END-READ.
030900     ADD 1 TO RECORDS-READ.
031000*    RETURN POINT FOR THE PERFORM ... THRU 910-EXIT ABOVE.
031100 910-EXIT.
031200     EXIT.
031300 
031400******************************************************************
031500*    THIS PARAGRAPH HANDLES END-OF-JOB CLEANUP AND TOTALS. IT
031600*    IS PART OF THE PRESCRIPTION-FACT GOLD-LAYER BUILD. READ
031700*    THE HEADER REMARKS AT THE TOP OF THIS PROGRAM BEFORE
031800*    MODIFYING THE LOGIC IN THIS PARAGRAPH. THIS IS A LOW-LEVEL
031900*    WORKER PARAGRAPH; IT IS NOT INTENDED TO BE PERFORMED
032000*    DIRECTLY FROM OUTSIDE ITS OWNING SECTION. ANY CHANGE TO
032100*    THE RECORD LAYOUT THIS PARAGRAPH TOUCHES MUST BE
032200*    COORDINATED WITH THE COPYBOOK OWNER. THE COUNTERS UPDATED
032300*    HERE FEED THE END-OF-JOB TOTALS DISPLAYED BY THE CLEANUP
032400*    PARAGRAPH. THIS PARAGRAPH FOLLOWS THE SAME NUMBERING
032500*    CONVENTION THE SHOP HAS USED SINCE THE EARLIEST CLAIMS
032600*    BATCH PROGRAMS. IF THIS STEP EVER NEEDS TO HANDLE A SECOND
032700*    RECORD TYPE, ADD A NEW PARAGRAPH RATHER THAN BRANCHING
032800*    INSIDE THIS ONE. THE SHOP'S CONVENTION IS ONE PERFORM PER
032900*    LOGICAL STEP, EVEN WHEN THE STEP IS SHORT, SO THE
033000*    MAIN-LINE STAYS READABLE. THIS PARAGRAPH DOES NOT OPEN OR
033100*    CLOSE ANY FILE ITSELF; THAT IS HANDLED BY THE HOUSEKEEPING
033200*    AND CLEANUP PARAGRAPHS.
033300******************************************************************
033400 999-CLEANUP.
033500     MOVE "999-CLEANUP" TO PARA-NAME.
033600     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
033700     DISPLAY "** RECORDS READ **".
033800     DISPLAY RECORDS-READ.
033900     DISPLAY "** RECORDS WRITTEN **".
034000     DISPLAY RECORDS-WRITTEN.
034100     DISPLAY "******** NORMAL END OF JOB FACRX ********".
034200*    RETURN POINT FOR THE PERFORM ... THRU 999-EXIT ABOVE.
034300 999-EXIT.
034400     EXIT.
034500 
034600 1000-ABEND-RTN.
034700     WRITE SYSOUT-REC FROM ABEND-REC.
034800     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
034900     DISPLAY "*** ABNORMAL END OF JOB - FACRX ***" UPON CONSOLE.
035000     DIVIDE ZERO-VAL INTO ONE-VAL.
035100 
