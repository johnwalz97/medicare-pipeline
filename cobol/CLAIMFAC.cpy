000100******************************************************************
000200*    CLAIMFAC  --  UNIFIED CLAIM FACT OUTPUT RECORD (SILVER)
000300*    ONE RECORD PER INPATIENT, OUTPATIENT, OR CARRIER CLAIM
000400******************************************************************
000500 01  FACT-CLAIM-REC.
000600     05  FAC-BENE-ID              PIC X(16).
000700     05  FAC-CLAIM-ID             PIC X(15).
000800     05  FAC-CLAIM-TYPE           PIC X(10).
000900         88  FAC-INPATIENT          VALUE "INPATIENT ".
001000         88  FAC-OUTPATIENT         VALUE "OUTPATIENT".
001100         88  FAC-CARRIER            VALUE "CARRIER   ".
001200     05  FAC-CLAIM-FROM-DATE      PIC 9(08).
001300     05  FAC-CLAIM-THRU-DATE      PIC 9(08).
001400     05  FAC-PROVIDER-ID          PIC X(10).
001500     05  FAC-MEDICARE-PAYMENT     PIC S9(9)V99.
001600     05  FAC-THIRD-PARTY-PAYMENT  PIC S9(9)V99.
001700     05  FAC-PATIENT-PAYMENT      PIC S9(9)V99.
001800     05  FAC-TOTAL-PAYMENT        PIC S9(9)V99.
001900     05  FAC-YEAR                 PIC 9(04).
002000     05  FAC-BENE-ID-PREFIX       PIC X(02).
002100     05  FILLER                   PIC X(13).
002200 
