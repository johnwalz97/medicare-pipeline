000100******************************************************************
000200*    DIAGLKUP  --  DIAGNOSIS CODE LOOKUP FILE RECORD, SORTED BY
000300*    CODE; LOADED WHOLE INTO THE FACDIAG DESCRIPTION TABLE
000400******************************************************************
000500 01  FD-DIAGLKUP-REC.
000600     05  LKUP-DIAGNOSIS-CODE      PIC X(05).
000700     05  LKUP-DIAGNOSIS-DESC      PIC X(60).
000800     05  FILLER                   PIC X(05).
000900 
