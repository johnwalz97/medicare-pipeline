000100******************************************************************
000200*    DIAGFAC  --  CLAIM-DIAGNOSIS FACT OUTPUT RECORD (SILVER)
000300*    ONE RECORD PER (CLAIM, DIAGNOSIS POSITION)
000400******************************************************************
000500 01  FACT-DIAGNOSIS-REC.
000600     05  DGF-BENE-ID              PIC X(16).
000700     05  DGF-CLAIM-ID             PIC X(15).
000800     05  DGF-DIAGNOSIS-CODE       PIC X(05).
000900     05  DGF-DIAGNOSIS-POSITION   PIC 9(02).
001000     05  DGF-PAYMENT              PIC S9(9)V99.
001100     05  DGF-CLAIM-TYPE           PIC X(10).
001200     05  DGF-DIAGNOSIS-DESC       PIC X(60).
001300     05  DGF-YEAR                 PIC 9(04).
001400     05  DGF-BENE-ID-PREFIX       PIC X(02).
001500     05  FILLER                   PIC X(15).
001600 
