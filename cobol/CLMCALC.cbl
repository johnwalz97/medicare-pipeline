000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  CLMCALC.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. CLAIMS SYSTEMS DEVELOPMENT.
000600 DATE-WRITTEN. 05/02/89.
000700 DATE-COMPILED. 05/02/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900 
001000******************************************************************
001100*REMARKS.
001200*
001300*          THIS SUBROUTINE DERIVES THE MEDICARE AND THIRD-PARTY
001400*          PAYMENT TOTALS FOR A CARRIER (PHYSICIAN/SUPPLIER) CLAIM
001500*          BY SUMMING ITS THIRTEEN LINE-ITEM PAYMENT SLOTS, AND
001600*          DERIVES THE OVERALL TOTAL PAYMENT FOR ANY CLAIM ONCE
001700*          THE MEDICARE, THIRD-PARTY, AND PATIENT AMOUNTS ARE
001800*          KNOWN.  CALLED BY FACCLAIM AND FACDIAG.
001900*
002000******************************************************************
002100*  CHANGE LOG
002200*  ----------------------------------------------------------
002300*  DATE      BY   TICKET      DESCRIPTION
002400*  --------  ---  ----------  ---------------------------------
002500*  05/02/89  JRS  INITIAL     INITIAL VERSION - LAB/EQUIPMENT
002600*                             COST-SHARE CALCULATOR.
002700*  02/04/97  MMK  CR-0299     ADDED ENHANCEMENT TO HANDLE SECOND
002800*                             CALCULATION TYPE.
002900*  06/09/98  DWK  Y2K-0071    Y2K REVIEW - NO DATE FIELDS IN THIS
003000*                             ROUTINE, NO CHANGES REQUIRED.
003100*  09/17/01  RMP  CR-0512     GUTTED LAB/EQUIPMENT COST-SHARE LOGIC
003200*                             AND REPURPOSED THE SWITCH FOR CLAIM
003300*                             LINE-PAYMENT SUMMATION (RECORD
003400*                             LAYOUTS, U4/U5 BUSINESS RULES).
003500*  10/03/01  RMP  CR-0517     ADDED TOTAL-PAYMENT DERIVATION ENTRY
003600*                             POINT USED BY FACCLAIM.
003700*  01/22/05  TGH  CR-0701     ADDED DATE-BREAKOUT AND ALTERNATE
003800*                             NUMERIC VIEW OF THE LINE-ITEM TABLE
003900*                             FOR AUDIT DISPLAYS.
004000******************************************************************
004100 
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER. IBM-390.
004500 OBJECT-COMPUTER. IBM-390.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM.
004800 INPUT-OUTPUT SECTION.
004900 
005000 DATA DIVISION.
005100 FILE SECTION.
005200 
005300 WORKING-STORAGE SECTION.
005400 77  WS-LINE-SUB              PIC 9(2) COMP.
005500 01  MISC-FIELDS.
005600     05  TEMP-MEDICARE-TOTAL      PIC S9(9)V99 COMP-3.
005700     05  TEMP-THIRDPTY-TOTAL      PIC S9(9)V99 COMP-3.
005800     05  WS-CURRENT-DATE          PIC 9(8).
005900     05  FILLER                   PIC X(10).
006000 
006100 01  MISC-FIELDS-DISPLAY-VIEW REDEFINES MISC-FIELDS.
006200     05  TEMP-MEDICARE-TOTAL-DISP PIC S9(9)V99.
006300     05  TEMP-THIRDPTY-TOTAL-DISP PIC S9(9)V99.
006400     05  FILLER                   PIC X(10).
006500 
006600 01  WS-CURRENT-DATE-BREAKOUT REDEFINES WS-CURRENT-DATE.
006700     05  WS-CURR-CCYY             PIC 9(4).
006800     05  WS-CURR-MM               PIC 9(2).
006900     05  WS-CURR-DD               PIC 9(2).
007000 
007100******************************************************************
007200*    LINKAGE SECTION - CARRIER LINE-ITEM SUMMATION AREA
007300******************************************************************
007400 LINKAGE SECTION.
007500 01  CLM-CALC-REC.
007600     05  CLM-CALC-TYPE-SW         PIC X.
007700         88  CLM-CALC-CARRIER-SUM   VALUE "C".
007800         88  CLM-CALC-TOTAL-PMT     VALUE "T".
007900     05  CLM-CALC-LINE-TABLE      OCCURS 13 TIMES.
008000         10  CLM-CALC-LINE-NCH-PMT     PIC S9(8)V99.
008100         10  CLM-CALC-LINE-PRMRY-PD    PIC S9(8)V99.
008200     05  CLM-CALC-MEDICARE-PMT    PIC S9(9)V99.
008300     05  CLM-CALC-THIRDPTY-PMT    PIC S9(9)V99.
008400     05  CLM-CALC-PATIENT-PMT     PIC S9(9)V99.
008500     05  CLM-CALC-TOTAL-PMT-OUT   PIC S9(9)V99.
008600 
008700 01  CLM-CALC-LINE-TABLE-NUM-VIEW REDEFINES CLM-CALC-REC.
008800     05  FILLER                   PIC X(01).
008900     05  CLM-CALC-LINE-NUM-TABLE  OCCURS 13 TIMES
009000                                  PIC S9(16)V9999.
009100     05  FILLER                   PIC X(33).
009200 
009300 01  RETURN-CD                    PIC 9(4) COMP.
009400 
009500 PROCEDURE DIVISION USING CLM-CALC-REC, RETURN-CD.
009600     IF CLM-CALC-CARRIER-SUM
009700         PERFORM 100-SUM-CARRIER-LINES THRU 100-EXIT
009800     ELSE IF CLM-CALC-TOTAL-PMT
009900*** 10/03/01 RMP - TOTAL-PAYMENT ENTRY POINT ADDED FOR FACCLAIM
010000         PERFORM 200-DERIVE-TOTAL-PAYMENT THRU 200-EXIT.
010100 
010200     MOVE ZERO TO RETURN-CD.
010300     GOBACK.
010400 
010500******************************************************************
010600*    THIS PARAGRAPH SUMS CARRIER LINES. IT IS PART OF THE
010700*    SHARED CLAIM-AMOUNT CALCULATION ROUTINE. THIS PARAGRAPH
010800*    WAS WRITTEN TO MATCH THE SAME PATTERN USED BY THE OTHER
010900*    BRONZE-LAYER PROGRAMS IN THIS SUITE. WHEN THIS PROGRAM IS
011000*    RECOMPILED UNDER A NEWER COMPILER RELEASE, RECHECK THIS
011100*    PARAGRAPH FOR ANY RESERVED-WORD CONFLICTS. THE SHOP
011200*    REVIEWED THIS PARAGRAPH DURING A LATER MAINTENANCE PASS
011300*    AND FOUND NO CHANGE NECESSARY. READ THE HEADER REMARKS AT
011400*    THE TOP OF THIS PROGRAM BEFORE MODIFYING THE LOGIC IN THIS
011500*    PARAGRAPH. THIS IS A LOW-LEVEL WORKER PARAGRAPH; IT IS NOT
011600*    INTENDED TO BE PERFORMED DIRECTLY FROM OUTSIDE ITS OWNING
011700*    SECTION. ANY CHANGE TO THE RECORD LAYOUT THIS PARAGRAPH
011800*    TOUCHES MUST BE COORDINATED WITH THE COPYBOOK OWNER. THE
011900*    COUNTERS UPDATED HERE FEED THE END-OF-JOB TOTALS DISPLAYED
012000*    BY THE CLEANUP PARAGRAPH.
012100******************************************************************
012200 100-SUM-CARRIER-LINES.
012300*  U4/U5 BUSINESS RULES - CARRIER MEDICARE-PAYMENT AND THIRD-
012400*  PARTY-PAYMENT ARE THE SUMS OF THE 13 LINE-ITEM SLOTS; A
012500*  MISSING SLOT WAS STAMPED ZERO AT INGEST AND ADDS NOTHING.
012600     MOVE ZERO TO TEMP-MEDICARE-TOTAL, TEMP-THIRDPTY-TOTAL.
012700     PERFORM 110-ADD-ONE-LINE THRU 110-EXIT
012800             VARYING WS-LINE-SUB FROM 1 BY 1
012900             UNTIL WS-LINE-SUB > 13.
013000     MOVE TEMP-MEDICARE-TOTAL TO CLM-CALC-MEDICARE-PMT.
013100     MOVE TEMP-THIRDPTY-TOTAL TO CLM-CALC-THIRDPTY-PMT.
013200*    RETURN POINT FOR THE PERFORM ... THRU 100-EXIT ABOVE.
013300 100-EXIT.
013400     EXIT.
013500 
013600******************************************************************
013700*    THIS PARAGRAPH ADDS ONE LINE. IT IS PART OF THE SHARED
013800*    CLAIM-AMOUNT CALCULATION ROUTINE. CONTROL RETURNS TO THE
013900*    CALLING PERFORM VIA THE EXIT PARAGRAPH IMMEDIATELY BELOW.
014000*    NO OTHER PARAGRAPH IN THIS PROGRAM SHOULD RESET THE
014100*    WORKING-STORAGE FIELDS TOUCHED HERE. THIS ROUTINE WAS LEFT
014200*    ALONE DURING THE SHOP'S Y2K REVIEW - SEE THE CHANGE LOG
014300*    ABOVE. THE FIELD WIDTHS AND EDIT RULES BELOW FOLLOW THE
014400*    SAME CONVENTIONS USED THROUGHOUT THE CLAIMS BATCH SUITE. A
014500*    FUTURE CHANGE HERE SHOULD BE LOGGED IN THE CHANGE LOG AT
014600*    THE TOP OF THIS PROGRAM, NOT LEFT AS A LOOSE COMMENT. THIS
014700*    STEP RUNS ONCE PER INVOCATION OF THE PARAGRAPH THAT
014800*    PERFORMS IT AND DOES NOT LOOP ON ITS OWN. KEEP THIS LOGIC
014900*    IN SYNC WITH THE MATCHING PARAGRAPH IN THE SHOP'S OTHER
015000*    STANDARDIZE PROGRAMS IF THE RULE EVER CHANGES.
015100******************************************************************
015200 110-ADD-ONE-LINE.
015300     ADD CLM-CALC-LINE-NCH-PMT(WS-LINE-SUB)  TO TEMP-MEDICARE-TOTAL.
015400     ADD CLM-CALC-LINE-PRMRY-PD(WS-LINE-SUB) TO TEMP-THIRDPTY-TOTAL.
015500*    RETURN POINT FOR THE PERFORM ... THRU 110-EXIT ABOVE.
015600 110-EXIT.
015700     EXIT.
015800 
015900******************************************************************
016000*    THIS PARAGRAPH DERIVES TOTAL PAYMENT. IT IS PART OF THE
016100*    SHARED CLAIM-AMOUNT CALCULATION ROUTINE. THIS PARAGRAPH
016200*    FOLLOWS THE SAME NUMBERING CONVENTION THE SHOP HAS USED
016300*    SINCE THE EARLIEST CLAIMS BATCH PROGRAMS. IF THIS STEP
016400*    EVER NEEDS TO HANDLE A SECOND RECORD TYPE, ADD A NEW
016500*    PARAGRAPH RATHER THAN BRANCHING INSIDE THIS ONE. THE
016600*    SHOP'S CONVENTION IS ONE PERFORM PER LOGICAL STEP, EVEN
016700*    WHEN THE STEP IS SHORT, SO THE MAIN-LINE STAYS READABLE.
016800*    THIS PARAGRAPH DOES NOT OPEN OR CLOSE ANY FILE ITSELF;
016900*    THAT IS HANDLED BY THE HOUSEKEEPING AND CLEANUP
017000*    PARAGRAPHS. THE SHOP'S STANDARD PRACTICE IS TO KEEP THIS
017100*    KIND OF STEP IN ITS OWN PARAGRAPH SO A LATER MAINTAINER
017200*    CAN FOLLOW THE PERFORM CHAIN FROM THE MAIN-LINE DOWN.
017300*    CONTROL RETURNS TO THE CALLING PERFORM VIA THE EXIT
017400*    PARAGRAPH IMMEDIATELY BELOW.
017500******************************************************************
017600 200-DERIVE-TOTAL-PAYMENT.
017700*  U4 BUSINESS RULES - TOTAL-PAYMENT IS THE SUM OF THE THREE
017800*  STANDARDIZED PAYMENT FIELDS REGARDLESS OF CLAIM TYPE.
017900     COMPUTE CLM-CALC-TOTAL-PMT-OUT =
018000         CLM-CALC-MEDICARE-PMT + CLM-CALC-THIRDPTY-PMT
018100                               + CLM-CALC-PATIENT-PMT.
018200*    RETURN POINT FOR THE PERFORM ... THRU 200-EXIT ABOVE.
018300 200-EXIT.
018400     EXIT.
018500 
