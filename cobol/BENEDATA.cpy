000100******************************************************************
000200*    BENEDATA  --  STANDARDIZED (BRONZE) BENEFICIARY SUMMARY REC
000300*    ONE RECORD PER BENEFICIARY PER YEAR, PLUS A TRAILER REC
000400*    CARRYING THE RECORD COUNT BACK TO THE NEXT JOB STEP
000500******************************************************************
000600 01  BENE-DTL-REC.
000700     05  BENE-REC-TYPE           PIC X(01).
000800         88  BENE-DETAIL-REC      VALUE "D".
000900         88  BENE-TRAILER-REC     VALUE "T".
001000     05  BENE-DETAIL-AREA.
001100         10  BENE-ID                  PIC X(16).
001200         10  BENE-BIRTH-DATE          PIC 9(08).
001300         10  BENE-DEATH-DATE          PIC 9(08).
001400         10  BENE-SEX-CODE            PIC X(01).
001500         10  BENE-RACE-CODE           PIC X(01).
001600         10  BENE-ESRD-IND            PIC X(01).
001700         10  BENE-STATE-CODE          PIC X(02).
001800         10  BENE-COUNTY-CODE         PIC X(03).
001900         10  BENE-HI-COV-MONTHS       PIC 9(02).
002000         10  BENE-SMI-COV-MONTHS      PIC 9(02).
002100         10  BENE-HMO-COV-MONTHS      PIC 9(02).
002200         10  BENE-PLAN-COV-MONTHS     PIC 9(02).
002300         10  BENE-CC-FLAGS OCCURS 12 TIMES
002400                                  PIC 9(01).
002500         10  BENE-MEDREIMB-IP         PIC S9(8)V99.
002600         10  BENE-BENRES-IP           PIC S9(8)V99.
002700         10  BENE-PPPYMT-IP           PIC S9(8)V99.
002800         10  BENE-MEDREIMB-OP         PIC S9(8)V99.
002900         10  BENE-BENRES-OP           PIC S9(8)V99.
003000         10  BENE-PPPYMT-OP           PIC S9(8)V99.
003100         10  BENE-MEDREIMB-CAR        PIC S9(8)V99.
003200         10  BENE-BENRES-CAR          PIC S9(8)V99.
003300         10  BENE-PPPYMT-CAR          PIC S9(8)V99.
003400         10  BENE-YEAR                PIC 9(04).
003500         10  BENE-SAMPLE-ID           PIC X(10).
003600         10  BENE-ID-PREFIX           PIC X(02).
003700         10  FILLER                   PIC X(33).
003800     05  BENE-TRAILER-AREA REDEFINES BENE-DETAIL-AREA.
003900         10  BENE-TRLR-RECORD-COUNT   PIC 9(09) COMP.
004000         10  BENE-TRLR-DROPPED-COUNT  PIC 9(09) COMP.
004100         10  FILLER                   PIC X(190).
004200 
