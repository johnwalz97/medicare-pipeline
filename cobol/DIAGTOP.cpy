000100******************************************************************
000200*    DIAGTOP  --  TOP-5 DIAGNOSES BY MEMBER-YEAR OUTPUT (GOLD)
000300*    ONE RECORD PER (BENE-ID, YEAR, DIAGNOSIS) AT RANK 1 THRU 5
000400******************************************************************
000500 01  TOP-DIAGNOSIS-REC.
000600     05  TOP-BENE-ID              PIC X(16).
000700     05  TOP-YEAR                 PIC 9(04).
000800     05  TOP-DIAGNOSIS-CODE       PIC X(05).
000900     05  TOP-DIAGNOSIS-DESC       PIC X(60).
001000     05  TOP-DIAGNOSIS-PAYMENT    PIC S9(9)V99.
001100     05  TOP-DIAGNOSIS-RANK       PIC 9(02).
001200     05  FILLER                   PIC X(12).
001300 
