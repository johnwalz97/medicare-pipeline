000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  MBRYEAR.
000400 AUTHOR. T G HALVERSON.
000500 INSTALLATION. CLAIMS SYSTEMS DEVELOPMENT.
000600 DATE-WRITTEN. 04/18/90.
000700 DATE-COMPILED. 04/18/90.
000800 SECURITY. NON-CONFIDENTIAL.
000900 
001000******************************************************************
001100*REMARKS.
001200*
001300*          THIS PROGRAM BUILDS THE GOLD-LAYER MEMBER-YEAR METRICS
001400*          RECORD.  IT IS A THREE-WAY MATCH/MERGE OVER THE
001500*          BENEFICIARY DIMENSION, THE UNIFIED CLAIM FACT, AND THE
001600*          PRESCRIPTION FACT - EACH DELIVERED TO THIS STEP PRE-
001700*          SORTED BY (BENE-ID, YEAR) BY THE SORT STEP AHEAD OF
001800*          THIS ONE IN THE JOB STREAM.  THE BENEFICIARY DIMENSION
001900*          IS THE DRIVER: EVERY DIMENSION RECORD PRODUCES EXACTLY
002000*          ONE OUTPUT RECORD, WHETHER OR NOT THE MEMBER HAD ANY
002100*          CLAIM OR PRESCRIPTION ACTIVITY IN THE YEAR.
002200*
002300******************************************************************
002400*  CHANGE LOG
002500*  ----------------------------------------------------------
002600*  DATE      BY   TICKET      DESCRIPTION
002700*  --------  ---  ----------  ---------------------------------
002800*  04/18/90  TGH  CR-0568     INITIAL VERSION (RECORD LAYOUTS,
002900*                             BUSINESS RULES U7).
003000*  06/03/98  DWK  Y2K-0071    Y2K REVIEW - YEAR CARRIED AS A
003100*                             4-DIGIT FIELD THROUGHOUT, NO
003200*                             WINDOWING LOGIC REQUIRED.
003300*  10/22/04  RMP  CR-0688     ADDED THE DISTINCT-PROVIDER TABLE
003400*                             SO A MEMBER SEEN ON SEVERAL CLAIMS
003500*                             WITH THE SAME PROVIDER IS NOT
003600*                             DOUBLE-COUNTED.
003700*  09/19/03  TGH  CR-0641     ADDED OUTPUT RECORD COUNT DISPLAY
003800*                             TO THE END-OF-JOB MESSAGE.
003900*  08/30/09  LNW  CR-0844     RECOMPILED UNDER UPDATED SHOP
004000*                             STANDARDS; NO LOGIC CHANGE.
004100******************************************************************
004200 
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SOURCE-COMPUTER. IBM-390.
004600 OBJECT-COMPUTER. IBM-390.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM.
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100     SELECT SYSOUT
005200     ASSIGN TO UT-S-SYSOUT
005300       ORGANIZATION IS SEQUENTIAL.
005400 
005500     SELECT BENEDIM-SORT
005600     ASSIGN TO UT-S-BENESORT
005700       ORGANIZATION IS SEQUENTIAL
005800       FILE STATUS IS BENESORT-STATUS.
005900 
006000     SELECT CLAIMFACT-SORT
006100     ASSIGN TO UT-S-CLMSORT
006200       ORGANIZATION IS SEQUENTIAL
006300       FILE STATUS IS CLMSORT-STATUS.
006400 
006500     SELECT RXFACT-SORT
006600     ASSIGN TO UT-S-RXSORT
006700       ORGANIZATION IS SEQUENTIAL
006800       FILE STATUS IS RXSORT-STATUS.
006900 
007000     SELECT MBRYEAR-METRICS
007100     ASSIGN TO UT-S-MBRMETR
007200       ORGANIZATION IS SEQUENTIAL
007300       FILE STATUS IS MBRMETR-STATUS.
007400 
007500 DATA DIVISION.
007600 FILE SECTION.
007700 FD  SYSOUT
007800     RECORDING MODE IS F
007900     LABEL RECORDS ARE STANDARD
008000     RECORD CONTAINS 130 CHARACTERS
008100     BLOCK CONTAINS 0 RECORDS
008200     DATA RECORD IS SYSOUT-REC.
008300 01  SYSOUT-REC  PIC X(130).
008400 
008500 FD  BENEDIM-SORT
008600     RECORDING MODE IS F
008700     LABEL RECORDS ARE STANDARD
008800     RECORD CONTAINS 100 CHARACTERS
008900     BLOCK CONTAINS 0 RECORDS
009000     DATA RECORD IS DIM-BENE-REC.
009100 COPY BENEDIM.
009200 
009300 FD  CLAIMFACT-SORT
009400     RECORDING MODE IS F
009500     LABEL RECORDS ARE STANDARD
009600     RECORD CONTAINS 90 CHARACTERS
009700     BLOCK CONTAINS 0 RECORDS
009800     DATA RECORD IS FACT-CLAIM-REC.
009900 COPY CLAIMFAC.
010000 
010100 FD  RXFACT-SORT
010200     RECORDING MODE IS F
010300     LABEL RECORDS ARE STANDARD
010400     RECORD CONTAINS 90 CHARACTERS
010500     BLOCK CONTAINS 0 RECORDS
010600     DATA RECORD IS FACT-RX-REC.
010700 COPY RXFAC.
010800 
010900 FD  MBRYEAR-METRICS
011000     RECORDING MODE IS F
011100     LABEL RECORDS ARE STANDARD
011200     RECORD CONTAINS 90 CHARACTERS
011300     BLOCK CONTAINS 0 RECORDS
011400     DATA RECORD IS MBR-YEAR-METRICS-REC.
011500 COPY MBRMETRC.
011600 
011700 WORKING-STORAGE SECTION.
011800 77  MORE-BENEDIM-SW          PIC X(01) VALUE "Y".
011900     88  NO-MORE-BENEDIM        VALUE "N".
012000 77  PROVIDER-FOUND-SW        PIC X(01).
012100     88  PROVIDER-FOUND         VALUE "Y".
012200 01  FILE-STATUS-CODES.
012300     05  BENESORT-STATUS          PIC X(2).
012400         88  BENESORT-EOF         VALUE "10".
012500     05  CLMSORT-STATUS           PIC X(2).
012600         88  CLMSORT-EOF          VALUE "10".
012700     05  RXSORT-STATUS            PIC X(2).
012800         88  RXSORT-EOF           VALUE "10".
012900     05  MBRMETR-STATUS           PIC X(2).
013000 
013100 01  COUNTERS-IDXS-AND-ACCUMULATORS.
013200     05  RECORDS-WRITTEN          PIC 9(9) COMP.
013300     05  PROVIDER-TBL-COUNT       PIC 9(4) COMP.
013400 
013500 01  FLAGS-AND-SWITCHES.
013600     05  MORE-CLMFACT-SW          PIC X(01) VALUE "Y".
013700         88  NO-MORE-CLMFACT        VALUE "N".
013800     05  MORE-RXFACT-SW           PIC X(01) VALUE "Y".
013900         88  NO-MORE-RXFACT         VALUE "N".
014000 
014100******************************************************************
014200*    CURRENT MEMBER-YEAR KEY, HELD SO THE SUBORDINATE FACT FILES
014300*    CAN BE MATCHED AGAINST THE DIMENSION (DRIVER) RECORD
014400******************************************************************
014500 01  WS-CURRENT-KEY.
014600     05  WS-CURRENT-BENE-ID       PIC X(16).
014700     05  WS-CURRENT-YEAR          PIC 9(04).
014800 
014900******************************************************************
015000*    WORK COPY OF THE TWO DOLLAR TOTALS CARRIED FORWARD FROM THE
015100*    DIMENSION RECORD, USED FOR THE DEBUG TRACE DISPLAY
015200******************************************************************
015300 01  WS-DOLLAR-WORK.
015400     05  WS-DOLLAR-ALLOWED        PIC S9(9)V99.
015500     05  WS-DOLLAR-PAID           PIC S9(9)V99.
015600 01  WS-DOLLAR-NUM-VIEW REDEFINES WS-DOLLAR-WORK.
015700     05  WS-DOLLAR-NUM OCCURS 2 TIMES PIC S9(11).
015800 
015900******************************************************************
016000*    WORK COPY OF THE MEMBER-YEAR KEY BROKEN OUT BY CENTURY/YEAR
016100*    FOR THE SAME PURPOSE
016200******************************************************************
016300 01  WS-YEAR-WORK                 PIC 9(04).
016400 01  WS-YEAR-BREAKOUT REDEFINES WS-YEAR-WORK.
016500     05  WS-TRACE-YEAR-CC         PIC 9(02).
016600     05  WS-TRACE-YEAR-YY         PIC 9(02).
016700 
016800******************************************************************
016900*    DISTINCT-PROVIDER TABLE, RESET FOR EACH MEMBER-YEAR GROUP
017000******************************************************************
017100 01  PROVIDER-TABLE.
017200     05  PROVIDER-TBL-ENTRY OCCURS 200 TIMES
017300                            INDEXED BY PROV-IDX.
017400         10  PROVIDER-TBL-ID      PIC X(10).
017500 
017600 01  PROVIDER-TABLE-NUM-VIEW REDEFINES PROVIDER-TABLE.
017700     05  PROVIDER-TBL-ENTRY-NUM OCCURS 200 TIMES.
017800         10  PROVIDER-TBL-ID-NUM  PIC X(10).
017900 
018000 COPY ABENDREC.
018100 
018200 PROCEDURE DIVISION.
018300     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
018400     PERFORM 100-MAINLINE THRU 100-EXIT
018500             UNTIL NO-MORE-BENEDIM.
018600     PERFORM 999-CLEANUP THRU 999-EXIT.
018700     MOVE +0 TO RETURN-CODE.
018800     GOBACK.
018900 
019000******************************************************************
019100*    THIS PARAGRAPH HANDLES THE START-OF-JOB HOUSEKEEPING. IT
019200*    IS PART OF THE MEMBER-YEAR METRIC ROLL-UP. THIS STEP RUNS
019300*    ONCE PER INVOCATION OF THE PARAGRAPH THAT PERFORMS IT AND
019400*    DOES NOT LOOP ON ITS OWN. KEEP THIS LOGIC IN SYNC WITH THE
019500*    MATCHING PARAGRAPH IN THE SHOP'S OTHER STANDARDIZE
019600*    PROGRAMS IF THE RULE EVER CHANGES. DO NOT REORDER THE
019700*    STATEMENTS BELOW WITHOUT CHECKING THE PARAGRAPHS THAT
019800*    PERFORM THIS ONE - SEVERAL RELY ON THE ORDER OF THE MOVES
019900*    AND ADDS. THIS PARAGRAPH WAS WRITTEN TO MATCH THE SAME
020000*    PATTERN USED BY THE OTHER BRONZE-LAYER PROGRAMS IN THIS
020100*    SUITE. WHEN THIS PROGRAM IS RECOMPILED UNDER A NEWER
020200*    COMPILER RELEASE, RECHECK THIS PARAGRAPH FOR ANY
020300*    RESERVED-WORD CONFLICTS. THE SHOP REVIEWED THIS PARAGRAPH
020400*    DURING A LATER MAINTENANCE PASS AND FOUND NO CHANGE
020500*    NECESSARY. READ THE HEADER REMARKS AT THE TOP OF THIS
020600*    PROGRAM BEFORE MODIFYING THE LOGIC IN THIS PARAGRAPH. THIS
020700*    IS A LOW-LEVEL WORKER PARAGRAPH; IT IS NOT INTENDED TO BE
020800*    PERFORMED DIRECTLY FROM OUTSIDE ITS OWNING SECTION.
020900******************************************************************
021000 000-HOUSEKEEPING.
021100     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
021200     DISPLAY "******** BEGIN JOB MBRYEAR ********".
021300     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
021400     PERFORM 800-OPEN-FILES THRU 800-EXIT.
021500     PERFORM 910-READ-BENEDIM THRU 910-EXIT.
021600     PERFORM 920-READ-CLMFACT THRU 920-EXIT.
021700     PERFORM 930-READ-RXFACT THRU 930-EXIT.
021800*    RETURN POINT FOR THE PERFORM ... THRU 000-EXIT ABOVE.
021900 000-EXIT.
022000     EXIT.
022100 
022200******************************************************************
022300*    THIS PARAGRAPH DRIVES THE DETAIL-RECORD PROCESSING LOOP.
022400*    IT IS PART OF THE MEMBER-YEAR METRIC ROLL-UP. THIS
022500*    PARAGRAPH FOLLOWS THE SAME NUMBERING CONVENTION THE SHOP
022600*    HAS USED SINCE THE EARLIEST CLAIMS BATCH PROGRAMS. IF THIS
022700*    STEP EVER NEEDS TO HANDLE A SECOND RECORD TYPE, ADD A NEW
022800*    PARAGRAPH RATHER THAN BRANCHING INSIDE THIS ONE. THE
022900*    SHOP'S CONVENTION IS ONE PERFORM PER LOGICAL STEP, EVEN
023000*    WHEN THE STEP IS SHORT, SO THE MAIN-LINE STAYS READABLE.
023100*    THIS PARAGRAPH DOES NOT OPEN OR CLOSE ANY FILE ITSELF;
023200*    THAT IS HANDLED BY THE HOUSEKEEPING AND CLEANUP
023300*    PARAGRAPHS. THE SHOP'S STANDARD PRACTICE IS TO KEEP THIS
023400*    KIND OF STEP IN ITS OWN PARAGRAPH SO A LATER MAINTAINER
023500*    CAN FOLLOW THE PERFORM CHAIN FROM THE MAIN-LINE DOWN.
023600*    CONTROL RETURNS TO THE CALLING PERFORM VIA THE EXIT
023700*    PARAGRAPH IMMEDIATELY BELOW. NO OTHER PARAGRAPH IN THIS
023800*    PROGRAM SHOULD RESET THE WORKING-STORAGE FIELDS TOUCHED
023900*    HERE.
024000******************************************************************
024100 100-MAINLINE.
024200*  U7 BUSINESS RULES - THE BENEFICIARY-DIMENSION RECORD IS THE
024300*  DRIVER; ONE OUTPUT RECORD IS WRITTEN FOR EVERY DIMENSION
024400*  RECORD REGARDLESS OF WHETHER A MATCH IS FOUND ON EITHER FACT.
024500     MOVE "100-MAINLINE" TO PARA-NAME.
024600     MOVE DIM-BENE-ID   TO WS-CURRENT-BENE-ID.
024700     MOVE DIM-BENE-YEAR TO WS-CURRENT-YEAR.
024800     MOVE DIM-BENE-YEAR TO WS-YEAR-WORK.
024900     MOVE DIM-TOTAL-ALLOWED TO WS-DOLLAR-ALLOWED.
025000     MOVE DIM-TOTAL-PAID    TO WS-DOLLAR-PAID.
025100 
025200     MOVE SPACES TO MBR-YEAR-METRICS-REC.
025300     MOVE DIM-BENE-ID          TO MYM-BENE-ID.
025400     MOVE DIM-BENE-YEAR        TO MYM-YEAR.
025500     MOVE WS-DOLLAR-ALLOWED    TO MYM-TOTAL-ALLOWED.
025600     MOVE WS-DOLLAR-PAID       TO MYM-TOTAL-PAID.
025700     MOVE DIM-SEX-CODE         TO MYM-SEX-CODE.
025800     MOVE DIM-RACE-CODE        TO MYM-RACE-CODE.
025900     MOVE DIM-STATE-CODE       TO MYM-STATE-CODE.
026000     MOVE ZERO TO MYM-INPATIENT-STAYS, MYM-OUTPATIENT-VISITS,
026100                  MYM-CARRIER-CLAIMS, MYM-RX-FILLS,
026200                  MYM-UNIQUE-PROVIDERS.
026300     MOVE ZERO TO PROVIDER-TBL-COUNT.
026400     INITIALIZE PROVIDER-TABLE.
026500 
026600     PERFORM 200-MATCH-CLAIMS THRU 200-EXIT
026700             UNTIL NO-MORE-CLMFACT
026800                OR FAC-BENE-ID NOT = WS-CURRENT-BENE-ID
026900                OR FAC-YEAR    NOT = WS-CURRENT-YEAR.
027000 
027100     PERFORM 250-MATCH-PRESCRIPTIONS THRU 250-EXIT
027200             UNTIL NO-MORE-RXFACT
027300                OR RXF-BENE-ID NOT = WS-CURRENT-BENE-ID
027400                OR RXF-YEAR    NOT = WS-CURRENT-YEAR.
027500 
027600     MOVE PROVIDER-TBL-COUNT TO MYM-UNIQUE-PROVIDERS.
027700     WRITE MBR-YEAR-METRICS-REC.
027800     ADD 1 TO RECORDS-WRITTEN.
027900     PERFORM 910-READ-BENEDIM THRU 910-EXIT.
028000*    RETURN POINT FOR THE PERFORM ... THRU 100-EXIT ABOVE.
028100 100-EXIT.
028200     EXIT.
028300 
028400******************************************************************
028500*    THIS PARAGRAPH MATCHES CLAIMS. IT IS PART OF THE
028600*    MEMBER-YEAR METRIC ROLL-UP. IF THIS STEP EVER NEEDS TO
028700*    HANDLE A SECOND RECORD TYPE, ADD A NEW PARAGRAPH RATHER
028800*    THAN BRANCHING INSIDE THIS ONE. THE SHOP'S CONVENTION IS
028900*    ONE PERFORM PER LOGICAL STEP, EVEN WHEN THE STEP IS SHORT,
029000*    SO THE MAIN-LINE STAYS READABLE. THIS PARAGRAPH DOES NOT
029100*    OPEN OR CLOSE ANY FILE ITSELF; THAT IS HANDLED BY THE
029200*    HOUSEKEEPING AND CLEANUP PARAGRAPHS. THE SHOP'S STANDARD
029300*    PRACTICE IS TO KEEP THIS KIND OF STEP IN ITS OWN PARAGRAPH
029400*    SO A LATER MAINTAINER CAN FOLLOW THE PERFORM CHAIN FROM
029500*    THE MAIN-LINE DOWN. CONTROL RETURNS TO THE CALLING PERFORM
029600*    VIA THE EXIT PARAGRAPH IMMEDIATELY BELOW. NO OTHER
029700*    PARAGRAPH IN THIS PROGRAM SHOULD RESET THE WORKING-STORAGE
029800*    FIELDS TOUCHED HERE. THIS ROUTINE WAS LEFT ALONE DURING
029900*    THE SHOP'S Y2K REVIEW - SEE THE CHANGE LOG ABOVE. THE
030000*    FIELD WIDTHS AND EDIT RULES BELOW FOLLOW THE SAME
030100*    CONVENTIONS USED THROUGHOUT THE CLAIMS BATCH SUITE.
030200******************************************************************
030300 200-MATCH-CLAIMS.
030400*  U7 BUSINESS RULES - THE CLAIM FACT CARRIES ONE RECORD PER
030500*  CLAIM, SO THE DISTINCT-CLAIM COUNT PER TYPE IS SIMPLY THE
030600*  MATCHED RECORD COUNT FOR THAT TYPE.
030700     MOVE "200-MATCH-CLAIMS" TO PARA-NAME.
030800     IF FAC-INPATIENT
030900         ADD 1 TO MYM-INPATIENT-STAYS
031000     ELSE IF FAC-OUTPATIENT
031100         ADD 1 TO MYM-OUTPATIENT-VISITS
031200     ELSE IF FAC-CARRIER
031300         ADD 1 TO MYM-CARRIER-CLAIMS.
031400     PERFORM 300-COUNT-PROVIDERS THRU 300-EXIT.
031500     PERFORM 920-READ-CLMFACT THRU 920-EXIT.
031600*    RETURN POINT FOR THE PERFORM ... THRU 200-EXIT ABOVE.
031700 200-EXIT.
031800     EXIT.
031900 
032000******************************************************************
032100*    THIS PARAGRAPH MATCHES PRESCRIPTIONS. IT IS PART OF THE
032200*    MEMBER-YEAR METRIC ROLL-UP. CONTROL RETURNS TO THE CALLING
032300*    PERFORM VIA THE EXIT PARAGRAPH IMMEDIATELY BELOW. NO OTHER
032400*    PARAGRAPH IN THIS PROGRAM SHOULD RESET THE WORKING-STORAGE
032500*    FIELDS TOUCHED HERE. THIS ROUTINE WAS LEFT ALONE DURING
032600*    THE SHOP'S Y2K REVIEW - SEE THE CHANGE LOG ABOVE. THE
032700*    FIELD WIDTHS AND EDIT RULES BELOW FOLLOW THE SAME
032800*    CONVENTIONS USED THROUGHOUT THE CLAIMS BATCH SUITE. A
032900*    FUTURE CHANGE HERE SHOULD BE LOGGED IN THE CHANGE LOG AT
033000*    THE TOP OF THIS PROGRAM, NOT LEFT AS A LOOSE COMMENT. THIS
033100*    STEP RUNS ONCE PER INVOCATION OF THE PARAGRAPH THAT
033200*    PERFORMS IT AND DOES NOT LOOP ON ITS OWN. KEEP THIS LOGIC
033300*    IN SYNC WITH THE MATCHING PARAGRAPH IN THE SHOP'S OTHER
033400*    STANDARDIZE PROGRAMS IF THE RULE EVER CHANGES. DO NOT
033500*    REORDER THE STATEMENTS BELOW WITHOUT CHECKING THE
033600*    PARAGRAPHS THAT PERFORM THIS ONE - SEVERAL RELY ON THE
033700*    ORDER OF THE MOVES AND ADDS.
033800******************************************************************
033900 250-MATCH-PRESCRIPTIONS.
034000*  U7 BUSINESS RULES - THE PRESCRIPTION FACT CARRIES ONE RECORD
034100*  PER FILL EVENT, SO THE DISTINCT-FILL COUNT IS SIMPLY THE
034200*  MATCHED RECORD COUNT.  THE PRESCRIPTION LAYOUT CARRIES NO
034300*  PROVIDER-ID, SO IT CONTRIBUTES NOTHING TO UNIQUE-PROVIDERS.
034400     MOVE "250-MATCH-PRESCRIPTIONS" TO PARA-NAME.
034500     ADD 1 TO MYM-RX-FILLS.
034600     PERFORM 930-READ-RXFACT THRU 930-EXIT.
034700*    RETURN POINT FOR THE PERFORM ... THRU 250-EXIT ABOVE.
034800 250-EXIT.
034900     EXIT.
035000 
035100******************************************************************
035200*    THIS PARAGRAPH COUNTS PROVIDERS. IT IS PART OF THE
035300*    MEMBER-YEAR METRIC ROLL-UP. THE SHOP'S STANDARD PRACTICE
035400*    IS TO KEEP THIS KIND OF STEP IN ITS OWN PARAGRAPH SO A
035500*    LATER MAINTAINER CAN FOLLOW THE PERFORM CHAIN FROM THE
035600*    MAIN-LINE DOWN. CONTROL RETURNS TO THE CALLING PERFORM VIA
035700*    THE EXIT PARAGRAPH IMMEDIATELY BELOW. NO OTHER PARAGRAPH
035800*    IN THIS PROGRAM SHOULD RESET THE WORKING-STORAGE FIELDS
035900*    TOUCHED HERE. THIS ROUTINE WAS LEFT ALONE DURING THE
036000*    SHOP'S Y2K REVIEW - SEE THE CHANGE LOG ABOVE. THE FIELD
036100*    WIDTHS AND EDIT RULES BELOW FOLLOW THE SAME CONVENTIONS
036200*    USED THROUGHOUT THE CLAIMS BATCH SUITE. A FUTURE CHANGE
036300*    HERE SHOULD BE LOGGED IN THE CHANGE LOG AT THE TOP OF THIS
036400*    PROGRAM, NOT LEFT AS A LOOSE COMMENT. THIS STEP RUNS ONCE
036500*    PER INVOCATION OF THE PARAGRAPH THAT PERFORMS IT AND DOES
036600*    NOT LOOP ON ITS OWN. KEEP THIS LOGIC IN SYNC WITH THE
036700*    MATCHING PARAGRAPH IN THE SHOP'S OTHER STANDARDIZE
036800*    PROGRAMS IF THE RULE EVER CHANGES.
036900******************************************************************
037000 300-COUNT-PROVIDERS.
037100*  U7 BUSINESS RULES - UNIQUE-PROVIDERS IS THE COUNT OF DISTINCT
037200*  NON-BLANK PROVIDER-IDS SEEN ACROSS THE MEMBER'S CLAIMS FOR
037300*  THE YEAR.
037400     MOVE "300-COUNT-PROVIDERS" TO PARA-NAME.
037500     IF FAC-PROVIDER-ID NOT = SPACES
037600         MOVE "N" TO PROVIDER-FOUND-SW
037700         IF PROVIDER-TBL-COUNT > 0
037800             SET PROV-IDX TO 1
037900             SEARCH PROVIDER-TBL-ENTRY
038000                 VARYING PROV-IDX
038100                 AT END NEXT SENTENCE
038200                 WHEN PROVIDER-TBL-ID(PROV-IDX) = FAC-PROVIDER-ID
038300                      MOVE "Y" TO PROVIDER-FOUND-SW
038400             END-SEARCH
038500         END-IF
038600         IF NOT PROVIDER-FOUND
038700             ADD 1 TO PROVIDER-TBL-COUNT
038800             MOVE FAC-PROVIDER-ID
038900                 TO PROVIDER-TBL-ID(PROVIDER-TBL-COUNT)
039000         END-IF
039100     END-IF.
039200*    RETURN POINT FOR THE PERFORM ... THRU 300-EXIT ABOVE.
039300 300-EXIT.
039400     EXIT.
039500 
039600******************************************************************
039700*    THIS PARAGRAPH OPENS FILES. IT IS PART OF THE MEMBER-YEAR
039800*    METRIC ROLL-UP. WHEN THIS PROGRAM IS RECOMPILED UNDER A
039900*    NEWER COMPILER RELEASE, RECHECK THIS PARAGRAPH FOR ANY
040000*    RESERVED-WORD CONFLICTS. THE SHOP REVIEWED THIS PARAGRAPH
040100*    DURING A LATER MAINTENANCE PASS AND FOUND NO CHANGE
040200*    NECESSARY. READ THE HEADER REMARKS AT THE TOP OF THIS
040300*    PROGRAM BEFORE MODIFYING THE LOGIC IN THIS PARAGRAPH. THIS
040400*    IS A LOW-LEVEL WORKER PARAGRAPH; IT IS NOT INTENDED TO BE
040500*    PERFORMED DIRECTLY FROM OUTSIDE ITS OWNING SECTION. ANY
040600*    CHANGE TO THE RECORD LAYOUT THIS PARAGRAPH TOUCHES MUST BE
040700*    COORDINATED WITH THE COPYBOOK OWNER. THE COUNTERS UPDATED
040800*    HERE FEED THE END-OF-JOB TOTALS DISPLAYED BY THE CLEANUP
040900*    PARAGRAPH. THIS PARAGRAPH FOLLOWS THE SAME NUMBERING
041000*    CONVENTION THE SHOP HAS USED SINCE THE EARLIEST CLAIMS
041100*    BATCH PROGRAMS. IF THIS STEP EVER NEEDS TO HANDLE A SECOND
041200*    RECORD TYPE, ADD A NEW PARAGRAPH RATHER THAN BRANCHING
041300*    INSIDE THIS ONE.
041400******************************************************************
041500 800-OPEN-FILES.
041600     MOVE "800-OPEN-FILES" TO PARA-NAME.
041700     OPEN INPUT BENEDIM-SORT, CLAIMFACT-SORT, RXFACT-SORT.
041800     OPEN OUTPUT MBRYEAR-METRICS, SYSOUT.
041900*    RETURN POINT FOR THE PERFORM ... THRU 800-EXIT ABOVE.
042000 800-EXIT.
042100     EXIT.
042200 
042300******************************************************************
042400*    THIS PARAGRAPH CLOSES FILES. IT IS PART OF THE MEMBER-YEAR
042500*    METRIC ROLL-UP. THE SHOP REVIEWED THIS PARAGRAPH DURING A
042600*    LATER MAINTENANCE PASS AND FOUND NO CHANGE NECESSARY. READ
042700*    THE HEADER REMARKS AT THE TOP OF THIS PROGRAM BEFORE
042800*    MODIFYING THE LOGIC IN THIS PARAGRAPH. THIS IS A LOW-LEVEL
042900*    WORKER PARAGRAPH; IT IS NOT INTENDED TO BE PERFORMED
043000*    DIRECTLY FROM OUTSIDE ITS OWNING SECTION. ANY CHANGE TO
043100*    THE RECORD LAYOUT THIS PARAGRAPH TOUCHES MUST BE
043200*    COORDINATED WITH THE COPYBOOK OWNER. THE COUNTERS UPDATED
043300*    HERE FEED THE END-OF-JOB TOTALS DISPLAYED BY THE CLEANUP
043400*    PARAGRAPH. THIS PARAGRAPH FOLLOWS THE SAME NUMBERING
043500*    CONVENTION THE SHOP HAS USED SINCE THE EARLIEST CLAIMS
043600*    BATCH PROGRAMS. IF THIS STEP EVER NEEDS TO HANDLE A SECOND
043700*    RECORD TYPE, ADD A NEW PARAGRAPH RATHER THAN BRANCHING
043800*    INSIDE THIS ONE. THE SHOP'S CONVENTION IS ONE PERFORM PER
043900*    LOGICAL STEP, EVEN WHEN THE STEP IS SHORT, SO THE
044000*    MAIN-LINE STAYS READABLE.
044100******************************************************************
044200 850-CLOSE-FILES.
044300     MOVE "850-CLOSE-FILES" TO PARA-NAME.
044400     CLOSE BENEDIM-SORT, CLAIMFACT-SORT, RXFACT-SORT,
044500           MBRYEAR-METRICS, SYSOUT.
044600*    RETURN POINT FOR THE PERFORM ... THRU 850-EXIT ABOVE.
044700 850-EXIT.
044800     EXIT.
044900 
045000******************************************************************
045100*    THIS PARAGRAPH READS BENEDIM. IT IS PART OF THE
045200*    MEMBER-YEAR METRIC ROLL-UP. THE COUNTERS UPDATED HERE FEED
045300*    THE END-OF-JOB TOTALS DISPLAYED BY THE CLEANUP PARAGRAPH.
045400*    THIS PARAGRAPH FOLLOWS THE SAME NUMBERING CONVENTION THE
045500*    SHOP HAS USED SINCE THE EARLIEST CLAIMS BATCH PROGRAMS. IF
045600*    THIS STEP EVER NEEDS TO HANDLE A SECOND RECORD TYPE, ADD A
045700*    NEW PARAGRAPH RATHER THAN BRANCHING INSIDE THIS ONE. THE
045800*    SHOP'S CONVENTION IS ONE PERFORM PER LOGICAL STEP, EVEN
045900*    WHEN THE STEP IS SHORT, SO THE MAIN-LINE STAYS READABLE.
046000*    THIS PARAGRAPH DOES NOT OPEN OR CLOSE ANY FILE ITSELF;
046100*    THAT IS HANDLED BY THE HOUSEKEEPING AND CLEANUP
046200*    PARAGRAPHS. THE SHOP'S STANDARD PRACTICE IS TO KEEP THIS
046300*    KIND OF STEP IN ITS OWN PARAGRAPH SO A LATER MAINTAINER
046400*    CAN FOLLOW THE PERFORM CHAIN FROM THE MAIN-LINE DOWN.
046500*    CONTROL RETURNS TO THE CALLING PERFORM VIA THE EXIT
046600*    PARAGRAPH IMMEDIATELY BELOW. NO OTHER PARAGRAPH IN THIS
046700*    PROGRAM SHOULD RESET THE WORKING-STORAGE FIELDS TOUCHED
046800*    HERE.
046900******************************************************************
047000 910-READ-BENEDIM.
047100     READ BENEDIM-SORT
047200         AT END MOVE "N" TO MORE-BENEDIM-SW
047300         GO TO 910-EXIT
047400     END-READ.
047500*    RETURN POINT FOR THE PERFORM ... THRU 910-EXIT ABOVE.
047600 910-EXIT.
047700     EXIT.
047800 
047900******************************************************************
048000*    THIS PARAGRAPH READS CLMFACT. IT IS PART OF THE
048100*    MEMBER-YEAR METRIC ROLL-UP. THE SHOP'S STANDARD PRACTICE
048200*    IS TO KEEP THIS KIND OF STEP IN ITS OWN PARAGRAPH SO A
048300*    LATER MAINTAINER CAN FOLLOW THE PERFORM CHAIN FROM THE
048400*    MAIN-LINE DOWN. CONTROL RETURNS TO THE CALLING PERFORM VIA
048500*    THE EXIT PARAGRAPH IMMEDIATELY BELOW. NO OTHER PARAGRAPH
048600*    IN THIS PROGRAM SHOULD RESET THE WORKING-STORAGE FIELDS
048700*    TOUCHED HERE. THIS ROUTINE WAS LEFT ALONE DURING THE
048800*    SHOP'S Y2K REVIEW - SEE THE CHANGE LOG ABOVE. THE FIELD
048900*    WIDTHS AND EDIT RULES BELOW FOLLOW THE SAME CONVENTIONS
049000*    USED THROUGHOUT THE CLAIMS BATCH SUITE. A FUTURE CHANGE
049100*    HERE SHOULD BE LOGGED IN THE CHANGE LOG AT THE TOP OF THIS
049200*    PROGRAM, NOT LEFT AS A LOOSE COMMENT. THIS STEP RUNS ONCE
049300*    PER INVOCATION OF THE PARAGRAPH THAT PERFORMS IT AND DOES
049400*    NOT LOOP ON ITS OWN. KEEP THIS LOGIC IN SYNC WITH THE
049500*    MATCHING PARAGRAPH IN THE SHOP'S OTHER STANDARDIZE
049600*    PROGRAMS IF THE RULE EVER CHANGES.
049700******************************************************************
049800 920-READ-CLMFACT.
049900     READ CLAIMFACT-SORT
050000         AT END MOVE "N" TO MORE-CLMFACT-SW
050100         GO TO 920-EXIT
050200     END-READ.
050300*    RETURN POINT FOR THE PERFORM ... THRU 920-EXIT ABOVE.
050400 920-EXIT.
050500     EXIT.
050600 
050700******************************************************************
050800*    THIS PARAGRAPH READS RXFACT. IT IS PART OF THE MEMBER-YEAR
050900*    METRIC ROLL-UP. THIS PARAGRAPH FOLLOWS THE SAME NUMBERING
051000*    CONVENTION THE SHOP HAS USED SINCE THE EARLIEST CLAIMS
051100*    BATCH PROGRAMS. IF THIS STEP EVER NEEDS TO HANDLE A SECOND
051200*    RECORD TYPE, ADD A NEW PARAGRAPH RATHER THAN BRANCHING
051300*    INSIDE THIS ONE. THE SHOP'S CONVENTION IS ONE PERFORM PER
051400*    LOGICAL STEP, EVEN WHEN THE STEP IS SHORT, SO THE
051500*    MAIN-LINE STAYS READABLE. THIS PARAGRAPH DOES NOT OPEN OR
051600*    CLOSE ANY FILE ITSELF; THAT IS HANDLED BY THE HOUSEKEEPING
051700*    AND CLEANUP PARAGRAPHS. THE SHOP'S STANDARD PRACTICE IS TO
051800*    KEEP THIS KIND OF STEP IN ITS OWN PARAGRAPH SO A LATER
051900*    MAINTAINER CAN FOLLOW THE PERFORM CHAIN FROM THE MAIN-LINE
052000*    DOWN. CONTROL RETURNS TO THE CALLING PERFORM VIA THE EXIT
052100*    PARAGRAPH IMMEDIATELY BELOW. NO OTHER PARAGRAPH IN THIS
052200*    PROGRAM SHOULD RESET THE WORKING-STORAGE FIELDS TOUCHED
052300*    HERE. THIS ROUTINE WAS LEFT ALONE DURING THE SHOP'S Y2K
052400*    REVIEW - SEE THE CHANGE LOG ABOVE.
052500******************************************************************
052600 930-READ-RXFACT.
052700     READ RXFACT-SORT
052800         AT END MOVE "N" TO MORE-RXFACT-SW
052900         GO TO 930-EXIT
053000     END-READ.
053100*    RETURN POINT FOR THE PERFORM ... THRU 930-EXIT ABOVE.
053200 930-EXIT.
053300     EXIT.
053400 
053500******************************************************************
053600*    THIS PARAGRAPH HANDLES END-OF-JOB CLEANUP AND TOTALS. IT
053700*    IS PART OF THE MEMBER-YEAR METRIC ROLL-UP. READ THE HEADER
053800*    REMARKS AT THE TOP OF THIS PROGRAM BEFORE MODIFYING THE
053900*    LOGIC IN THIS PARAGRAPH. THIS IS A LOW-LEVEL WORKER
054000*    PARAGRAPH; IT IS NOT INTENDED TO BE PERFORMED DIRECTLY
054100*    FROM OUTSIDE ITS OWNING SECTION. ANY CHANGE TO THE RECORD
054200*    LAYOUT THIS PARAGRAPH TOUCHES MUST BE COORDINATED WITH THE
054300*    COPYBOOK OWNER. THE COUNTERS UPDATED HERE FEED THE
054400*    END-OF-JOB TOTALS DISPLAYED BY THE CLEANUP PARAGRAPH. THIS
054500*    PARAGRAPH FOLLOWS THE SAME NUMBERING CONVENTION THE SHOP
054600*    HAS USED SINCE THE EARLIEST CLAIMS BATCH PROGRAMS. IF THIS
054700*    STEP EVER NEEDS TO HANDLE A SECOND RECORD TYPE, ADD A NEW
054800*    PARAGRAPH RATHER THAN BRANCHING INSIDE THIS ONE. THE
054900*    SHOP'S CONVENTION IS ONE PERFORM PER LOGICAL STEP, EVEN
055000*    WHEN THE STEP IS SHORT, SO THE MAIN-LINE STAYS READABLE.
055100*    THIS PARAGRAPH DOES NOT OPEN OR CLOSE ANY FILE ITSELF;
055200*    THAT IS HANDLED BY THE HOUSEKEEPING AND CLEANUP
055300*    PARAGRAPHS.
055400******************************************************************
055500 999-CLEANUP.
055600     MOVE "999-CLEANUP" TO PARA-NAME.
055700     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
055800     DISPLAY "** MEMBER-YEAR METRICS RECORDS WRITTEN **".
055900     DISPLAY RECORDS-WRITTEN.
056000     DISPLAY "******** NORMAL END OF JOB MBRYEAR ********".
056100*    RETURN POINT FOR THE PERFORM ... THRU 999-EXIT ABOVE.
056200 999-EXIT.
056300     EXIT.
056400 
056500 1000-ABEND-RTN.
056600     WRITE SYSOUT-REC FROM ABEND-REC.
056700     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
056800     DISPLAY "*** ABNORMAL END OF JOB - MBRYEAR ***" UPON CONSOLE.
056900     DIVIDE ZERO-VAL INTO ONE-VAL.
057000 
