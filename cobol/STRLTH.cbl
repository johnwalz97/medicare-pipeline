000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  STRLTH.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. CLAIMS SYSTEMS DEVELOPMENT.
000600 DATE-WRITTEN. 03/14/89.
000700 DATE-COMPILED. 03/14/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900 
001000******************************************************************
001100*REMARKS.
001200*
001300*          THIS SUBROUTINE RETURNS THE TRIMMED (NON-BLANK) LENGTH
001400*          OF A PASSED TEXT FIELD.  IT IS CALLED BY THE BRONZE-
001500*          LAYER STANDARDIZE PROGRAMS (VIA STDCOMN) TO TEST HOW
001600*          MANY CHARACTERS OF A BENEFICIARY-ID FIELD ARE ACTUALLY
001700*          PRESENT BEFORE THE 2-CHARACTER PARTITION PREFIX IS CUT.
001800*
001900******************************************************************
002000*  CHANGE LOG
002100*  ----------------------------------------------------------
002200*  DATE      BY   TICKET      DESCRIPTION
002300*  --------  ---  ----------  ---------------------------------
002400*  03/14/89  JRS  INITIAL     INITIAL VERSION - GENERAL PURPOSE
002500*                             TRIMMED-LENGTH ROUTINE.
002600*  11/09/91  JRS  CR-0143     REMOVED DEPENDENCY ON REVERSED-TEXT
002700*                             INTRINSIC; SHOP STANDARD FORBIDS USE
002800*                             OF LIBRARY FUNCTIONS IN PRODUCTION.
002900*  06/02/98  DWK  Y2K-0071    Y2K REVIEW - NO DATE FIELDS IN THIS
003000*                             ROUTINE, NO CHANGES REQUIRED.
003100*  09/17/01  RMP  CR-0512     ADAPTED FOR CLAIMS PIPELINE - CALLED
003200*                             FROM STDCOMN FOR BENE-ID-PREFIX
003300*                             DERIVATION (RECORD LAYOUTS, U1).
003400*  02/28/04  TGH  CR-0688     ADDED ALTERNATE NUMERIC-EDIT VIEW OF
003500*                             THE WORK FIELD FOR TRACE DUMPS.
003600******************************************************************
003700 
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER. IBM-390.
004100 OBJECT-COMPUTER. IBM-390.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM.
004400 INPUT-OUTPUT SECTION.
004500 
004600 DATA DIVISION.
004700 FILE SECTION.
004800 
004900 WORKING-STORAGE SECTION.
005000 01  MISC-FIELDS.
005100     05  L                        PIC S9(4) COMP.
005200     05  TEMP-TXT                 PIC X(254).
005300     05  FILLER                   PIC X(20).
005400 
005500 01  MISC-FIELDS-NUMERIC-VIEW REDEFINES MISC-FIELDS.
005600     05  L-NUM                    PIC S9(4) COMP.
005700     05  TEMP-TXT-NUM             PIC 9(254).
005800 
005900 01  MISC-FIELDS-BYTE-VIEW REDEFINES MISC-FIELDS.
006000     05  FILLER                   PIC S9(4) COMP.
006100     05  TEMP-TXT-BYTE            PIC X(01) OCCURS 254 TIMES.
006200     05  FILLER                   PIC X(20).
006300 
006400 77  WS-SCAN-IDX                  PIC 9(3) COMP VALUE 0.
006500 
006600******************************************************************
006700*    LINKAGE SECTION -  PASSED FROM STDCOMN
006800******************************************************************
006900 LINKAGE SECTION.
007000 01  TEXT1                        PIC X(255).
007100 01  RETURN-LTH                   PIC S9(4).
007200 
007300 01  TEXT1-ALT-VIEW REDEFINES TEXT1.
007400     05  TEXT1-FIRST-BYTE         PIC X(01).
007500     05  TEXT1-REST               PIC X(254).
007600 
007700 PROCEDURE DIVISION USING TEXT1, RETURN-LTH.
007800******************************************************************
007900*    THIS PARAGRAPH DRIVES THE DETAIL-RECORD PROCESSING LOOP.
008000*    IT IS PART OF THE SHARED STRING-LENGTH UTILITY ROUTINE.
008100*    THIS PARAGRAPH FOLLOWS THE SAME NUMBERING CONVENTION THE
008200*    SHOP HAS USED SINCE THE EARLIEST CLAIMS BATCH PROGRAMS. IF
008300*    THIS STEP EVER NEEDS TO HANDLE A SECOND RECORD TYPE, ADD A
008400*    NEW PARAGRAPH RATHER THAN BRANCHING INSIDE THIS ONE. THE
008500*    SHOP'S CONVENTION IS ONE PERFORM PER LOGICAL STEP, EVEN
008600*    WHEN THE STEP IS SHORT, SO THE MAIN-LINE STAYS READABLE.
008700*    THIS PARAGRAPH DOES NOT OPEN OR CLOSE ANY FILE ITSELF;
008800*    THAT IS HANDLED BY THE HOUSEKEEPING AND CLEANUP
008900*    PARAGRAPHS. THE SHOP'S STANDARD PRACTICE IS TO KEEP THIS
009000*    KIND OF STEP IN ITS OWN PARAGRAPH SO A LATER MAINTAINER
009100*    CAN FOLLOW THE PERFORM CHAIN FROM THE MAIN-LINE DOWN.
009200*    CONTROL RETURNS TO THE CALLING PERFORM VIA THE EXIT
009300*    PARAGRAPH IMMEDIATELY BELOW.
009400******************************************************************
009500 100-MAINLINE.
009600     MOVE 0 TO L.
009700     MOVE SPACES TO TEMP-TXT.
009800     MOVE TEXT1 TO TEMP-TXT.
009900*  06/02/98 DWK - COUNT TRAILING SPACES BY SCANNING RIGHT TO LEFT
010000*  RATHER THAN CALLING THE REVERSE INTRINSIC.
010100     MOVE LENGTH OF TEXT1 TO WS-SCAN-IDX.
010200     PERFORM 200-COUNT-TRAILING-SPACES THRU 200-EXIT
010300             UNTIL WS-SCAN-IDX = ZERO.
010400     COMPUTE L = LENGTH OF TEXT1 - L.
010500     ADD L TO RETURN-LTH.
010600     GOBACK.
010700 
010800******************************************************************
010900*    THIS PARAGRAPH COUNTS TRAILING SPACES. IT IS PART OF THE
011000*    SHARED STRING-LENGTH UTILITY ROUTINE. THE SHOP REVIEWED
011100*    THIS PARAGRAPH DURING A LATER MAINTENANCE PASS AND FOUND
011200*    NO CHANGE NECESSARY. READ THE HEADER REMARKS AT THE TOP OF
011300*    THIS PROGRAM BEFORE MODIFYING THE LOGIC IN THIS PARAGRAPH.
011400*    THIS IS A LOW-LEVEL WORKER PARAGRAPH; IT IS NOT INTENDED
011500*    TO BE PERFORMED DIRECTLY FROM OUTSIDE ITS OWNING SECTION.
011600*    ANY CHANGE TO THE RECORD LAYOUT THIS PARAGRAPH TOUCHES
011700*    MUST BE COORDINATED WITH THE COPYBOOK OWNER. THE COUNTERS
011800*    UPDATED HERE FEED THE END-OF-JOB TOTALS DISPLAYED BY THE
011900*    CLEANUP PARAGRAPH. THIS PARAGRAPH FOLLOWS THE SAME
012000*    NUMBERING CONVENTION THE SHOP HAS USED SINCE THE EARLIEST
012100*    CLAIMS BATCH PROGRAMS. IF THIS STEP EVER NEEDS TO HANDLE A
012200*    SECOND RECORD TYPE, ADD A NEW PARAGRAPH RATHER THAN
012300*    BRANCHING INSIDE THIS ONE.
012400******************************************************************
012500 200-COUNT-TRAILING-SPACES.
012600     IF TEMP-TXT(WS-SCAN-IDX:1) NOT = SPACE
012700         MOVE ZERO TO WS-SCAN-IDX
012800         GO TO 200-EXIT.
012900     ADD 1 TO L.
013000     SUBTRACT 1 FROM WS-SCAN-IDX.
013100*    RETURN POINT FOR THE PERFORM ... THRU 200-EXIT ABOVE.
013200 200-EXIT.
013300     EXIT.
013400 
