000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  BENSTD.
000400 AUTHOR. R M PELLETIER.
000500 INSTALLATION. CLAIMS SYSTEMS DEVELOPMENT.
000600 DATE-WRITTEN. 09/17/89.
000700 DATE-COMPILED. 09/17/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900 
001000******************************************************************
001100*REMARKS.
001200*
001300*          THIS PROGRAM STANDARDIZES ONE RAW BENEFICIARY SUMMARY
001400*          EXTRACT FILE INTO THE BRONZE-LAYER BENEDATA FILE.
001500*
001600*          THE EXTRACT FILE NAME (PASSED AS A PARM CARD FROM THE
001700*          JCL, E.G. "BENEFICIARY_2009_SAMPLE1") IS PARSED FOR THE
001800*          REFERENCE YEAR AND THE SAMPLE IDENTIFIER.  EACH INPUT
001900*          RECORD IS A COMMA-DELIMITED LINE OF 33 FIELDS; A RECORD
002000*          MISSING ITS BENE-ID OR CONTAINING NO DATA AT ALL IS
002100*          COUNTED AND DROPPED.  RETAINED RECORDS ARE STAMPED WITH
002200*          YEAR, SAMPLE-ID, AND THE 2-CHARACTER PARTITION PREFIX
002300*          AND WRITTEN TO BENEDATA, FOLLOWED BY A TRAILER RECORD.
002400*
002500******************************************************************
002600*  CHANGE LOG
002700*  ----------------------------------------------------------
002800*  DATE      BY   TICKET      DESCRIPTION
002900*  --------  ---  ----------  ---------------------------------
003000*  09/17/89  RMP  CR-0512     INITIAL VERSION.
003100*  10/03/01  RMP  CR-0517     ADDED FILE-NAME CLASSIFICATION
003200*                             (YEAR/SAMPLE-ID PARSE) AND HARD-
003300*                             ERROR ABEND WHEN EITHER TOKEN IS
003400*                             MISSING FROM THE PARM.
003500*  04/11/02  TGH  CR-0559     SWITCHED PREFIX DERIVATION TO THE
003600*                             SHARED STDCOMN ROUTINE.
003700*  06/03/98  DWK  Y2K-0071    Y2K REVIEW - BIRTH/DEATH DATE
003800*                             FIELDS CARRIED AS 4-DIGIT-CENTURY
003900*                             YYYYMMDD FROM THE SOURCE EXTRACT;
004000*                             NO WINDOWING LOGIC REQUIRED.
004100*  11/14/02  TGH  CR-0601     SWITCHED MONEY-FIELD CONVERSION TO
004200*                             THE SHARED STDCOMN ROUTINE.
004300*  01/09/03  TGH  CR-0623     SWITCHED DATE AND COVERAGE-MONTH
004400*                             CONVERSION TO THE SHARED STDCOMN
004500*                             NORMALIZE-NUM FUNCTION.
004600*  07/30/04  TGH  CR-0699     CORRECTED DROPPED-RECORD COUNT TO
004700*                             INCLUDE BLANK LINES, NOT JUST
004800*                             RECORDS WITH A MISSING BENE-ID.
004900*  08/30/09  LNW  CR-0844     RECOMPILED UNDER UPDATED SHOP
005000*                             STANDARDS; NO LOGIC CHANGE.
005100*  02/11/11  LNW  CR-0916     ADDED THE MISSING-KEY PERCENTAGE TO
005200*                             THE JOB SUMMARY IN 999-CLEANUP,
005300*                             ALONGSIDE THE EXISTING READ/WRITTEN/
005400*                             DROPPED COUNTS.
005500******************************************************************
005600 
005700 ENVIRONMENT DIVISION.
005800 CONFIGURATION SECTION.
005900 SOURCE-COMPUTER. IBM-390.
006000 OBJECT-COMPUTER. IBM-390.
006100 SPECIAL-NAMES.
006200     C01 IS TOP-OF-FORM.
006300 INPUT-OUTPUT SECTION.
006400 FILE-CONTROL.
006500     SELECT SYSOUT
006600     ASSIGN TO UT-S-SYSOUT
006700       ORGANIZATION IS SEQUENTIAL.
006800 
006900     SELECT BENE-EXTRACT
007000     ASSIGN TO UT-S-BENEEXT
007100       ORGANIZATION IS LINE SEQUENTIAL
007200       FILE STATUS IS BENEEXT-STATUS.
007300 
007400     SELECT BENE-BRONZE
007500     ASSIGN TO UT-S-BENEBRZ
007600       ORGANIZATION IS SEQUENTIAL
007700       FILE STATUS IS BENEBRZ-STATUS.
007800 
007900 DATA DIVISION.
008000 FILE SECTION.
008100 FD  SYSOUT
008200     RECORDING MODE IS F
008300     LABEL RECORDS ARE STANDARD
008400     RECORD CONTAINS 130 CHARACTERS
008500     BLOCK CONTAINS 0 RECORDS
008600     DATA RECORD IS SYSOUT-REC.
008700 01  SYSOUT-REC  PIC X(130).
008800 
008900****** RAW BENEFICIARY SUMMARY EXTRACT - ONE COMMA-DELIMITED
009000****** LINE PER BENEFICIARY PER YEAR (RECORD LAYOUTS, U1)
009100 FD  BENE-EXTRACT
009200     RECORDING MODE IS F
009300     LABEL RECORDS ARE STANDARD
009400     RECORD CONTAINS 400 CHARACTERS
009500     DATA RECORD IS BENE-EXTRACT-REC.
009600 01  BENE-EXTRACT-REC             PIC X(400).
009700 
009800****** BRONZE OUTPUT - COPY BENEDATA CARRIES BOTH THE DETAIL
009900****** AND TRAILER RECORD FORMATS VIA REDEFINES
010000 FD  BENE-BRONZE
010100     RECORDING MODE IS F
010200     LABEL RECORDS ARE STANDARD
010300     RECORD CONTAINS 200 CHARACTERS
010400     BLOCK CONTAINS 0 RECORDS
010500     DATA RECORD IS BENE-DTL-REC.
010600 COPY BENEDATA.
010700 
010800 WORKING-STORAGE SECTION.
010900 77  WS-FLD-SUB               PIC 9(2) COMP.
011000 77  MISSING-ID-SW            PIC X(01).
011100     88  MISSING-BENE-ID          VALUE "Y".
011200 01  FILE-STATUS-CODES.
011300     05  BENEEXT-STATUS           PIC X(2).
011400         88  BENEEXT-EOF          VALUE "10".
011500     05  BENEBRZ-STATUS           PIC X(2).
011600 
011700 01  COUNTERS-IDXS-AND-ACCUMULATORS.
011800     05  RECORDS-READ             PIC 9(9) COMP.
011900     05  RECORDS-WRITTEN          PIC 9(9) COMP.
012000     05  RECORDS-DROPPED          PIC 9(9) COMP.
012100     05  RECORDS-DROPPED-BLANK    PIC 9(9) COMP.
012200     05  RECORDS-DROPPED-MISSING-ID PIC 9(9) COMP.
012300     05  WS-MISSING-KEY-PCT       PIC 9(3)V99.
012400 
012500 01  WS-REPORT-FIELDS.
012600     05  WS-MISSING-KEY-PCT-O     PIC ZZ9.99.
012700 
012800 01  FLAGS-AND-SWITCHES.
012900     05  MORE-DATA-SW             PIC X(01) VALUE "Y".
013000         88  NO-MORE-DATA           VALUE "N".
013100     05  BLANK-LINE-SW            PIC X(01).
013200         88  BLANK-LINE              VALUE "Y".
013300 
013400******************************************************************
013500*    33 COMMA-DELIMITED COLUMNS OF THE RAW BENEFICIARY EXTRACT,
013600*    IN THE ORDER THEY APPEAR ON THE LINE (RECORD LAYOUTS, U1)
013700******************************************************************
013800 01  WS-RAW-FIELDS.
013900     05  WS-RAW-FLD OCCURS 33 TIMES PIC X(30).
014000 
014100 01  WS-RAW-FIELDS-NUM-VIEW REDEFINES WS-RAW-FIELDS.
014200     05  WS-RAW-FLD-NUM OCCURS 33 TIMES PIC 9(30).
014300 
014400******************************************************************
014500*    JCL PARM BREAKOUT - "BENEFICIARY_yyyy_SAMPLEn"
014600******************************************************************
014700 01  WS-PARM-WORK.
014800     05  WS-PARM-TOKEN-TYPE       PIC X(20).
014900     05  WS-PARM-TOKEN-YEAR       PIC X(10).
015000     05  WS-PARM-TOKEN-SAMPLE     PIC X(20).
015100 
015200 01  WS-PARM-TOKEN-YEAR-BREAKOUT REDEFINES WS-PARM-TOKEN-YEAR.
015300     05  WS-PARM-YEAR-NUM         PIC 9(04).
015400     05  FILLER                   PIC X(06).
015500 
015600 COPY ABENDREC.
015700 
015800******************************************************************
015900*    CALL AREA FOR THE SHARED STDCOMN INGEST-EDIT ROUTINE
016000******************************************************************
016100 01  WS-STDCOMN-REC.
016200     05  WS-STDCOMN-FUNCTION-SW   PIC X.
016300     05  WS-STDCOMN-FIELD-IN      PIC X(30).
016400     05  WS-STDCOMN-MISSING-FLAG  PIC X.
016500         88  WS-STDCOMN-MISSING      VALUE "Y".
016600     05  WS-STDCOMN-PREFIX-OUT    PIC X(02).
016700     05  WS-STDCOMN-MONEY-RAW     PIC X(15).
016800     05  WS-STDCOMN-MONEY-OUT     PIC S9(8)V99.
016900     05  WS-STDCOMN-NUMTOK-RAW    PIC X(15).
017000     05  WS-STDCOMN-NUMTOK-OUT    PIC 9(8).
017100 
017200 PROCEDURE DIVISION.
017300     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
017400     PERFORM 100-MAINLINE THRU 100-EXIT
017500             UNTIL NO-MORE-DATA.
017600     PERFORM 900-WRITE-TRAILER THRU 900-EXIT.
017700     PERFORM 999-CLEANUP THRU 999-EXIT.
017800     MOVE +0 TO RETURN-CODE.
017900     GOBACK.
018000 
018100******************************************************************
018200*    THIS PARAGRAPH HANDLES THE START-OF-JOB HOUSEKEEPING. IT
018300*    IS PART OF THE BENEFICIARY BRONZE-LAYER STANDARDIZE STEP.
018400*    THIS STEP RUNS ONCE PER INVOCATION OF THE PARAGRAPH THAT
018500*    PERFORMS IT AND DOES NOT LOOP ON ITS OWN. KEEP THIS LOGIC
018600*    IN SYNC WITH THE MATCHING PARAGRAPH IN THE SHOP'S OTHER
018700*    STANDARDIZE PROGRAMS IF THE RULE EVER CHANGES. DO NOT
018800*    REORDER THE STATEMENTS BELOW WITHOUT CHECKING THE
018900*    PARAGRAPHS THAT PERFORM THIS ONE - SEVERAL RELY ON THE
019000*    ORDER OF THE MOVES AND ADDS. THIS PARAGRAPH WAS WRITTEN TO
019100*    MATCH THE SAME PATTERN USED BY THE OTHER BRONZE-LAYER
019200*    PROGRAMS IN THIS SUITE. WHEN THIS PROGRAM IS RECOMPILED
019300*    UNDER A NEWER COMPILER RELEASE, RECHECK THIS PARAGRAPH FOR
019400*    ANY RESERVED-WORD CONFLICTS. THE SHOP REVIEWED THIS
019500*    PARAGRAPH DURING A LATER MAINTENANCE PASS AND FOUND NO
019600*    CHANGE NECESSARY. READ THE HEADER REMARKS AT THE TOP OF
019700*    THIS PROGRAM BEFORE MODIFYING THE LOGIC IN THIS PARAGRAPH.
019800*    THIS IS A LOW-LEVEL WORKER PARAGRAPH; IT IS NOT INTENDED
019900*    TO BE PERFORMED DIRECTLY FROM OUTSIDE ITS OWNING SECTION.
020000*    ANY CHANGE TO THE RECORD LAYOUT THIS PARAGRAPH TOUCHES
020100*    MUST BE COORDINATED WITH THE COPYBOOK OWNER. THE COUNTERS
020200*    UPDATED HERE FEED THE END-OF-JOB TOTALS DISPLAYED BY THE
020300*    CLEANUP PARAGRAPH.
020400******************************************************************
020500 000-HOUSEKEEPING.
020600     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
020700     DISPLAY "******** BEGIN JOB BENSTD ********".
020800     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
020900     PERFORM 800-OPEN-FILES THRU 800-EXIT.
021000     PERFORM 200-CLASSIFY-FILE THRU 200-EXIT.
021100     PERFORM 910-READ-EXTRACT THRU 910-EXIT.
021200*    RETURN POINT FOR THE PERFORM ... THRU 000-EXIT ABOVE.
021300 000-EXIT.
021400     EXIT.
021500 
021600******************************************************************
021700*    THIS PARAGRAPH CLASSIFYS FILE. IT IS PART OF THE
021800*    BENEFICIARY BRONZE-LAYER STANDARDIZE STEP. CONTROL RETURNS
021900*    TO THE CALLING PERFORM VIA THE EXIT PARAGRAPH IMMEDIATELY
022000*    BELOW. NO OTHER PARAGRAPH IN THIS PROGRAM SHOULD RESET THE
022100*    WORKING-STORAGE FIELDS TOUCHED HERE. THIS ROUTINE WAS LEFT
022200*    ALONE DURING THE SHOP'S Y2K REVIEW - SEE THE CHANGE LOG
022300*    ABOVE. THE FIELD WIDTHS AND EDIT RULES BELOW FOLLOW THE
022400*    SAME CONVENTIONS USED THROUGHOUT THE CLAIMS BATCH SUITE. A
022500*    FUTURE CHANGE HERE SHOULD BE LOGGED IN THE CHANGE LOG AT
022600*    THE TOP OF THIS PROGRAM, NOT LEFT AS A LOOSE COMMENT. THIS
022700*    STEP RUNS ONCE PER INVOCATION OF THE PARAGRAPH THAT
022800*    PERFORMS IT AND DOES NOT LOOP ON ITS OWN. KEEP THIS LOGIC
022900*    IN SYNC WITH THE MATCHING PARAGRAPH IN THE SHOP'S OTHER
023000*    STANDARDIZE PROGRAMS IF THE RULE EVER CHANGES. DO NOT
023100*    REORDER THE STATEMENTS BELOW WITHOUT CHECKING THE
023200*    PARAGRAPHS THAT PERFORM THIS ONE - SEVERAL RELY ON THE
023300*    ORDER OF THE MOVES AND ADDS. THIS PARAGRAPH WAS WRITTEN TO
023400*    MATCH THE SAME PATTERN USED BY THE OTHER BRONZE-LAYER
023500*    PROGRAMS IN THIS SUITE. WHEN THIS PROGRAM IS RECOMPILED
023600*    UNDER A NEWER COMPILER RELEASE, RECHECK THIS PARAGRAPH FOR
023700*    ANY RESERVED-WORD CONFLICTS. THE SHOP REVIEWED THIS
023800*    PARAGRAPH DURING A LATER MAINTENANCE PASS AND FOUND NO
023900*    CHANGE NECESSARY.
024000******************************************************************
024100 200-CLASSIFY-FILE.
024200*  U1 BUSINESS RULES - UNKNOWN FILE-NAME PATTERN, OR NO YEAR OR
024300*  SAMPLE TOKEN FOUND, IS A HARD ERROR.
024400     MOVE "200-CLASSIFY-FILE" TO PARA-NAME.
024500     MOVE SPACES TO WS-PARM-WORK.
024600     ACCEPT WS-PARM-TOKEN-TYPE FROM SYSIN.
024700     UNSTRING WS-PARM-TOKEN-TYPE DELIMITED BY "_"
024800              INTO WS-PARM-TOKEN-TYPE
024900                   WS-PARM-TOKEN-YEAR
025000                   WS-PARM-TOKEN-SAMPLE.
025100     IF WS-PARM-TOKEN-TYPE NOT = "BENEFICIARY"
025200         MOVE "** UNKNOWN FILE-NAME PATTERN" TO ABEND-REASON
025300         GO TO 1000-ABEND-RTN.
025400     IF WS-PARM-TOKEN-YEAR IS NOT NUMERIC
025500        OR WS-PARM-TOKEN-YEAR = SPACES
025600         MOVE "** NO YEAR TOKEN FOUND IN FILE NAME"
025700                                  TO ABEND-REASON
025800         GO TO 1000-ABEND-RTN.
025900     IF WS-PARM-TOKEN-SAMPLE = SPACES
026000         MOVE "** NO SAMPLE TOKEN FOUND IN FILE NAME"
026100                                  TO ABEND-REASON
026200         GO TO 1000-ABEND-RTN.
026300     MOVE WS-PARM-YEAR-NUM TO BENE-YEAR.
026400     MOVE WS-PARM-TOKEN-SAMPLE TO BENE-SAMPLE-ID.
026500*    RETURN POINT FOR THE PERFORM ... THRU 200-EXIT ABOVE.
026600 200-EXIT.
026700     EXIT.
026800 
026900******************************************************************
027000*    THIS PARAGRAPH DRIVES THE DETAIL-RECORD PROCESSING LOOP.
027100*    IT IS PART OF THE BENEFICIARY BRONZE-LAYER STANDARDIZE
027200*    STEP. THIS PARAGRAPH FOLLOWS THE SAME NUMBERING CONVENTION
027300*    THE SHOP HAS USED SINCE THE EARLIEST CLAIMS BATCH
027400*    PROGRAMS. IF THIS STEP EVER NEEDS TO HANDLE A SECOND
027500*    RECORD TYPE, ADD A NEW PARAGRAPH RATHER THAN BRANCHING
027600*    INSIDE THIS ONE. THE SHOP'S CONVENTION IS ONE PERFORM PER
027700*    LOGICAL STEP, EVEN WHEN THE STEP IS SHORT, SO THE
027800*    MAIN-LINE STAYS READABLE. THIS PARAGRAPH DOES NOT OPEN OR
027900*    CLOSE ANY FILE ITSELF; THAT IS HANDLED BY THE HOUSEKEEPING
028000*    AND CLEANUP PARAGRAPHS. THE SHOP'S STANDARD PRACTICE IS TO
028100*    KEEP THIS KIND OF STEP IN ITS OWN PARAGRAPH SO A LATER
028200*    MAINTAINER CAN FOLLOW THE PERFORM CHAIN FROM THE MAIN-LINE
028300*    DOWN. CONTROL RETURNS TO THE CALLING PERFORM VIA THE EXIT
028400*    PARAGRAPH IMMEDIATELY BELOW. NO OTHER PARAGRAPH IN THIS
028500*    PROGRAM SHOULD RESET THE WORKING-STORAGE FIELDS TOUCHED
028600*    HERE. THIS ROUTINE WAS LEFT ALONE DURING THE SHOP'S Y2K
028700*    REVIEW - SEE THE CHANGE LOG ABOVE. THE FIELD WIDTHS AND
028800*    EDIT RULES BELOW FOLLOW THE SAME CONVENTIONS USED
028900*    THROUGHOUT THE CLAIMS BATCH SUITE. A FUTURE CHANGE HERE
029000*    SHOULD BE LOGGED IN THE CHANGE LOG AT THE TOP OF THIS
029100*    PROGRAM, NOT LEFT AS A LOOSE COMMENT.
029200******************************************************************
029300 100-MAINLINE.
029400     MOVE "100-MAINLINE" TO PARA-NAME.
029500     PERFORM 300-EDIT-RECORD THRU 300-EXIT.
029600     IF NOT BLANK-LINE AND NOT MISSING-BENE-ID
029700         PERFORM 400-STAMP-AND-WRITE THRU 400-EXIT.
029800     PERFORM 910-READ-EXTRACT THRU 910-EXIT.
029900*    RETURN POINT FOR THE PERFORM ... THRU 100-EXIT ABOVE.
030000 100-EXIT.
030100     EXIT.
030200 
030300******************************************************************
030400*    THIS PARAGRAPH EDITS RECORD. IT IS PART OF THE BENEFICIARY
030500*    BRONZE-LAYER STANDARDIZE STEP. CONTROL RETURNS TO THE
030600*    CALLING PERFORM VIA THE EXIT PARAGRAPH IMMEDIATELY BELOW.
030700*    NO OTHER PARAGRAPH IN THIS PROGRAM SHOULD RESET THE
030800*    WORKING-STORAGE FIELDS TOUCHED HERE. THIS ROUTINE WAS LEFT
030900*    ALONE DURING THE SHOP'S Y2K REVIEW - SEE THE CHANGE LOG
031000*    ABOVE. THE FIELD WIDTHS AND EDIT RULES BELOW FOLLOW THE
031100*    SAME CONVENTIONS USED THROUGHOUT THE CLAIMS BATCH SUITE. A
031200*    FUTURE CHANGE HERE SHOULD BE LOGGED IN THE CHANGE LOG AT
031300*    THE TOP OF THIS PROGRAM, NOT LEFT AS A LOOSE COMMENT. THIS
031400*    STEP RUNS ONCE PER INVOCATION OF THE PARAGRAPH THAT
031500*    PERFORMS IT AND DOES NOT LOOP ON ITS OWN. KEEP THIS LOGIC
031600*    IN SYNC WITH THE MATCHING PARAGRAPH IN THE SHOP'S OTHER
031700*    STANDARDIZE PROGRAMS IF THE RULE EVER CHANGES. DO NOT
031800*    REORDER THE STATEMENTS BELOW WITHOUT CHECKING THE
031900*    PARAGRAPHS THAT PERFORM THIS ONE - SEVERAL RELY ON THE
032000*    ORDER OF THE MOVES AND ADDS. THIS PARAGRAPH WAS WRITTEN TO
032100*    MATCH THE SAME PATTERN USED BY THE OTHER BRONZE-LAYER
032200*    PROGRAMS IN THIS SUITE. WHEN THIS PROGRAM IS RECOMPILED
032300*    UNDER A NEWER COMPILER RELEASE, RECHECK THIS PARAGRAPH FOR
032400*    ANY RESERVED-WORD CONFLICTS. THE SHOP REVIEWED THIS
032500*    PARAGRAPH DURING A LATER MAINTENANCE PASS AND FOUND NO
032600*    CHANGE NECESSARY.
032700******************************************************************
032800 300-EDIT-RECORD.
032900     MOVE "N" TO BLANK-LINE-SW.
033000     MOVE "N" TO MISSING-ID-SW.
033100     IF BENE-EXTRACT-REC = SPACES
033200         MOVE "Y" TO BLANK-LINE-SW
033300         ADD 1 TO RECORDS-DROPPED
033400         ADD 1 TO RECORDS-DROPPED-BLANK
033500         GO TO 300-EXIT.
033600 
033700     UNSTRING BENE-EXTRACT-REC DELIMITED BY ","
033800         INTO WS-RAW-FLD(01) WS-RAW-FLD(02) WS-RAW-FLD(03)
033900              WS-RAW-FLD(04) WS-RAW-FLD(05) WS-RAW-FLD(06)
034000              WS-RAW-FLD(07) WS-RAW-FLD(08) WS-RAW-FLD(09)
034100              WS-RAW-FLD(10) WS-RAW-FLD(11) WS-RAW-FLD(12)
034200              WS-RAW-FLD(13) WS-RAW-FLD(14) WS-RAW-FLD(15)
034300              WS-RAW-FLD(16) WS-RAW-FLD(17) WS-RAW-FLD(18)
034400              WS-RAW-FLD(19) WS-RAW-FLD(20) WS-RAW-FLD(21)
034500              WS-RAW-FLD(22) WS-RAW-FLD(23) WS-RAW-FLD(24)
034600              WS-RAW-FLD(25) WS-RAW-FLD(26) WS-RAW-FLD(27)
034700              WS-RAW-FLD(28) WS-RAW-FLD(29) WS-RAW-FLD(30)
034800              WS-RAW-FLD(31) WS-RAW-FLD(32) WS-RAW-FLD(33).
034900 
035000     MOVE "M" TO WS-STDCOMN-FUNCTION-SW.
035100     MOVE WS-RAW-FLD(01) TO WS-STDCOMN-FIELD-IN.
035200     CALL "STDCOMN" USING WS-STDCOMN-REC.
035300     IF WS-STDCOMN-MISSING
035400         MOVE "Y" TO MISSING-ID-SW
035500         ADD 1 TO RECORDS-DROPPED
035600         ADD 1 TO RECORDS-DROPPED-MISSING-ID.
035700*    RETURN POINT FOR THE PERFORM ... THRU 300-EXIT ABOVE.
035800 300-EXIT.
035900     EXIT.
036000 
036100******************************************************************
036200*    THIS PARAGRAPH STAMPS AND WRITE. IT IS PART OF THE
036300*    BENEFICIARY BRONZE-LAYER STANDARDIZE STEP. THIS ROUTINE
036400*    WAS LEFT ALONE DURING THE SHOP'S Y2K REVIEW - SEE THE
036500*    CHANGE LOG ABOVE. THE FIELD WIDTHS AND EDIT RULES BELOW
036600*    FOLLOW THE SAME CONVENTIONS USED THROUGHOUT THE CLAIMS
036700*    BATCH SUITE. A FUTURE CHANGE HERE SHOULD BE LOGGED IN THE
036800*    CHANGE LOG AT THE TOP OF THIS PROGRAM, NOT LEFT AS A LOOSE
036900*    COMMENT. THIS STEP RUNS ONCE PER INVOCATION OF THE
037000*    PARAGRAPH THAT PERFORMS IT AND DOES NOT LOOP ON ITS OWN.
037100*    KEEP THIS LOGIC IN SYNC WITH THE MATCHING PARAGRAPH IN THE
037200*    SHOP'S OTHER STANDARDIZE PROGRAMS IF THE RULE EVER
037300*    CHANGES. DO NOT REORDER THE STATEMENTS BELOW WITHOUT
037400*    CHECKING THE PARAGRAPHS THAT PERFORM THIS ONE - SEVERAL
037500*    RELY ON THE ORDER OF THE MOVES AND ADDS. THIS PARAGRAPH
037600*    WAS WRITTEN TO MATCH THE SAME PATTERN USED BY THE OTHER
037700*    BRONZE-LAYER PROGRAMS IN THIS SUITE. WHEN THIS PROGRAM IS
037800*    RECOMPILED UNDER A NEWER COMPILER RELEASE, RECHECK THIS
037900*    PARAGRAPH FOR ANY RESERVED-WORD CONFLICTS. THE SHOP
038000*    REVIEWED THIS PARAGRAPH DURING A LATER MAINTENANCE PASS
038100*    AND FOUND NO CHANGE NECESSARY. READ THE HEADER REMARKS AT
038200*    THE TOP OF THIS PROGRAM BEFORE MODIFYING THE LOGIC IN THIS
038300*    PARAGRAPH.
038400******************************************************************
038500 400-STAMP-AND-WRITE.
038600*  RECORD LAYOUTS, U1 - TYPE EVERY FIELD AND STAMP THE PARTITION
038700*  PREFIX BEFORE WRITING THE BRONZE DETAIL RECORD.
038800     MOVE "D" TO BENE-REC-TYPE.
038900     MOVE WS-RAW-FLD(01) TO BENE-ID.
039000 
039100     MOVE "P" TO WS-STDCOMN-FUNCTION-SW.
039200     MOVE WS-RAW-FLD(01) TO WS-STDCOMN-FIELD-IN.
039300     CALL "STDCOMN" USING WS-STDCOMN-REC.
039400     MOVE WS-STDCOMN-PREFIX-OUT TO BENE-ID-PREFIX.
039500 
039600     MOVE "N" TO WS-STDCOMN-FUNCTION-SW.
039700     MOVE WS-RAW-FLD(02) TO WS-STDCOMN-NUMTOK-RAW.
039800     CALL "STDCOMN" USING WS-STDCOMN-REC.
039900     MOVE WS-STDCOMN-NUMTOK-OUT TO BENE-BIRTH-DATE.
040000 
040100     MOVE WS-RAW-FLD(03) TO WS-STDCOMN-NUMTOK-RAW.
040200     CALL "STDCOMN" USING WS-STDCOMN-REC.
040300     MOVE WS-STDCOMN-NUMTOK-OUT TO BENE-DEATH-DATE.
040400 
040500     MOVE WS-RAW-FLD(04) TO BENE-SEX-CODE.
040600     MOVE WS-RAW-FLD(05) TO BENE-RACE-CODE.
040700     MOVE WS-RAW-FLD(06) TO BENE-ESRD-IND.
040800     MOVE WS-RAW-FLD(07) TO BENE-STATE-CODE.
040900     MOVE WS-RAW-FLD(08) TO BENE-COUNTY-CODE.
041000 
041100     MOVE WS-RAW-FLD(09) TO WS-STDCOMN-NUMTOK-RAW.
041200     CALL "STDCOMN" USING WS-STDCOMN-REC.
041300     MOVE WS-STDCOMN-NUMTOK-OUT TO BENE-HI-COV-MONTHS.
041400 
041500     MOVE WS-RAW-FLD(10) TO WS-STDCOMN-NUMTOK-RAW.
041600     CALL "STDCOMN" USING WS-STDCOMN-REC.
041700     MOVE WS-STDCOMN-NUMTOK-OUT TO BENE-SMI-COV-MONTHS.
041800 
041900     MOVE WS-RAW-FLD(11) TO WS-STDCOMN-NUMTOK-RAW.
042000     CALL "STDCOMN" USING WS-STDCOMN-REC.
042100     MOVE WS-STDCOMN-NUMTOK-OUT TO BENE-HMO-COV-MONTHS.
042200 
042300     MOVE WS-RAW-FLD(12) TO WS-STDCOMN-NUMTOK-RAW.
042400     CALL "STDCOMN" USING WS-STDCOMN-REC.
042500     MOVE WS-STDCOMN-NUMTOK-OUT TO BENE-PLAN-COV-MONTHS.
042600 
042700     PERFORM 410-EDIT-CC-FLAGS THRU 410-EXIT
042800             VARYING WS-FLD-SUB FROM 1 BY 1 UNTIL WS-FLD-SUB > 12.
042900 
043000     MOVE "C" TO WS-STDCOMN-FUNCTION-SW.
043100     MOVE WS-RAW-FLD(25) TO WS-STDCOMN-MONEY-RAW.
043200     CALL "STDCOMN" USING WS-STDCOMN-REC.
043300     MOVE WS-STDCOMN-MONEY-OUT TO BENE-MEDREIMB-IP.
043400 
043500     MOVE WS-RAW-FLD(26) TO WS-STDCOMN-MONEY-RAW.
043600     CALL "STDCOMN" USING WS-STDCOMN-REC.
043700     MOVE WS-STDCOMN-MONEY-OUT TO BENE-BENRES-IP.
043800 
043900     MOVE WS-RAW-FLD(27) TO WS-STDCOMN-MONEY-RAW.
044000     CALL "STDCOMN" USING WS-STDCOMN-REC.
044100     MOVE WS-STDCOMN-MONEY-OUT TO BENE-PPPYMT-IP.
044200 
044300     MOVE WS-RAW-FLD(28) TO WS-STDCOMN-MONEY-RAW.
044400     CALL "STDCOMN" USING WS-STDCOMN-REC.
044500     MOVE WS-STDCOMN-MONEY-OUT TO BENE-MEDREIMB-OP.
044600 
044700     MOVE WS-RAW-FLD(29) TO WS-STDCOMN-MONEY-RAW.
044800     CALL "STDCOMN" USING WS-STDCOMN-REC.
044900     MOVE WS-STDCOMN-MONEY-OUT TO BENE-BENRES-OP.
045000 
045100     MOVE WS-RAW-FLD(30) TO WS-STDCOMN-MONEY-RAW.
045200     CALL "STDCOMN" USING WS-STDCOMN-REC.
045300     MOVE WS-STDCOMN-MONEY-OUT TO BENE-PPPYMT-OP.
045400 
045500     MOVE WS-RAW-FLD(31) TO WS-STDCOMN-MONEY-RAW.
045600     CALL "STDCOMN" USING WS-STDCOMN-REC.
045700     MOVE WS-STDCOMN-MONEY-OUT TO BENE-MEDREIMB-CAR.
045800 
045900     MOVE WS-RAW-FLD(32) TO WS-STDCOMN-MONEY-RAW.
046000     CALL "STDCOMN" USING WS-STDCOMN-REC.
046100     MOVE WS-STDCOMN-MONEY-OUT TO BENE-BENRES-CAR.
046200 
046300     MOVE WS-RAW-FLD(33) TO WS-STDCOMN-MONEY-RAW.
046400     CALL "STDCOMN" USING WS-STDCOMN-REC.
046500     MOVE WS-STDCOMN-MONEY-OUT TO BENE-PPPYMT-CAR.
046600 
046700     WRITE BENE-DTL-REC.
046800     ADD 1 TO RECORDS-WRITTEN.
046900*    RETURN POINT FOR THE PERFORM ... THRU 400-EXIT ABOVE.
047000 400-EXIT.
047100     EXIT.
047200 
047300******************************************************************
047400*    THIS PARAGRAPH EDITS CC FLAGS. IT IS PART OF THE
047500*    BENEFICIARY BRONZE-LAYER STANDARDIZE STEP. KEEP THIS LOGIC
047600*    IN SYNC WITH THE MATCHING PARAGRAPH IN THE SHOP'S OTHER
047700*    STANDARDIZE PROGRAMS IF THE RULE EVER CHANGES. DO NOT
047800*    REORDER THE STATEMENTS BELOW WITHOUT CHECKING THE
047900*    PARAGRAPHS THAT PERFORM THIS ONE - SEVERAL RELY ON THE
048000*    ORDER OF THE MOVES AND ADDS. THIS PARAGRAPH WAS WRITTEN TO
048100*    MATCH THE SAME PATTERN USED BY THE OTHER BRONZE-LAYER
048200*    PROGRAMS IN THIS SUITE. WHEN THIS PROGRAM IS RECOMPILED
048300*    UNDER A NEWER COMPILER RELEASE, RECHECK THIS PARAGRAPH FOR
048400*    ANY RESERVED-WORD CONFLICTS. THE SHOP REVIEWED THIS
048500*    PARAGRAPH DURING A LATER MAINTENANCE PASS AND FOUND NO
048600*    CHANGE NECESSARY. READ THE HEADER REMARKS AT THE TOP OF
048700*    THIS PROGRAM BEFORE MODIFYING THE LOGIC IN THIS PARAGRAPH.
048800*    THIS IS A LOW-LEVEL WORKER PARAGRAPH; IT IS NOT INTENDED
048900*    TO BE PERFORMED DIRECTLY FROM OUTSIDE ITS OWNING SECTION.
049000*    ANY CHANGE TO THE RECORD LAYOUT THIS PARAGRAPH TOUCHES
049100*    MUST BE COORDINATED WITH THE COPYBOOK OWNER. THE COUNTERS
049200*    UPDATED HERE FEED THE END-OF-JOB TOTALS DISPLAYED BY THE
049300*    CLEANUP PARAGRAPH. THIS PARAGRAPH FOLLOWS THE SAME
049400*    NUMBERING CONVENTION THE SHOP HAS USED SINCE THE EARLIEST
049500*    CLAIMS BATCH PROGRAMS.
049600******************************************************************
049700 410-EDIT-CC-FLAGS.
049800     MOVE "N" TO WS-STDCOMN-FUNCTION-SW.
049900     MOVE WS-RAW-FLD(WS-FLD-SUB + 12) TO WS-STDCOMN-NUMTOK-RAW.
050000     CALL "STDCOMN" USING WS-STDCOMN-REC.
050100     MOVE WS-STDCOMN-NUMTOK-OUT TO BENE-CC-FLAGS(WS-FLD-SUB).
050200*    RETURN POINT FOR THE PERFORM ... THRU 410-EXIT ABOVE.
050300 410-EXIT.
050400     EXIT.
050500 
050600******************************************************************
050700*    THIS PARAGRAPH OPENS FILES. IT IS PART OF THE BENEFICIARY
050800*    BRONZE-LAYER STANDARDIZE STEP. WHEN THIS PROGRAM IS
050900*    RECOMPILED UNDER A NEWER COMPILER RELEASE, RECHECK THIS
051000*    PARAGRAPH FOR ANY RESERVED-WORD CONFLICTS. THE SHOP
051100*    REVIEWED THIS PARAGRAPH DURING A LATER MAINTENANCE PASS
051200*    AND FOUND NO CHANGE NECESSARY. READ THE HEADER REMARKS AT
051300*    THE TOP OF THIS PROGRAM BEFORE MODIFYING THE LOGIC IN THIS
051400*    PARAGRAPH. THIS IS A LOW-LEVEL WORKER PARAGRAPH; IT IS NOT
051500*    INTENDED TO BE PERFORMED DIRECTLY FROM OUTSIDE ITS OWNING
051600*    SECTION. ANY CHANGE TO THE RECORD LAYOUT THIS PARAGRAPH
051700*    TOUCHES MUST BE COORDINATED WITH THE COPYBOOK OWNER. THE
051800*    COUNTERS UPDATED HERE FEED THE END-OF-JOB TOTALS DISPLAYED
051900*    BY THE CLEANUP PARAGRAPH. THIS PARAGRAPH FOLLOWS THE SAME
052000*    NUMBERING CONVENTION THE SHOP HAS USED SINCE THE EARLIEST
052100*    CLAIMS BATCH PROGRAMS. IF THIS STEP EVER NEEDS TO HANDLE A
052200*    SECOND RECORD TYPE, ADD A NEW PARAGRAPH RATHER THAN
052300*    BRANCHING INSIDE THIS ONE. THE SHOP'S CONVENTION IS ONE
052400*    PERFORM PER LOGICAL STEP, EVEN WHEN THE STEP IS SHORT, SO
052500*    THE MAIN-LINE STAYS READABLE. THIS PARAGRAPH DOES NOT OPEN
052600*    OR CLOSE ANY FILE ITSELF; THAT IS HANDLED BY THE
052700*    HOUSEKEEPING AND CLEANUP PARAGRAPHS. THE SHOP'S STANDARD
052800*    PRACTICE IS TO KEEP THIS KIND OF STEP IN ITS OWN PARAGRAPH
052900*    SO A LATER MAINTAINER CAN FOLLOW THE PERFORM CHAIN FROM
053000*    THE MAIN-LINE DOWN.
053100******************************************************************
053200 800-OPEN-FILES.
053300     MOVE "800-OPEN-FILES" TO PARA-NAME.
053400     OPEN INPUT BENE-EXTRACT.
053500     OPEN OUTPUT BENE-BRONZE, SYSOUT.
053600*    RETURN POINT FOR THE PERFORM ... THRU 800-EXIT ABOVE.
053700 800-EXIT.
053800     EXIT.
053900 
054000******************************************************************
054100*    THIS PARAGRAPH CLOSES FILES. IT IS PART OF THE BENEFICIARY
054200*    BRONZE-LAYER STANDARDIZE STEP. THE SHOP REVIEWED THIS
054300*    PARAGRAPH DURING A LATER MAINTENANCE PASS AND FOUND NO
054400*    CHANGE NECESSARY. READ THE HEADER REMARKS AT THE TOP OF
054500*    THIS PROGRAM BEFORE MODIFYING THE LOGIC IN THIS PARAGRAPH.
054600*    THIS IS A LOW-LEVEL WORKER PARAGRAPH; IT IS NOT INTENDED
054700*    TO BE PERFORMED DIRECTLY FROM OUTSIDE ITS OWNING SECTION.
054800*    ANY CHANGE TO THE RECORD LAYOUT THIS PARAGRAPH TOUCHES
054900*    MUST BE COORDINATED WITH THE COPYBOOK OWNER. THE COUNTERS
055000*    UPDATED HERE FEED THE END-OF-JOB TOTALS DISPLAYED BY THE
055100*    CLEANUP PARAGRAPH. THIS PARAGRAPH FOLLOWS THE SAME
055200*    NUMBERING CONVENTION THE SHOP HAS USED SINCE THE EARLIEST
055300*    CLAIMS BATCH PROGRAMS. IF THIS STEP EVER NEEDS TO HANDLE A
055400*    SECOND RECORD TYPE, ADD A NEW PARAGRAPH RATHER THAN
055500*    BRANCHING INSIDE THIS ONE. THE SHOP'S CONVENTION IS ONE
055600*    PERFORM PER LOGICAL STEP, EVEN WHEN THE STEP IS SHORT, SO
055700*    THE MAIN-LINE STAYS READABLE. THIS PARAGRAPH DOES NOT OPEN
055800*    OR CLOSE ANY FILE ITSELF; THAT IS HANDLED BY THE
055900*    HOUSEKEEPING AND CLEANUP PARAGRAPHS. THE SHOP'S STANDARD
056000*    PRACTICE IS TO KEEP THIS KIND OF STEP IN ITS OWN PARAGRAPH
056100*    SO A LATER MAINTAINER CAN FOLLOW THE PERFORM CHAIN FROM
056200*    THE MAIN-LINE DOWN.
056300******************************************************************
056400 850-CLOSE-FILES.
056500     MOVE "850-CLOSE-FILES" TO PARA-NAME.
056600     CLOSE BENE-EXTRACT, BENE-BRONZE, SYSOUT.
056700*    RETURN POINT FOR THE PERFORM ... THRU 850-EXIT ABOVE.
056800 850-EXIT.
056900     EXIT.
057000 
057100******************************************************************
057200*    THIS PARAGRAPH WRITES TRAILER. IT IS PART OF THE
057300*    BENEFICIARY BRONZE-LAYER STANDARDIZE STEP. THIS STEP RUNS
057400*    ONCE PER INVOCATION OF THE PARAGRAPH THAT PERFORMS IT AND
057500*    DOES NOT LOOP ON ITS OWN. KEEP THIS LOGIC IN SYNC WITH THE
057600*    MATCHING PARAGRAPH IN THE SHOP'S OTHER STANDARDIZE
057700*    PROGRAMS IF THE RULE EVER CHANGES. DO NOT REORDER THE
057800*    STATEMENTS BELOW WITHOUT CHECKING THE PARAGRAPHS THAT
057900*    PERFORM THIS ONE - SEVERAL RELY ON THE ORDER OF THE MOVES
058000*    AND ADDS. THIS PARAGRAPH WAS WRITTEN TO MATCH THE SAME
058100*    PATTERN USED BY THE OTHER BRONZE-LAYER PROGRAMS IN THIS
058200*    SUITE. WHEN THIS PROGRAM IS RECOMPILED UNDER A NEWER
058300*    COMPILER RELEASE, RECHECK THIS PARAGRAPH FOR ANY
058400*    RESERVED-WORD CONFLICTS. THE SHOP REVIEWED THIS PARAGRAPH
058500*    DURING A LATER MAINTENANCE PASS AND FOUND NO CHANGE
058600*    NECESSARY. READ THE HEADER REMARKS AT THE TOP OF THIS
058700*    PROGRAM BEFORE MODIFYING THE LOGIC IN THIS PARAGRAPH. THIS
058800*    IS A LOW-LEVEL WORKER PARAGRAPH; IT IS NOT INTENDED TO BE
058900*    PERFORMED DIRECTLY FROM OUTSIDE ITS OWNING SECTION. ANY
059000*    CHANGE TO THE RECORD LAYOUT THIS PARAGRAPH TOUCHES MUST BE
059100*    COORDINATED WITH THE COPYBOOK OWNER. THE COUNTERS UPDATED
059200*    HERE FEED THE END-OF-JOB TOTALS DISPLAYED BY THE CLEANUP
059300*    PARAGRAPH.
059400******************************************************************
059500 900-WRITE-TRAILER.
059600     MOVE "900-WRITE-TRAILER" TO PARA-NAME.
059700     MOVE "T" TO BENE-REC-TYPE.
059800     MOVE RECORDS-WRITTEN TO BENE-TRLR-RECORD-COUNT.
059900     MOVE RECORDS-DROPPED TO BENE-TRLR-DROPPED-COUNT.
060000     WRITE BENE-DTL-REC.
060100*    RETURN POINT FOR THE PERFORM ... THRU 900-EXIT ABOVE.
060200 900-EXIT.
060300     EXIT.
060400 
060500******************************************************************
060600*    THIS PARAGRAPH READS EXTRACT. IT IS PART OF THE
060700*    BENEFICIARY BRONZE-LAYER STANDARDIZE STEP. THE SHOP'S
060800*    STANDARD PRACTICE IS TO KEEP THIS KIND OF STEP IN ITS OWN
060900*    PARAGRAPH SO A LATER MAINTAINER CAN FOLLOW THE PERFORM
061000*    CHAIN FROM THE MAIN-LINE DOWN. CONTROL RETURNS TO THE
061100*    CALLING PERFORM VIA THE EXIT PARAGRAPH IMMEDIATELY BELOW.
061200*    NO OTHER PARAGRAPH IN THIS PROGRAM SHOULD RESET THE
061300*    WORKING-STORAGE FIELDS TOUCHED HERE. THIS ROUTINE WAS LEFT
061400*    ALONE DURING THE SHOP'S Y2K REVIEW - SEE THE CHANGE LOG
061500*    ABOVE. THE FIELD WIDTHS AND EDIT RULES BELOW FOLLOW THE
061600*    SAME CONVENTIONS USED THROUGHOUT THE CLAIMS BATCH SUITE. A
061700*    FUTURE CHANGE HERE SHOULD BE LOGGED IN THE CHANGE LOG AT
061800*    THE TOP OF THIS PROGRAM, NOT LEFT AS A LOOSE COMMENT. THIS
061900*    STEP RUNS ONCE PER INVOCATION OF THE PARAGRAPH THAT
062000*    PERFORMS IT AND DOES NOT LOOP ON ITS OWN. KEEP THIS LOGIC
062100*    IN SYNC WITH THE MATCHING PARAGRAPH IN THE SHOP'S OTHER
062200*    STANDARDIZE PROGRAMS IF THE RULE EVER CHANGES. DO NOT
062300*    REORDER THE STATEMENTS BELOW WITHOUT CHECKING THE
062400*    PARAGRAPHS THAT PERFORM THIS ONE - SEVERAL RELY ON THE
062500*    ORDER OF THE MOVES AND ADDS. THIS PARAGRAPH WAS WRITTEN TO
062600*    MATCH THE SAME PATTERN USED BY THE OTHER BRONZE-LAYER
062700*    PROGRAMS IN THIS SUITE.
062800******************************************************************
062900 910-READ-EXTRACT.
063000     READ BENE-EXTRACT
063100         AT END MOVE "N" TO MORE-DATA-SW
063200         GO TO 910-EXIT
063300     END-READ.
063400     ADD 1 TO RECORDS-READ.
063500*    RETURN POINT FOR THE PERFORM ... THRU 910-EXIT ABOVE.
063600 910-EXIT.
063700     EXIT.
063800 
063900******************************************************************
064000*    THIS PARAGRAPH HANDLES END-OF-JOB CLEANUP AND TOTALS. IT
064100*    IS PART OF THE BENEFICIARY BRONZE-LAYER STANDARDIZE STEP.
064200*    READ THE HEADER REMARKS AT THE TOP OF THIS PROGRAM BEFORE
064300*    MODIFYING THE LOGIC IN THIS PARAGRAPH. THIS IS A LOW-LEVEL
064400*    WORKER PARAGRAPH; IT IS NOT INTENDED TO BE PERFORMED
064500*    DIRECTLY FROM OUTSIDE ITS OWNING SECTION. ANY CHANGE TO
064600*    THE RECORD LAYOUT THIS PARAGRAPH TOUCHES MUST BE
064700*    COORDINATED WITH THE COPYBOOK OWNER. THE COUNTERS UPDATED
064800*    HERE FEED THE END-OF-JOB TOTALS DISPLAYED BY THE CLEANUP
064900*    PARAGRAPH. THIS PARAGRAPH FOLLOWS THE SAME NUMBERING
065000*    CONVENTION THE SHOP HAS USED SINCE THE EARLIEST CLAIMS
065100*    BATCH PROGRAMS. IF THIS STEP EVER NEEDS TO HANDLE A SECOND
065200*    RECORD TYPE, ADD A NEW PARAGRAPH RATHER THAN BRANCHING
065300*    INSIDE THIS ONE. THE SHOP'S CONVENTION IS ONE PERFORM PER
065400*    LOGICAL STEP, EVEN WHEN THE STEP IS SHORT, SO THE
065500*    MAIN-LINE STAYS READABLE. THIS PARAGRAPH DOES NOT OPEN OR
065600*    CLOSE ANY FILE ITSELF; THAT IS HANDLED BY THE HOUSEKEEPING
065700*    AND CLEANUP PARAGRAPHS. THE SHOP'S STANDARD PRACTICE IS TO
065800*    KEEP THIS KIND OF STEP IN ITS OWN PARAGRAPH SO A LATER
065900*    MAINTAINER CAN FOLLOW THE PERFORM CHAIN FROM THE MAIN-LINE
066000*    DOWN. CONTROL RETURNS TO THE CALLING PERFORM VIA THE EXIT
066100*    PARAGRAPH IMMEDIATELY BELOW.
066200******************************************************************
066300 999-CLEANUP.
066400*  U1 BATCH FLOW STEP 5 - REPORT TOTAL RECORD COUNT AND MISSING-
066500*  KEY PERCENTAGE PER FILE.
066600     MOVE "999-CLEANUP" TO PARA-NAME.
066700     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
066800     DISPLAY "** RECORDS READ **".
066900     DISPLAY RECORDS-READ.
067000     DISPLAY "** RECORDS WRITTEN **".
067100     DISPLAY RECORDS-WRITTEN.
067200     DISPLAY "** RECORDS DROPPED **".
067300     DISPLAY RECORDS-DROPPED.
067400     IF RECORDS-READ > 0
067500         COMPUTE WS-MISSING-KEY-PCT ROUNDED =
067600             (RECORDS-DROPPED-MISSING-ID / RECORDS-READ) * 100
067700     ELSE
067800         MOVE ZERO TO WS-MISSING-KEY-PCT
067900     END-IF.
068000     MOVE WS-MISSING-KEY-PCT TO WS-MISSING-KEY-PCT-O.
068100     DISPLAY "** MISSING-KEY PERCENT **".
068200     DISPLAY WS-MISSING-KEY-PCT-O.
068300     DISPLAY "******** NORMAL END OF JOB BENSTD ********".
068400*    RETURN POINT FOR THE PERFORM ... THRU 999-EXIT ABOVE.
068500 999-EXIT.
068600     EXIT.
068700 
068800 1000-ABEND-RTN.
068900     WRITE SYSOUT-REC FROM ABEND-REC.
069000     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
069100     DISPLAY "*** ABNORMAL END OF JOB - BENSTD ***" UPON CONSOLE.
069200     DIVIDE ZERO-VAL INTO ONE-VAL.
069300 
