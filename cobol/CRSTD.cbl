000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  CRSTD.
000400 AUTHOR. R M PELLETIER.
000500 INSTALLATION. CLAIMS SYSTEMS DEVELOPMENT.
000600 DATE-WRITTEN. 09/26/89.
000700 DATE-COMPILED. 09/26/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900 
001000******************************************************************
001100*REMARKS.
001200*
001300*          THIS PROGRAM STANDARDIZES ONE RAW CARRIER (PHYSICIAN/
001400*          SUPPLIER) CLAIM EXTRACT FILE INTO THE BRONZE-LAYER
001500*          CLAIMCAR FILE.  EACH CLAIM CARRIES 8 DIAGNOSIS SLOTS
001600*          AND 13 LINE-ITEM SLOTS (PERFORMING-PHYSICIAN NPI PLUS
001700*          TWO PAYMENT AMOUNTS PER LINE) FOR A TOTAL OF 51 RAW
001800*          COLUMNS.  THE EXTRACT FILE NAME (E.G.
001900*          "CARRIER_2009_SAMPLE1") IS PARSED FOR THE SAMPLE
002000*          IDENTIFIER; ITS YEAR TOKEN IS STILL VALIDATED BUT THE
002100*          YEAR STAMPED ON THE OUTPUT IS THE MODAL CLM-FROM-DATE
002200*          YEAR ACROSS A SAMPLE OF LEADING RECORDS (SEE
002300*          250-DERIVE-MODAL-YEAR).  A RECORD MISSING ITS BENE-ID
002400*          OR CONTAINING NO DATA AT ALL IS COUNTED AND DROPPED.
002500*
002600******************************************************************
002700*  CHANGE LOG
002800*  ----------------------------------------------------------
002900*  DATE      BY   TICKET      DESCRIPTION
003000*  --------  ---  ----------  ---------------------------------
003100*  09/26/89  RMP  CR-0515     INITIAL VERSION - ADAPTED FROM
003200*                             IPSTD FOR THE CARRIER CLAIM LAYOUT
003300*                             (RECORD LAYOUTS, U1).
003400*  04/11/02  TGH  CR-0559     SWITCHED PREFIX DERIVATION TO THE
003500*                             SHARED STDCOMN ROUTINE.
003600*  06/03/98  DWK  Y2K-0071    Y2K REVIEW - CLM-FROM-DATE AND
003700*                             CLM-THRU-DATE CARRIED AS 4-DIGIT-
003800*                             CENTURY YYYYMMDD FROM THE SOURCE
003900*                             EXTRACT; NO WINDOWING LOGIC
004000*                             REQUIRED.
004100*  11/14/02  TGH  CR-0601     SWITCHED LINE-ITEM MONEY-FIELD
004200*                             CONVERSION TO THE SHARED STDCOMN
004300*                             ROUTINE.
004400*  01/09/03  TGH  CR-0623     SWITCHED DATE CONVERSION TO THE
004500*                             SHARED STDCOMN NORMALIZE-NUM
004600*                             FUNCTION.
004700*  07/30/04  TGH  CR-0699     CORRECTED DROPPED-RECORD COUNT TO
004800*                             INCLUDE BLANK LINES, NOT JUST
004900*                             RECORDS WITH A MISSING BENE-ID.
005000*  08/30/09  LNW  CR-0844     RECOMPILED UNDER UPDATED SHOP
005100*                             STANDARDS; NO LOGIC CHANGE.
005200*  02/11/11  LNW  CR-0914     YEAR IS NOW DERIVED AS THE MODAL
005300*                             CLM-FROM-DATE YEAR OVER A SAMPLE OF
005400*                             LEADING RECORDS INSTEAD OF THE FILE-
005500*                             NAME YEAR TOKEN, TO COVER EXTRACTS
005600*                             THAT SPAN MORE THAN ONE CALENDAR
005700*                             YEAR; THE FILE-NAME TOKEN IS STILL
005800*                             VALIDATED IN 200-CLASSIFY-FILE AND
005900*                             SERVES AS THE FALLBACK IF THE SAMPLE
006000*                             YIELDS NO USABLE DATE.  ALSO ADDED
006100*                             THE MISSING-KEY PERCENTAGE TO THE
006200*                             JOB SUMMARY IN 999-CLEANUP.
006300******************************************************************
006400 
006500 ENVIRONMENT DIVISION.
006600 CONFIGURATION SECTION.
006700 SOURCE-COMPUTER. IBM-390.
006800 OBJECT-COMPUTER. IBM-390.
006900 SPECIAL-NAMES.
007000     C01 IS TOP-OF-FORM.
007100 INPUT-OUTPUT SECTION.
007200 FILE-CONTROL.
007300     SELECT SYSOUT
007400     ASSIGN TO UT-S-SYSOUT
007500       ORGANIZATION IS SEQUENTIAL.
007600 
007700     SELECT CLAIM-EXTRACT
007800     ASSIGN TO UT-S-CREXT
007900       ORGANIZATION IS LINE SEQUENTIAL
008000       FILE STATUS IS CREXT-STATUS.
008100 
008200     SELECT CLAIMCAR-BRONZE
008300     ASSIGN TO UT-S-CRBRZ
008400       ORGANIZATION IS SEQUENTIAL
008500       FILE STATUS IS CRBRZ-STATUS.
008600 
008700 DATA DIVISION.
008800 FILE SECTION.
008900 FD  SYSOUT
009000     RECORDING MODE IS F
009100     LABEL RECORDS ARE STANDARD
009200     RECORD CONTAINS 130 CHARACTERS
009300     BLOCK CONTAINS 0 RECORDS
009400     DATA RECORD IS SYSOUT-REC.
009500 01  SYSOUT-REC  PIC X(130).
009600 
009700****** RAW CARRIER CLAIM EXTRACT - ONE COMMA-DELIMITED LINE PER
009800****** CLAIM, 51 COLUMNS (RECORD LAYOUTS, U1)
009900 FD  CLAIM-EXTRACT
010000     RECORDING MODE IS F
010100     LABEL RECORDS ARE STANDARD
010200     RECORD CONTAINS 600 CHARACTERS
010300     DATA RECORD IS CLAIM-EXTRACT-REC.
010400 01  CLAIM-EXTRACT-REC            PIC X(600).
010500 
010600****** BRONZE OUTPUT - COPY CLAIMCAR CARRIES BOTH THE DETAIL AND
010700****** TRAILER RECORD FORMATS VIA REDEFINES
010800 FD  CLAIMCAR-BRONZE
010900     RECORDING MODE IS F
011000     LABEL RECORDS ARE STANDARD
011100     RECORD CONTAINS 520 CHARACTERS
011200     BLOCK CONTAINS 0 RECORDS
011300     DATA RECORD IS CLMC-DTL-REC.
011400 COPY CLAIMCAR.
011500 
011600 WORKING-STORAGE SECTION.
011700 77  WS-FLD-SUB               PIC 9(2) COMP.
011800 77  WS-LINE-SUB              PIC 9(2) COMP.
011900 01  FILE-STATUS-CODES.
012000     05  CREXT-STATUS             PIC X(2).
012100         88  CREXT-EOF            VALUE "10".
012200     05  CRBRZ-STATUS             PIC X(2).
012300 
012400 01  COUNTERS-IDXS-AND-ACCUMULATORS.
012500     05  RECORDS-READ             PIC 9(9) COMP.
012600     05  RECORDS-WRITTEN          PIC 9(9) COMP.
012700     05  RECORDS-DROPPED          PIC 9(9) COMP.
012800     05  RECORDS-DROPPED-BLANK    PIC 9(9) COMP.
012900     05  RECORDS-DROPPED-MISSING-ID PIC 9(9) COMP.
013000     05  WS-MISSING-KEY-PCT       PIC 9(3)V99.
013100     05  WS-LINE-BASE             PIC 9(3) COMP.
013200 
013300 01  WS-REPORT-FIELDS.
013400     05  WS-MISSING-KEY-PCT-O     PIC ZZ9.99.
013500 
013600 01  FLAGS-AND-SWITCHES.
013700     05  MORE-DATA-SW             PIC X(01) VALUE "Y".
013800         88  NO-MORE-DATA           VALUE "N".
013900     05  BLANK-LINE-SW            PIC X(01).
014000         88  BLANK-LINE              VALUE "Y".
014100     05  MISSING-ID-SW            PIC X(01).
014200         88  MISSING-BENE-ID          VALUE "Y".
014300     05  WS-YEAR-FOUND-SW         PIC X(01).
014400         88  YEAR-ALREADY-TALLIED     VALUE "Y".
014500 
014600******************************************************************
014700*    51 COMMA-DELIMITED COLUMNS OF THE RAW CARRIER CLAIM EXTRACT,
014800*    IN THE ORDER THEY APPEAR ON THE LINE (U1)
014900******************************************************************
015000 01  WS-RAW-FIELDS.
015100     05  WS-RAW-FLD OCCURS 51 TIMES PIC X(30).
015200 
015300 01  WS-RAW-FIELDS-NUM-VIEW REDEFINES WS-RAW-FIELDS.
015400     05  WS-RAW-FLD-NUM OCCURS 51 TIMES PIC 9(30).
015500 
015600******************************************************************
015700*    JCL PARM BREAKOUT - "CARRIER_yyyy_SAMPLEn"
015800******************************************************************
015900 01  WS-PARM-WORK.
016000     05  WS-PARM-TOKEN-TYPE       PIC X(20).
016100     05  WS-PARM-TOKEN-YEAR       PIC X(10).
016200     05  WS-PARM-TOKEN-SAMPLE     PIC X(20).
016300 
016400 01  WS-PARM-TOKEN-YEAR-BREAKOUT REDEFINES WS-PARM-TOKEN-YEAR.
016500     05  WS-PARM-YEAR-NUM         PIC 9(04).
016600     05  FILLER                   PIC X(06).
016700 
016800******************************************************************
016900*    U1 BUSINESS RULES - YEAR FOR THIS CLAIM TYPE IS THE MODAL
017000*    CALENDAR YEAR OF CLM-FROM-DATE ACROSS A SAMPLE OF LEADING
017100*    DETAIL RECORDS.  THE FILE-NAME YEAR TOKEN ABOVE REMAINS A
017200*    REQUIRED, VALIDATED PART OF THE FILE NAME (A MISSING TOKEN IS
017300*    STILL A HARD ERROR IN 200-CLASSIFY-FILE) BUT ITS VALUE ONLY
017400*    BACKS UP CLMC-YEAR WHEN THE SAMPLE YIELDS NO USABLE DATE.
017500******************************************************************
017600 01  WS-MODAL-YEAR-WORK.
017700     05  WS-SAMPLE-MAX            PIC 9(03) COMP VALUE 25.
017800     05  WS-SAMPLE-COUNT          PIC 9(03) COMP VALUE ZERO.
017900     05  WS-SAMPLE-DRAIN-IDX      PIC 9(03) COMP VALUE ZERO.
018000     05  WS-MODAL-YEAR            PIC 9(04).
018100     05  WS-MODAL-YEAR-HIGH-CNT   PIC 9(04) COMP.
018200 
018300 01  WS-YEAR-TOKEN-AREA.
018400     05  WS-YEAR-TOKEN            PIC X(04).
018500 
018600 01  WS-YEAR-TOKEN-NUM-VIEW REDEFINES WS-YEAR-TOKEN-AREA.
018700     05  WS-YEAR-TOKEN-NUM        PIC 9(04).
018800 
018900 01  WS-SAMPLE-BUFFER.
019000     05  WS-SAMPLE-ENTRY OCCURS 25 TIMES PIC X(600).
019100 
019200 01  WS-YEAR-FREQ-TABLE.
019300     05  WS-YEAR-FREQ-USED        PIC 9(03) COMP VALUE ZERO.
019400     05  WS-YEAR-FREQ-ENTRY OCCURS 20 TIMES INDEXED BY WS-YEAR-IDX.
019500         10  WS-YEAR-FREQ-VALUE   PIC 9(04).
019600         10  WS-YEAR-FREQ-COUNT   PIC 9(04) COMP.
019700 
019800 COPY ABENDREC.
019900 
020000******************************************************************
020100*    CALL AREA FOR THE SHARED STDCOMN INGEST-EDIT ROUTINE
020200******************************************************************
020300 01  WS-STDCOMN-REC.
020400     05  WS-STDCOMN-FUNCTION-SW   PIC X.
020500     05  WS-STDCOMN-FIELD-IN      PIC X(30).
020600     05  WS-STDCOMN-MISSING-FLAG  PIC X.
020700         88  WS-STDCOMN-MISSING      VALUE "Y".
020800     05  WS-STDCOMN-PREFIX-OUT    PIC X(02).
020900     05  WS-STDCOMN-MONEY-RAW     PIC X(15).
021000     05  WS-STDCOMN-MONEY-OUT     PIC S9(8)V99.
021100     05  WS-STDCOMN-NUMTOK-RAW    PIC X(15).
021200     05  WS-STDCOMN-NUMTOK-OUT    PIC 9(8).
021300 
021400 PROCEDURE DIVISION.
021500     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
021600     PERFORM 100-MAINLINE THRU 100-EXIT
021700             UNTIL NO-MORE-DATA.
021800     PERFORM 900-WRITE-TRAILER THRU 900-EXIT.
021900     PERFORM 999-CLEANUP THRU 999-EXIT.
022000     MOVE +0 TO RETURN-CODE.
022100     GOBACK.
022200 
022300******************************************************************
022400*    THIS PARAGRAPH HANDLES THE START-OF-JOB HOUSEKEEPING. IT
022500*    IS PART OF THE CARRIER-CLAIM BRONZE-LAYER STANDARDIZE
022600*    STEP. THIS STEP RUNS ONCE PER INVOCATION OF THE PARAGRAPH
022700*    THAT PERFORMS IT AND DOES NOT LOOP ON ITS OWN. KEEP THIS
022800*    LOGIC IN SYNC WITH THE MATCHING PARAGRAPH IN THE SHOP'S
022900*    OTHER STANDARDIZE PROGRAMS IF THE RULE EVER CHANGES. DO
023000*    NOT REORDER THE STATEMENTS BELOW WITHOUT CHECKING THE
023100*    PARAGRAPHS THAT PERFORM THIS ONE - SEVERAL RELY ON THE
023200*    ORDER OF THE MOVES AND ADDS. THIS PARAGRAPH WAS WRITTEN TO
023300*    MATCH THE SAME PATTERN USED BY THE OTHER BRONZE-LAYER
023400*    PROGRAMS IN THIS SUITE. WHEN THIS PROGRAM IS RECOMPILED
023500*    UNDER A NEWER COMPILER RELEASE, RECHECK THIS PARAGRAPH FOR
023600*    ANY RESERVED-WORD CONFLICTS. THE SHOP REVIEWED THIS
023700*    PARAGRAPH DURING A LATER MAINTENANCE PASS AND FOUND NO
023800*    CHANGE NECESSARY.
023900******************************************************************
024000 000-HOUSEKEEPING.
024100     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
024200     DISPLAY "******** BEGIN JOB CRSTD ********".
024300     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
024400     PERFORM 800-OPEN-FILES THRU 800-EXIT.
024500     PERFORM 200-CLASSIFY-FILE THRU 200-EXIT.
024600     PERFORM 250-DERIVE-MODAL-YEAR THRU 250-EXIT.
024700     PERFORM 910-READ-EXTRACT THRU 910-EXIT.
024800*    RETURN POINT FOR THE PERFORM ... THRU 000-EXIT ABOVE.
024900 000-EXIT.
025000     EXIT.
025100 
025200******************************************************************
025300*    THIS PARAGRAPH CLASSIFYS FILE. IT IS PART OF THE
025400*    CARRIER-CLAIM BRONZE-LAYER STANDARDIZE STEP. CONTROL
025500*    RETURNS TO THE CALLING PERFORM VIA THE EXIT PARAGRAPH
025600*    IMMEDIATELY BELOW. NO OTHER PARAGRAPH IN THIS PROGRAM
025700*    SHOULD RESET THE WORKING-STORAGE FIELDS TOUCHED HERE. THIS
025800*    ROUTINE WAS LEFT ALONE DURING THE SHOP'S Y2K REVIEW - SEE
025900*    THE CHANGE LOG ABOVE. THE FIELD WIDTHS AND EDIT RULES
026000*    BELOW FOLLOW THE SAME CONVENTIONS USED THROUGHOUT THE
026100*    CLAIMS BATCH SUITE. A FUTURE CHANGE HERE SHOULD BE LOGGED
026200*    IN THE CHANGE LOG AT THE TOP OF THIS PROGRAM, NOT LEFT AS
026300*    A LOOSE COMMENT. THIS STEP RUNS ONCE PER INVOCATION OF THE
026400*    PARAGRAPH THAT PERFORMS IT AND DOES NOT LOOP ON ITS OWN.
026500*    KEEP THIS LOGIC IN SYNC WITH THE MATCHING PARAGRAPH IN THE
026600*    SHOP'S OTHER STANDARDIZE PROGRAMS IF THE RULE EVER
026700*    CHANGES.
026800******************************************************************
026900 200-CLASSIFY-FILE.
027000*  U1 BUSINESS RULES - UNKNOWN FILE-NAME PATTERN, OR NO YEAR OR
027100*  SAMPLE TOKEN FOUND, IS A HARD ERROR, EVEN THOUGH THE YEAR TOKEN'S
027200*  VALUE ITSELF NO LONGER STAMPS CLMC-YEAR - SEE 250-DERIVE-MODAL-
027300*  YEAR BELOW.
027400     MOVE "200-CLASSIFY-FILE" TO PARA-NAME.
027500     MOVE SPACES TO WS-PARM-WORK.
027600     ACCEPT WS-PARM-TOKEN-TYPE FROM SYSIN.
027700     UNSTRING WS-PARM-TOKEN-TYPE DELIMITED BY "_"
027800              INTO WS-PARM-TOKEN-TYPE
027900                   WS-PARM-TOKEN-YEAR
028000                   WS-PARM-TOKEN-SAMPLE.
028100     IF WS-PARM-TOKEN-TYPE NOT = "CARRIER"
028200         MOVE "** UNKNOWN FILE-NAME PATTERN" TO ABEND-REASON
028300         GO TO 1000-ABEND-RTN.
028400     IF WS-PARM-TOKEN-YEAR IS NOT NUMERIC
028500        OR WS-PARM-TOKEN-YEAR = SPACES
028600         MOVE "** NO YEAR TOKEN FOUND IN FILE NAME"
028700                                  TO ABEND-REASON
028800         GO TO 1000-ABEND-RTN.
028900     IF WS-PARM-TOKEN-SAMPLE = SPACES
029000         MOVE "** NO SAMPLE TOKEN FOUND IN FILE NAME"
029100                                  TO ABEND-REASON
029200         GO TO 1000-ABEND-RTN.
029300     MOVE WS-PARM-TOKEN-SAMPLE TO CLMC-SAMPLE-ID.
029400*    RETURN POINT FOR THE PERFORM ... THRU 200-EXIT ABOVE.
029500 200-EXIT.
029600     EXIT.
029700 
029800******************************************************************
029900*    THIS PARAGRAPH DERIVES MODAL YEAR. IT IS PART OF THE
030000*    CARRIER-CLAIM BRONZE-LAYER STANDARDIZE STEP. THIS
030100*    PARAGRAPH DOES NOT OPEN OR CLOSE ANY FILE ITSELF; THAT IS
030200*    HANDLED BY THE HOUSEKEEPING AND CLEANUP PARAGRAPHS. THE
030300*    SHOP'S STANDARD PRACTICE IS TO KEEP THIS KIND OF STEP IN
030400*    ITS OWN PARAGRAPH SO A LATER MAINTAINER CAN FOLLOW THE
030500*    PERFORM CHAIN FROM THE MAIN-LINE DOWN. CONTROL RETURNS TO
030600*    THE CALLING PERFORM VIA THE EXIT PARAGRAPH IMMEDIATELY
030700*    BELOW. NO OTHER PARAGRAPH IN THIS PROGRAM SHOULD RESET THE
030800*    WORKING-STORAGE FIELDS TOUCHED HERE. THIS ROUTINE WAS LEFT
030900*    ALONE DURING THE SHOP'S Y2K REVIEW - SEE THE CHANGE LOG
031000*    ABOVE. THE FIELD WIDTHS AND EDIT RULES BELOW FOLLOW THE
031100*    SAME CONVENTIONS USED THROUGHOUT THE CLAIMS BATCH SUITE. A
031200*    FUTURE CHANGE HERE SHOULD BE LOGGED IN THE CHANGE LOG AT
031300*    THE TOP OF THIS PROGRAM, NOT LEFT AS A LOOSE COMMENT.
031400******************************************************************
031500 250-DERIVE-MODAL-YEAR.
031600*  U1 BUSINESS RULES - SAMPLE UP TO WS-SAMPLE-MAX LEADING DETAIL
031700*  RECORDS, TALLY THE YEAR PORTION OF CLM-FROM-DATE FOR EACH, AND
031800*  STAMP CLMC-YEAR WITH THE MOST FREQUENT (MODAL) YEAR FOUND.  THE
031900*  SAMPLED RECORDS ARE BUFFERED SO 910-READ-EXTRACT CAN REPLAY THEM
032000*  THROUGH THE NORMAL EDIT/WRITE LOGIC WITHOUT RE-READING THE FILE.
032100     MOVE "250-DERIVE-MODAL-YEAR" TO PARA-NAME.
032200     MOVE ZERO TO WS-SAMPLE-COUNT.
032300     MOVE ZERO TO WS-SAMPLE-DRAIN-IDX.
032400     MOVE ZERO TO WS-YEAR-FREQ-USED.
032500     PERFORM 255-BUFFER-SAMPLE-RECORD THRU 255-EXIT
032600             UNTIL WS-SAMPLE-COUNT NOT LESS THAN WS-SAMPLE-MAX
032700                OR NO-MORE-DATA.
032800     PERFORM 270-PICK-MODAL-YEAR THRU 270-EXIT.
032900*    RETURN POINT FOR THE PERFORM ... THRU 250-EXIT ABOVE.
033000 250-EXIT.
033100     EXIT.
033200 
033300******************************************************************
033400*    THIS PARAGRAPH BUFFERS SAMPLE RECORD. IT IS PART OF THE
033500*    CARRIER-CLAIM BRONZE-LAYER STANDARDIZE STEP. READ THE
033600*    HEADER REMARKS AT THE TOP OF THIS PROGRAM BEFORE MODIFYING
033700*    THE LOGIC IN THIS PARAGRAPH. THIS IS A LOW-LEVEL WORKER
033800*    PARAGRAPH; IT IS NOT INTENDED TO BE PERFORMED DIRECTLY
033900*    FROM OUTSIDE ITS OWNING SECTION. ANY CHANGE TO THE RECORD
034000*    LAYOUT THIS PARAGRAPH TOUCHES MUST BE COORDINATED WITH THE
034100*    COPYBOOK OWNER. THE COUNTERS UPDATED HERE FEED THE
034200*    END-OF-JOB TOTALS DISPLAYED BY THE CLEANUP PARAGRAPH. THIS
034300*    PARAGRAPH FOLLOWS THE SAME NUMBERING CONVENTION THE SHOP
034400*    HAS USED SINCE THE EARLIEST CLAIMS BATCH PROGRAMS. IF THIS
034500*    STEP EVER NEEDS TO HANDLE A SECOND RECORD TYPE, ADD A NEW
034600*    PARAGRAPH RATHER THAN BRANCHING INSIDE THIS ONE. THE
034700*    SHOP'S CONVENTION IS ONE PERFORM PER LOGICAL STEP, EVEN
034800*    WHEN THE STEP IS SHORT, SO THE MAIN-LINE STAYS READABLE.
034900******************************************************************
035000 255-BUFFER-SAMPLE-RECORD.
035100     PERFORM 905-READ-RAW THRU 905-EXIT.
035200     IF NOT NO-MORE-DATA
035300         ADD 1 TO WS-SAMPLE-COUNT
035400         MOVE CLAIM-EXTRACT-REC TO WS-SAMPLE-ENTRY(WS-SAMPLE-COUNT)
035500         IF CLAIM-EXTRACT-REC NOT = SPACES
035600             MOVE SPACES TO WS-YEAR-TOKEN
035700             UNSTRING CLAIM-EXTRACT-REC DELIMITED BY ","
035800                 INTO WS-RAW-FLD(01) WS-RAW-FLD(02) WS-RAW-FLD(03)
035900             END-UNSTRING
036000             MOVE WS-RAW-FLD(03)(1:4) TO WS-YEAR-TOKEN
036100             IF WS-YEAR-TOKEN NOT = SPACES
036200                AND WS-YEAR-TOKEN-NUM IS NUMERIC
036300                 PERFORM 260-TALLY-YEAR THRU 260-EXIT
036400             END-IF
036500         END-IF
036600     END-IF.
036700*    RETURN POINT FOR THE PERFORM ... THRU 255-EXIT ABOVE.
036800 255-EXIT.
036900     EXIT.
037000 
037100******************************************************************
037200*    THIS PARAGRAPH TALLIES YEAR. IT IS PART OF THE
037300*    CARRIER-CLAIM BRONZE-LAYER STANDARDIZE STEP. THIS
037400*    PARAGRAPH WAS WRITTEN TO MATCH THE SAME PATTERN USED BY
037500*    THE OTHER BRONZE-LAYER PROGRAMS IN THIS SUITE. WHEN THIS
037600*    PROGRAM IS RECOMPILED UNDER A NEWER COMPILER RELEASE,
037700*    RECHECK THIS PARAGRAPH FOR ANY RESERVED-WORD CONFLICTS.
037800*    THE SHOP REVIEWED THIS PARAGRAPH DURING A LATER
037900*    MAINTENANCE PASS AND FOUND NO CHANGE NECESSARY. READ THE
038000*    HEADER REMARKS AT THE TOP OF THIS PROGRAM BEFORE MODIFYING
038100*    THE LOGIC IN THIS PARAGRAPH. THIS IS A LOW-LEVEL WORKER
038200*    PARAGRAPH; IT IS NOT INTENDED TO BE PERFORMED DIRECTLY
038300*    FROM OUTSIDE ITS OWNING SECTION. ANY CHANGE TO THE RECORD
038400*    LAYOUT THIS PARAGRAPH TOUCHES MUST BE COORDINATED WITH THE
038500*    COPYBOOK OWNER. THE COUNTERS UPDATED HERE FEED THE
038600*    END-OF-JOB TOTALS DISPLAYED BY THE CLEANUP PARAGRAPH.
038700******************************************************************
038800 260-TALLY-YEAR.
038900*  U1 BUSINESS RULES - TALLY ONE SAMPLED YEAR BY LINEAR SEARCH,
039000*  SAME AS THE PROVIDER-DEDUPE IDIOM USED IN DIMPROV.
039100     MOVE "N" TO WS-YEAR-FOUND-SW.
039200     IF WS-YEAR-FREQ-USED > 0
039300         SET WS-YEAR-IDX TO 1
039400         SEARCH WS-YEAR-FREQ-ENTRY
039500             VARYING WS-YEAR-IDX
039600             AT END NEXT SENTENCE
039700             WHEN WS-YEAR-FREQ-VALUE(WS-YEAR-IDX) = WS-YEAR-TOKEN-NUM
039800                  MOVE "Y" TO WS-YEAR-FOUND-SW
039900         END-SEARCH.
040000     IF YEAR-ALREADY-TALLIED
040100         ADD 1 TO WS-YEAR-FREQ-COUNT(WS-YEAR-IDX)
040200     ELSE
040300         IF WS-YEAR-FREQ-USED < 20
040400             ADD 1 TO WS-YEAR-FREQ-USED
040500             MOVE WS-YEAR-TOKEN-NUM
040600                          TO WS-YEAR-FREQ-VALUE(WS-YEAR-FREQ-USED)
040700             MOVE 1 TO WS-YEAR-FREQ-COUNT(WS-YEAR-FREQ-USED)
040800         END-IF
040900     END-IF.
041000*    RETURN POINT FOR THE PERFORM ... THRU 260-EXIT ABOVE.
041100 260-EXIT.
041200     EXIT.
041300 
041400******************************************************************
041500*    THIS PARAGRAPH SELECTS MODAL YEAR. IT IS PART OF THE
041600*    CARRIER-CLAIM BRONZE-LAYER STANDARDIZE STEP. WHEN THIS
041700*    PROGRAM IS RECOMPILED UNDER A NEWER COMPILER RELEASE,
041800*    RECHECK THIS PARAGRAPH FOR ANY RESERVED-WORD CONFLICTS.
041900*    THE SHOP REVIEWED THIS PARAGRAPH DURING A LATER
042000*    MAINTENANCE PASS AND FOUND NO CHANGE NECESSARY. READ THE
042100*    HEADER REMARKS AT THE TOP OF THIS PROGRAM BEFORE MODIFYING
042200*    THE LOGIC IN THIS PARAGRAPH. THIS IS A LOW-LEVEL WORKER
042300*    PARAGRAPH; IT IS NOT INTENDED TO BE PERFORMED DIRECTLY
042400*    FROM OUTSIDE ITS OWNING SECTION. ANY CHANGE TO THE RECORD
042500*    LAYOUT THIS PARAGRAPH TOUCHES MUST BE COORDINATED WITH THE
042600*    COPYBOOK OWNER. THE COUNTERS UPDATED HERE FEED THE
042700*    END-OF-JOB TOTALS DISPLAYED BY THE CLEANUP PARAGRAPH. THIS
042800*    PARAGRAPH FOLLOWS THE SAME NUMBERING CONVENTION THE SHOP
042900*    HAS USED SINCE THE EARLIEST CLAIMS BATCH PROGRAMS.
043000******************************************************************
043100 270-PICK-MODAL-YEAR.
043200*  U1 BUSINESS RULES - THE SAMPLED YEAR WITH THE HIGHEST TALLY WINS;
043300*  THE FIRST YEAR TO REACH A NEW HIGH TALLY WINS ANY TIE.  IF NO
043400*  RECORD IN THE SAMPLE YIELDED A USABLE DATE, FALL BACK TO THE
043500*  FILE-NAME YEAR TOKEN RATHER THAN LEAVE CLMC-YEAR AT ZERO.
043600     MOVE ZERO TO WS-MODAL-YEAR-HIGH-CNT.
043700     MOVE ZERO TO WS-MODAL-YEAR.
043800     IF WS-YEAR-FREQ-USED > 0
043900         PERFORM 275-TEST-ONE-YEAR THRU 275-EXIT
044000                 VARYING WS-YEAR-IDX FROM 1 BY 1
044100                 UNTIL WS-YEAR-IDX > WS-YEAR-FREQ-USED
044200     END-IF.
044300     IF WS-MODAL-YEAR = ZERO
044400         MOVE WS-PARM-YEAR-NUM TO WS-MODAL-YEAR
044500     END-IF.
044600     MOVE WS-MODAL-YEAR TO CLMC-YEAR.
044700*    RETURN POINT FOR THE PERFORM ... THRU 270-EXIT ABOVE.
044800 270-EXIT.
044900     EXIT.
045000 
045100******************************************************************
045200*    THIS PARAGRAPH TESTS ONE YEAR. IT IS PART OF THE
045300*    CARRIER-CLAIM BRONZE-LAYER STANDARDIZE STEP. DO NOT
045400*    REORDER THE STATEMENTS BELOW WITHOUT CHECKING THE
045500*    PARAGRAPHS THAT PERFORM THIS ONE - SEVERAL RELY ON THE
045600*    ORDER OF THE MOVES AND ADDS. THIS PARAGRAPH WAS WRITTEN TO
045700*    MATCH THE SAME PATTERN USED BY THE OTHER BRONZE-LAYER
045800*    PROGRAMS IN THIS SUITE. WHEN THIS PROGRAM IS RECOMPILED
045900*    UNDER A NEWER COMPILER RELEASE, RECHECK THIS PARAGRAPH FOR
046000*    ANY RESERVED-WORD CONFLICTS. THE SHOP REVIEWED THIS
046100*    PARAGRAPH DURING A LATER MAINTENANCE PASS AND FOUND NO
046200*    CHANGE NECESSARY. READ THE HEADER REMARKS AT THE TOP OF
046300*    THIS PROGRAM BEFORE MODIFYING THE LOGIC IN THIS PARAGRAPH.
046400*    THIS IS A LOW-LEVEL WORKER PARAGRAPH; IT IS NOT INTENDED
046500*    TO BE PERFORMED DIRECTLY FROM OUTSIDE ITS OWNING SECTION.
046600*    ANY CHANGE TO THE RECORD LAYOUT THIS PARAGRAPH TOUCHES
046700*    MUST BE COORDINATED WITH THE COPYBOOK OWNER.
046800******************************************************************
046900 275-TEST-ONE-YEAR.
047000     IF WS-YEAR-FREQ-COUNT(WS-YEAR-IDX) > WS-MODAL-YEAR-HIGH-CNT
047100         MOVE WS-YEAR-FREQ-COUNT(WS-YEAR-IDX)
047200                                      TO WS-MODAL-YEAR-HIGH-CNT
047300         MOVE WS-YEAR-FREQ-VALUE(WS-YEAR-IDX) TO WS-MODAL-YEAR
047400     END-IF.
047500*    RETURN POINT FOR THE PERFORM ... THRU 275-EXIT ABOVE.
047600 275-EXIT.
047700     EXIT.
047800 
047900******************************************************************
048000*    THIS PARAGRAPH DRIVES THE DETAIL-RECORD PROCESSING LOOP.
048100*    IT IS PART OF THE CARRIER-CLAIM BRONZE-LAYER STANDARDIZE
048200*    STEP. THIS PARAGRAPH FOLLOWS THE SAME NUMBERING CONVENTION
048300*    THE SHOP HAS USED SINCE THE EARLIEST CLAIMS BATCH
048400*    PROGRAMS. IF THIS STEP EVER NEEDS TO HANDLE A SECOND
048500*    RECORD TYPE, ADD A NEW PARAGRAPH RATHER THAN BRANCHING
048600*    INSIDE THIS ONE. THE SHOP'S CONVENTION IS ONE PERFORM PER
048700*    LOGICAL STEP, EVEN WHEN THE STEP IS SHORT, SO THE
048800*    MAIN-LINE STAYS READABLE. THIS PARAGRAPH DOES NOT OPEN OR
048900*    CLOSE ANY FILE ITSELF; THAT IS HANDLED BY THE HOUSEKEEPING
049000*    AND CLEANUP PARAGRAPHS. THE SHOP'S STANDARD PRACTICE IS TO
049100*    KEEP THIS KIND OF STEP IN ITS OWN PARAGRAPH SO A LATER
049200*    MAINTAINER CAN FOLLOW THE PERFORM CHAIN FROM THE MAIN-LINE
049300*    DOWN. CONTROL RETURNS TO THE CALLING PERFORM VIA THE EXIT
049400*    PARAGRAPH IMMEDIATELY BELOW.
049500******************************************************************
049600 100-MAINLINE.
049700     MOVE "100-MAINLINE" TO PARA-NAME.
049800     PERFORM 300-EDIT-RECORD THRU 300-EXIT.
049900     IF NOT BLANK-LINE AND NOT MISSING-BENE-ID
050000         PERFORM 400-STAMP-AND-WRITE THRU 400-EXIT.
050100     PERFORM 910-READ-EXTRACT THRU 910-EXIT.
050200*    RETURN POINT FOR THE PERFORM ... THRU 100-EXIT ABOVE.
050300 100-EXIT.
050400     EXIT.
050500 
050600******************************************************************
050700*    THIS PARAGRAPH EDITS RECORD. IT IS PART OF THE
050800*    CARRIER-CLAIM BRONZE-LAYER STANDARDIZE STEP. CONTROL
050900*    RETURNS TO THE CALLING PERFORM VIA THE EXIT PARAGRAPH
051000*    IMMEDIATELY BELOW. NO OTHER PARAGRAPH IN THIS PROGRAM
051100*    SHOULD RESET THE WORKING-STORAGE FIELDS TOUCHED HERE. THIS
051200*    ROUTINE WAS LEFT ALONE DURING THE SHOP'S Y2K REVIEW - SEE
051300*    THE CHANGE LOG ABOVE. THE FIELD WIDTHS AND EDIT RULES
051400*    BELOW FOLLOW THE SAME CONVENTIONS USED THROUGHOUT THE
051500*    CLAIMS BATCH SUITE. A FUTURE CHANGE HERE SHOULD BE LOGGED
051600*    IN THE CHANGE LOG AT THE TOP OF THIS PROGRAM, NOT LEFT AS
051700*    A LOOSE COMMENT. THIS STEP RUNS ONCE PER INVOCATION OF THE
051800*    PARAGRAPH THAT PERFORMS IT AND DOES NOT LOOP ON ITS OWN.
051900*    KEEP THIS LOGIC IN SYNC WITH THE MATCHING PARAGRAPH IN THE
052000*    SHOP'S OTHER STANDARDIZE PROGRAMS IF THE RULE EVER
052100*    CHANGES.
052200******************************************************************
052300 300-EDIT-RECORD.
052400     MOVE "N" TO BLANK-LINE-SW.
052500     MOVE "N" TO MISSING-ID-SW.
052600     IF CLAIM-EXTRACT-REC = SPACES
052700         MOVE "Y" TO BLANK-LINE-SW
052800         ADD 1 TO RECORDS-DROPPED
052900         ADD 1 TO RECORDS-DROPPED-BLANK
053000         GO TO 300-EXIT.
053100 
053200     UNSTRING CLAIM-EXTRACT-REC DELIMITED BY ","
053300         INTO WS-RAW-FLD(01) WS-RAW-FLD(02) WS-RAW-FLD(03)
053400              WS-RAW-FLD(04) WS-RAW-FLD(05) WS-RAW-FLD(06)
053500              WS-RAW-FLD(07) WS-RAW-FLD(08) WS-RAW-FLD(09)
053600              WS-RAW-FLD(10) WS-RAW-FLD(11) WS-RAW-FLD(12)
053700              WS-RAW-FLD(13) WS-RAW-FLD(14) WS-RAW-FLD(15)
053800              WS-RAW-FLD(16) WS-RAW-FLD(17) WS-RAW-FLD(18)
053900              WS-RAW-FLD(19) WS-RAW-FLD(20) WS-RAW-FLD(21)
054000              WS-RAW-FLD(22) WS-RAW-FLD(23) WS-RAW-FLD(24)
054100              WS-RAW-FLD(25) WS-RAW-FLD(26) WS-RAW-FLD(27)
054200              WS-RAW-FLD(28) WS-RAW-FLD(29) WS-RAW-FLD(30)
054300              WS-RAW-FLD(31) WS-RAW-FLD(32) WS-RAW-FLD(33)
054400              WS-RAW-FLD(34) WS-RAW-FLD(35) WS-RAW-FLD(36)
054500              WS-RAW-FLD(37) WS-RAW-FLD(38) WS-RAW-FLD(39)
054600              WS-RAW-FLD(40) WS-RAW-FLD(41) WS-RAW-FLD(42)
054700              WS-RAW-FLD(43) WS-RAW-FLD(44) WS-RAW-FLD(45)
054800              WS-RAW-FLD(46) WS-RAW-FLD(47) WS-RAW-FLD(48)
054900              WS-RAW-FLD(49) WS-RAW-FLD(50) WS-RAW-FLD(51).
055000 
055100     MOVE "M" TO WS-STDCOMN-FUNCTION-SW.
055200     MOVE WS-RAW-FLD(01) TO WS-STDCOMN-FIELD-IN.
055300     CALL "STDCOMN" USING WS-STDCOMN-REC.
055400     IF WS-STDCOMN-MISSING
055500         MOVE "Y" TO MISSING-ID-SW
055600         ADD 1 TO RECORDS-DROPPED
055700         ADD 1 TO RECORDS-DROPPED-MISSING-ID.
055800*    RETURN POINT FOR THE PERFORM ... THRU 300-EXIT ABOVE.
055900 300-EXIT.
056000     EXIT.
056100 
056200******************************************************************
056300*    THIS PARAGRAPH STAMPS AND WRITE. IT IS PART OF THE
056400*    CARRIER-CLAIM BRONZE-LAYER STANDARDIZE STEP. THIS ROUTINE
056500*    WAS LEFT ALONE DURING THE SHOP'S Y2K REVIEW - SEE THE
056600*    CHANGE LOG ABOVE. THE FIELD WIDTHS AND EDIT RULES BELOW
056700*    FOLLOW THE SAME CONVENTIONS USED THROUGHOUT THE CLAIMS
056800*    BATCH SUITE. A FUTURE CHANGE HERE SHOULD BE LOGGED IN THE
056900*    CHANGE LOG AT THE TOP OF THIS PROGRAM, NOT LEFT AS A LOOSE
057000*    COMMENT. THIS STEP RUNS ONCE PER INVOCATION OF THE
057100*    PARAGRAPH THAT PERFORMS IT AND DOES NOT LOOP ON ITS OWN.
057200*    KEEP THIS LOGIC IN SYNC WITH THE MATCHING PARAGRAPH IN THE
057300*    SHOP'S OTHER STANDARDIZE PROGRAMS IF THE RULE EVER
057400*    CHANGES. DO NOT REORDER THE STATEMENTS BELOW WITHOUT
057500*    CHECKING THE PARAGRAPHS THAT PERFORM THIS ONE - SEVERAL
057600*    RELY ON THE ORDER OF THE MOVES AND ADDS. THIS PARAGRAPH
057700*    WAS WRITTEN TO MATCH THE SAME PATTERN USED BY THE OTHER
057800*    BRONZE-LAYER PROGRAMS IN THIS SUITE.
057900******************************************************************
058000 400-STAMP-AND-WRITE.
058100*  RECORD LAYOUTS, U1 - COLUMN ORDER: BENE-ID, CLAIM-ID,
058200*  FROM-DATE, THRU-DATE, 8 DGNS-CD, THEN 13 LINE SLOTS OF
058300*  (PRF-PHYSN-NPI, LINE-NCH-PMT-AMT, LINE-PRMRY-PD-AMT).
058400     MOVE "D" TO CLMC-REC-TYPE.
058500     MOVE WS-RAW-FLD(01) TO CLMC-BENE-ID.
058600     MOVE WS-RAW-FLD(02) TO CLMC-CLAIM-ID.
058700 
058800     MOVE "N" TO WS-STDCOMN-FUNCTION-SW.
058900     MOVE WS-RAW-FLD(03) TO WS-STDCOMN-NUMTOK-RAW.
059000     CALL "STDCOMN" USING WS-STDCOMN-REC.
059100     MOVE WS-STDCOMN-NUMTOK-OUT TO CLMC-FROM-DATE.
059200 
059300     MOVE WS-RAW-FLD(04) TO WS-STDCOMN-NUMTOK-RAW.
059400     CALL "STDCOMN" USING WS-STDCOMN-REC.
059500     MOVE WS-STDCOMN-NUMTOK-OUT TO CLMC-THRU-DATE.
059600 
059700     PERFORM 410-EDIT-DGNS-CD THRU 410-EXIT
059800             VARYING WS-FLD-SUB FROM 1 BY 1 UNTIL WS-FLD-SUB > 8.
059900 
060000     PERFORM 420-EDIT-LINE-ITEM THRU 420-EXIT
060100             VARYING WS-LINE-SUB FROM 1 BY 1
060200             UNTIL WS-LINE-SUB > 13.
060300 
060400     WRITE CLMC-DTL-REC.
060500     ADD 1 TO RECORDS-WRITTEN.
060600*    RETURN POINT FOR THE PERFORM ... THRU 400-EXIT ABOVE.
060700 400-EXIT.
060800     EXIT.
060900 
061000******************************************************************
061100*    THIS PARAGRAPH EDITS DGNS CD. IT IS PART OF THE
061200*    CARRIER-CLAIM BRONZE-LAYER STANDARDIZE STEP. NO OTHER
061300*    PARAGRAPH IN THIS PROGRAM SHOULD RESET THE WORKING-STORAGE
061400*    FIELDS TOUCHED HERE. THIS ROUTINE WAS LEFT ALONE DURING
061500*    THE SHOP'S Y2K REVIEW - SEE THE CHANGE LOG ABOVE. THE
061600*    FIELD WIDTHS AND EDIT RULES BELOW FOLLOW THE SAME
061700*    CONVENTIONS USED THROUGHOUT THE CLAIMS BATCH SUITE. A
061800*    FUTURE CHANGE HERE SHOULD BE LOGGED IN THE CHANGE LOG AT
061900*    THE TOP OF THIS PROGRAM, NOT LEFT AS A LOOSE COMMENT. THIS
062000*    STEP RUNS ONCE PER INVOCATION OF THE PARAGRAPH THAT
062100*    PERFORMS IT AND DOES NOT LOOP ON ITS OWN. KEEP THIS LOGIC
062200*    IN SYNC WITH THE MATCHING PARAGRAPH IN THE SHOP'S OTHER
062300*    STANDARDIZE PROGRAMS IF THE RULE EVER CHANGES. DO NOT
062400*    REORDER THE STATEMENTS BELOW WITHOUT CHECKING THE
062500*    PARAGRAPHS THAT PERFORM THIS ONE - SEVERAL RELY ON THE
062600*    ORDER OF THE MOVES AND ADDS.
062700******************************************************************
062800 410-EDIT-DGNS-CD.
062900     MOVE WS-RAW-FLD(WS-FLD-SUB + 4) TO CLMC-DGNS-CD(WS-FLD-SUB).
063000*    RETURN POINT FOR THE PERFORM ... THRU 410-EXIT ABOVE.
063100 410-EXIT.
063200     EXIT.
063300 
063400******************************************************************
063500*    THIS PARAGRAPH EDITS LINE ITEM. IT IS PART OF THE
063600*    CARRIER-CLAIM BRONZE-LAYER STANDARDIZE STEP. THIS STEP
063700*    RUNS ONCE PER INVOCATION OF THE PARAGRAPH THAT PERFORMS IT
063800*    AND DOES NOT LOOP ON ITS OWN. KEEP THIS LOGIC IN SYNC WITH
063900*    THE MATCHING PARAGRAPH IN THE SHOP'S OTHER STANDARDIZE
064000*    PROGRAMS IF THE RULE EVER CHANGES. DO NOT REORDER THE
064100*    STATEMENTS BELOW WITHOUT CHECKING THE PARAGRAPHS THAT
064200*    PERFORM THIS ONE - SEVERAL RELY ON THE ORDER OF THE MOVES
064300*    AND ADDS. THIS PARAGRAPH WAS WRITTEN TO MATCH THE SAME
064400*    PATTERN USED BY THE OTHER BRONZE-LAYER PROGRAMS IN THIS
064500*    SUITE. WHEN THIS PROGRAM IS RECOMPILED UNDER A NEWER
064600*    COMPILER RELEASE, RECHECK THIS PARAGRAPH FOR ANY
064700*    RESERVED-WORD CONFLICTS. THE SHOP REVIEWED THIS PARAGRAPH
064800*    DURING A LATER MAINTENANCE PASS AND FOUND NO CHANGE
064900*    NECESSARY.
065000******************************************************************
065100 420-EDIT-LINE-ITEM.
065200*  LINE SLOT n STARTS AT RAW COLUMN 13 + (n-1)*3.
065300     COMPUTE WS-LINE-BASE = 13 + ((WS-LINE-SUB - 1) * 3).
065400     MOVE WS-RAW-FLD(WS-LINE-BASE)
065500                 TO CLMC-PRF-PHYSN-NPI(WS-LINE-SUB).
065600 
065700     MOVE "C" TO WS-STDCOMN-FUNCTION-SW.
065800     MOVE WS-RAW-FLD(WS-LINE-BASE + 1) TO WS-STDCOMN-MONEY-RAW.
065900     CALL "STDCOMN" USING WS-STDCOMN-REC.
066000     MOVE WS-STDCOMN-MONEY-OUT
066100                 TO CLMC-LINE-NCH-PMT-AMT(WS-LINE-SUB).
066200 
066300     MOVE WS-RAW-FLD(WS-LINE-BASE + 2) TO WS-STDCOMN-MONEY-RAW.
066400     CALL "STDCOMN" USING WS-STDCOMN-REC.
066500     MOVE WS-STDCOMN-MONEY-OUT
066600                 TO CLMC-LINE-PRMRY-PD-AMT(WS-LINE-SUB).
066700*    RETURN POINT FOR THE PERFORM ... THRU 420-EXIT ABOVE.
066800 420-EXIT.
066900     EXIT.
067000 
067100******************************************************************
067200*    THIS PARAGRAPH OPENS FILES. IT IS PART OF THE
067300*    CARRIER-CLAIM BRONZE-LAYER STANDARDIZE STEP. WHEN THIS
067400*    PROGRAM IS RECOMPILED UNDER A NEWER COMPILER RELEASE,
067500*    RECHECK THIS PARAGRAPH FOR ANY RESERVED-WORD CONFLICTS.
067600*    THE SHOP REVIEWED THIS PARAGRAPH DURING A LATER
067700*    MAINTENANCE PASS AND FOUND NO CHANGE NECESSARY. READ THE
067800*    HEADER REMARKS AT THE TOP OF THIS PROGRAM BEFORE MODIFYING
067900*    THE LOGIC IN THIS PARAGRAPH. THIS IS A LOW-LEVEL WORKER
068000*    PARAGRAPH; IT IS NOT INTENDED TO BE PERFORMED DIRECTLY
068100*    FROM OUTSIDE ITS OWNING SECTION. ANY CHANGE TO THE RECORD
068200*    LAYOUT THIS PARAGRAPH TOUCHES MUST BE COORDINATED WITH THE
068300*    COPYBOOK OWNER. THE COUNTERS UPDATED HERE FEED THE
068400*    END-OF-JOB TOTALS DISPLAYED BY THE CLEANUP PARAGRAPH. THIS
068500*    PARAGRAPH FOLLOWS THE SAME NUMBERING CONVENTION THE SHOP
068600*    HAS USED SINCE THE EARLIEST CLAIMS BATCH PROGRAMS.
068700******************************************************************
068800 800-OPEN-FILES.
068900     MOVE "800-OPEN-FILES" TO PARA-NAME.
069000     OPEN INPUT CLAIM-EXTRACT.
069100     OPEN OUTPUT CLAIMCAR-BRONZE, SYSOUT.
069200*    RETURN POINT FOR THE PERFORM ... THRU 800-EXIT ABOVE.
069300 800-EXIT.
069400     EXIT.
069500 
069600******************************************************************
069700*    THIS PARAGRAPH CLOSES FILES. IT IS PART OF THE
069800*    CARRIER-CLAIM BRONZE-LAYER STANDARDIZE STEP. THE SHOP
069900*    REVIEWED THIS PARAGRAPH DURING A LATER MAINTENANCE PASS
070000*    AND FOUND NO CHANGE NECESSARY. READ THE HEADER REMARKS AT
070100*    THE TOP OF THIS PROGRAM BEFORE MODIFYING THE LOGIC IN THIS
070200*    PARAGRAPH. THIS IS A LOW-LEVEL WORKER PARAGRAPH; IT IS NOT
070300*    INTENDED TO BE PERFORMED DIRECTLY FROM OUTSIDE ITS OWNING
070400*    SECTION. ANY CHANGE TO THE RECORD LAYOUT THIS PARAGRAPH
070500*    TOUCHES MUST BE COORDINATED WITH THE COPYBOOK OWNER. THE
070600*    COUNTERS UPDATED HERE FEED THE END-OF-JOB TOTALS DISPLAYED
070700*    BY THE CLEANUP PARAGRAPH. THIS PARAGRAPH FOLLOWS THE SAME
070800*    NUMBERING CONVENTION THE SHOP HAS USED SINCE THE EARLIEST
070900*    CLAIMS BATCH PROGRAMS. IF THIS STEP EVER NEEDS TO HANDLE A
071000*    SECOND RECORD TYPE, ADD A NEW PARAGRAPH RATHER THAN
071100*    BRANCHING INSIDE THIS ONE.
071200******************************************************************
071300 850-CLOSE-FILES.
071400     MOVE "850-CLOSE-FILES" TO PARA-NAME.
071500     CLOSE CLAIM-EXTRACT, CLAIMCAR-BRONZE, SYSOUT.
071600*    RETURN POINT FOR THE PERFORM ... THRU 850-EXIT ABOVE.
071700 850-EXIT.
071800     EXIT.
071900 
072000******************************************************************
072100*    THIS PARAGRAPH WRITES TRAILER. IT IS PART OF THE
072200*    CARRIER-CLAIM BRONZE-LAYER STANDARDIZE STEP. THIS STEP
072300*    RUNS ONCE PER INVOCATION OF THE PARAGRAPH THAT PERFORMS IT
072400*    AND DOES NOT LOOP ON ITS OWN. KEEP THIS LOGIC IN SYNC WITH
072500*    THE MATCHING PARAGRAPH IN THE SHOP'S OTHER STANDARDIZE
072600*    PROGRAMS IF THE RULE EVER CHANGES. DO NOT REORDER THE
072700*    STATEMENTS BELOW WITHOUT CHECKING THE PARAGRAPHS THAT
072800*    PERFORM THIS ONE - SEVERAL RELY ON THE ORDER OF THE MOVES
072900*    AND ADDS. THIS PARAGRAPH WAS WRITTEN TO MATCH THE SAME
073000*    PATTERN USED BY THE OTHER BRONZE-LAYER PROGRAMS IN THIS
073100*    SUITE. WHEN THIS PROGRAM IS RECOMPILED UNDER A NEWER
073200*    COMPILER RELEASE, RECHECK THIS PARAGRAPH FOR ANY
073300*    RESERVED-WORD CONFLICTS. THE SHOP REVIEWED THIS PARAGRAPH
073400*    DURING A LATER MAINTENANCE PASS AND FOUND NO CHANGE
073500*    NECESSARY.
073600******************************************************************
073700 900-WRITE-TRAILER.
073800     MOVE "900-WRITE-TRAILER" TO PARA-NAME.
073900     MOVE "T" TO CLMC-REC-TYPE.
074000     MOVE RECORDS-WRITTEN TO CLMC-TRLR-RECORD-COUNT.
074100     MOVE RECORDS-DROPPED TO CLMC-TRLR-DROPPED-COUNT.
074200     WRITE CLMC-DTL-REC.
074300*    RETURN POINT FOR THE PERFORM ... THRU 900-EXIT ABOVE.
074400 900-EXIT.
074500     EXIT.
074600 
074700******************************************************************
074800*    THIS PARAGRAPH READS RAW. IT IS PART OF THE CARRIER-CLAIM
074900*    BRONZE-LAYER STANDARDIZE STEP. THIS PARAGRAPH FOLLOWS THE
075000*    SAME NUMBERING CONVENTION THE SHOP HAS USED SINCE THE
075100*    EARLIEST CLAIMS BATCH PROGRAMS. IF THIS STEP EVER NEEDS TO
075200*    HANDLE A SECOND RECORD TYPE, ADD A NEW PARAGRAPH RATHER
075300*    THAN BRANCHING INSIDE THIS ONE. THE SHOP'S CONVENTION IS
075400*    ONE PERFORM PER LOGICAL STEP, EVEN WHEN THE STEP IS SHORT,
075500*    SO THE MAIN-LINE STAYS READABLE. THIS PARAGRAPH DOES NOT
075600*    OPEN OR CLOSE ANY FILE ITSELF; THAT IS HANDLED BY THE
075700*    HOUSEKEEPING AND CLEANUP PARAGRAPHS. THE SHOP'S STANDARD
075800*    PRACTICE IS TO KEEP THIS KIND OF STEP IN ITS OWN PARAGRAPH
075900*    SO A LATER MAINTAINER CAN FOLLOW THE PERFORM CHAIN FROM
076000*    THE MAIN-LINE DOWN. CONTROL RETURNS TO THE CALLING PERFORM
076100*    VIA THE EXIT PARAGRAPH IMMEDIATELY BELOW. NO OTHER
076200*    PARAGRAPH IN THIS PROGRAM SHOULD RESET THE WORKING-STORAGE
076300*    FIELDS TOUCHED HERE.
076400******************************************************************
076500 905-READ-RAW.
076600     READ CLAIM-EXTRACT
076700         AT END MOVE "N" TO MORE-DATA-SW
076800     END-READ.
076900*    RETURN POINT FOR THE PERFORM ... THRU 905-EXIT ABOVE.
077000 905-EXIT.
077100     EXIT.
077200 
077300******************************************************************
077400*    THIS PARAGRAPH READS EXTRACT. IT IS PART OF THE
077500*    CARRIER-CLAIM BRONZE-LAYER STANDARDIZE STEP. THE SHOP'S
077600*    STANDARD PRACTICE IS TO KEEP THIS KIND OF STEP IN ITS OWN
077700*    PARAGRAPH SO A LATER MAINTAINER CAN FOLLOW THE PERFORM
077800*    CHAIN FROM THE MAIN-LINE DOWN. CONTROL RETURNS TO THE
077900*    CALLING PERFORM VIA THE EXIT PARAGRAPH IMMEDIATELY BELOW.
078000*    NO OTHER PARAGRAPH IN THIS PROGRAM SHOULD RESET THE
078100*    WORKING-STORAGE FIELDS TOUCHED HERE. THIS ROUTINE WAS LEFT
078200*    ALONE DURING THE SHOP'S Y2K REVIEW - SEE THE CHANGE LOG
078300*    ABOVE. THE FIELD WIDTHS AND EDIT RULES BELOW FOLLOW THE
078400*    SAME CONVENTIONS USED THROUGHOUT THE CLAIMS BATCH SUITE. A
078500*    FUTURE CHANGE HERE SHOULD BE LOGGED IN THE CHANGE LOG AT
078600*    THE TOP OF THIS PROGRAM, NOT LEFT AS A LOOSE COMMENT. THIS
078700*    STEP RUNS ONCE PER INVOCATION OF THE PARAGRAPH THAT
078800*    PERFORMS IT AND DOES NOT LOOP ON ITS OWN.
078900******************************************************************
079000 910-READ-EXTRACT.
079100     IF WS-SAMPLE-DRAIN-IDX < WS-SAMPLE-COUNT
079200         ADD 1 TO WS-SAMPLE-DRAIN-IDX
079300         MOVE WS-SAMPLE-ENTRY(WS-SAMPLE-DRAIN-IDX) TO CLAIM-EXTRACT-REC
079400         MOVE "Y" TO MORE-DATA-SW
079500     ELSE
079600         PERFORM 905-READ-RAW THRU 905-EXIT
079700         IF NO-MORE-DATA
079800             GO TO 910-EXIT
079900         END-IF
080000     END-IF.
080100     ADD 1 TO RECORDS-READ.
080200*    RETURN POINT FOR THE PERFORM ... THRU 910-EXIT ABOVE.
080300 910-EXIT.
080400     EXIT.
080500 
080600******************************************************************
080700*    THIS PARAGRAPH HANDLES END-OF-JOB CLEANUP AND TOTALS. IT
080800*    IS PART OF THE CARRIER-CLAIM BRONZE-LAYER STANDARDIZE
080900*    STEP. READ THE HEADER REMARKS AT THE TOP OF THIS PROGRAM
081000*    BEFORE MODIFYING THE LOGIC IN THIS PARAGRAPH. THIS IS A
081100*    LOW-LEVEL WORKER PARAGRAPH; IT IS NOT INTENDED TO BE
081200*    PERFORMED DIRECTLY FROM OUTSIDE ITS OWNING SECTION. ANY
081300*    CHANGE TO THE RECORD LAYOUT THIS PARAGRAPH TOUCHES MUST BE
081400*    COORDINATED WITH THE COPYBOOK OWNER. THE COUNTERS UPDATED
081500*    HERE FEED THE END-OF-JOB TOTALS DISPLAYED BY THE CLEANUP
081600*    PARAGRAPH. THIS PARAGRAPH FOLLOWS THE SAME NUMBERING
081700*    CONVENTION THE SHOP HAS USED SINCE THE EARLIEST CLAIMS
081800*    BATCH PROGRAMS. IF THIS STEP EVER NEEDS TO HANDLE A SECOND
081900*    RECORD TYPE, ADD A NEW PARAGRAPH RATHER THAN BRANCHING
082000*    INSIDE THIS ONE. THE SHOP'S CONVENTION IS ONE PERFORM PER
082100*    LOGICAL STEP, EVEN WHEN THE STEP IS SHORT, SO THE
082200*    MAIN-LINE STAYS READABLE.
082300******************************************************************
082400 999-CLEANUP.
082500*  U1 BATCH FLOW STEP 5 - REPORT TOTAL RECORD COUNT AND MISSING-KEY
082600*  PERCENTAGE PER FILE.
082700     MOVE "999-CLEANUP" TO PARA-NAME.
082800     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
082900     DISPLAY "** RECORDS READ **".
083000     DISPLAY RECORDS-READ.
083100     DISPLAY "** RECORDS WRITTEN **".
083200     DISPLAY RECORDS-WRITTEN.
083300     DISPLAY "** RECORDS DROPPED **".
083400     DISPLAY RECORDS-DROPPED.
083500     IF RECORDS-READ > 0
083600         COMPUTE WS-MISSING-KEY-PCT ROUNDED =
083700             (RECORDS-DROPPED-MISSING-ID / RECORDS-READ) * 100
083800     ELSE
083900         MOVE ZERO TO WS-MISSING-KEY-PCT
084000     END-IF.
084100     MOVE WS-MISSING-KEY-PCT TO WS-MISSING-KEY-PCT-O.
084200     DISPLAY "** MISSING-KEY PERCENT **".
084300     DISPLAY WS-MISSING-KEY-PCT-O.
084400     DISPLAY "******** NORMAL END OF JOB CRSTD ********".
084500*    RETURN POINT FOR THE PERFORM ... THRU 999-EXIT ABOVE.
084600 999-EXIT.
084700     EXIT.
084800 
084900 1000-ABEND-RTN.
085000     WRITE SYSOUT-REC FROM ABEND-REC.
085100     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
085200     DISPLAY "*** ABNORMAL END OF JOB - CRSTD ***" UPON CONSOLE.
085300     DIVIDE ZERO-VAL INTO ONE-VAL.
