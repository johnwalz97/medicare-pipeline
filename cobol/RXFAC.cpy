000100******************************************************************
000200*    RXFAC  --  PRESCRIPTION FACT OUTPUT RECORD (SILVER)
000300*    ONE RECORD PER PRESCRIPTION DRUG EVENT
000400******************************************************************
000500 01  FACT-RX-REC.
000600     05  RXF-BENE-ID              PIC X(16).
000700     05  RXF-PRESCRIPTION-ID      PIC X(15).
000800     05  RXF-SERVICE-DATE         PIC 9(08).
000900     05  RXF-PRODUCT-ID           PIC X(11).
001000     05  RXF-QTY-DISPENSED        PIC S9(8)V99.
001100     05  RXF-DAYS-SUPPLY          PIC 9(03).
001200     05  RXF-PATIENT-PAYMENT      PIC S9(8)V99.
001300     05  RXF-TOTAL-COST           PIC S9(8)V99.
001400     05  RXF-MEDICARE-PAYMENT     PIC S9(9)V99.
001500     05  RXF-YEAR                 PIC 9(04).
001600     05  RXF-BENE-ID-PREFIX       PIC X(02).
001700     05  FILLER                   PIC X(10).
001800 
