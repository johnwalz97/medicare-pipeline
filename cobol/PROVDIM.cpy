000100******************************************************************
000200*    PROVDIM  --  PROVIDER DIMENSION OUTPUT RECORD (SILVER)
000300*    ONE RECORD PER DISTINCT, NON-BLANK PROVIDER IDENTIFIER
000400******************************************************************
000500 01  DIM-PROVIDER-REC.
000600     05  DIM-PROVIDER-ID          PIC X(10).
000700     05  FILLER                   PIC X(20).
000800 
