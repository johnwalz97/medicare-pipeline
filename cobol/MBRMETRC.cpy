000100******************************************************************
000200*    MBRMETRC  --  MEMBER-YEAR METRICS OUTPUT RECORD (GOLD)
000300*    ONE RECORD PER (BENE-ID, YEAR)
000400******************************************************************
000500 01  MBR-YEAR-METRICS-REC.
000600     05  MYM-BENE-ID              PIC X(16).
000700     05  MYM-YEAR                 PIC 9(04).
000800     05  MYM-TOTAL-ALLOWED        PIC S9(9)V99.
000900     05  MYM-TOTAL-PAID           PIC S9(9)V99.
001000     05  MYM-SEX-CODE             PIC X(01).
001100     05  MYM-RACE-CODE            PIC X(01).
001200     05  MYM-STATE-CODE           PIC X(02).
001300     05  MYM-INPATIENT-STAYS      PIC 9(05).
001400     05  MYM-OUTPATIENT-VISITS    PIC 9(05).
001500     05  MYM-CARRIER-CLAIMS       PIC 9(05).
001600     05  MYM-RX-FILLS             PIC 9(05).
001700     05  MYM-UNIQUE-PROVIDERS     PIC 9(05).
001800     05  FILLER                   PIC X(19).
001900 
