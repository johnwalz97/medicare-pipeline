000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  FACDIAG.
000400 AUTHOR. T G HALVERSON.
000500 INSTALLATION. CLAIMS SYSTEMS DEVELOPMENT.
000600 DATE-WRITTEN. 04/02/90.
000700 DATE-COMPILED. 04/02/90.
000800 SECURITY. NON-CONFIDENTIAL.
000900 
001000******************************************************************
001100*REMARKS.
001200*
001300*          THIS PROGRAM BUILDS THE SILVER-LAYER CLAIM-DIAGNOSIS
001400*          FACT.  THE DIAGNOSIS CODE LOOKUP FILE (SORTED BY CODE)
001500*          IS LOADED WHOLE INTO A WORKING-STORAGE TABLE AT START-
001600*          UP.  EACH INSTITUTIONAL CLAIM IS THEN WALKED ACROSS ITS
001700*          TEN DIAGNOSIS-CODE POSITIONS AND EACH CARRIER CLAIM
001800*          ACROSS ITS EIGHT, SKIPPING BLANK SLOTS, AND ONE OUTPUT
001900*          RECORD IS WRITTEN PER (CLAIM, POSITION) CARRYING THE
002000*          CLAIM'S PAYMENT AND THE LOOKED-UP DESCRIPTION.
002100*
002200******************************************************************
002300*  CHANGE LOG
002400*  ----------------------------------------------------------
002500*  DATE      BY   TICKET      DESCRIPTION
002600*  --------  ---  ----------  ---------------------------------
002700*  04/02/90  TGH  CR-0561     INITIAL VERSION (RECORD LAYOUTS,
002800*                             BUSINESS RULES U5).
002900*  06/03/98  DWK  Y2K-0071    Y2K REVIEW - NO DATE ARITHMETIC IN
003000*                             THIS PROGRAM, NO CHANGES REQUIRED.
003100*  11/14/03  RMP  CR-0652     RAISED THE DIAGNOSIS LOOKUP TABLE
003200*                             FROM 8000 TO 15000 ENTRIES.
003300*  09/19/03  TGH  CR-0641     ADDED OUTPUT RECORD COUNT DISPLAY
003400*                             TO THE END-OF-JOB MESSAGE.
003500*  08/30/09  LNW  CR-0844     RECOMPILED UNDER UPDATED SHOP
003600*                             STANDARDS; NO LOGIC CHANGE.
003700******************************************************************
003800 
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER. IBM-390.
004200 OBJECT-COMPUTER. IBM-390.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM.
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT SYSOUT
004800     ASSIGN TO UT-S-SYSOUT
004900       ORGANIZATION IS SEQUENTIAL.
005000 
005100     SELECT DIAGLKUP-FILE
005200     ASSIGN TO UT-S-DIAGLKUP
005300       ORGANIZATION IS SEQUENTIAL
005400       FILE STATUS IS DIAGLKUP-STATUS.
005500 
005600     SELECT CLAIMINS-BRONZE
005700     ASSIGN TO UT-S-CIBRZ
005800       ORGANIZATION IS SEQUENTIAL
005900       FILE STATUS IS CIBRZ-STATUS.
006000 
006100     SELECT CLAIMCAR-BRONZE
006200     ASSIGN TO UT-S-CCBRZ
006300       ORGANIZATION IS SEQUENTIAL
006400       FILE STATUS IS CCBRZ-STATUS.
006500 
006600     SELECT DIAG-FACT
006700     ASSIGN TO UT-S-DIAGFACT
006800       ORGANIZATION IS SEQUENTIAL
006900       FILE STATUS IS DIAGFACT-STATUS.
007000 
007100 DATA DIVISION.
007200 FILE SECTION.
007300 FD  SYSOUT
007400     RECORDING MODE IS F
007500     LABEL RECORDS ARE STANDARD
007600     RECORD CONTAINS 130 CHARACTERS
007700     BLOCK CONTAINS 0 RECORDS
007800     DATA RECORD IS SYSOUT-REC.
007900 01  SYSOUT-REC  PIC X(130).
008000 
008100 FD  DIAGLKUP-FILE
008200     RECORDING MODE IS F
008300     LABEL RECORDS ARE STANDARD
008400     RECORD CONTAINS 70 CHARACTERS
008500     BLOCK CONTAINS 0 RECORDS
008600     DATA RECORD IS FD-DIAGLKUP-REC.
008700 COPY DIAGLKUP.
008800 
008900 FD  CLAIMINS-BRONZE
009000     RECORDING MODE IS F
009100     LABEL RECORDS ARE STANDARD
009200     RECORD CONTAINS 250 CHARACTERS
009300     BLOCK CONTAINS 0 RECORDS
009400     DATA RECORD IS CLMI-DTL-REC.
009500 COPY CLAIMINS.
009600 
009700 FD  CLAIMCAR-BRONZE
009800     RECORDING MODE IS F
009900     LABEL RECORDS ARE STANDARD
010000     RECORD CONTAINS 520 CHARACTERS
010100     BLOCK CONTAINS 0 RECORDS
010200     DATA RECORD IS CLMC-DTL-REC.
010300 COPY CLAIMCAR.
010400 
010500 FD  DIAG-FACT
010600     RECORDING MODE IS F
010700     LABEL RECORDS ARE STANDARD
010800     RECORD CONTAINS 90 CHARACTERS
010900     BLOCK CONTAINS 0 RECORDS
011000     DATA RECORD IS FACT-DIAGNOSIS-REC.
011100 COPY DIAGFAC.
011200 
011300 WORKING-STORAGE SECTION.
011400 77  WS-POSITION-SUB          PIC 9(2) COMP.
011500 77  WS-LINE-SUB              PIC 9(2) COMP.
011600 01  FILE-STATUS-CODES.
011700     05  DIAGLKUP-STATUS          PIC X(2).
011800         88  DIAGLKUP-EOF         VALUE "10".
011900     05  CIBRZ-STATUS             PIC X(2).
012000         88  CIBRZ-EOF            VALUE "10".
012100     05  CCBRZ-STATUS             PIC X(2).
012200         88  CCBRZ-EOF            VALUE "10".
012300     05  DIAGFACT-STATUS          PIC X(2).
012400 
012500 01  FILE-STATUS-TABLE-VIEW REDEFINES FILE-STATUS-CODES.
012600     05  FS-STATUS-ENTRY          PIC XX OCCURS 4 TIMES.
012700 
012800 01  COUNTERS-IDXS-AND-ACCUMULATORS.
012900     05  DIAG-TABLE-COUNT         PIC 9(5) COMP.
013000     05  RECORDS-WRITTEN          PIC 9(9) COMP.
013100 
013200 01  FLAGS-AND-SWITCHES.
013300     05  MORE-DIAGLKUP-SW         PIC X(01) VALUE "Y".
013400         88  NO-MORE-DIAGLKUP       VALUE "N".
013500     05  MORE-CLMI-SW             PIC X(01) VALUE "Y".
013600         88  NO-MORE-CLMI           VALUE "N".
013700     05  MORE-CLMC-SW             PIC X(01) VALUE "Y".
013800         88  NO-MORE-CLMC           VALUE "N".
013900     05  DESC-FOUND-SW            PIC X(01).
014000         88  DESC-FOUND             VALUE "Y".
014100 
014200 01  FLAGS-BYTE-VIEW REDEFINES FLAGS-AND-SWITCHES.
014300     05  FLAGS-BYTE               PIC X(01) OCCURS 4 TIMES.
014400 
014500******************************************************************
014600*    DIAGNOSIS-CODE DESCRIPTION TABLE - LOADED FROM THE SORTED
014700*    LOOKUP FILE AT JOB START, SEARCHED WITH SEARCH ALL
014800******************************************************************
014900 01  DIAGNOSIS-TABLE.
015000     05  DIAG-TBL-ENTRY OCCURS 15000 TIMES
015100                        ASCENDING KEY IS DIAG-TBL-CODE
015200                        INDEXED BY DIAG-IDX.
015300         10  DIAG-TBL-CODE        PIC X(05).
015400         10  DIAG-TBL-DESC        PIC X(60).
015500 
015600 01  DIAGNOSIS-TABLE-NUM-VIEW REDEFINES DIAGNOSIS-TABLE.
015700     05  DIAG-TBL-ENTRY-NUM OCCURS 15000 TIMES.
015800         10  DIAG-TBL-CODE-NUM    PIC X(65).
015900 
016000******************************************************************
016100*    CALL AREA FOR THE SHARED CLMCALC ROUTINE
016200******************************************************************
016300 01  WS-CLM-CALC-REC.
016400     05  WS-CLM-CALC-TYPE-SW      PIC X.
016500     05  WS-CLM-CALC-LINE-TABLE OCCURS 13 TIMES.
016600         10  WS-CLM-CALC-LINE-NCH-PMT   PIC S9(8)V99.
016700         10  WS-CLM-CALC-LINE-PRMRY-PD  PIC S9(8)V99.
016800     05  WS-CLM-CALC-MEDICARE-PMT PIC S9(9)V99.
016900     05  WS-CLM-CALC-THIRDPTY-PMT PIC S9(9)V99.
017000     05  WS-CLM-CALC-PATIENT-PMT  PIC S9(9)V99.
017100     05  WS-CLM-CALC-TOTAL-PMT-OUT PIC S9(9)V99.
017200 01  WS-CLM-CALC-RETURN-CD        PIC 9(4) COMP.
017300 
017400 COPY ABENDREC.
017500 
017600 PROCEDURE DIVISION.
017700     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
017800     PERFORM 050-LOAD-DIAGCODE-TABLE THRU 050-EXIT
017900             VARYING DIAG-IDX FROM 1 BY 1
018000             UNTIL NO-MORE-DIAGLKUP.
018100     PERFORM 100-EXPLODE-INSTITUTIONAL THRU 100-EXIT
018200             UNTIL NO-MORE-CLMI.
018300     PERFORM 150-EXPLODE-CARRIER THRU 150-EXIT
018400             UNTIL NO-MORE-CLMC.
018500     PERFORM 999-CLEANUP THRU 999-EXIT.
018600     MOVE +0 TO RETURN-CODE.
018700     GOBACK.
018800 
018900******************************************************************
019000*    THIS PARAGRAPH HANDLES THE START-OF-JOB HOUSEKEEPING. IT
019100*    IS PART OF THE DIAGNOSIS-FACT GOLD-LAYER BUILD. THIS STEP
019200*    RUNS ONCE PER INVOCATION OF THE PARAGRAPH THAT PERFORMS IT
019300*    AND DOES NOT LOOP ON ITS OWN. KEEP THIS LOGIC IN SYNC WITH
019400*    THE MATCHING PARAGRAPH IN THE SHOP'S OTHER STANDARDIZE
019500*    PROGRAMS IF THE RULE EVER CHANGES. DO NOT REORDER THE
019600*    STATEMENTS BELOW WITHOUT CHECKING THE PARAGRAPHS THAT
019700*    PERFORM THIS ONE - SEVERAL RELY ON THE ORDER OF THE MOVES
019800*    AND ADDS. THIS PARAGRAPH WAS WRITTEN TO MATCH THE SAME
019900*    PATTERN USED BY THE OTHER BRONZE-LAYER PROGRAMS IN THIS
020000*    SUITE. WHEN THIS PROGRAM IS RECOMPILED UNDER A NEWER
020100*    COMPILER RELEASE, RECHECK THIS PARAGRAPH FOR ANY
020200*    RESERVED-WORD CONFLICTS. THE SHOP REVIEWED THIS PARAGRAPH
020300*    DURING A LATER MAINTENANCE PASS AND FOUND NO CHANGE
020400*    NECESSARY. READ THE HEADER REMARKS AT THE TOP OF THIS
020500*    PROGRAM BEFORE MODIFYING THE LOGIC IN THIS PARAGRAPH.
020600******************************************************************
020700 000-HOUSEKEEPING.
020800     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
020900     DISPLAY "******** BEGIN JOB FACDIAG ********".
021000     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
021100     PERFORM 800-OPEN-FILES THRU 800-EXIT.
021200     PERFORM 910-READ-DIAGLKUP THRU 910-EXIT.
021300     PERFORM 920-READ-CLMI THRU 920-EXIT.
021400     PERFORM 930-READ-CLMC THRU 930-EXIT.
021500*    RETURN POINT FOR THE PERFORM ... THRU 000-EXIT ABOVE.
021600 000-EXIT.
021700     EXIT.
021800 
021900******************************************************************
022000*    THIS PARAGRAPH LOADS DIAGCODE TABLE. IT IS PART OF THE
022100*    DIAGNOSIS-FACT GOLD-LAYER BUILD. ANY CHANGE TO THE RECORD
022200*    LAYOUT THIS PARAGRAPH TOUCHES MUST BE COORDINATED WITH THE
022300*    COPYBOOK OWNER. THE COUNTERS UPDATED HERE FEED THE
022400*    END-OF-JOB TOTALS DISPLAYED BY THE CLEANUP PARAGRAPH. THIS
022500*    PARAGRAPH FOLLOWS THE SAME NUMBERING CONVENTION THE SHOP
022600*    HAS USED SINCE THE EARLIEST CLAIMS BATCH PROGRAMS. IF THIS
022700*    STEP EVER NEEDS TO HANDLE A SECOND RECORD TYPE, ADD A NEW
022800*    PARAGRAPH RATHER THAN BRANCHING INSIDE THIS ONE. THE
022900*    SHOP'S CONVENTION IS ONE PERFORM PER LOGICAL STEP, EVEN
023000*    WHEN THE STEP IS SHORT, SO THE MAIN-LINE STAYS READABLE.
023100*    THIS PARAGRAPH DOES NOT OPEN OR CLOSE ANY FILE ITSELF;
023200*    THAT IS HANDLED BY THE HOUSEKEEPING AND CLEANUP
023300*    PARAGRAPHS. THE SHOP'S STANDARD PRACTICE IS TO KEEP THIS
023400*    KIND OF STEP IN ITS OWN PARAGRAPH SO A LATER MAINTAINER
023500*    CAN FOLLOW THE PERFORM CHAIN FROM THE MAIN-LINE DOWN.
023600******************************************************************
023700 050-LOAD-DIAGCODE-TABLE.
023800*  STANDARD SHOP TABLE-LOAD IDIOM (CR-0621, SEE ALSO THE OLD
023900*  LAB-EQUIPMENT-TABLE LOAD) - THE LOOKUP FILE IS DELIVERED
024000*  SORTED BY CODE SO SEARCH ALL CAN BE USED AGAINST IT ONCE
024100*  LOADED.
024200     MOVE "050-LOAD-DIAGCODE-TABLE" TO PARA-NAME.
024300     MOVE LKUP-DIAGNOSIS-CODE TO DIAG-TBL-CODE(DIAG-IDX).
024400     MOVE LKUP-DIAGNOSIS-DESC TO DIAG-TBL-DESC(DIAG-IDX).
024500     ADD 1 TO DIAG-TABLE-COUNT.
024600     PERFORM 910-READ-DIAGLKUP THRU 910-EXIT.
024700*    RETURN POINT FOR THE PERFORM ... THRU 050-EXIT ABOVE.
024800 050-EXIT.
024900     EXIT.
025000 
025100******************************************************************
025200*    THIS PARAGRAPH EXPLODES INSTITUTIONAL. IT IS PART OF THE
025300*    DIAGNOSIS-FACT GOLD-LAYER BUILD. THIS ROUTINE WAS LEFT
025400*    ALONE DURING THE SHOP'S Y2K REVIEW - SEE THE CHANGE LOG
025500*    ABOVE. THE FIELD WIDTHS AND EDIT RULES BELOW FOLLOW THE
025600*    SAME CONVENTIONS USED THROUGHOUT THE CLAIMS BATCH SUITE. A
025700*    FUTURE CHANGE HERE SHOULD BE LOGGED IN THE CHANGE LOG AT
025800*    THE TOP OF THIS PROGRAM, NOT LEFT AS A LOOSE COMMENT. THIS
025900*    STEP RUNS ONCE PER INVOCATION OF THE PARAGRAPH THAT
026000*    PERFORMS IT AND DOES NOT LOOP ON ITS OWN. KEEP THIS LOGIC
026100*    IN SYNC WITH THE MATCHING PARAGRAPH IN THE SHOP'S OTHER
026200*    STANDARDIZE PROGRAMS IF THE RULE EVER CHANGES. DO NOT
026300*    REORDER THE STATEMENTS BELOW WITHOUT CHECKING THE
026400*    PARAGRAPHS THAT PERFORM THIS ONE - SEVERAL RELY ON THE
026500*    ORDER OF THE MOVES AND ADDS. THIS PARAGRAPH WAS WRITTEN TO
026600*    MATCH THE SAME PATTERN USED BY THE OTHER BRONZE-LAYER
026700*    PROGRAMS IN THIS SUITE.
026800******************************************************************
026900 100-EXPLODE-INSTITUTIONAL.
027000*  U5 BUSINESS RULES - WALK DIAGNOSIS POSITIONS 1-10, SKIPPING
027100*  BLANK SLOTS.  INSTITUTIONAL PAYMENT IS THE BRONZE PMT-AMT,
027200*  NO SUMMATION REQUIRED.
027300     MOVE "100-EXPLODE-INSTITUTIONAL" TO PARA-NAME.
027400     IF CLMI-DETAIL-REC
027500         PERFORM 110-EXPLODE-INST-POSITION THRU 110-EXIT
027600                 VARYING WS-POSITION-SUB FROM 1 BY 1
027700                 UNTIL WS-POSITION-SUB > 10.
027800     PERFORM 920-READ-CLMI THRU 920-EXIT.
027900*    RETURN POINT FOR THE PERFORM ... THRU 100-EXIT ABOVE.
028000 100-EXIT.
028100     EXIT.
028200 
028300******************************************************************
028400*    THIS PARAGRAPH EXPLODES INST POSITION. IT IS PART OF THE
028500*    DIAGNOSIS-FACT GOLD-LAYER BUILD. THE SHOP'S STANDARD
028600*    PRACTICE IS TO KEEP THIS KIND OF STEP IN ITS OWN PARAGRAPH
028700*    SO A LATER MAINTAINER CAN FOLLOW THE PERFORM CHAIN FROM
028800*    THE MAIN-LINE DOWN. CONTROL RETURNS TO THE CALLING PERFORM
028900*    VIA THE EXIT PARAGRAPH IMMEDIATELY BELOW. NO OTHER
029000*    PARAGRAPH IN THIS PROGRAM SHOULD RESET THE WORKING-STORAGE
029100*    FIELDS TOUCHED HERE. THIS ROUTINE WAS LEFT ALONE DURING
029200*    THE SHOP'S Y2K REVIEW - SEE THE CHANGE LOG ABOVE. THE
029300*    FIELD WIDTHS AND EDIT RULES BELOW FOLLOW THE SAME
029400*    CONVENTIONS USED THROUGHOUT THE CLAIMS BATCH SUITE. A
029500*    FUTURE CHANGE HERE SHOULD BE LOGGED IN THE CHANGE LOG AT
029600*    THE TOP OF THIS PROGRAM, NOT LEFT AS A LOOSE COMMENT. THIS
029700*    STEP RUNS ONCE PER INVOCATION OF THE PARAGRAPH THAT
029800*    PERFORMS IT AND DOES NOT LOOP ON ITS OWN. KEEP THIS LOGIC
029900*    IN SYNC WITH THE MATCHING PARAGRAPH IN THE SHOP'S OTHER
030000*    STANDARDIZE PROGRAMS IF THE RULE EVER CHANGES.
030100******************************************************************
030200 110-EXPLODE-INST-POSITION.
030300     IF CLMI-DGNS-CD(WS-POSITION-SUB) NOT = SPACES
030400         MOVE SPACES TO FACT-DIAGNOSIS-REC
030500         MOVE CLMI-BENE-ID  TO DGF-BENE-ID
030600         MOVE CLMI-CLAIM-ID TO DGF-CLAIM-ID
030700         MOVE CLMI-DGNS-CD(WS-POSITION-SUB)
030800                            TO DGF-DIAGNOSIS-CODE
030900         MOVE WS-POSITION-SUB TO DGF-DIAGNOSIS-POSITION
031000         MOVE CLMI-PMT-AMT  TO DGF-PAYMENT
031100         IF CLMI-INPATIENT
031200             MOVE "INPATIENT " TO DGF-CLAIM-TYPE
031300         ELSE
031400             MOVE "OUTPATIENT" TO DGF-CLAIM-TYPE
031500         END-IF
031600         MOVE CLMI-YEAR       TO DGF-YEAR
031700         MOVE CLMI-ID-PREFIX  TO DGF-BENE-ID-PREFIX
031800         PERFORM 300-LOOKUP-DESCRIPTION THRU 300-EXIT
031900         WRITE FACT-DIAGNOSIS-REC
032000         ADD 1 TO RECORDS-WRITTEN
032100     END-IF.
032200*    RETURN POINT FOR THE PERFORM ... THRU 110-EXIT ABOVE.
032300 110-EXIT.
032400     EXIT.
032500 
032600******************************************************************
032700*    THIS PARAGRAPH EXPLODES CARRIER. IT IS PART OF THE
032800*    DIAGNOSIS-FACT GOLD-LAYER BUILD. THIS PARAGRAPH WAS
032900*    WRITTEN TO MATCH THE SAME PATTERN USED BY THE OTHER
033000*    BRONZE-LAYER PROGRAMS IN THIS SUITE. WHEN THIS PROGRAM IS
033100*    RECOMPILED UNDER A NEWER COMPILER RELEASE, RECHECK THIS
033200*    PARAGRAPH FOR ANY RESERVED-WORD CONFLICTS. THE SHOP
033300*    REVIEWED THIS PARAGRAPH DURING A LATER MAINTENANCE PASS
033400*    AND FOUND NO CHANGE NECESSARY. READ THE HEADER REMARKS AT
033500*    THE TOP OF THIS PROGRAM BEFORE MODIFYING THE LOGIC IN THIS
033600*    PARAGRAPH. THIS IS A LOW-LEVEL WORKER PARAGRAPH; IT IS NOT
033700*    INTENDED TO BE PERFORMED DIRECTLY FROM OUTSIDE ITS OWNING
033800*    SECTION. ANY CHANGE TO THE RECORD LAYOUT THIS PARAGRAPH
033900*    TOUCHES MUST BE COORDINATED WITH THE COPYBOOK OWNER. THE
034000*    COUNTERS UPDATED HERE FEED THE END-OF-JOB TOTALS DISPLAYED
034100*    BY THE CLEANUP PARAGRAPH. THIS PARAGRAPH FOLLOWS THE SAME
034200*    NUMBERING CONVENTION THE SHOP HAS USED SINCE THE EARLIEST
034300*    CLAIMS BATCH PROGRAMS.
034400******************************************************************
034500 150-EXPLODE-CARRIER.
034600*  U5 BUSINESS RULES - WALK DIAGNOSIS POSITIONS 1-8, SKIPPING
034700*  BLANK SLOTS.  CARRIER PAYMENT IS THE 13-LINE SUM FROM CLMCALC.
034800     MOVE "150-EXPLODE-CARRIER" TO PARA-NAME.
034900     IF CLMC-DETAIL-REC
035000         MOVE "C" TO WS-CLM-CALC-TYPE-SW
035100         PERFORM 160-LOAD-CLMCALC-LINE THRU 160-EXIT
035200                 VARYING WS-LINE-SUB FROM 1 BY 1
035300                 UNTIL WS-LINE-SUB > 13
035400         CALL "CLMCALC" USING WS-CLM-CALC-REC,
035500                              WS-CLM-CALC-RETURN-CD
035600 
035700         PERFORM 170-EXPLODE-CARR-POSITION THRU 170-EXIT
035800                 VARYING WS-POSITION-SUB FROM 1 BY 1
035900                 UNTIL WS-POSITION-SUB > 8.
036000     PERFORM 930-READ-CLMC THRU 930-EXIT.
036100*    RETURN POINT FOR THE PERFORM ... THRU 150-EXIT ABOVE.
036200 150-EXIT.
036300     EXIT.
036400 
036500******************************************************************
036600*    THIS PARAGRAPH LOADS CLMCALC LINE. IT IS PART OF THE
036700*    DIAGNOSIS-FACT GOLD-LAYER BUILD. A FUTURE CHANGE HERE
036800*    SHOULD BE LOGGED IN THE CHANGE LOG AT THE TOP OF THIS
036900*    PROGRAM, NOT LEFT AS A LOOSE COMMENT. THIS STEP RUNS ONCE
037000*    PER INVOCATION OF THE PARAGRAPH THAT PERFORMS IT AND DOES
037100*    NOT LOOP ON ITS OWN. KEEP THIS LOGIC IN SYNC WITH THE
037200*    MATCHING PARAGRAPH IN THE SHOP'S OTHER STANDARDIZE
037300*    PROGRAMS IF THE RULE EVER CHANGES. DO NOT REORDER THE
037400*    STATEMENTS BELOW WITHOUT CHECKING THE PARAGRAPHS THAT
037500*    PERFORM THIS ONE - SEVERAL RELY ON THE ORDER OF THE MOVES
037600*    AND ADDS. THIS PARAGRAPH WAS WRITTEN TO MATCH THE SAME
037700*    PATTERN USED BY THE OTHER BRONZE-LAYER PROGRAMS IN THIS
037800*    SUITE. WHEN THIS PROGRAM IS RECOMPILED UNDER A NEWER
037900*    COMPILER RELEASE, RECHECK THIS PARAGRAPH FOR ANY
038000*    RESERVED-WORD CONFLICTS. THE SHOP REVIEWED THIS PARAGRAPH
038100*    DURING A LATER MAINTENANCE PASS AND FOUND NO CHANGE
038200*    NECESSARY.
038300******************************************************************
038400 160-LOAD-CLMCALC-LINE.
038500     MOVE CLMC-LINE-NCH-PMT-AMT(WS-LINE-SUB)
038600         TO WS-CLM-CALC-LINE-NCH-PMT(WS-LINE-SUB).
038700     MOVE CLMC-LINE-PRMRY-PD-AMT(WS-LINE-SUB)
038800         TO WS-CLM-CALC-LINE-PRMRY-PD(WS-LINE-SUB).
038900*    RETURN POINT FOR THE PERFORM ... THRU 160-EXIT ABOVE.
039000 160-EXIT.
039100     EXIT.
039200 
039300******************************************************************
039400*    THIS PARAGRAPH EXPLODES CARR POSITION. IT IS PART OF THE
039500*    DIAGNOSIS-FACT GOLD-LAYER BUILD. THIS ROUTINE WAS LEFT
039600*    ALONE DURING THE SHOP'S Y2K REVIEW - SEE THE CHANGE LOG
039700*    ABOVE. THE FIELD WIDTHS AND EDIT RULES BELOW FOLLOW THE
039800*    SAME CONVENTIONS USED THROUGHOUT THE CLAIMS BATCH SUITE. A
039900*    FUTURE CHANGE HERE SHOULD BE LOGGED IN THE CHANGE LOG AT
040000*    THE TOP OF THIS PROGRAM, NOT LEFT AS A LOOSE COMMENT. THIS
040100*    STEP RUNS ONCE PER INVOCATION OF THE PARAGRAPH THAT
040200*    PERFORMS IT AND DOES NOT LOOP ON ITS OWN. KEEP THIS LOGIC
040300*    IN SYNC WITH THE MATCHING PARAGRAPH IN THE SHOP'S OTHER
040400*    STANDARDIZE PROGRAMS IF THE RULE EVER CHANGES. DO NOT
040500*    REORDER THE STATEMENTS BELOW WITHOUT CHECKING THE
040600*    PARAGRAPHS THAT PERFORM THIS ONE - SEVERAL RELY ON THE
040700*    ORDER OF THE MOVES AND ADDS. THIS PARAGRAPH WAS WRITTEN TO
040800*    MATCH THE SAME PATTERN USED BY THE OTHER BRONZE-LAYER
040900*    PROGRAMS IN THIS SUITE.
041000******************************************************************
041100 170-EXPLODE-CARR-POSITION.
041200     IF CLMC-DGNS-CD(WS-POSITION-SUB) NOT = SPACES
041300         MOVE SPACES TO FACT-DIAGNOSIS-REC
041400         MOVE CLMC-BENE-ID  TO DGF-BENE-ID
041500         MOVE CLMC-CLAIM-ID TO DGF-CLAIM-ID
041600         MOVE CLMC-DGNS-CD(WS-POSITION-SUB)
041700                            TO DGF-DIAGNOSIS-CODE
041800         MOVE WS-POSITION-SUB TO DGF-DIAGNOSIS-POSITION
041900         MOVE WS-CLM-CALC-MEDICARE-PMT TO DGF-PAYMENT
042000         MOVE "CARRIER   "    TO DGF-CLAIM-TYPE
042100         MOVE CLMC-YEAR       TO DGF-YEAR
042200         MOVE CLMC-ID-PREFIX  TO DGF-BENE-ID-PREFIX
042300         PERFORM 300-LOOKUP-DESCRIPTION THRU 300-EXIT
042400         WRITE FACT-DIAGNOSIS-REC
042500         ADD 1 TO RECORDS-WRITTEN
042600     END-IF.
042700*    RETURN POINT FOR THE PERFORM ... THRU 170-EXIT ABOVE.
042800 170-EXIT.
042900     EXIT.
043000 
043100******************************************************************
043200*    THIS PARAGRAPH LOOKS UP DESCRIPTION. IT IS PART OF THE
043300*    DIAGNOSIS-FACT GOLD-LAYER BUILD. CONTROL RETURNS TO THE
043400*    CALLING PERFORM VIA THE EXIT PARAGRAPH IMMEDIATELY BELOW.
043500*    NO OTHER PARAGRAPH IN THIS PROGRAM SHOULD RESET THE
043600*    WORKING-STORAGE FIELDS TOUCHED HERE. THIS ROUTINE WAS LEFT
043700*    ALONE DURING THE SHOP'S Y2K REVIEW - SEE THE CHANGE LOG
043800*    ABOVE. THE FIELD WIDTHS AND EDIT RULES BELOW FOLLOW THE
043900*    SAME CONVENTIONS USED THROUGHOUT THE CLAIMS BATCH SUITE. A
044000*    FUTURE CHANGE HERE SHOULD BE LOGGED IN THE CHANGE LOG AT
044100*    THE TOP OF THIS PROGRAM, NOT LEFT AS A LOOSE COMMENT. THIS
044200*    STEP RUNS ONCE PER INVOCATION OF THE PARAGRAPH THAT
044300*    PERFORMS IT AND DOES NOT LOOP ON ITS OWN. KEEP THIS LOGIC
044400*    IN SYNC WITH THE MATCHING PARAGRAPH IN THE SHOP'S OTHER
044500*    STANDARDIZE PROGRAMS IF THE RULE EVER CHANGES. DO NOT
044600*    REORDER THE STATEMENTS BELOW WITHOUT CHECKING THE
044700*    PARAGRAPHS THAT PERFORM THIS ONE - SEVERAL RELY ON THE
044800*    ORDER OF THE MOVES AND ADDS.
044900******************************************************************
045000 300-LOOKUP-DESCRIPTION.
045100*  U5 BUSINESS RULES - "UNKNOWN" WHEN THE CODE IS NOT CARRIED IN
045200*  THE LOOKUP FILE.
045300     MOVE "300-LOOKUP-DESCRIPTION" TO PARA-NAME.
045400     MOVE "N" TO DESC-FOUND-SW.
045500     MOVE "Unknown" TO DGF-DIAGNOSIS-DESC.
045600     SEARCH ALL DIAG-TBL-ENTRY
045700         AT END
045800             MOVE "N" TO DESC-FOUND-SW
045900         WHEN DIAG-TBL-CODE(DIAG-IDX) = DGF-DIAGNOSIS-CODE
046000             MOVE "Y" TO DESC-FOUND-SW
046100             MOVE DIAG-TBL-DESC(DIAG-IDX) TO DGF-DIAGNOSIS-DESC
046200     END-SEARCH.
046300*    RETURN POINT FOR THE PERFORM ... THRU 300-EXIT ABOVE.
046400 300-EXIT.
046500     EXIT.
046600 
046700******************************************************************
046800*    THIS PARAGRAPH OPENS FILES. IT IS PART OF THE
046900*    DIAGNOSIS-FACT GOLD-LAYER BUILD. WHEN THIS PROGRAM IS
047000*    RECOMPILED UNDER A NEWER COMPILER RELEASE, RECHECK THIS
047100*    PARAGRAPH FOR ANY RESERVED-WORD CONFLICTS. THE SHOP
047200*    REVIEWED THIS PARAGRAPH DURING A LATER MAINTENANCE PASS
047300*    AND FOUND NO CHANGE NECESSARY. READ THE HEADER REMARKS AT
047400*    THE TOP OF THIS PROGRAM BEFORE MODIFYING THE LOGIC IN THIS
047500*    PARAGRAPH. THIS IS A LOW-LEVEL WORKER PARAGRAPH; IT IS NOT
047600*    INTENDED TO BE PERFORMED DIRECTLY FROM OUTSIDE ITS OWNING
047700*    SECTION. ANY CHANGE TO THE RECORD LAYOUT THIS PARAGRAPH
047800*    TOUCHES MUST BE COORDINATED WITH THE COPYBOOK OWNER. THE
047900*    COUNTERS UPDATED HERE FEED THE END-OF-JOB TOTALS DISPLAYED
048000*    BY THE CLEANUP PARAGRAPH. THIS PARAGRAPH FOLLOWS THE SAME
048100*    NUMBERING CONVENTION THE SHOP HAS USED SINCE THE EARLIEST
048200*    CLAIMS BATCH PROGRAMS. IF THIS STEP EVER NEEDS TO HANDLE A
048300*    SECOND RECORD TYPE, ADD A NEW PARAGRAPH RATHER THAN
048400*    BRANCHING INSIDE THIS ONE.
048500******************************************************************
048600 800-OPEN-FILES.
048700     MOVE "800-OPEN-FILES" TO PARA-NAME.
048800     OPEN INPUT DIAGLKUP-FILE, CLAIMINS-BRONZE, CLAIMCAR-BRONZE.
048900     OPEN OUTPUT DIAG-FACT, SYSOUT.
049000*    RETURN POINT FOR THE PERFORM ... THRU 800-EXIT ABOVE.
049100 800-EXIT.
049200     EXIT.
049300 
049400******************************************************************
049500*    THIS PARAGRAPH CLOSES FILES. IT IS PART OF THE
049600*    DIAGNOSIS-FACT GOLD-LAYER BUILD. THE SHOP REVIEWED THIS
049700*    PARAGRAPH DURING A LATER MAINTENANCE PASS AND FOUND NO
049800*    CHANGE NECESSARY. READ THE HEADER REMARKS AT THE TOP OF
049900*    THIS PROGRAM BEFORE MODIFYING THE LOGIC IN THIS PARAGRAPH.
050000*    THIS IS A LOW-LEVEL WORKER PARAGRAPH; IT IS NOT INTENDED
050100*    TO BE PERFORMED DIRECTLY FROM OUTSIDE ITS OWNING SECTION.
050200*    ANY CHANGE TO THE RECORD LAYOUT THIS PARAGRAPH TOUCHES
050300*    MUST BE COORDINATED WITH THE COPYBOOK OWNER. THE COUNTERS
050400*    UPDATED HERE FEED THE END-OF-JOB TOTALS DISPLAYED BY THE
050500*    CLEANUP PARAGRAPH. THIS PARAGRAPH FOLLOWS THE SAME
050600*    NUMBERING CONVENTION THE SHOP HAS USED SINCE THE EARLIEST
050700*    CLAIMS BATCH PROGRAMS. IF THIS STEP EVER NEEDS TO HANDLE A
050800*    SECOND RECORD TYPE, ADD A NEW PARAGRAPH RATHER THAN
050900*    BRANCHING INSIDE THIS ONE. THE SHOP'S CONVENTION IS ONE
051000*    PERFORM PER LOGICAL STEP, EVEN WHEN THE STEP IS SHORT, SO
051100*    THE MAIN-LINE STAYS READABLE.
051200******************************************************************
051300 850-CLOSE-FILES.
051400     MOVE "850-CLOSE-FILES" TO PARA-NAME.
051500     CLOSE DIAGLKUP-FILE, CLAIMINS-BRONZE, CLAIMCAR-BRONZE,
051600           DIAG-FACT, SYSOUT.
051700*    RETURN POINT FOR THE PERFORM ... THRU 850-EXIT ABOVE.
051800 850-EXIT.
051900     EXIT.
052000 
052100******************************************************************
052200*    THIS PARAGRAPH READS DIAGLKUP. IT IS PART OF THE
052300*    DIAGNOSIS-FACT GOLD-LAYER BUILD. THIS STEP RUNS ONCE PER
052400*    INVOCATION OF THE PARAGRAPH THAT PERFORMS IT AND DOES NOT
052500*    LOOP ON ITS OWN. KEEP THIS LOGIC IN SYNC WITH THE MATCHING
052600*    PARAGRAPH IN THE SHOP'S OTHER STANDARDIZE PROGRAMS IF THE
052700*    RULE EVER CHANGES. DO NOT REORDER THE STATEMENTS BELOW
052800*    WITHOUT CHECKING THE PARAGRAPHS THAT PERFORM THIS ONE -
052900*    SEVERAL RELY ON THE ORDER OF THE MOVES AND ADDS. THIS
053000*    PARAGRAPH WAS WRITTEN TO MATCH THE SAME PATTERN USED BY
053100*    THE OTHER BRONZE-LAYER PROGRAMS IN THIS SUITE. WHEN THIS
053200*    PROGRAM IS RECOMPILED UNDER A NEWER COMPILER RELEASE,
053300*    RECHECK THIS PARAGRAPH FOR ANY RESERVED-WORD CONFLICTS.
053400*    THE SHOP REVIEWED THIS PARAGRAPH DURING A LATER
053500*    MAINTENANCE PASS AND FOUND NO CHANGE NECESSARY. READ THE
053600*    HEADER REMARKS AT THE TOP OF THIS PROGRAM BEFORE MODIFYING
053700*    THE LOGIC IN THIS PARAGRAPH.
053800******************************************************************
053900 910-READ-DIAGLKUP.
054000     READ DIAGLKUP-FILE
054100         AT END MOVE "N" TO MORE-DIAGLKUP-SW
054200         GO TO 910-EXIT
054300     END-READ.
054400*    RETURN POINT FOR THE PERFORM ... THRU 910-EXIT ABOVE.
054500 910-EXIT.
054600     EXIT.
054700 
054800******************************************************************
054900*    THIS PARAGRAPH READS CLMI. IT IS PART OF THE
055000*    DIAGNOSIS-FACT GOLD-LAYER BUILD. KEEP THIS LOGIC IN SYNC
055100*    WITH THE MATCHING PARAGRAPH IN THE SHOP'S OTHER
055200*    STANDARDIZE PROGRAMS IF THE RULE EVER CHANGES. DO NOT
055300*    REORDER THE STATEMENTS BELOW WITHOUT CHECKING THE
055400*    PARAGRAPHS THAT PERFORM THIS ONE - SEVERAL RELY ON THE
055500*    ORDER OF THE MOVES AND ADDS. THIS PARAGRAPH WAS WRITTEN TO
055600*    MATCH THE SAME PATTERN USED BY THE OTHER BRONZE-LAYER
055700*    PROGRAMS IN THIS SUITE. WHEN THIS PROGRAM IS RECOMPILED
055800*    UNDER A NEWER COMPILER RELEASE, RECHECK THIS PARAGRAPH FOR
055900*    ANY RESERVED-WORD CONFLICTS. THE SHOP REVIEWED THIS
056000*    PARAGRAPH DURING A LATER MAINTENANCE PASS AND FOUND NO
056100*    CHANGE NECESSARY. READ THE HEADER REMARKS AT THE TOP OF
056200*    THIS PROGRAM BEFORE MODIFYING THE LOGIC IN THIS PARAGRAPH.
056300*    THIS IS A LOW-LEVEL WORKER PARAGRAPH; IT IS NOT INTENDED
056400*    TO BE PERFORMED DIRECTLY FROM OUTSIDE ITS OWNING SECTION.
056500******************************************************************
056600 920-READ-CLMI.
056700     READ CLAIMINS-BRONZE
056800         AT END MOVE "N" TO MORE-CLMI-SW
056900         GO TO 920-EXIT
057000     END-READ.
057100*    RETURN POINT FOR THE PERFORM ... THRU 920-EXIT ABOVE.
057200 920-EXIT.
057300     EXIT.
057400 
057500******************************************************************
057600*    THIS PARAGRAPH READS CLMC. IT IS PART OF THE
057700*    DIAGNOSIS-FACT GOLD-LAYER BUILD. THE SHOP REVIEWED THIS
057800*    PARAGRAPH DURING A LATER MAINTENANCE PASS AND FOUND NO
057900*    CHANGE NECESSARY. READ THE HEADER REMARKS AT THE TOP OF
058000*    THIS PROGRAM BEFORE MODIFYING THE LOGIC IN THIS PARAGRAPH.
058100*    THIS IS A LOW-LEVEL WORKER PARAGRAPH; IT IS NOT INTENDED
058200*    TO BE PERFORMED DIRECTLY FROM OUTSIDE ITS OWNING SECTION.
058300*    ANY CHANGE TO THE RECORD LAYOUT THIS PARAGRAPH TOUCHES
058400*    MUST BE COORDINATED WITH THE COPYBOOK OWNER. THE COUNTERS
058500*    UPDATED HERE FEED THE END-OF-JOB TOTALS DISPLAYED BY THE
058600*    CLEANUP PARAGRAPH. THIS PARAGRAPH FOLLOWS THE SAME
058700*    NUMBERING CONVENTION THE SHOP HAS USED SINCE THE EARLIEST
058800*    CLAIMS BATCH PROGRAMS. IF THIS STEP EVER NEEDS TO HANDLE A
058900*    SECOND RECORD TYPE, ADD A NEW PARAGRAPH RATHER THAN
059000*    BRANCHING INSIDE THIS ONE. THE SHOP'S CONVENTION IS ONE
059100*    PERFORM PER LOGICAL STEP, EVEN WHEN THE STEP IS SHORT, SO
059200*    THE MAIN-LINE STAYS READABLE.
059300******************************************************************
059400 930-READ-CLMC.
059500     READ CLAIMCAR-BRONZE
059600         AT END MOVE "N" TO MORE-CLMC-SW
059700         GO TO 930-EXIT
059800     END-READ.
059900*    RETURN POINT FOR THE PERFORM ... THRU 930-EXIT ABOVE.
060000 930-EXIT.
060100     EXIT.
060200 
060300******************************************************************
060400*    THIS PARAGRAPH HANDLES END-OF-JOB CLEANUP AND TOTALS. IT
060500*    IS PART OF THE DIAGNOSIS-FACT GOLD-LAYER BUILD. READ THE
060600*    HEADER REMARKS AT THE TOP OF THIS PROGRAM BEFORE MODIFYING
060700*    THE LOGIC IN THIS PARAGRAPH. THIS IS A LOW-LEVEL WORKER
060800*    PARAGRAPH; IT IS NOT INTENDED TO BE PERFORMED DIRECTLY
060900*    FROM OUTSIDE ITS OWNING SECTION. ANY CHANGE TO THE RECORD
061000*    LAYOUT THIS PARAGRAPH TOUCHES MUST BE COORDINATED WITH THE
061100*    COPYBOOK OWNER. THE COUNTERS UPDATED HERE FEED THE
061200*    END-OF-JOB TOTALS DISPLAYED BY THE CLEANUP PARAGRAPH. THIS
061300*    PARAGRAPH FOLLOWS THE SAME NUMBERING CONVENTION THE SHOP
061400*    HAS USED SINCE THE EARLIEST CLAIMS BATCH PROGRAMS. IF THIS
061500*    STEP EVER NEEDS TO HANDLE A SECOND RECORD TYPE, ADD A NEW
061600*    PARAGRAPH RATHER THAN BRANCHING INSIDE THIS ONE. THE
061700*    SHOP'S CONVENTION IS ONE PERFORM PER LOGICAL STEP, EVEN
061800*    WHEN THE STEP IS SHORT, SO THE MAIN-LINE STAYS READABLE.
061900*    THIS PARAGRAPH DOES NOT OPEN OR CLOSE ANY FILE ITSELF;
062000*    THAT IS HANDLED BY THE HOUSEKEEPING AND CLEANUP
062100*    PARAGRAPHS.
062200******************************************************************
062300 999-CLEANUP.
062400     MOVE "999-CLEANUP" TO PARA-NAME.
062500     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
062600     DISPLAY "** DIAGNOSIS CODES LOADED **".
062700     DISPLAY DIAG-TABLE-COUNT.
062800     DISPLAY "** DIAGNOSIS FACT RECORDS WRITTEN **".
062900     DISPLAY RECORDS-WRITTEN.
063000     DISPLAY "******** NORMAL END OF JOB FACDIAG ********".
063100*    RETURN POINT FOR THE PERFORM ... THRU 999-EXIT ABOVE.
063200 999-EXIT.
063300     EXIT.
063400 
063500 1000-ABEND-RTN.
063600     WRITE SYSOUT-REC FROM ABEND-REC.
063700     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
063800     DISPLAY "*** ABNORMAL END OF JOB - FACDIAG ***" UPON CONSOLE.
063900     DIVIDE ZERO-VAL INTO ONE-VAL.
064000 
