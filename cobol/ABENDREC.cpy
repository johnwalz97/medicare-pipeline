000100******************************************************************
000200*    ABENDREC  --  COMMON SYSOUT DUMP LINE FOR ABEND TRAPS
000300*    WRITTEN FROM BY ANY PROGRAM ROUTING TO ITS 1000-ABEND-RTN
000400******************************************************************
000500 01  ABEND-REC.
000600     05  PARA-NAME               PIC X(20).
000700     05  ABEND-REASON            PIC X(60).
000800     05  EXPECTED-VAL            PIC X(15).
000900     05  ACTUAL-VAL              PIC X(15).
001000     05  FILLER                  PIC X(20).
001100 
001200 77  ZERO-VAL                    PIC S9(1) VALUE 0.
001300 77  ONE-VAL                     PIC S9(1) VALUE 1.
001400 
