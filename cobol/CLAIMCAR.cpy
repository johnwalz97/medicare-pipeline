000100******************************************************************
000200*    CLAIMCAR  --  STANDARDIZED (BRONZE) CARRIER/PHYSICIAN CLAIM
000300*    ONE RECORD PER CLAIM, 13 LINE SLOTS PER RECORD, PLUS A
000400*    TRAILER REC CARRYING THE RECORD COUNT TO THE NEXT JOB STEP
000500******************************************************************
000600 01  CLMC-DTL-REC.
000700     05  CLMC-REC-TYPE           PIC X(01).
000800         88  CLMC-DETAIL-REC      VALUE "D".
000900         88  CLMC-TRAILER-REC     VALUE "T".
001000     05  CLMC-DETAIL-AREA.
001100         10  CLMC-BENE-ID             PIC X(16).
001200         10  CLMC-CLAIM-ID            PIC X(15).
001300         10  CLMC-FROM-DATE           PIC 9(08).
001400         10  CLMC-THRU-DATE           PIC 9(08).
001500         10  CLMC-DGNS-CD OCCURS 8 TIMES
001600                                  PIC X(05).
001700         10  CLMC-LINE-ITEM OCCURS 13 TIMES.
001800             15  CLMC-PRF-PHYSN-NPI      PIC X(10).
001900             15  CLMC-LINE-NCH-PMT-AMT   PIC S9(8)V99.
002000             15  CLMC-LINE-PRMRY-PD-AMT  PIC S9(8)V99.
002100         10  CLMC-YEAR                PIC 9(04).
002200         10  CLMC-SAMPLE-ID           PIC X(10).
002300         10  CLMC-ID-PREFIX           PIC X(02).
002400         10  FILLER                   PIC X(26).
002500     05  CLMC-TRAILER-AREA REDEFINES CLMC-DETAIL-AREA.
002600         10  CLMC-TRLR-RECORD-COUNT   PIC 9(09) COMP.
002700         10  CLMC-TRLR-DROPPED-COUNT  PIC 9(09) COMP.
002800         10  FILLER                   PIC X(511).
002900 
