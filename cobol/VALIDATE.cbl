000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  VALIDATE.
000400 AUTHOR. T G HALVERSON.
000500 INSTALLATION. CLAIMS SYSTEMS DEVELOPMENT.
000600 DATE-WRITTEN. 05/14/90.
000700 DATE-COMPILED. 05/14/90.
000800 SECURITY. NON-CONFIDENTIAL.
000900 
001000******************************************************************
001100*REMARKS.
001200*
001300*          THIS PROGRAM IS THE LAST STEP OF THE CLAIMS BATCH
001400*          CYCLE.  IT OPENS EVERY BRONZE, SILVER AND GOLD FILE
001500*          PRODUCED BY THE EARLIER STEPS, COUNTS THE TABLES AND
001600*          RECORDS FOUND IN EACH LAYER, AND FLAGS A TABLE WITH
001700*          NO DATA FILE, A TABLE WITH NO RECORDS, OR A RECORD
001800*          MISSING THE MEMBER (BENE-ID) FIELD.  A LAYER IS
001900*          CONSIDERED VALID WHEN IT HAS AT LEAST ONE TABLE AND
002000*          NO ISSUES.  THE VALIDATION REPORT IS WRITTEN TO THE
002100*          UT-S-VALRPT DD AND A NON-ZERO RETURN CODE IS SET SO
002200*          THE JCL WILL NOT LET A DOWNSTREAM STEP RUN AGAINST
002300*          BAD DATA.
002400*
002500******************************************************************
002600*  CHANGE LOG
002700*  ----------------------------------------------------------
002800*  DATE      BY   TICKET      DESCRIPTION
002900*  --------  ---  ----------  ---------------------------------
003000*  05/14/90  TGH  CR-0577     INITIAL VERSION (BATCH FLOW AND
003100*                             BUSINESS RULES U9).
003200*  06/03/98  DWK  Y2K-0071    Y2K REVIEW - JOB-DATE TRACE FIELD
003300*                             ACCEPTS A 4-DIGIT CENTURY FROM THE
003400*                             SYSTEM CLOCK; NO WINDOWING NEEDED.
003500*  02/11/03  RMP  CR-0603     ADDED THE INPATIENT/OUTPATIENT
003600*                             SPLIT COUNT WITHIN THE SHARED
003700*                             INSTITUTIONAL BRONZE FILE SO THE
003800*                             REPORT REFLECTS ALL FIVE BRONZE
003900*                             RECORD TYPES.
004000*  09/19/03  TGH  CR-0641     ADDED THE OVERALL ROW COUNT TRACE
004100*                             DISPLAY TO THE END-OF-JOB MESSAGE.
004200*  11/06/04  RMP  CR-0691     CORRECTED THE DIM-PROVIDER CHECK
004300*                             TO SKIP THE MEMBER-ID TEST - THAT
004400*                             TABLE CARRIES NO BENE-ID FIELD.
004500*  08/30/09  LNW  CR-0844     RECOMPILED UNDER UPDATED SHOP
004600*                             STANDARDS; NO LOGIC CHANGE.
004700******************************************************************
004800 
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SOURCE-COMPUTER. IBM-390.
005200 OBJECT-COMPUTER. IBM-390.
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM.
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700     SELECT SYSOUT
005800     ASSIGN TO UT-S-SYSOUT
005900       ORGANIZATION IS SEQUENTIAL.
006000 
006100     SELECT VALID-REPORT
006200     ASSIGN TO UT-S-VALRPT
006300       ORGANIZATION IS SEQUENTIAL.
006400 
006500     SELECT BENE-BRONZE
006600     ASSIGN TO UT-S-BENEBRZ
006700       ORGANIZATION IS SEQUENTIAL
006800       FILE STATUS IS BENEBRZ-STATUS.
006900 
007000     SELECT CLAIMINS-BRONZE
007100     ASSIGN TO UT-S-CIBRZ
007200       ORGANIZATION IS SEQUENTIAL
007300       FILE STATUS IS CIBRZ-STATUS.
007400 
007500     SELECT CLAIMCAR-BRONZE
007600     ASSIGN TO UT-S-CCBRZ
007700       ORGANIZATION IS SEQUENTIAL
007800       FILE STATUS IS CCBRZ-STATUS.
007900 
008000     SELECT RXEVENT-BRONZE
008100     ASSIGN TO UT-S-RXBRZ
008200       ORGANIZATION IS SEQUENTIAL
008300       FILE STATUS IS RXBRZ-STATUS.
008400 
008500     SELECT BENEDIM-FILE
008600     ASSIGN TO UT-S-BENEDIM
008700       ORGANIZATION IS SEQUENTIAL
008800       FILE STATUS IS BENEDIM-STATUS.
008900 
009000     SELECT PROVDIM-FILE
009100     ASSIGN TO UT-S-PROVDIM
009200       ORGANIZATION IS SEQUENTIAL
009300       FILE STATUS IS PROVDIM-STATUS.
009400 
009500     SELECT CLAIMFACT-FILE
009600     ASSIGN TO UT-S-CLMFACT
009700       ORGANIZATION IS SEQUENTIAL
009800       FILE STATUS IS CLMFACT-STATUS.
009900 
010000     SELECT DIAGFACT-FILE
010100     ASSIGN TO UT-S-DIAGFACT
010200       ORGANIZATION IS SEQUENTIAL
010300       FILE STATUS IS DIAGFACT-STATUS.
010400 
010500     SELECT RXFACT-FILE
010600     ASSIGN TO UT-S-RXFACT
010700       ORGANIZATION IS SEQUENTIAL
010800       FILE STATUS IS RXFACT-STATUS.
010900 
011000     SELECT MBRMETRC-FILE
011100     ASSIGN TO UT-S-MBRMETR
011200       ORGANIZATION IS SEQUENTIAL
011300       FILE STATUS IS MBRMETRC-STATUS.
011400 
011500     SELECT TOPDIAG-FILE
011600     ASSIGN TO UT-S-TOPDIAG
011700       ORGANIZATION IS SEQUENTIAL
011800       FILE STATUS IS TOPDIAG-STATUS.
011900 
012000 DATA DIVISION.
012100 FILE SECTION.
012200 FD  SYSOUT
012300     RECORDING MODE IS F
012400     LABEL RECORDS ARE STANDARD
012500     RECORD CONTAINS 130 CHARACTERS
012600     BLOCK CONTAINS 0 RECORDS
012700     DATA RECORD IS SYSOUT-REC.
012800 01  SYSOUT-REC  PIC X(130).
012900 
013000 FD  VALID-REPORT
013100     RECORDING MODE IS F
013200     LABEL RECORDS ARE STANDARD
013300     RECORD CONTAINS 132 CHARACTERS
013400     BLOCK CONTAINS 0 RECORDS
013500     DATA RECORD IS VRPT-REC.
013600 01  VRPT-REC  PIC X(132).
013700 
013800 FD  BENE-BRONZE
013900     RECORDING MODE IS F
014000     LABEL RECORDS ARE STANDARD
014100     RECORD CONTAINS 200 CHARACTERS
014200     BLOCK CONTAINS 0 RECORDS
014300     DATA RECORD IS BENE-DTL-REC.
014400 COPY BENEDATA.
014500 
014600 FD  CLAIMINS-BRONZE
014700     RECORDING MODE IS F
014800     LABEL RECORDS ARE STANDARD
014900     RECORD CONTAINS 250 CHARACTERS
015000     BLOCK CONTAINS 0 RECORDS
015100     DATA RECORD IS CLMI-DTL-REC.
015200 COPY CLAIMINS.
015300 
015400 FD  CLAIMCAR-BRONZE
015500     RECORDING MODE IS F
015600     LABEL RECORDS ARE STANDARD
015700     RECORD CONTAINS 520 CHARACTERS
015800     BLOCK CONTAINS 0 RECORDS
015900     DATA RECORD IS CLMC-DTL-REC.
016000 COPY CLAIMCAR.
016100 
016200 FD  RXEVENT-BRONZE
016300     RECORDING MODE IS F
016400     LABEL RECORDS ARE STANDARD
016500     RECORD CONTAINS 100 CHARACTERS
016600     BLOCK CONTAINS 0 RECORDS
016700     DATA RECORD IS RXEV-DTL-REC.
016800 COPY RXEVENT.
016900 
017000 FD  BENEDIM-FILE
017100     RECORDING MODE IS F
017200     LABEL RECORDS ARE STANDARD
017300     RECORD CONTAINS 100 CHARACTERS
017400     BLOCK CONTAINS 0 RECORDS
017500     DATA RECORD IS DIM-BENE-REC.
017600 COPY BENEDIM.
017700 
017800 FD  PROVDIM-FILE
017900     RECORDING MODE IS F
018000     LABEL RECORDS ARE STANDARD
018100     RECORD CONTAINS 30 CHARACTERS
018200     BLOCK CONTAINS 0 RECORDS
018300     DATA RECORD IS DIM-PROVIDER-REC.
018400 COPY PROVDIM.
018500 
018600 FD  CLAIMFACT-FILE
018700     RECORDING MODE IS F
018800     LABEL RECORDS ARE STANDARD
018900     RECORD CONTAINS 90 CHARACTERS
019000     BLOCK CONTAINS 0 RECORDS
019100     DATA RECORD IS FACT-CLAIM-REC.
019200 COPY CLAIMFAC.
019300 
019400 FD  DIAGFACT-FILE
019500     RECORDING MODE IS F
019600     LABEL RECORDS ARE STANDARD
019700     RECORD CONTAINS 90 CHARACTERS
019800     BLOCK CONTAINS 0 RECORDS
019900     DATA RECORD IS FACT-DIAGNOSIS-REC.
020000 COPY DIAGFAC.
020100 
020200 FD  RXFACT-FILE
020300     RECORDING MODE IS F
020400     LABEL RECORDS ARE STANDARD
020500     RECORD CONTAINS 90 CHARACTERS
020600     BLOCK CONTAINS 0 RECORDS
020700     DATA RECORD IS FACT-RX-REC.
020800 COPY RXFAC.
020900 
021000 FD  MBRMETRC-FILE
021100     RECORDING MODE IS F
021200     LABEL RECORDS ARE STANDARD
021300     RECORD CONTAINS 90 CHARACTERS
021400     BLOCK CONTAINS 0 RECORDS
021500     DATA RECORD IS MBR-YEAR-METRICS-REC.
021600 COPY MBRMETRC.
021700 
021800 FD  TOPDIAG-FILE
021900     RECORDING MODE IS F
022000     LABEL RECORDS ARE STANDARD
022100     RECORD CONTAINS 100 CHARACTERS
022200     BLOCK CONTAINS 0 RECORDS
022300     DATA RECORD IS TOP-DIAGNOSIS-REC.
022400 COPY DIAGTOP.
022500 
022600 WORKING-STORAGE SECTION.
022700 77  WS-BENEBRZ-MISS-ID-SW    PIC X(01) VALUE "N".
022800 77  WS-IP-MISS-ID-SW         PIC X(01) VALUE "N".
022900 01  FILE-STATUS-CODES.
023000     05  BENEBRZ-STATUS           PIC X(2).
023100         88  BENEBRZ-OPEN-OK        VALUE "00".
023200         88  BENEBRZ-EOF            VALUE "10".
023300     05  CIBRZ-STATUS             PIC X(2).
023400         88  CIBRZ-OPEN-OK          VALUE "00".
023500         88  CIBRZ-EOF              VALUE "10".
023600     05  CCBRZ-STATUS             PIC X(2).
023700         88  CCBRZ-OPEN-OK          VALUE "00".
023800         88  CCBRZ-EOF              VALUE "10".
023900     05  RXBRZ-STATUS             PIC X(2).
024000         88  RXBRZ-OPEN-OK          VALUE "00".
024100         88  RXBRZ-EOF              VALUE "10".
024200     05  BENEDIM-STATUS           PIC X(2).
024300         88  BENEDIM-OPEN-OK        VALUE "00".
024400         88  BENEDIM-EOF            VALUE "10".
024500     05  PROVDIM-STATUS           PIC X(2).
024600         88  PROVDIM-OPEN-OK        VALUE "00".
024700         88  PROVDIM-EOF            VALUE "10".
024800     05  CLMFACT-STATUS           PIC X(2).
024900         88  CLMFACT-OPEN-OK        VALUE "00".
025000         88  CLMFACT-EOF            VALUE "10".
025100     05  DIAGFACT-STATUS          PIC X(2).
025200         88  DIAGFACT-OPEN-OK       VALUE "00".
025300         88  DIAGFACT-EOF           VALUE "10".
025400     05  RXFACT-STATUS            PIC X(2).
025500         88  RXFACT-OPEN-OK         VALUE "00".
025600         88  RXFACT-EOF             VALUE "10".
025700     05  MBRMETRC-STATUS          PIC X(2).
025800         88  MBRMETRC-OPEN-OK       VALUE "00".
025900         88  MBRMETRC-EOF           VALUE "10".
026000     05  TOPDIAG-STATUS           PIC X(2).
026100         88  TOPDIAG-OPEN-OK        VALUE "00".
026200         88  TOPDIAG-EOF            VALUE "10".
026300 
026400******************************************************************
026500*    ONE PAIR OF ROW-COUNT/FOUND-MEMBER-ID SWITCHES PER TABLE.
026600*    THE SHARED INSTITUTIONAL BRONZE FILE CARRIES TWO OF THE
026700*    FIVE BRONZE RECORD TYPES, SO IT GETS TWO ROW COUNTS.
026800******************************************************************
026900 01  TABLE-ROW-COUNTS.
027000     05  WS-BENEBRZ-ROWS          PIC 9(9) COMP.
027100     05  WS-IP-ROWS               PIC 9(9) COMP.
027200     05  WS-OP-ROWS               PIC 9(9) COMP.
027300     05  WS-CCBRZ-ROWS            PIC 9(9) COMP.
027400     05  WS-RXBRZ-ROWS            PIC 9(9) COMP.
027500     05  WS-BENEDIM-ROWS          PIC 9(9) COMP.
027600     05  WS-PROVDIM-ROWS          PIC 9(9) COMP.
027700     05  WS-CLMFACT-ROWS          PIC 9(9) COMP.
027800     05  WS-DIAGFACT-ROWS         PIC 9(9) COMP.
027900     05  WS-RXFACT-ROWS           PIC 9(9) COMP.
028000     05  WS-MBRMETRC-ROWS         PIC 9(9) COMP.
028100     05  WS-TOPDIAG-ROWS          PIC 9(9) COMP.
028200 
028300 01  TABLE-MEMBER-ID-SWITCHES.
028400     05  WS-OP-MISS-ID-SW         PIC X(01) VALUE "N".
028500     05  WS-CCBRZ-MISS-ID-SW      PIC X(01) VALUE "N".
028600     05  WS-RXBRZ-MISS-ID-SW      PIC X(01) VALUE "N".
028700     05  WS-BENEDIM-MISS-ID-SW    PIC X(01) VALUE "N".
028800     05  WS-CLMFACT-MISS-ID-SW    PIC X(01) VALUE "N".
028900     05  WS-DIAGFACT-MISS-ID-SW   PIC X(01) VALUE "N".
029000     05  WS-RXFACT-MISS-ID-SW     PIC X(01) VALUE "N".
029100     05  WS-MBRMETRC-MISS-ID-SW   PIC X(01) VALUE "N".
029200     05  WS-TOPDIAG-MISS-ID-SW    PIC X(01) VALUE "N".
029300 
029400******************************************************************
029500*    PER-LAYER TABLE COUNT, ROW COUNT, AND ISSUE COUNT.  A
029600*    LAYER IS VALID WHEN ITS TABLE COUNT IS GREATER THAN ZERO
029700*    AND ITS ISSUE COUNT IS ZERO.
029800******************************************************************
029900 01  LAYER-TOTALS.
030000     05  BRZ-TBL-COUNT            PIC 9(3) COMP.
030100     05  BRZ-ROW-COUNT            PIC 9(9) COMP.
030200     05  BRZ-ISSUE-COUNT          PIC 9(3) COMP.
030300     05  SLV-TBL-COUNT            PIC 9(3) COMP.
030400     05  SLV-ROW-COUNT            PIC 9(9) COMP.
030500     05  SLV-ISSUE-COUNT          PIC 9(3) COMP.
030600     05  GLD-TBL-COUNT            PIC 9(3) COMP.
030700     05  GLD-ROW-COUNT            PIC 9(9) COMP.
030800     05  GLD-ISSUE-COUNT          PIC 9(3) COMP.
030900 01  LAYER-TOTALS-NUM-VIEW REDEFINES LAYER-TOTALS.
031000     05  LAYER-TOTALS-ENTRY OCCURS 9 TIMES PIC 9(9) COMP.
031100 
031200 01  LAYER-STATUS-SWITCHES.
031300     05  BRZ-VALID-SW             PIC X(01) VALUE "N".
031400         88  BRZ-VALID              VALUE "Y".
031500     05  SLV-VALID-SW             PIC X(01) VALUE "N".
031600         88  SLV-VALID              VALUE "Y".
031700     05  GLD-VALID-SW             PIC X(01) VALUE "N".
031800         88  GLD-VALID              VALUE "Y".
031900 
032000******************************************************************
032100*    ISSUE LINE TABLE - ONE ENTRY PER ISSUE FOUND ACROSS ALL
032200*    THREE LAYERS, PRINTED UNDER THE OWNING LAYER'S SUMMARY LINE
032300******************************************************************
032400 01  ISSUE-COUNT                  PIC 9(3) COMP VALUE 0.
032500 01  ISSUE-IDX-CTR                PIC 9(3) COMP VALUE 0.
032600 01  ISSUE-TABLE.
032700     05  ISSUE-ENTRY OCCURS 60 TIMES INDEXED BY ISSUE-IDX.
032800         10  ISSUE-LAYER-TAG      PIC X(06).
032900         10  ISSUE-TEXT           PIC X(70).
033000 
033100 01  WS-ISSUE-PARMS.
033200     05  WS-ISSUE-LAYER-TAG       PIC X(06).
033300     05  WS-ISSUE-TEXT            PIC X(70).
033400 
033500******************************************************************
033600*    RUN-DATE TRACE FIELD FOR THE END-OF-JOB MESSAGE
033700******************************************************************
033800 01  WS-JOB-DATE-WORK             PIC 9(08).
033900 01  WS-JOB-DATE-BREAKOUT REDEFINES WS-JOB-DATE-WORK.
034000     05  WS-TRACE-JOB-CCYY        PIC 9(04).
034100     05  WS-TRACE-JOB-MM          PIC 9(02).
034200     05  WS-TRACE-JOB-DD          PIC 9(02).
034300 
034400******************************************************************
034500*    OVERALL ROW-COUNT TRACE WORK AREA FOR THE END-OF-JOB
034600*    MESSAGE - COMBINES THE THREE LAYER ROW COUNTS
034700******************************************************************
034800 01  WS-ROW-TOTAL-WORK            PIC 9(9) COMP.
034900 01  WS-ROW-TOTAL-NUM-VIEW REDEFINES WS-ROW-TOTAL-WORK.
035000     05  WS-ROW-TOTAL-DIGIT OCCURS 9 TIMES PIC 9.
035100 
035200 01  WS-OVERALL-STATUS            PIC X(06) VALUE SPACES.
035300 
035400******************************************************************
035500*    PRINT LINES FOR THE VALIDATION REPORT
035600******************************************************************
035700 01  WS-BLANK-LINE                PIC X(132) VALUE SPACES.
035800 
035900 01  WS-TITLE-LINE.
036000     05  FILLER                   PIC X(01) VALUE SPACES.
036100     05  FILLER                   PIC X(35)
036200         VALUE "=== DATA VALIDATION SUMMARY ===".
036300     05  FILLER                   PIC X(96) VALUE SPACES.
036400 
036500 01  WS-OVERALL-LINE.
036600     05  FILLER                   PIC X(01) VALUE SPACES.
036700     05  FILLER                   PIC X(21)
036800         VALUE "Overall validation: ".
036900     05  OVERALL-STATUS-O         PIC X(06).
037000     05  FILLER                   PIC X(104) VALUE SPACES.
037100 
037200 01  WS-LAYER-LINE.
037300     05  FILLER                   PIC X(01) VALUE SPACES.
037400     05  LAYER-SYMBOL-O           PIC X(04).
037500     05  FILLER                   PIC X(01) VALUE SPACES.
037600     05  LAYER-NAME-O             PIC X(06).
037700     05  FILLER                   PIC X(07) VALUE " layer:".
037800     05  LAYER-TBL-CNT-O          PIC ZZ9.
037900     05  FILLER                   PIC X(08) VALUE " tables,".
038000     05  LAYER-ROW-CNT-O          PIC ZZZ,ZZZ,ZZ9.
038100     05  FILLER                   PIC X(06) VALUE " rows.".
038200     05  FILLER                   PIC X(87) VALUE SPACES.
038300 
038400 01  WS-ISSUE-HDR-LINE.
038500     05  FILLER                   PIC X(03) VALUE SPACES.
038600     05  FILLER                   PIC X(08) VALUE "Issues:".
038700     05  FILLER                   PIC X(121) VALUE SPACES.
038800 
038900 01  WS-ISSUE-DETAIL-LINE.
039000     05  FILLER                   PIC X(05) VALUE SPACES.
039100     05  FILLER                   PIC X(02) VALUE "- ".
039200     05  ISSUE-DETAIL-O           PIC X(70).
039300     05  FILLER                   PIC X(55) VALUE SPACES.
039400 
039500 COPY ABENDREC.
039600 
039700 PROCEDURE DIVISION.
039800     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
039900     PERFORM 200-CHECK-BRONZE-LAYER THRU 200-EXIT.
040000     PERFORM 300-CHECK-SILVER-LAYER THRU 300-EXIT.
040100     PERFORM 400-CHECK-GOLD-LAYER THRU 400-EXIT.
040200     PERFORM 600-PRINT-SUMMARY THRU 600-EXIT.
040300     PERFORM 900-SET-RETURN-CODE THRU 900-EXIT.
040400     PERFORM 999-CLEANUP THRU 999-EXIT.
040500     GOBACK.
040600 
040700******************************************************************
040800*    THIS PARAGRAPH HANDLES THE START-OF-JOB HOUSEKEEPING. IT
040900*    IS PART OF THE END-OF-CYCLE BRONZE/SILVER/GOLD VALIDATION
041000*    PASS. THIS STEP RUNS ONCE PER INVOCATION OF THE PARAGRAPH
041100*    THAT PERFORMS IT AND DOES NOT LOOP ON ITS OWN. KEEP THIS
041200*    LOGIC IN SYNC WITH THE MATCHING PARAGRAPH IN THE SHOP'S
041300*    OTHER STANDARDIZE PROGRAMS IF THE RULE EVER CHANGES. DO
041400*    NOT REORDER THE STATEMENTS BELOW WITHOUT CHECKING THE
041500*    PARAGRAPHS THAT PERFORM THIS ONE - SEVERAL RELY ON THE
041600*    ORDER OF THE MOVES AND ADDS. THIS PARAGRAPH WAS WRITTEN TO
041700*    MATCH THE SAME PATTERN USED BY THE OTHER BRONZE-LAYER
041800*    PROGRAMS IN THIS SUITE. WHEN THIS PROGRAM IS RECOMPILED
041900*    UNDER A NEWER COMPILER RELEASE, RECHECK THIS PARAGRAPH FOR
042000*    ANY RESERVED-WORD CONFLICTS. THE SHOP REVIEWED THIS
042100*    PARAGRAPH DURING A LATER MAINTENANCE PASS AND FOUND NO
042200*    CHANGE NECESSARY. READ THE HEADER REMARKS AT THE TOP OF
042300*    THIS PROGRAM BEFORE MODIFYING THE LOGIC IN THIS PARAGRAPH.
042400*    THIS IS A LOW-LEVEL WORKER PARAGRAPH; IT IS NOT INTENDED
042500*    TO BE PERFORMED DIRECTLY FROM OUTSIDE ITS OWNING SECTION.
042600*    ANY CHANGE TO THE RECORD LAYOUT THIS PARAGRAPH TOUCHES
042700*    MUST BE COORDINATED WITH THE COPYBOOK OWNER.
042800******************************************************************
042900 000-HOUSEKEEPING.
043000     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
043100     DISPLAY "******** BEGIN JOB VALIDATE ********".
043200     ACCEPT WS-JOB-DATE-WORK FROM DATE YYYYMMDD.
043300     INITIALIZE TABLE-ROW-COUNTS TABLE-MEMBER-ID-SWITCHES
043400                LAYER-TOTALS.
043500     PERFORM 800-OPEN-REPORT-FILES THRU 800-EXIT.
043600*    RETURN POINT FOR THE PERFORM ... THRU 000-EXIT ABOVE.
043700 000-EXIT.
043800     EXIT.
043900 
044000******************************************************************
044100*    BRONZE LAYER - FIVE STANDARDIZED RECORD TYPES OVER FOUR
044200*    PHYSICAL FILES (THE INSTITUTIONAL FILE CARRIES BOTH THE
044300*    INPATIENT AND OUTPATIENT TYPES)
044400******************************************************************
044500******************************************************************
044600*    THIS PARAGRAPH CHECKS BRONZE LAYER. IT IS PART OF THE
044700*    END-OF-CYCLE BRONZE/SILVER/GOLD VALIDATION PASS. THIS
044800*    ROUTINE WAS LEFT ALONE DURING THE SHOP'S Y2K REVIEW - SEE
044900*    THE CHANGE LOG ABOVE. THE FIELD WIDTHS AND EDIT RULES
045000*    BELOW FOLLOW THE SAME CONVENTIONS USED THROUGHOUT THE
045100*    CLAIMS BATCH SUITE. A FUTURE CHANGE HERE SHOULD BE LOGGED
045200*    IN THE CHANGE LOG AT THE TOP OF THIS PROGRAM, NOT LEFT AS
045300*    A LOOSE COMMENT. THIS STEP RUNS ONCE PER INVOCATION OF THE
045400*    PARAGRAPH THAT PERFORMS IT AND DOES NOT LOOP ON ITS OWN.
045500*    KEEP THIS LOGIC IN SYNC WITH THE MATCHING PARAGRAPH IN THE
045600*    SHOP'S OTHER STANDARDIZE PROGRAMS IF THE RULE EVER
045700*    CHANGES. DO NOT REORDER THE STATEMENTS BELOW WITHOUT
045800*    CHECKING THE PARAGRAPHS THAT PERFORM THIS ONE - SEVERAL
045900*    RELY ON THE ORDER OF THE MOVES AND ADDS. THIS PARAGRAPH
046000*    WAS WRITTEN TO MATCH THE SAME PATTERN USED BY THE OTHER
046100*    BRONZE-LAYER PROGRAMS IN THIS SUITE. WHEN THIS PROGRAM IS
046200*    RECOMPILED UNDER A NEWER COMPILER RELEASE, RECHECK THIS
046300*    PARAGRAPH FOR ANY RESERVED-WORD CONFLICTS. THE SHOP
046400*    REVIEWED THIS PARAGRAPH DURING A LATER MAINTENANCE PASS
046500*    AND FOUND NO CHANGE NECESSARY.
046600******************************************************************
046700 200-CHECK-BRONZE-LAYER.
046800     MOVE "200-CHECK-BRONZE-LAYER" TO PARA-NAME.
046900     PERFORM 210-CHECK-BENE-BRONZE THRU 210-EXIT.
047000     PERFORM 220-CHECK-INST-BRONZE THRU 220-EXIT.
047100     PERFORM 230-CHECK-CARRIER-BRONZE THRU 230-EXIT.
047200     PERFORM 240-CHECK-RX-BRONZE THRU 240-EXIT.
047300     IF BRZ-TBL-COUNT > 0 AND BRZ-ISSUE-COUNT = 0
047400         SET BRZ-VALID TO TRUE.
047500*    RETURN POINT FOR THE PERFORM ... THRU 200-EXIT ABOVE.
047600 200-EXIT.
047700     EXIT.
047800 
047900******************************************************************
048000*    THIS PARAGRAPH CHECKS BENE BRONZE. IT IS PART OF THE
048100*    END-OF-CYCLE BRONZE/SILVER/GOLD VALIDATION PASS. THE FIELD
048200*    WIDTHS AND EDIT RULES BELOW FOLLOW THE SAME CONVENTIONS
048300*    USED THROUGHOUT THE CLAIMS BATCH SUITE. A FUTURE CHANGE
048400*    HERE SHOULD BE LOGGED IN THE CHANGE LOG AT THE TOP OF THIS
048500*    PROGRAM, NOT LEFT AS A LOOSE COMMENT. THIS STEP RUNS ONCE
048600*    PER INVOCATION OF THE PARAGRAPH THAT PERFORMS IT AND DOES
048700*    NOT LOOP ON ITS OWN. KEEP THIS LOGIC IN SYNC WITH THE
048800*    MATCHING PARAGRAPH IN THE SHOP'S OTHER STANDARDIZE
048900*    PROGRAMS IF THE RULE EVER CHANGES. DO NOT REORDER THE
049000*    STATEMENTS BELOW WITHOUT CHECKING THE PARAGRAPHS THAT
049100*    PERFORM THIS ONE - SEVERAL RELY ON THE ORDER OF THE MOVES
049200*    AND ADDS. THIS PARAGRAPH WAS WRITTEN TO MATCH THE SAME
049300*    PATTERN USED BY THE OTHER BRONZE-LAYER PROGRAMS IN THIS
049400*    SUITE. WHEN THIS PROGRAM IS RECOMPILED UNDER A NEWER
049500*    COMPILER RELEASE, RECHECK THIS PARAGRAPH FOR ANY
049600*    RESERVED-WORD CONFLICTS. THE SHOP REVIEWED THIS PARAGRAPH
049700*    DURING A LATER MAINTENANCE PASS AND FOUND NO CHANGE
049800*    NECESSARY.
049900******************************************************************
050000 210-CHECK-BENE-BRONZE.
050100     MOVE "210-CHECK-BENE-BRONZE" TO PARA-NAME.
050200     OPEN INPUT BENE-BRONZE.
050300     IF NOT BENEBRZ-OPEN-OK
050400         MOVE "BRONZE" TO WS-ISSUE-LAYER-TAG
050500         MOVE "NO DATA FILES FOUND FOR BENEFICIARY BRONZE"
050600             TO WS-ISSUE-TEXT
050700         PERFORM 280-RECORD-ISSUE THRU 280-EXIT
050800     ELSE
050900         ADD 1 TO BRZ-TBL-COUNT
051000         PERFORM 211-READ-BENE-BRONZE THRU 211-EXIT
051100         PERFORM 212-TALLY-BENE-BRONZE THRU 212-EXIT
051200                 UNTIL BENEBRZ-EOF
051300         CLOSE BENE-BRONZE
051400         IF WS-BENEBRZ-ROWS = 0
051500             MOVE "BRONZE" TO WS-ISSUE-LAYER-TAG
051600             MOVE "EMPTY TABLE - BENEFICIARY BRONZE"
051700                 TO WS-ISSUE-TEXT
051800             PERFORM 280-RECORD-ISSUE THRU 280-EXIT
051900         ELSE
052000             ADD WS-BENEBRZ-ROWS TO BRZ-ROW-COUNT
052100         END-IF
052200         IF WS-BENEBRZ-MISS-ID-SW = "Y"
052300             MOVE "BRONZE" TO WS-ISSUE-LAYER-TAG
052400             MOVE "MISSING MEMBER ID IN BENEFICIARY BRONZE"
052500                 TO WS-ISSUE-TEXT
052600             PERFORM 280-RECORD-ISSUE THRU 280-EXIT
052700         END-IF
052800     END-IF.
052900*    RETURN POINT FOR THE PERFORM ... THRU 210-EXIT ABOVE.
053000 210-EXIT.
053100     EXIT.
053200 
053300******************************************************************
053400*    THIS PARAGRAPH READS BENE BRONZE. IT IS PART OF THE
053500*    END-OF-CYCLE BRONZE/SILVER/GOLD VALIDATION PASS. KEEP THIS
053600*    LOGIC IN SYNC WITH THE MATCHING PARAGRAPH IN THE SHOP'S
053700*    OTHER STANDARDIZE PROGRAMS IF THE RULE EVER CHANGES. DO
053800*    NOT REORDER THE STATEMENTS BELOW WITHOUT CHECKING THE
053900*    PARAGRAPHS THAT PERFORM THIS ONE - SEVERAL RELY ON THE
054000*    ORDER OF THE MOVES AND ADDS. THIS PARAGRAPH WAS WRITTEN TO
054100*    MATCH THE SAME PATTERN USED BY THE OTHER BRONZE-LAYER
054200*    PROGRAMS IN THIS SUITE. WHEN THIS PROGRAM IS RECOMPILED
054300*    UNDER A NEWER COMPILER RELEASE, RECHECK THIS PARAGRAPH FOR
054400*    ANY RESERVED-WORD CONFLICTS. THE SHOP REVIEWED THIS
054500*    PARAGRAPH DURING A LATER MAINTENANCE PASS AND FOUND NO
054600*    CHANGE NECESSARY. READ THE HEADER REMARKS AT THE TOP OF
054700*    THIS PROGRAM BEFORE MODIFYING THE LOGIC IN THIS PARAGRAPH.
054800*    THIS IS A LOW-LEVEL WORKER PARAGRAPH; IT IS NOT INTENDED
054900*    TO BE PERFORMED DIRECTLY FROM OUTSIDE ITS OWNING SECTION.
055000*    ANY CHANGE TO THE RECORD LAYOUT THIS PARAGRAPH TOUCHES
055100*    MUST BE COORDINATED WITH THE COPYBOOK OWNER. THE COUNTERS
055200*    UPDATED HERE FEED THE END-OF-JOB TOTALS DISPLAYED BY THE
055300*    CLEANUP PARAGRAPH.
055400******************************************************************
055500 211-READ-BENE-BRONZE.
055600     READ BENE-BRONZE
055700         AT END SET BENEBRZ-EOF TO TRUE
055800         GO TO 211-EXIT
055900     END-READ.
056000*    RETURN POINT FOR THE PERFORM ... THRU 211-EXIT ABOVE.
056100 211-EXIT.
056200     EXIT.
056300 
056400******************************************************************
056500*    THIS PARAGRAPH TALLIES BENE BRONZE. IT IS PART OF THE
056600*    END-OF-CYCLE BRONZE/SILVER/GOLD VALIDATION PASS. WHEN THIS
056700*    PROGRAM IS RECOMPILED UNDER A NEWER COMPILER RELEASE,
056800*    RECHECK THIS PARAGRAPH FOR ANY RESERVED-WORD CONFLICTS.
056900*    THE SHOP REVIEWED THIS PARAGRAPH DURING A LATER
057000*    MAINTENANCE PASS AND FOUND NO CHANGE NECESSARY. READ THE
057100*    HEADER REMARKS AT THE TOP OF THIS PROGRAM BEFORE MODIFYING
057200*    THE LOGIC IN THIS PARAGRAPH. THIS IS A LOW-LEVEL WORKER
057300*    PARAGRAPH; IT IS NOT INTENDED TO BE PERFORMED DIRECTLY
057400*    FROM OUTSIDE ITS OWNING SECTION. ANY CHANGE TO THE RECORD
057500*    LAYOUT THIS PARAGRAPH TOUCHES MUST BE COORDINATED WITH THE
057600*    COPYBOOK OWNER. THE COUNTERS UPDATED HERE FEED THE
057700*    END-OF-JOB TOTALS DISPLAYED BY THE CLEANUP PARAGRAPH. THIS
057800*    PARAGRAPH FOLLOWS THE SAME NUMBERING CONVENTION THE SHOP
057900*    HAS USED SINCE THE EARLIEST CLAIMS BATCH PROGRAMS. IF THIS
058000*    STEP EVER NEEDS TO HANDLE A SECOND RECORD TYPE, ADD A NEW
058100*    PARAGRAPH RATHER THAN BRANCHING INSIDE THIS ONE. THE
058200*    SHOP'S CONVENTION IS ONE PERFORM PER LOGICAL STEP, EVEN
058300*    WHEN THE STEP IS SHORT, SO THE MAIN-LINE STAYS READABLE.
058400******************************************************************
058500 212-TALLY-BENE-BRONZE.
058600     IF BENE-DETAIL-REC
058700         ADD 1 TO WS-BENEBRZ-ROWS
058800         IF BENE-ID = SPACES
058900             MOVE "Y" TO WS-BENEBRZ-MISS-ID-SW
059000         END-IF
059100     END-IF.
059200     PERFORM 211-READ-BENE-BRONZE THRU 211-EXIT.
059300*    RETURN POINT FOR THE PERFORM ... THRU 212-EXIT ABOVE.
059400 212-EXIT.
059500     EXIT.
059600 
059700******************************************************************
059800*    THIS PARAGRAPH CHECKS INST BRONZE. IT IS PART OF THE
059900*    END-OF-CYCLE BRONZE/SILVER/GOLD VALIDATION PASS. READ THE
060000*    HEADER REMARKS AT THE TOP OF THIS PROGRAM BEFORE MODIFYING
060100*    THE LOGIC IN THIS PARAGRAPH. THIS IS A LOW-LEVEL WORKER
060200*    PARAGRAPH; IT IS NOT INTENDED TO BE PERFORMED DIRECTLY
060300*    FROM OUTSIDE ITS OWNING SECTION. ANY CHANGE TO THE RECORD
060400*    LAYOUT THIS PARAGRAPH TOUCHES MUST BE COORDINATED WITH THE
060500*    COPYBOOK OWNER. THE COUNTERS UPDATED HERE FEED THE
060600*    END-OF-JOB TOTALS DISPLAYED BY THE CLEANUP PARAGRAPH. THIS
060700*    PARAGRAPH FOLLOWS THE SAME NUMBERING CONVENTION THE SHOP
060800*    HAS USED SINCE THE EARLIEST CLAIMS BATCH PROGRAMS. IF THIS
060900*    STEP EVER NEEDS TO HANDLE A SECOND RECORD TYPE, ADD A NEW
061000*    PARAGRAPH RATHER THAN BRANCHING INSIDE THIS ONE. THE
061100*    SHOP'S CONVENTION IS ONE PERFORM PER LOGICAL STEP, EVEN
061200*    WHEN THE STEP IS SHORT, SO THE MAIN-LINE STAYS READABLE.
061300*    THIS PARAGRAPH DOES NOT OPEN OR CLOSE ANY FILE ITSELF;
061400*    THAT IS HANDLED BY THE HOUSEKEEPING AND CLEANUP
061500*    PARAGRAPHS. THE SHOP'S STANDARD PRACTICE IS TO KEEP THIS
061600*    KIND OF STEP IN ITS OWN PARAGRAPH SO A LATER MAINTAINER
061700*    CAN FOLLOW THE PERFORM CHAIN FROM THE MAIN-LINE DOWN.
061800******************************************************************
061900 220-CHECK-INST-BRONZE.
062000     MOVE "220-CHECK-INST-BRONZE" TO PARA-NAME.
062100     OPEN INPUT CLAIMINS-BRONZE.
062200     IF NOT CIBRZ-OPEN-OK
062300         MOVE "BRONZE" TO WS-ISSUE-LAYER-TAG
062400         MOVE "NO DATA FILES FOUND FOR INPATIENT BRONZE"
062500             TO WS-ISSUE-TEXT
062600         PERFORM 280-RECORD-ISSUE THRU 280-EXIT
062700         MOVE "BRONZE" TO WS-ISSUE-LAYER-TAG
062800         MOVE "NO DATA FILES FOUND FOR OUTPATIENT BRONZE"
062900             TO WS-ISSUE-TEXT
063000         PERFORM 280-RECORD-ISSUE THRU 280-EXIT
063100     ELSE
063200         ADD 1 TO BRZ-TBL-COUNT
063300         ADD 1 TO BRZ-TBL-COUNT
063400         PERFORM 221-READ-INST-BRONZE THRU 221-EXIT
063500         PERFORM 222-TALLY-INST-BRONZE THRU 222-EXIT
063600                 UNTIL CIBRZ-EOF
063700         CLOSE CLAIMINS-BRONZE
063800         IF WS-IP-ROWS = 0
063900             MOVE "BRONZE" TO WS-ISSUE-LAYER-TAG
064000             MOVE "EMPTY TABLE - INPATIENT BRONZE"
064100                 TO WS-ISSUE-TEXT
064200             PERFORM 280-RECORD-ISSUE THRU 280-EXIT
064300         ELSE
064400             ADD WS-IP-ROWS TO BRZ-ROW-COUNT
064500         END-IF
064600         IF WS-OP-ROWS = 0
064700             MOVE "BRONZE" TO WS-ISSUE-LAYER-TAG
064800             MOVE "EMPTY TABLE - OUTPATIENT BRONZE"
064900                 TO WS-ISSUE-TEXT
065000             PERFORM 280-RECORD-ISSUE THRU 280-EXIT
065100         ELSE
065200             ADD WS-OP-ROWS TO BRZ-ROW-COUNT
065300         END-IF
065400         IF WS-IP-MISS-ID-SW = "Y"
065500             MOVE "BRONZE" TO WS-ISSUE-LAYER-TAG
065600             MOVE "MISSING MEMBER ID IN INPATIENT BRONZE"
065700                 TO WS-ISSUE-TEXT
065800             PERFORM 280-RECORD-ISSUE THRU 280-EXIT
065900         END-IF
066000         IF WS-OP-MISS-ID-SW = "Y"
066100             MOVE "BRONZE" TO WS-ISSUE-LAYER-TAG
066200             MOVE "MISSING MEMBER ID IN OUTPATIENT BRONZE"
066300                 TO WS-ISSUE-TEXT
066400             PERFORM 280-RECORD-ISSUE THRU 280-EXIT
066500         END-IF
066600     END-IF.
066700*    RETURN POINT FOR THE PERFORM ... THRU 220-EXIT ABOVE.
066800 220-EXIT.
066900     EXIT.
067000 
067100******************************************************************
067200*    THIS PARAGRAPH READS INST BRONZE. IT IS PART OF THE
067300*    END-OF-CYCLE BRONZE/SILVER/GOLD VALIDATION PASS. THIS
067400*    ROUTINE WAS LEFT ALONE DURING THE SHOP'S Y2K REVIEW - SEE
067500*    THE CHANGE LOG ABOVE. THE FIELD WIDTHS AND EDIT RULES
067600*    BELOW FOLLOW THE SAME CONVENTIONS USED THROUGHOUT THE
067700*    CLAIMS BATCH SUITE. A FUTURE CHANGE HERE SHOULD BE LOGGED
067800*    IN THE CHANGE LOG AT THE TOP OF THIS PROGRAM, NOT LEFT AS
067900*    A LOOSE COMMENT. THIS STEP RUNS ONCE PER INVOCATION OF THE
068000*    PARAGRAPH THAT PERFORMS IT AND DOES NOT LOOP ON ITS OWN.
068100*    KEEP THIS LOGIC IN SYNC WITH THE MATCHING PARAGRAPH IN THE
068200*    SHOP'S OTHER STANDARDIZE PROGRAMS IF THE RULE EVER
068300*    CHANGES. DO NOT REORDER THE STATEMENTS BELOW WITHOUT
068400*    CHECKING THE PARAGRAPHS THAT PERFORM THIS ONE - SEVERAL
068500*    RELY ON THE ORDER OF THE MOVES AND ADDS. THIS PARAGRAPH
068600*    WAS WRITTEN TO MATCH THE SAME PATTERN USED BY THE OTHER
068700*    BRONZE-LAYER PROGRAMS IN THIS SUITE. WHEN THIS PROGRAM IS
068800*    RECOMPILED UNDER A NEWER COMPILER RELEASE, RECHECK THIS
068900*    PARAGRAPH FOR ANY RESERVED-WORD CONFLICTS. THE SHOP
069000*    REVIEWED THIS PARAGRAPH DURING A LATER MAINTENANCE PASS
069100*    AND FOUND NO CHANGE NECESSARY.
069200******************************************************************
069300 221-READ-INST-BRONZE.
069400     READ CLAIMINS-BRONZE
069500         AT END SET CIBRZ-EOF TO TRUE
069600         GO TO 221-EXIT
069700     END-READ.
069800*    RETURN POINT FOR THE PERFORM ... THRU 221-EXIT ABOVE.
069900 221-EXIT.
070000     EXIT.
070100 
070200******************************************************************
070300*    THIS PARAGRAPH TALLIES INST BRONZE. IT IS PART OF THE
070400*    END-OF-CYCLE BRONZE/SILVER/GOLD VALIDATION PASS. CONTROL
070500*    RETURNS TO THE CALLING PERFORM VIA THE EXIT PARAGRAPH
070600*    IMMEDIATELY BELOW. NO OTHER PARAGRAPH IN THIS PROGRAM
070700*    SHOULD RESET THE WORKING-STORAGE FIELDS TOUCHED HERE. THIS
070800*    ROUTINE WAS LEFT ALONE DURING THE SHOP'S Y2K REVIEW - SEE
070900*    THE CHANGE LOG ABOVE. THE FIELD WIDTHS AND EDIT RULES
071000*    BELOW FOLLOW THE SAME CONVENTIONS USED THROUGHOUT THE
071100*    CLAIMS BATCH SUITE. A FUTURE CHANGE HERE SHOULD BE LOGGED
071200*    IN THE CHANGE LOG AT THE TOP OF THIS PROGRAM, NOT LEFT AS
071300*    A LOOSE COMMENT. THIS STEP RUNS ONCE PER INVOCATION OF THE
071400*    PARAGRAPH THAT PERFORMS IT AND DOES NOT LOOP ON ITS OWN.
071500*    KEEP THIS LOGIC IN SYNC WITH THE MATCHING PARAGRAPH IN THE
071600*    SHOP'S OTHER STANDARDIZE PROGRAMS IF THE RULE EVER
071700*    CHANGES. DO NOT REORDER THE STATEMENTS BELOW WITHOUT
071800*    CHECKING THE PARAGRAPHS THAT PERFORM THIS ONE - SEVERAL
071900*    RELY ON THE ORDER OF THE MOVES AND ADDS. THIS PARAGRAPH
072000*    WAS WRITTEN TO MATCH THE SAME PATTERN USED BY THE OTHER
072100*    BRONZE-LAYER PROGRAMS IN THIS SUITE.
072200******************************************************************
072300 222-TALLY-INST-BRONZE.
072400     IF CLMI-DETAIL-REC
072500         IF CLMI-INPATIENT
072600             ADD 1 TO WS-IP-ROWS
072700             IF CLMI-BENE-ID = SPACES
072800                 MOVE "Y" TO WS-IP-MISS-ID-SW
072900             END-IF
073000         ELSE
073100             IF CLMI-OUTPATIENT
073200                 ADD 1 TO WS-OP-ROWS
073300                 IF CLMI-BENE-ID = SPACES
073400                     MOVE "Y" TO WS-OP-MISS-ID-SW
073500                 END-IF
073600             END-IF
073700         END-IF
073800     END-IF.
073900     PERFORM 221-READ-INST-BRONZE THRU 221-EXIT.
074000*    RETURN POINT FOR THE PERFORM ... THRU 222-EXIT ABOVE.
074100 222-EXIT.
074200     EXIT.
074300 
074400******************************************************************
074500*    THIS PARAGRAPH CHECKS CARRIER BRONZE. IT IS PART OF THE
074600*    END-OF-CYCLE BRONZE/SILVER/GOLD VALIDATION PASS. THE
074700*    SHOP'S CONVENTION IS ONE PERFORM PER LOGICAL STEP, EVEN
074800*    WHEN THE STEP IS SHORT, SO THE MAIN-LINE STAYS READABLE.
074900*    THIS PARAGRAPH DOES NOT OPEN OR CLOSE ANY FILE ITSELF;
075000*    THAT IS HANDLED BY THE HOUSEKEEPING AND CLEANUP
075100*    PARAGRAPHS. THE SHOP'S STANDARD PRACTICE IS TO KEEP THIS
075200*    KIND OF STEP IN ITS OWN PARAGRAPH SO A LATER MAINTAINER
075300*    CAN FOLLOW THE PERFORM CHAIN FROM THE MAIN-LINE DOWN.
075400*    CONTROL RETURNS TO THE CALLING PERFORM VIA THE EXIT
075500*    PARAGRAPH IMMEDIATELY BELOW. NO OTHER PARAGRAPH IN THIS
075600*    PROGRAM SHOULD RESET THE WORKING-STORAGE FIELDS TOUCHED
075700*    HERE. THIS ROUTINE WAS LEFT ALONE DURING THE SHOP'S Y2K
075800*    REVIEW - SEE THE CHANGE LOG ABOVE. THE FIELD WIDTHS AND
075900*    EDIT RULES BELOW FOLLOW THE SAME CONVENTIONS USED
076000*    THROUGHOUT THE CLAIMS BATCH SUITE. A FUTURE CHANGE HERE
076100*    SHOULD BE LOGGED IN THE CHANGE LOG AT THE TOP OF THIS
076200*    PROGRAM, NOT LEFT AS A LOOSE COMMENT. THIS STEP RUNS ONCE
076300*    PER INVOCATION OF THE PARAGRAPH THAT PERFORMS IT AND DOES
076400*    NOT LOOP ON ITS OWN.
076500******************************************************************
076600 230-CHECK-CARRIER-BRONZE.
076700     MOVE "230-CHECK-CARRIER-BRONZE" TO PARA-NAME.
076800     OPEN INPUT CLAIMCAR-BRONZE.
076900     IF NOT CCBRZ-OPEN-OK
077000         MOVE "BRONZE" TO WS-ISSUE-LAYER-TAG
077100         MOVE "NO DATA FILES FOUND FOR CARRIER BRONZE"
077200             TO WS-ISSUE-TEXT
077300         PERFORM 280-RECORD-ISSUE THRU 280-EXIT
077400     ELSE
077500         ADD 1 TO BRZ-TBL-COUNT
077600         PERFORM 231-READ-CARRIER-BRONZE THRU 231-EXIT
077700         PERFORM 232-TALLY-CARRIER-BRONZE THRU 232-EXIT
077800                 UNTIL CCBRZ-EOF
077900         CLOSE CLAIMCAR-BRONZE
078000         IF WS-CCBRZ-ROWS = 0
078100             MOVE "BRONZE" TO WS-ISSUE-LAYER-TAG
078200             MOVE "EMPTY TABLE - CARRIER BRONZE"
078300                 TO WS-ISSUE-TEXT
078400             PERFORM 280-RECORD-ISSUE THRU 280-EXIT
078500         ELSE
078600             ADD WS-CCBRZ-ROWS TO BRZ-ROW-COUNT
078700         END-IF
078800         IF WS-CCBRZ-MISS-ID-SW = "Y"
078900             MOVE "BRONZE" TO WS-ISSUE-LAYER-TAG
079000             MOVE "MISSING MEMBER ID IN CARRIER BRONZE"
079100                 TO WS-ISSUE-TEXT
079200             PERFORM 280-RECORD-ISSUE THRU 280-EXIT
079300         END-IF
079400     END-IF.
079500*    RETURN POINT FOR THE PERFORM ... THRU 230-EXIT ABOVE.
079600 230-EXIT.
079700     EXIT.
079800 
079900******************************************************************
080000*    THIS PARAGRAPH READS CARRIER BRONZE. IT IS PART OF THE
080100*    END-OF-CYCLE BRONZE/SILVER/GOLD VALIDATION PASS. THIS
080200*    PARAGRAPH DOES NOT OPEN OR CLOSE ANY FILE ITSELF; THAT IS
080300*    HANDLED BY THE HOUSEKEEPING AND CLEANUP PARAGRAPHS. THE
080400*    SHOP'S STANDARD PRACTICE IS TO KEEP THIS KIND OF STEP IN
080500*    ITS OWN PARAGRAPH SO A LATER MAINTAINER CAN FOLLOW THE
080600*    PERFORM CHAIN FROM THE MAIN-LINE DOWN. CONTROL RETURNS TO
080700*    THE CALLING PERFORM VIA THE EXIT PARAGRAPH IMMEDIATELY
080800*    BELOW. NO OTHER PARAGRAPH IN THIS PROGRAM SHOULD RESET THE
080900*    WORKING-STORAGE FIELDS TOUCHED HERE. THIS ROUTINE WAS LEFT
081000*    ALONE DURING THE SHOP'S Y2K REVIEW - SEE THE CHANGE LOG
081100*    ABOVE. THE FIELD WIDTHS AND EDIT RULES BELOW FOLLOW THE
081200*    SAME CONVENTIONS USED THROUGHOUT THE CLAIMS BATCH SUITE. A
081300*    FUTURE CHANGE HERE SHOULD BE LOGGED IN THE CHANGE LOG AT
081400*    THE TOP OF THIS PROGRAM, NOT LEFT AS A LOOSE COMMENT. THIS
081500*    STEP RUNS ONCE PER INVOCATION OF THE PARAGRAPH THAT
081600*    PERFORMS IT AND DOES NOT LOOP ON ITS OWN. KEEP THIS LOGIC
081700*    IN SYNC WITH THE MATCHING PARAGRAPH IN THE SHOP'S OTHER
081800*    STANDARDIZE PROGRAMS IF THE RULE EVER CHANGES.
081900******************************************************************
082000 231-READ-CARRIER-BRONZE.
082100     READ CLAIMCAR-BRONZE
082200         AT END SET CCBRZ-EOF TO TRUE
082300         GO TO 231-EXIT
082400     END-READ.
082500*    RETURN POINT FOR THE PERFORM ... THRU 231-EXIT ABOVE.
082600 231-EXIT.
082700     EXIT.
082800 
082900******************************************************************
083000*    THIS PARAGRAPH TALLIES CARRIER BRONZE. IT IS PART OF THE
083100*    END-OF-CYCLE BRONZE/SILVER/GOLD VALIDATION PASS. CONTROL
083200*    RETURNS TO THE CALLING PERFORM VIA THE EXIT PARAGRAPH
083300*    IMMEDIATELY BELOW. NO OTHER PARAGRAPH IN THIS PROGRAM
083400*    SHOULD RESET THE WORKING-STORAGE FIELDS TOUCHED HERE. THIS
083500*    ROUTINE WAS LEFT ALONE DURING THE SHOP'S Y2K REVIEW - SEE
083600*    THE CHANGE LOG ABOVE. THE FIELD WIDTHS AND EDIT RULES
083700*    BELOW FOLLOW THE SAME CONVENTIONS USED THROUGHOUT THE
083800*    CLAIMS BATCH SUITE. A FUTURE CHANGE HERE SHOULD BE LOGGED
083900*    IN THE CHANGE LOG AT THE TOP OF THIS PROGRAM, NOT LEFT AS
084000*    A LOOSE COMMENT. THIS STEP RUNS ONCE PER INVOCATION OF THE
084100*    PARAGRAPH THAT PERFORMS IT AND DOES NOT LOOP ON ITS OWN.
084200*    KEEP THIS LOGIC IN SYNC WITH THE MATCHING PARAGRAPH IN THE
084300*    SHOP'S OTHER STANDARDIZE PROGRAMS IF THE RULE EVER
084400*    CHANGES. DO NOT REORDER THE STATEMENTS BELOW WITHOUT
084500*    CHECKING THE PARAGRAPHS THAT PERFORM THIS ONE - SEVERAL
084600*    RELY ON THE ORDER OF THE MOVES AND ADDS. THIS PARAGRAPH
084700*    WAS WRITTEN TO MATCH THE SAME PATTERN USED BY THE OTHER
084800*    BRONZE-LAYER PROGRAMS IN THIS SUITE.
084900******************************************************************
085000 232-TALLY-CARRIER-BRONZE.
085100     IF CLMC-DETAIL-REC
085200         ADD 1 TO WS-CCBRZ-ROWS
085300         IF CLMC-BENE-ID = SPACES
085400             MOVE "Y" TO WS-CCBRZ-MISS-ID-SW
085500         END-IF
085600     END-IF.
085700     PERFORM 231-READ-CARRIER-BRONZE THRU 231-EXIT.
085800*    RETURN POINT FOR THE PERFORM ... THRU 232-EXIT ABOVE.
085900 232-EXIT.
086000     EXIT.
086100 
086200******************************************************************
086300*    THIS PARAGRAPH CHECKS RX BRONZE. IT IS PART OF THE
086400*    END-OF-CYCLE BRONZE/SILVER/GOLD VALIDATION PASS. A FUTURE
086500*    CHANGE HERE SHOULD BE LOGGED IN THE CHANGE LOG AT THE TOP
086600*    OF THIS PROGRAM, NOT LEFT AS A LOOSE COMMENT. THIS STEP
086700*    RUNS ONCE PER INVOCATION OF THE PARAGRAPH THAT PERFORMS IT
086800*    AND DOES NOT LOOP ON ITS OWN. KEEP THIS LOGIC IN SYNC WITH
086900*    THE MATCHING PARAGRAPH IN THE SHOP'S OTHER STANDARDIZE
087000*    PROGRAMS IF THE RULE EVER CHANGES. DO NOT REORDER THE
087100*    STATEMENTS BELOW WITHOUT CHECKING THE PARAGRAPHS THAT
087200*    PERFORM THIS ONE - SEVERAL RELY ON THE ORDER OF THE MOVES
087300*    AND ADDS. THIS PARAGRAPH WAS WRITTEN TO MATCH THE SAME
087400*    PATTERN USED BY THE OTHER BRONZE-LAYER PROGRAMS IN THIS
087500*    SUITE. WHEN THIS PROGRAM IS RECOMPILED UNDER A NEWER
087600*    COMPILER RELEASE, RECHECK THIS PARAGRAPH FOR ANY
087700*    RESERVED-WORD CONFLICTS. THE SHOP REVIEWED THIS PARAGRAPH
087800*    DURING A LATER MAINTENANCE PASS AND FOUND NO CHANGE
087900*    NECESSARY. READ THE HEADER REMARKS AT THE TOP OF THIS
088000*    PROGRAM BEFORE MODIFYING THE LOGIC IN THIS PARAGRAPH. THIS
088100*    IS A LOW-LEVEL WORKER PARAGRAPH; IT IS NOT INTENDED TO BE
088200*    PERFORMED DIRECTLY FROM OUTSIDE ITS OWNING SECTION.
088300******************************************************************
088400 240-CHECK-RX-BRONZE.
088500     MOVE "240-CHECK-RX-BRONZE" TO PARA-NAME.
088600     OPEN INPUT RXEVENT-BRONZE.
088700     IF NOT RXBRZ-OPEN-OK
088800         MOVE "BRONZE" TO WS-ISSUE-LAYER-TAG
088900         MOVE "NO DATA FILES FOUND FOR PRESCRIPTION BRONZE"
089000             TO WS-ISSUE-TEXT
089100         PERFORM 280-RECORD-ISSUE THRU 280-EXIT
089200     ELSE
089300         ADD 1 TO BRZ-TBL-COUNT
089400         PERFORM 241-READ-RX-BRONZE THRU 241-EXIT
089500         PERFORM 242-TALLY-RX-BRONZE THRU 242-EXIT
089600                 UNTIL RXBRZ-EOF
089700         CLOSE RXEVENT-BRONZE
089800         IF WS-RXBRZ-ROWS = 0
089900             MOVE "BRONZE" TO WS-ISSUE-LAYER-TAG
090000             MOVE "EMPTY TABLE - PRESCRIPTION BRONZE"
090100                 TO WS-ISSUE-TEXT
090200             PERFORM 280-RECORD-ISSUE THRU 280-EXIT
090300         ELSE
090400             ADD WS-RXBRZ-ROWS TO BRZ-ROW-COUNT
090500         END-IF
090600         IF WS-RXBRZ-MISS-ID-SW = "Y"
090700             MOVE "BRONZE" TO WS-ISSUE-LAYER-TAG
090800             MOVE "MISSING MEMBER ID IN PRESCRIPTION BRONZE"
090900                 TO WS-ISSUE-TEXT
091000             PERFORM 280-RECORD-ISSUE THRU 280-EXIT
091100         END-IF
091200     END-IF.
091300*    RETURN POINT FOR THE PERFORM ... THRU 240-EXIT ABOVE.
091400 240-EXIT.
091500     EXIT.
091600 
091700******************************************************************
091800*    THIS PARAGRAPH READS RX BRONZE. IT IS PART OF THE
091900*    END-OF-CYCLE BRONZE/SILVER/GOLD VALIDATION PASS. THIS
092000*    PARAGRAPH FOLLOWS THE SAME NUMBERING CONVENTION THE SHOP
092100*    HAS USED SINCE THE EARLIEST CLAIMS BATCH PROGRAMS. IF THIS
092200*    STEP EVER NEEDS TO HANDLE A SECOND RECORD TYPE, ADD A NEW
092300*    PARAGRAPH RATHER THAN BRANCHING INSIDE THIS ONE. THE
092400*    SHOP'S CONVENTION IS ONE PERFORM PER LOGICAL STEP, EVEN
092500*    WHEN THE STEP IS SHORT, SO THE MAIN-LINE STAYS READABLE.
092600*    THIS PARAGRAPH DOES NOT OPEN OR CLOSE ANY FILE ITSELF;
092700*    THAT IS HANDLED BY THE HOUSEKEEPING AND CLEANUP
092800*    PARAGRAPHS. THE SHOP'S STANDARD PRACTICE IS TO KEEP THIS
092900*    KIND OF STEP IN ITS OWN PARAGRAPH SO A LATER MAINTAINER
093000*    CAN FOLLOW THE PERFORM CHAIN FROM THE MAIN-LINE DOWN.
093100*    CONTROL RETURNS TO THE CALLING PERFORM VIA THE EXIT
093200*    PARAGRAPH IMMEDIATELY BELOW. NO OTHER PARAGRAPH IN THIS
093300*    PROGRAM SHOULD RESET THE WORKING-STORAGE FIELDS TOUCHED
093400*    HERE. THIS ROUTINE WAS LEFT ALONE DURING THE SHOP'S Y2K
093500*    REVIEW - SEE THE CHANGE LOG ABOVE. THE FIELD WIDTHS AND
093600*    EDIT RULES BELOW FOLLOW THE SAME CONVENTIONS USED
093700*    THROUGHOUT THE CLAIMS BATCH SUITE.
093800******************************************************************
093900 241-READ-RX-BRONZE.
094000     READ RXEVENT-BRONZE
094100         AT END SET RXBRZ-EOF TO TRUE
094200         GO TO 241-EXIT
094300     END-READ.
094400*    RETURN POINT FOR THE PERFORM ... THRU 241-EXIT ABOVE.
094500 241-EXIT.
094600     EXIT.
094700 
094800******************************************************************
094900*    THIS PARAGRAPH TALLIES RX BRONZE. IT IS PART OF THE
095000*    END-OF-CYCLE BRONZE/SILVER/GOLD VALIDATION PASS. THIS STEP
095100*    RUNS ONCE PER INVOCATION OF THE PARAGRAPH THAT PERFORMS IT
095200*    AND DOES NOT LOOP ON ITS OWN. KEEP THIS LOGIC IN SYNC WITH
095300*    THE MATCHING PARAGRAPH IN THE SHOP'S OTHER STANDARDIZE
095400*    PROGRAMS IF THE RULE EVER CHANGES. DO NOT REORDER THE
095500*    STATEMENTS BELOW WITHOUT CHECKING THE PARAGRAPHS THAT
095600*    PERFORM THIS ONE - SEVERAL RELY ON THE ORDER OF THE MOVES
095700*    AND ADDS. THIS PARAGRAPH WAS WRITTEN TO MATCH THE SAME
095800*    PATTERN USED BY THE OTHER BRONZE-LAYER PROGRAMS IN THIS
095900*    SUITE. WHEN THIS PROGRAM IS RECOMPILED UNDER A NEWER
096000*    COMPILER RELEASE, RECHECK THIS PARAGRAPH FOR ANY
096100*    RESERVED-WORD CONFLICTS. THE SHOP REVIEWED THIS PARAGRAPH
096200*    DURING A LATER MAINTENANCE PASS AND FOUND NO CHANGE
096300*    NECESSARY. READ THE HEADER REMARKS AT THE TOP OF THIS
096400*    PROGRAM BEFORE MODIFYING THE LOGIC IN THIS PARAGRAPH. THIS
096500*    IS A LOW-LEVEL WORKER PARAGRAPH; IT IS NOT INTENDED TO BE
096600*    PERFORMED DIRECTLY FROM OUTSIDE ITS OWNING SECTION. ANY
096700*    CHANGE TO THE RECORD LAYOUT THIS PARAGRAPH TOUCHES MUST BE
096800*    COORDINATED WITH THE COPYBOOK OWNER.
096900******************************************************************
097000 242-TALLY-RX-BRONZE.
097100     IF RXEV-DETAIL-REC
097200         ADD 1 TO WS-RXBRZ-ROWS
097300         IF RXEV-BENE-ID = SPACES
097400             MOVE "Y" TO WS-RXBRZ-MISS-ID-SW
097500         END-IF
097600     END-IF.
097700     PERFORM 241-READ-RX-BRONZE THRU 241-EXIT.
097800*    RETURN POINT FOR THE PERFORM ... THRU 242-EXIT ABOVE.
097900 242-EXIT.
098000     EXIT.
098100 
098200******************************************************************
098300*    SILVER LAYER - THE DIMENSIONAL MODEL.  DIM-PROVIDER CARRIES
098400*    NO BENE-ID FIELD SO IT IS NEVER CHECKED FOR A MISSING
098500*    MEMBER ID.
098600******************************************************************
098700******************************************************************
098800*    THIS PARAGRAPH CHECKS SILVER LAYER. IT IS PART OF THE
098900*    END-OF-CYCLE BRONZE/SILVER/GOLD VALIDATION PASS. THE
099000*    COUNTERS UPDATED HERE FEED THE END-OF-JOB TOTALS DISPLAYED
099100*    BY THE CLEANUP PARAGRAPH. THIS PARAGRAPH FOLLOWS THE SAME
099200*    NUMBERING CONVENTION THE SHOP HAS USED SINCE THE EARLIEST
099300*    CLAIMS BATCH PROGRAMS. IF THIS STEP EVER NEEDS TO HANDLE A
099400*    SECOND RECORD TYPE, ADD A NEW PARAGRAPH RATHER THAN
099500*    BRANCHING INSIDE THIS ONE. THE SHOP'S CONVENTION IS ONE
099600*    PERFORM PER LOGICAL STEP, EVEN WHEN THE STEP IS SHORT, SO
099700*    THE MAIN-LINE STAYS READABLE. THIS PARAGRAPH DOES NOT OPEN
099800*    OR CLOSE ANY FILE ITSELF; THAT IS HANDLED BY THE
099900*    HOUSEKEEPING AND CLEANUP PARAGRAPHS. THE SHOP'S STANDARD
100000*    PRACTICE IS TO KEEP THIS KIND OF STEP IN ITS OWN PARAGRAPH
100100*    SO A LATER MAINTAINER CAN FOLLOW THE PERFORM CHAIN FROM
100200*    THE MAIN-LINE DOWN. CONTROL RETURNS TO THE CALLING PERFORM
100300*    VIA THE EXIT PARAGRAPH IMMEDIATELY BELOW. NO OTHER
100400*    PARAGRAPH IN THIS PROGRAM SHOULD RESET THE WORKING-STORAGE
100500*    FIELDS TOUCHED HERE. THIS ROUTINE WAS LEFT ALONE DURING
100600*    THE SHOP'S Y2K REVIEW - SEE THE CHANGE LOG ABOVE.
100700******************************************************************
100800 300-CHECK-SILVER-LAYER.
100900     MOVE "300-CHECK-SILVER-LAYER" TO PARA-NAME.
101000     PERFORM 310-CHECK-DIM-BENE THRU 310-EXIT.
101100     PERFORM 320-CHECK-DIM-PROVIDER THRU 320-EXIT.
101200     PERFORM 330-CHECK-FACT-CLAIMS THRU 330-EXIT.
101300     PERFORM 340-CHECK-FACT-DIAGNOSES THRU 340-EXIT.
101400     PERFORM 350-CHECK-FACT-RX THRU 350-EXIT.
101500     IF SLV-TBL-COUNT > 0 AND SLV-ISSUE-COUNT = 0
101600         SET SLV-VALID TO TRUE.
101700*    RETURN POINT FOR THE PERFORM ... THRU 300-EXIT ABOVE.
101800 300-EXIT.
101900     EXIT.
102000 
102100******************************************************************
102200*    THIS PARAGRAPH CHECKS DIM BENE. IT IS PART OF THE
102300*    END-OF-CYCLE BRONZE/SILVER/GOLD VALIDATION PASS. THIS
102400*    PARAGRAPH DOES NOT OPEN OR CLOSE ANY FILE ITSELF; THAT IS
102500*    HANDLED BY THE HOUSEKEEPING AND CLEANUP PARAGRAPHS. THE
102600*    SHOP'S STANDARD PRACTICE IS TO KEEP THIS KIND OF STEP IN
102700*    ITS OWN PARAGRAPH SO A LATER MAINTAINER CAN FOLLOW THE
102800*    PERFORM CHAIN FROM THE MAIN-LINE DOWN. CONTROL RETURNS TO
102900*    THE CALLING PERFORM VIA THE EXIT PARAGRAPH IMMEDIATELY
103000*    BELOW. NO OTHER PARAGRAPH IN THIS PROGRAM SHOULD RESET THE
103100*    WORKING-STORAGE FIELDS TOUCHED HERE. THIS ROUTINE WAS LEFT
103200*    ALONE DURING THE SHOP'S Y2K REVIEW - SEE THE CHANGE LOG
103300*    ABOVE. THE FIELD WIDTHS AND EDIT RULES BELOW FOLLOW THE
103400*    SAME CONVENTIONS USED THROUGHOUT THE CLAIMS BATCH SUITE. A
103500*    FUTURE CHANGE HERE SHOULD BE LOGGED IN THE CHANGE LOG AT
103600*    THE TOP OF THIS PROGRAM, NOT LEFT AS A LOOSE COMMENT. THIS
103700*    STEP RUNS ONCE PER INVOCATION OF THE PARAGRAPH THAT
103800*    PERFORMS IT AND DOES NOT LOOP ON ITS OWN. KEEP THIS LOGIC
103900*    IN SYNC WITH THE MATCHING PARAGRAPH IN THE SHOP'S OTHER
104000*    STANDARDIZE PROGRAMS IF THE RULE EVER CHANGES.
104100******************************************************************
104200 310-CHECK-DIM-BENE.
104300     MOVE "310-CHECK-DIM-BENE" TO PARA-NAME.
104400     OPEN INPUT BENEDIM-FILE.
104500     IF NOT BENEDIM-OPEN-OK
104600         MOVE "SILVER" TO WS-ISSUE-LAYER-TAG
104700         MOVE "NO DATA FILES FOUND FOR DIM_BENEFICIARY"
104800             TO WS-ISSUE-TEXT
104900         PERFORM 280-RECORD-ISSUE THRU 280-EXIT
105000     ELSE
105100         ADD 1 TO SLV-TBL-COUNT
105200         PERFORM 311-READ-DIM-BENE THRU 311-EXIT
105300         PERFORM 312-TALLY-DIM-BENE THRU 312-EXIT
105400                 UNTIL BENEDIM-EOF
105500         CLOSE BENEDIM-FILE
105600         IF WS-BENEDIM-ROWS = 0
105700             MOVE "SILVER" TO WS-ISSUE-LAYER-TAG
105800             MOVE "EMPTY TABLE - DIM_BENEFICIARY"
105900                 TO WS-ISSUE-TEXT
106000             PERFORM 280-RECORD-ISSUE THRU 280-EXIT
106100         ELSE
106200             ADD WS-BENEDIM-ROWS TO SLV-ROW-COUNT
106300         END-IF
106400         IF WS-BENEDIM-MISS-ID-SW = "Y"
106500             MOVE "SILVER" TO WS-ISSUE-LAYER-TAG
106600             MOVE "MISSING MEMBER ID IN DIM_BENEFICIARY"
106700                 TO WS-ISSUE-TEXT
106800             PERFORM 280-RECORD-ISSUE THRU 280-EXIT
106900         END-IF
107000     END-IF.
107100*    RETURN POINT FOR THE PERFORM ... THRU 310-EXIT ABOVE.
107200 310-EXIT.
107300     EXIT.
107400 
107500******************************************************************
107600*    THIS PARAGRAPH READS DIM BENE. IT IS PART OF THE
107700*    END-OF-CYCLE BRONZE/SILVER/GOLD VALIDATION PASS. THE
107800*    SHOP'S STANDARD PRACTICE IS TO KEEP THIS KIND OF STEP IN
107900*    ITS OWN PARAGRAPH SO A LATER MAINTAINER CAN FOLLOW THE
108000*    PERFORM CHAIN FROM THE MAIN-LINE DOWN. CONTROL RETURNS TO
108100*    THE CALLING PERFORM VIA THE EXIT PARAGRAPH IMMEDIATELY
108200*    BELOW. NO OTHER PARAGRAPH IN THIS PROGRAM SHOULD RESET THE
108300*    WORKING-STORAGE FIELDS TOUCHED HERE. THIS ROUTINE WAS LEFT
108400*    ALONE DURING THE SHOP'S Y2K REVIEW - SEE THE CHANGE LOG
108500*    ABOVE. THE FIELD WIDTHS AND EDIT RULES BELOW FOLLOW THE
108600*    SAME CONVENTIONS USED THROUGHOUT THE CLAIMS BATCH SUITE. A
108700*    FUTURE CHANGE HERE SHOULD BE LOGGED IN THE CHANGE LOG AT
108800*    THE TOP OF THIS PROGRAM, NOT LEFT AS A LOOSE COMMENT. THIS
108900*    STEP RUNS ONCE PER INVOCATION OF THE PARAGRAPH THAT
109000*    PERFORMS IT AND DOES NOT LOOP ON ITS OWN. KEEP THIS LOGIC
109100*    IN SYNC WITH THE MATCHING PARAGRAPH IN THE SHOP'S OTHER
109200*    STANDARDIZE PROGRAMS IF THE RULE EVER CHANGES. DO NOT
109300*    REORDER THE STATEMENTS BELOW WITHOUT CHECKING THE
109400*    PARAGRAPHS THAT PERFORM THIS ONE - SEVERAL RELY ON THE
109500*    ORDER OF THE MOVES AND ADDS.
109600******************************************************************
109700 311-READ-DIM-BENE.
109800     READ BENEDIM-FILE
109900         AT END SET BENEDIM-EOF TO TRUE
110000         GO TO 311-EXIT
110100     END-READ.
110200*    RETURN POINT FOR THE PERFORM ... THRU 311-EXIT ABOVE.
110300 311-EXIT.
110400     EXIT.
110500 
110600******************************************************************
110700*    THIS PARAGRAPH TALLIES DIM BENE. IT IS PART OF THE
110800*    END-OF-CYCLE BRONZE/SILVER/GOLD VALIDATION PASS. ANY
110900*    CHANGE TO THE RECORD LAYOUT THIS PARAGRAPH TOUCHES MUST BE
111000*    COORDINATED WITH THE COPYBOOK OWNER. THE COUNTERS UPDATED
111100*    HERE FEED THE END-OF-JOB TOTALS DISPLAYED BY THE CLEANUP
111200*    PARAGRAPH. THIS PARAGRAPH FOLLOWS THE SAME NUMBERING
111300*    CONVENTION THE SHOP HAS USED SINCE THE EARLIEST CLAIMS
111400*    BATCH PROGRAMS. IF THIS STEP EVER NEEDS TO HANDLE A SECOND
111500*    RECORD TYPE, ADD A NEW PARAGRAPH RATHER THAN BRANCHING
111600*    INSIDE THIS ONE. THE SHOP'S CONVENTION IS ONE PERFORM PER
111700*    LOGICAL STEP, EVEN WHEN THE STEP IS SHORT, SO THE
111800*    MAIN-LINE STAYS READABLE. THIS PARAGRAPH DOES NOT OPEN OR
111900*    CLOSE ANY FILE ITSELF; THAT IS HANDLED BY THE HOUSEKEEPING
112000*    AND CLEANUP PARAGRAPHS. THE SHOP'S STANDARD PRACTICE IS TO
112100*    KEEP THIS KIND OF STEP IN ITS OWN PARAGRAPH SO A LATER
112200*    MAINTAINER CAN FOLLOW THE PERFORM CHAIN FROM THE MAIN-LINE
112300*    DOWN. CONTROL RETURNS TO THE CALLING PERFORM VIA THE EXIT
112400*    PARAGRAPH IMMEDIATELY BELOW. NO OTHER PARAGRAPH IN THIS
112500*    PROGRAM SHOULD RESET THE WORKING-STORAGE FIELDS TOUCHED
112600*    HERE.
112700******************************************************************
112800 312-TALLY-DIM-BENE.
112900     ADD 1 TO WS-BENEDIM-ROWS.
113000     IF DIM-BENE-ID = SPACES
113100         MOVE "Y" TO WS-BENEDIM-MISS-ID-SW
113200     END-IF.
113300     PERFORM 311-READ-DIM-BENE THRU 311-EXIT.
113400*    RETURN POINT FOR THE PERFORM ... THRU 312-EXIT ABOVE.
113500 312-EXIT.
113600     EXIT.
113700 
113800******************************************************************
113900*    THIS PARAGRAPH CHECKS DIM PROVIDER. IT IS PART OF THE
114000*    END-OF-CYCLE BRONZE/SILVER/GOLD VALIDATION PASS. THE
114100*    SHOP'S STANDARD PRACTICE IS TO KEEP THIS KIND OF STEP IN
114200*    ITS OWN PARAGRAPH SO A LATER MAINTAINER CAN FOLLOW THE
114300*    PERFORM CHAIN FROM THE MAIN-LINE DOWN. CONTROL RETURNS TO
114400*    THE CALLING PERFORM VIA THE EXIT PARAGRAPH IMMEDIATELY
114500*    BELOW. NO OTHER PARAGRAPH IN THIS PROGRAM SHOULD RESET THE
114600*    WORKING-STORAGE FIELDS TOUCHED HERE. THIS ROUTINE WAS LEFT
114700*    ALONE DURING THE SHOP'S Y2K REVIEW - SEE THE CHANGE LOG
114800*    ABOVE. THE FIELD WIDTHS AND EDIT RULES BELOW FOLLOW THE
114900*    SAME CONVENTIONS USED THROUGHOUT THE CLAIMS BATCH SUITE. A
115000*    FUTURE CHANGE HERE SHOULD BE LOGGED IN THE CHANGE LOG AT
115100*    THE TOP OF THIS PROGRAM, NOT LEFT AS A LOOSE COMMENT. THIS
115200*    STEP RUNS ONCE PER INVOCATION OF THE PARAGRAPH THAT
115300*    PERFORMS IT AND DOES NOT LOOP ON ITS OWN. KEEP THIS LOGIC
115400*    IN SYNC WITH THE MATCHING PARAGRAPH IN THE SHOP'S OTHER
115500*    STANDARDIZE PROGRAMS IF THE RULE EVER CHANGES. DO NOT
115600*    REORDER THE STATEMENTS BELOW WITHOUT CHECKING THE
115700*    PARAGRAPHS THAT PERFORM THIS ONE - SEVERAL RELY ON THE
115800*    ORDER OF THE MOVES AND ADDS.
115900******************************************************************
116000 320-CHECK-DIM-PROVIDER.
116100     MOVE "320-CHECK-DIM-PROVIDER" TO PARA-NAME.
116200     OPEN INPUT PROVDIM-FILE.
116300     IF NOT PROVDIM-OPEN-OK
116400         MOVE "SILVER" TO WS-ISSUE-LAYER-TAG
116500         MOVE "NO DATA FILES FOUND FOR DIM_PROVIDER"
116600             TO WS-ISSUE-TEXT
116700         PERFORM 280-RECORD-ISSUE THRU 280-EXIT
116800     ELSE
116900         ADD 1 TO SLV-TBL-COUNT
117000         PERFORM 321-READ-DIM-PROVIDER THRU 321-EXIT
117100         PERFORM 322-TALLY-DIM-PROVIDER THRU 322-EXIT
117200                 UNTIL PROVDIM-EOF
117300         CLOSE PROVDIM-FILE
117400         IF WS-PROVDIM-ROWS = 0
117500             MOVE "SILVER" TO WS-ISSUE-LAYER-TAG
117600             MOVE "EMPTY TABLE - DIM_PROVIDER"
117700                 TO WS-ISSUE-TEXT
117800             PERFORM 280-RECORD-ISSUE THRU 280-EXIT
117900         ELSE
118000             ADD WS-PROVDIM-ROWS TO SLV-ROW-COUNT
118100         END-IF
118200     END-IF.
118300*    RETURN POINT FOR THE PERFORM ... THRU 320-EXIT ABOVE.
118400 320-EXIT.
118500     EXIT.
118600 
118700******************************************************************
118800*    THIS PARAGRAPH READS DIM PROVIDER. IT IS PART OF THE
118900*    END-OF-CYCLE BRONZE/SILVER/GOLD VALIDATION PASS. THIS
119000*    PARAGRAPH WAS WRITTEN TO MATCH THE SAME PATTERN USED BY
119100*    THE OTHER BRONZE-LAYER PROGRAMS IN THIS SUITE. WHEN THIS
119200*    PROGRAM IS RECOMPILED UNDER A NEWER COMPILER RELEASE,
119300*    RECHECK THIS PARAGRAPH FOR ANY RESERVED-WORD CONFLICTS.
119400*    THE SHOP REVIEWED THIS PARAGRAPH DURING A LATER
119500*    MAINTENANCE PASS AND FOUND NO CHANGE NECESSARY. READ THE
119600*    HEADER REMARKS AT THE TOP OF THIS PROGRAM BEFORE MODIFYING
119700*    THE LOGIC IN THIS PARAGRAPH. THIS IS A LOW-LEVEL WORKER
119800*    PARAGRAPH; IT IS NOT INTENDED TO BE PERFORMED DIRECTLY
119900*    FROM OUTSIDE ITS OWNING SECTION. ANY CHANGE TO THE RECORD
120000*    LAYOUT THIS PARAGRAPH TOUCHES MUST BE COORDINATED WITH THE
120100*    COPYBOOK OWNER. THE COUNTERS UPDATED HERE FEED THE
120200*    END-OF-JOB TOTALS DISPLAYED BY THE CLEANUP PARAGRAPH. THIS
120300*    PARAGRAPH FOLLOWS THE SAME NUMBERING CONVENTION THE SHOP
120400*    HAS USED SINCE THE EARLIEST CLAIMS BATCH PROGRAMS. IF THIS
120500*    STEP EVER NEEDS TO HANDLE A SECOND RECORD TYPE, ADD A NEW
120600*    PARAGRAPH RATHER THAN BRANCHING INSIDE THIS ONE.
120700******************************************************************
120800 321-READ-DIM-PROVIDER.
120900     READ PROVDIM-FILE
121000         AT END SET PROVDIM-EOF TO TRUE
121100         GO TO 321-EXIT
121200     END-READ.
121300*    RETURN POINT FOR THE PERFORM ... THRU 321-EXIT ABOVE.
121400 321-EXIT.
121500     EXIT.
121600 
121700******************************************************************
121800*    THIS PARAGRAPH TALLIES DIM PROVIDER. IT IS PART OF THE
121900*    END-OF-CYCLE BRONZE/SILVER/GOLD VALIDATION PASS. THIS
122000*    PARAGRAPH FOLLOWS THE SAME NUMBERING CONVENTION THE SHOP
122100*    HAS USED SINCE THE EARLIEST CLAIMS BATCH PROGRAMS. IF THIS
122200*    STEP EVER NEEDS TO HANDLE A SECOND RECORD TYPE, ADD A NEW
122300*    PARAGRAPH RATHER THAN BRANCHING INSIDE THIS ONE. THE
122400*    SHOP'S CONVENTION IS ONE PERFORM PER LOGICAL STEP, EVEN
122500*    WHEN THE STEP IS SHORT, SO THE MAIN-LINE STAYS READABLE.
122600*    THIS PARAGRAPH DOES NOT OPEN OR CLOSE ANY FILE ITSELF;
122700*    THAT IS HANDLED BY THE HOUSEKEEPING AND CLEANUP
122800*    PARAGRAPHS. THE SHOP'S STANDARD PRACTICE IS TO KEEP THIS
122900*    KIND OF STEP IN ITS OWN PARAGRAPH SO A LATER MAINTAINER
123000*    CAN FOLLOW THE PERFORM CHAIN FROM THE MAIN-LINE DOWN.
123100*    CONTROL RETURNS TO THE CALLING PERFORM VIA THE EXIT
123200*    PARAGRAPH IMMEDIATELY BELOW. NO OTHER PARAGRAPH IN THIS
123300*    PROGRAM SHOULD RESET THE WORKING-STORAGE FIELDS TOUCHED
123400*    HERE. THIS ROUTINE WAS LEFT ALONE DURING THE SHOP'S Y2K
123500*    REVIEW - SEE THE CHANGE LOG ABOVE. THE FIELD WIDTHS AND
123600*    EDIT RULES BELOW FOLLOW THE SAME CONVENTIONS USED
123700*    THROUGHOUT THE CLAIMS BATCH SUITE.
123800******************************************************************
123900 322-TALLY-DIM-PROVIDER.
124000     ADD 1 TO WS-PROVDIM-ROWS.
124100     PERFORM 321-READ-DIM-PROVIDER THRU 321-EXIT.
124200*    RETURN POINT FOR THE PERFORM ... THRU 322-EXIT ABOVE.
124300 322-EXIT.
124400     EXIT.
124500 
124600******************************************************************
124700*    THIS PARAGRAPH CHECKS FACT CLAIMS. IT IS PART OF THE
124800*    END-OF-CYCLE BRONZE/SILVER/GOLD VALIDATION PASS. WHEN THIS
124900*    PROGRAM IS RECOMPILED UNDER A NEWER COMPILER RELEASE,
125000*    RECHECK THIS PARAGRAPH FOR ANY RESERVED-WORD CONFLICTS.
125100*    THE SHOP REVIEWED THIS PARAGRAPH DURING A LATER
125200*    MAINTENANCE PASS AND FOUND NO CHANGE NECESSARY. READ THE
125300*    HEADER REMARKS AT THE TOP OF THIS PROGRAM BEFORE MODIFYING
125400*    THE LOGIC IN THIS PARAGRAPH. THIS IS A LOW-LEVEL WORKER
125500*    PARAGRAPH; IT IS NOT INTENDED TO BE PERFORMED DIRECTLY
125600*    FROM OUTSIDE ITS OWNING SECTION. ANY CHANGE TO THE RECORD
125700*    LAYOUT THIS PARAGRAPH TOUCHES MUST BE COORDINATED WITH THE
125800*    COPYBOOK OWNER. THE COUNTERS UPDATED HERE FEED THE
125900*    END-OF-JOB TOTALS DISPLAYED BY THE CLEANUP PARAGRAPH. THIS
126000*    PARAGRAPH FOLLOWS THE SAME NUMBERING CONVENTION THE SHOP
126100*    HAS USED SINCE THE EARLIEST CLAIMS BATCH PROGRAMS. IF THIS
126200*    STEP EVER NEEDS TO HANDLE A SECOND RECORD TYPE, ADD A NEW
126300*    PARAGRAPH RATHER THAN BRANCHING INSIDE THIS ONE. THE
126400*    SHOP'S CONVENTION IS ONE PERFORM PER LOGICAL STEP, EVEN
126500*    WHEN THE STEP IS SHORT, SO THE MAIN-LINE STAYS READABLE.
126600******************************************************************
126700 330-CHECK-FACT-CLAIMS.
126800     MOVE "330-CHECK-FACT-CLAIMS" TO PARA-NAME.
126900     OPEN INPUT CLAIMFACT-FILE.
127000     IF NOT CLMFACT-OPEN-OK
127100         MOVE "SILVER" TO WS-ISSUE-LAYER-TAG
127200         MOVE "NO DATA FILES FOUND FOR FACT_CLAIMS"
127300             TO WS-ISSUE-TEXT
127400         PERFORM 280-RECORD-ISSUE THRU 280-EXIT
127500     ELSE
127600         ADD 1 TO SLV-TBL-COUNT
127700         PERFORM 331-READ-FACT-CLAIMS THRU 331-EXIT
127800         PERFORM 332-TALLY-FACT-CLAIMS THRU 332-EXIT
127900                 UNTIL CLMFACT-EOF
128000         CLOSE CLAIMFACT-FILE
128100         IF WS-CLMFACT-ROWS = 0
128200             MOVE "SILVER" TO WS-ISSUE-LAYER-TAG
128300             MOVE "EMPTY TABLE - FACT_CLAIMS"
128400                 TO WS-ISSUE-TEXT
128500             PERFORM 280-RECORD-ISSUE THRU 280-EXIT
128600         ELSE
128700             ADD WS-CLMFACT-ROWS TO SLV-ROW-COUNT
128800         END-IF
128900         IF WS-CLMFACT-MISS-ID-SW = "Y"
129000             MOVE "SILVER" TO WS-ISSUE-LAYER-TAG
129100             MOVE "MISSING MEMBER ID IN FACT_CLAIMS"
129200                 TO WS-ISSUE-TEXT
129300             PERFORM 280-RECORD-ISSUE THRU 280-EXIT
129400         END-IF
129500     END-IF.
129600*    RETURN POINT FOR THE PERFORM ... THRU 330-EXIT ABOVE.
129700 330-EXIT.
129800     EXIT.
129900 
130000******************************************************************
130100*    THIS PARAGRAPH READS FACT CLAIMS. IT IS PART OF THE
130200*    END-OF-CYCLE BRONZE/SILVER/GOLD VALIDATION PASS. IF THIS
130300*    STEP EVER NEEDS TO HANDLE A SECOND RECORD TYPE, ADD A NEW
130400*    PARAGRAPH RATHER THAN BRANCHING INSIDE THIS ONE. THE
130500*    SHOP'S CONVENTION IS ONE PERFORM PER LOGICAL STEP, EVEN
130600*    WHEN THE STEP IS SHORT, SO THE MAIN-LINE STAYS READABLE.
130700*    THIS PARAGRAPH DOES NOT OPEN OR CLOSE ANY FILE ITSELF;
130800*    THAT IS HANDLED BY THE HOUSEKEEPING AND CLEANUP
130900*    PARAGRAPHS. THE SHOP'S STANDARD PRACTICE IS TO KEEP THIS
131000*    KIND OF STEP IN ITS OWN PARAGRAPH SO A LATER MAINTAINER
131100*    CAN FOLLOW THE PERFORM CHAIN FROM THE MAIN-LINE DOWN.
131200*    CONTROL RETURNS TO THE CALLING PERFORM VIA THE EXIT
131300*    PARAGRAPH IMMEDIATELY BELOW. NO OTHER PARAGRAPH IN THIS
131400*    PROGRAM SHOULD RESET THE WORKING-STORAGE FIELDS TOUCHED
131500*    HERE. THIS ROUTINE WAS LEFT ALONE DURING THE SHOP'S Y2K
131600*    REVIEW - SEE THE CHANGE LOG ABOVE. THE FIELD WIDTHS AND
131700*    EDIT RULES BELOW FOLLOW THE SAME CONVENTIONS USED
131800*    THROUGHOUT THE CLAIMS BATCH SUITE. A FUTURE CHANGE HERE
131900*    SHOULD BE LOGGED IN THE CHANGE LOG AT THE TOP OF THIS
132000*    PROGRAM, NOT LEFT AS A LOOSE COMMENT.
132100******************************************************************
132200 331-READ-FACT-CLAIMS.
132300     READ CLAIMFACT-FILE
132400         AT END SET CLMFACT-EOF TO TRUE
132500         GO TO 331-EXIT
132600     END-READ.
132700*    RETURN POINT FOR THE PERFORM ... THRU 331-EXIT ABOVE.
132800 331-EXIT.
132900     EXIT.
133000 
133100******************************************************************
133200*    THIS PARAGRAPH TALLIES FACT CLAIMS. IT IS PART OF THE
133300*    END-OF-CYCLE BRONZE/SILVER/GOLD VALIDATION PASS. THE
133400*    SHOP'S STANDARD PRACTICE IS TO KEEP THIS KIND OF STEP IN
133500*    ITS OWN PARAGRAPH SO A LATER MAINTAINER CAN FOLLOW THE
133600*    PERFORM CHAIN FROM THE MAIN-LINE DOWN. CONTROL RETURNS TO
133700*    THE CALLING PERFORM VIA THE EXIT PARAGRAPH IMMEDIATELY
133800*    BELOW. NO OTHER PARAGRAPH IN THIS PROGRAM SHOULD RESET THE
133900*    WORKING-STORAGE FIELDS TOUCHED HERE. THIS ROUTINE WAS LEFT
134000*    ALONE DURING THE SHOP'S Y2K REVIEW - SEE THE CHANGE LOG
134100*    ABOVE. THE FIELD WIDTHS AND EDIT RULES BELOW FOLLOW THE
134200*    SAME CONVENTIONS USED THROUGHOUT THE CLAIMS BATCH SUITE. A
134300*    FUTURE CHANGE HERE SHOULD BE LOGGED IN THE CHANGE LOG AT
134400*    THE TOP OF THIS PROGRAM, NOT LEFT AS A LOOSE COMMENT. THIS
134500*    STEP RUNS ONCE PER INVOCATION OF THE PARAGRAPH THAT
134600*    PERFORMS IT AND DOES NOT LOOP ON ITS OWN. KEEP THIS LOGIC
134700*    IN SYNC WITH THE MATCHING PARAGRAPH IN THE SHOP'S OTHER
134800*    STANDARDIZE PROGRAMS IF THE RULE EVER CHANGES. DO NOT
134900*    REORDER THE STATEMENTS BELOW WITHOUT CHECKING THE
135000*    PARAGRAPHS THAT PERFORM THIS ONE - SEVERAL RELY ON THE
135100*    ORDER OF THE MOVES AND ADDS.
135200******************************************************************
135300 332-TALLY-FACT-CLAIMS.
135400     ADD 1 TO WS-CLMFACT-ROWS.
135500     IF FAC-BENE-ID = SPACES
135600         MOVE "Y" TO WS-CLMFACT-MISS-ID-SW
135700     END-IF.
135800     PERFORM 331-READ-FACT-CLAIMS THRU 331-EXIT.
135900*    RETURN POINT FOR THE PERFORM ... THRU 332-EXIT ABOVE.
136000 332-EXIT.
136100     EXIT.
136200 
136300******************************************************************
136400*    THIS PARAGRAPH CHECKS FACT DIAGNOSES. IT IS PART OF THE
136500*    END-OF-CYCLE BRONZE/SILVER/GOLD VALIDATION PASS. IF THIS
136600*    STEP EVER NEEDS TO HANDLE A SECOND RECORD TYPE, ADD A NEW
136700*    PARAGRAPH RATHER THAN BRANCHING INSIDE THIS ONE. THE
136800*    SHOP'S CONVENTION IS ONE PERFORM PER LOGICAL STEP, EVEN
136900*    WHEN THE STEP IS SHORT, SO THE MAIN-LINE STAYS READABLE.
137000*    THIS PARAGRAPH DOES NOT OPEN OR CLOSE ANY FILE ITSELF;
137100*    THAT IS HANDLED BY THE HOUSEKEEPING AND CLEANUP
137200*    PARAGRAPHS. THE SHOP'S STANDARD PRACTICE IS TO KEEP THIS
137300*    KIND OF STEP IN ITS OWN PARAGRAPH SO A LATER MAINTAINER
137400*    CAN FOLLOW THE PERFORM CHAIN FROM THE MAIN-LINE DOWN.
137500*    CONTROL RETURNS TO THE CALLING PERFORM VIA THE EXIT
137600*    PARAGRAPH IMMEDIATELY BELOW. NO OTHER PARAGRAPH IN THIS
137700*    PROGRAM SHOULD RESET THE WORKING-STORAGE FIELDS TOUCHED
137800*    HERE. THIS ROUTINE WAS LEFT ALONE DURING THE SHOP'S Y2K
137900*    REVIEW - SEE THE CHANGE LOG ABOVE. THE FIELD WIDTHS AND
138000*    EDIT RULES BELOW FOLLOW THE SAME CONVENTIONS USED
138100*    THROUGHOUT THE CLAIMS BATCH SUITE. A FUTURE CHANGE HERE
138200*    SHOULD BE LOGGED IN THE CHANGE LOG AT THE TOP OF THIS
138300*    PROGRAM, NOT LEFT AS A LOOSE COMMENT.
138400******************************************************************
138500 340-CHECK-FACT-DIAGNOSES.
138600     MOVE "340-CHECK-FACT-DIAGNOSES" TO PARA-NAME.
138700     OPEN INPUT DIAGFACT-FILE.
138800     IF NOT DIAGFACT-OPEN-OK
138900         MOVE "SILVER" TO WS-ISSUE-LAYER-TAG
139000         MOVE "NO DATA FILES FOUND FOR FACT_CLAIM_DIAGNOSES"
139100             TO WS-ISSUE-TEXT
139200         PERFORM 280-RECORD-ISSUE THRU 280-EXIT
139300     ELSE
139400         ADD 1 TO SLV-TBL-COUNT
139500         PERFORM 341-READ-FACT-DIAGNOSES THRU 341-EXIT
139600         PERFORM 342-TALLY-FACT-DIAGNOSES THRU 342-EXIT
139700                 UNTIL DIAGFACT-EOF
139800         CLOSE DIAGFACT-FILE
139900         IF WS-DIAGFACT-ROWS = 0
140000             MOVE "SILVER" TO WS-ISSUE-LAYER-TAG
140100             MOVE "EMPTY TABLE - FACT_CLAIM_DIAGNOSES"
140200                 TO WS-ISSUE-TEXT
140300             PERFORM 280-RECORD-ISSUE THRU 280-EXIT
140400         ELSE
140500             ADD WS-DIAGFACT-ROWS TO SLV-ROW-COUNT
140600         END-IF
140700         IF WS-DIAGFACT-MISS-ID-SW = "Y"
140800             MOVE "SILVER" TO WS-ISSUE-LAYER-TAG
140900             MOVE "MISSING MEMBER ID IN FACT_CLAIM_DIAGNOSES"
141000                 TO WS-ISSUE-TEXT
141100             PERFORM 280-RECORD-ISSUE THRU 280-EXIT
141200         END-IF
141300     END-IF.
141400*    RETURN POINT FOR THE PERFORM ... THRU 340-EXIT ABOVE.
141500 340-EXIT.
141600     EXIT.
141700 
141800******************************************************************
141900*    THIS PARAGRAPH READS FACT DIAGNOSES. IT IS PART OF THE
142000*    END-OF-CYCLE BRONZE/SILVER/GOLD VALIDATION PASS. THIS STEP
142100*    RUNS ONCE PER INVOCATION OF THE PARAGRAPH THAT PERFORMS IT
142200*    AND DOES NOT LOOP ON ITS OWN. KEEP THIS LOGIC IN SYNC WITH
142300*    THE MATCHING PARAGRAPH IN THE SHOP'S OTHER STANDARDIZE
142400*    PROGRAMS IF THE RULE EVER CHANGES. DO NOT REORDER THE
142500*    STATEMENTS BELOW WITHOUT CHECKING THE PARAGRAPHS THAT
142600*    PERFORM THIS ONE - SEVERAL RELY ON THE ORDER OF THE MOVES
142700*    AND ADDS. THIS PARAGRAPH WAS WRITTEN TO MATCH THE SAME
142800*    PATTERN USED BY THE OTHER BRONZE-LAYER PROGRAMS IN THIS
142900*    SUITE. WHEN THIS PROGRAM IS RECOMPILED UNDER A NEWER
143000*    COMPILER RELEASE, RECHECK THIS PARAGRAPH FOR ANY
143100*    RESERVED-WORD CONFLICTS. THE SHOP REVIEWED THIS PARAGRAPH
143200*    DURING A LATER MAINTENANCE PASS AND FOUND NO CHANGE
143300*    NECESSARY. READ THE HEADER REMARKS AT THE TOP OF THIS
143400*    PROGRAM BEFORE MODIFYING THE LOGIC IN THIS PARAGRAPH. THIS
143500*    IS A LOW-LEVEL WORKER PARAGRAPH; IT IS NOT INTENDED TO BE
143600*    PERFORMED DIRECTLY FROM OUTSIDE ITS OWNING SECTION. ANY
143700*    CHANGE TO THE RECORD LAYOUT THIS PARAGRAPH TOUCHES MUST BE
143800*    COORDINATED WITH THE COPYBOOK OWNER.
143900******************************************************************
144000 341-READ-FACT-DIAGNOSES.
144100     READ DIAGFACT-FILE
144200         AT END SET DIAGFACT-EOF TO TRUE
144300         GO TO 341-EXIT
144400     END-READ.
144500*    RETURN POINT FOR THE PERFORM ... THRU 341-EXIT ABOVE.
144600 341-EXIT.
144700     EXIT.
144800 
144900******************************************************************
145000*    THIS PARAGRAPH TALLIES FACT DIAGNOSES. IT IS PART OF THE
145100*    END-OF-CYCLE BRONZE/SILVER/GOLD VALIDATION PASS. THIS
145200*    PARAGRAPH WAS WRITTEN TO MATCH THE SAME PATTERN USED BY
145300*    THE OTHER BRONZE-LAYER PROGRAMS IN THIS SUITE. WHEN THIS
145400*    PROGRAM IS RECOMPILED UNDER A NEWER COMPILER RELEASE,
145500*    RECHECK THIS PARAGRAPH FOR ANY RESERVED-WORD CONFLICTS.
145600*    THE SHOP REVIEWED THIS PARAGRAPH DURING A LATER
145700*    MAINTENANCE PASS AND FOUND NO CHANGE NECESSARY. READ THE
145800*    HEADER REMARKS AT THE TOP OF THIS PROGRAM BEFORE MODIFYING
145900*    THE LOGIC IN THIS PARAGRAPH. THIS IS A LOW-LEVEL WORKER
146000*    PARAGRAPH; IT IS NOT INTENDED TO BE PERFORMED DIRECTLY
146100*    FROM OUTSIDE ITS OWNING SECTION. ANY CHANGE TO THE RECORD
146200*    LAYOUT THIS PARAGRAPH TOUCHES MUST BE COORDINATED WITH THE
146300*    COPYBOOK OWNER. THE COUNTERS UPDATED HERE FEED THE
146400*    END-OF-JOB TOTALS DISPLAYED BY THE CLEANUP PARAGRAPH. THIS
146500*    PARAGRAPH FOLLOWS THE SAME NUMBERING CONVENTION THE SHOP
146600*    HAS USED SINCE THE EARLIEST CLAIMS BATCH PROGRAMS. IF THIS
146700*    STEP EVER NEEDS TO HANDLE A SECOND RECORD TYPE, ADD A NEW
146800*    PARAGRAPH RATHER THAN BRANCHING INSIDE THIS ONE.
146900******************************************************************
147000 342-TALLY-FACT-DIAGNOSES.
147100     ADD 1 TO WS-DIAGFACT-ROWS.
147200     IF DGF-BENE-ID = SPACES
147300         MOVE "Y" TO WS-DIAGFACT-MISS-ID-SW
147400     END-IF.
147500     PERFORM 341-READ-FACT-DIAGNOSES THRU 341-EXIT.
147600*    RETURN POINT FOR THE PERFORM ... THRU 342-EXIT ABOVE.
147700 342-EXIT.
147800     EXIT.
147900 
148000******************************************************************
148100*    THIS PARAGRAPH CHECKS FACT RX. IT IS PART OF THE
148200*    END-OF-CYCLE BRONZE/SILVER/GOLD VALIDATION PASS. A FUTURE
148300*    CHANGE HERE SHOULD BE LOGGED IN THE CHANGE LOG AT THE TOP
148400*    OF THIS PROGRAM, NOT LEFT AS A LOOSE COMMENT. THIS STEP
148500*    RUNS ONCE PER INVOCATION OF THE PARAGRAPH THAT PERFORMS IT
148600*    AND DOES NOT LOOP ON ITS OWN. KEEP THIS LOGIC IN SYNC WITH
148700*    THE MATCHING PARAGRAPH IN THE SHOP'S OTHER STANDARDIZE
148800*    PROGRAMS IF THE RULE EVER CHANGES. DO NOT REORDER THE
148900*    STATEMENTS BELOW WITHOUT CHECKING THE PARAGRAPHS THAT
149000*    PERFORM THIS ONE - SEVERAL RELY ON THE ORDER OF THE MOVES
149100*    AND ADDS. THIS PARAGRAPH WAS WRITTEN TO MATCH THE SAME
149200*    PATTERN USED BY THE OTHER BRONZE-LAYER PROGRAMS IN THIS
149300*    SUITE. WHEN THIS PROGRAM IS RECOMPILED UNDER A NEWER
149400*    COMPILER RELEASE, RECHECK THIS PARAGRAPH FOR ANY
149500*    RESERVED-WORD CONFLICTS. THE SHOP REVIEWED THIS PARAGRAPH
149600*    DURING A LATER MAINTENANCE PASS AND FOUND NO CHANGE
149700*    NECESSARY. READ THE HEADER REMARKS AT THE TOP OF THIS
149800*    PROGRAM BEFORE MODIFYING THE LOGIC IN THIS PARAGRAPH. THIS
149900*    IS A LOW-LEVEL WORKER PARAGRAPH; IT IS NOT INTENDED TO BE
150000*    PERFORMED DIRECTLY FROM OUTSIDE ITS OWNING SECTION.
150100******************************************************************
150200 350-CHECK-FACT-RX.
150300     MOVE "350-CHECK-FACT-RX" TO PARA-NAME.
150400     OPEN INPUT RXFACT-FILE.
150500     IF NOT RXFACT-OPEN-OK
150600         MOVE "SILVER" TO WS-ISSUE-LAYER-TAG
150700         MOVE "NO DATA FILES FOUND FOR FACT_PRESCRIPTION"
150800             TO WS-ISSUE-TEXT
150900         PERFORM 280-RECORD-ISSUE THRU 280-EXIT
151000     ELSE
151100         ADD 1 TO SLV-TBL-COUNT
151200         PERFORM 351-READ-FACT-RX THRU 351-EXIT
151300         PERFORM 352-TALLY-FACT-RX THRU 352-EXIT
151400                 UNTIL RXFACT-EOF
151500         CLOSE RXFACT-FILE
151600         IF WS-RXFACT-ROWS = 0
151700             MOVE "SILVER" TO WS-ISSUE-LAYER-TAG
151800             MOVE "EMPTY TABLE - FACT_PRESCRIPTION"
151900                 TO WS-ISSUE-TEXT
152000             PERFORM 280-RECORD-ISSUE THRU 280-EXIT
152100         ELSE
152200             ADD WS-RXFACT-ROWS TO SLV-ROW-COUNT
152300         END-IF
152400         IF WS-RXFACT-MISS-ID-SW = "Y"
152500             MOVE "SILVER" TO WS-ISSUE-LAYER-TAG
152600             MOVE "MISSING MEMBER ID IN FACT_PRESCRIPTION"
152700                 TO WS-ISSUE-TEXT
152800             PERFORM 280-RECORD-ISSUE THRU 280-EXIT
152900         END-IF
153000     END-IF.
153100*    RETURN POINT FOR THE PERFORM ... THRU 350-EXIT ABOVE.
153200 350-EXIT.
153300     EXIT.
153400 
153500******************************************************************
153600*    THIS PARAGRAPH READS FACT RX. IT IS PART OF THE
153700*    END-OF-CYCLE BRONZE/SILVER/GOLD VALIDATION PASS. THIS IS A
153800*    LOW-LEVEL WORKER PARAGRAPH; IT IS NOT INTENDED TO BE
153900*    PERFORMED DIRECTLY FROM OUTSIDE ITS OWNING SECTION. ANY
154000*    CHANGE TO THE RECORD LAYOUT THIS PARAGRAPH TOUCHES MUST BE
154100*    COORDINATED WITH THE COPYBOOK OWNER. THE COUNTERS UPDATED
154200*    HERE FEED THE END-OF-JOB TOTALS DISPLAYED BY THE CLEANUP
154300*    PARAGRAPH. THIS PARAGRAPH FOLLOWS THE SAME NUMBERING
154400*    CONVENTION THE SHOP HAS USED SINCE THE EARLIEST CLAIMS
154500*    BATCH PROGRAMS. IF THIS STEP EVER NEEDS TO HANDLE A SECOND
154600*    RECORD TYPE, ADD A NEW PARAGRAPH RATHER THAN BRANCHING
154700*    INSIDE THIS ONE. THE SHOP'S CONVENTION IS ONE PERFORM PER
154800*    LOGICAL STEP, EVEN WHEN THE STEP IS SHORT, SO THE
154900*    MAIN-LINE STAYS READABLE. THIS PARAGRAPH DOES NOT OPEN OR
155000*    CLOSE ANY FILE ITSELF; THAT IS HANDLED BY THE HOUSEKEEPING
155100*    AND CLEANUP PARAGRAPHS. THE SHOP'S STANDARD PRACTICE IS TO
155200*    KEEP THIS KIND OF STEP IN ITS OWN PARAGRAPH SO A LATER
155300*    MAINTAINER CAN FOLLOW THE PERFORM CHAIN FROM THE MAIN-LINE
155400*    DOWN.
155500******************************************************************
155600 351-READ-FACT-RX.
155700     READ RXFACT-FILE
155800         AT END SET RXFACT-EOF TO TRUE
155900         GO TO 351-EXIT
156000     END-READ.
156100*    RETURN POINT FOR THE PERFORM ... THRU 351-EXIT ABOVE.
156200 351-EXIT.
156300     EXIT.
156400 
156500******************************************************************
156600*    THIS PARAGRAPH TALLIES FACT RX. IT IS PART OF THE
156700*    END-OF-CYCLE BRONZE/SILVER/GOLD VALIDATION PASS. THIS
156800*    ROUTINE WAS LEFT ALONE DURING THE SHOP'S Y2K REVIEW - SEE
156900*    THE CHANGE LOG ABOVE. THE FIELD WIDTHS AND EDIT RULES
157000*    BELOW FOLLOW THE SAME CONVENTIONS USED THROUGHOUT THE
157100*    CLAIMS BATCH SUITE. A FUTURE CHANGE HERE SHOULD BE LOGGED
157200*    IN THE CHANGE LOG AT THE TOP OF THIS PROGRAM, NOT LEFT AS
157300*    A LOOSE COMMENT. THIS STEP RUNS ONCE PER INVOCATION OF THE
157400*    PARAGRAPH THAT PERFORMS IT AND DOES NOT LOOP ON ITS OWN.
157500*    KEEP THIS LOGIC IN SYNC WITH THE MATCHING PARAGRAPH IN THE
157600*    SHOP'S OTHER STANDARDIZE PROGRAMS IF THE RULE EVER
157700*    CHANGES. DO NOT REORDER THE STATEMENTS BELOW WITHOUT
157800*    CHECKING THE PARAGRAPHS THAT PERFORM THIS ONE - SEVERAL
157900*    RELY ON THE ORDER OF THE MOVES AND ADDS. THIS PARAGRAPH
158000*    WAS WRITTEN TO MATCH THE SAME PATTERN USED BY THE OTHER
158100*    BRONZE-LAYER PROGRAMS IN THIS SUITE. WHEN THIS PROGRAM IS
158200*    RECOMPILED UNDER A NEWER COMPILER RELEASE, RECHECK THIS
158300*    PARAGRAPH FOR ANY RESERVED-WORD CONFLICTS. THE SHOP
158400*    REVIEWED THIS PARAGRAPH DURING A LATER MAINTENANCE PASS
158500*    AND FOUND NO CHANGE NECESSARY.
158600******************************************************************
158700 352-TALLY-FACT-RX.
158800     ADD 1 TO WS-RXFACT-ROWS.
158900     IF RXF-BENE-ID = SPACES
159000         MOVE "Y" TO WS-RXFACT-MISS-ID-SW
159100     END-IF.
159200     PERFORM 351-READ-FACT-RX THRU 351-EXIT.
159300*    RETURN POINT FOR THE PERFORM ... THRU 352-EXIT ABOVE.
159400 352-EXIT.
159500     EXIT.
159600 
159700******************************************************************
159800*    GOLD LAYER - THE TWO ANALYTIC OUTPUTS
159900******************************************************************
160000******************************************************************
160100*    THIS PARAGRAPH CHECKS GOLD LAYER. IT IS PART OF THE
160200*    END-OF-CYCLE BRONZE/SILVER/GOLD VALIDATION PASS. THIS STEP
160300*    RUNS ONCE PER INVOCATION OF THE PARAGRAPH THAT PERFORMS IT
160400*    AND DOES NOT LOOP ON ITS OWN. KEEP THIS LOGIC IN SYNC WITH
160500*    THE MATCHING PARAGRAPH IN THE SHOP'S OTHER STANDARDIZE
160600*    PROGRAMS IF THE RULE EVER CHANGES. DO NOT REORDER THE
160700*    STATEMENTS BELOW WITHOUT CHECKING THE PARAGRAPHS THAT
160800*    PERFORM THIS ONE - SEVERAL RELY ON THE ORDER OF THE MOVES
160900*    AND ADDS. THIS PARAGRAPH WAS WRITTEN TO MATCH THE SAME
161000*    PATTERN USED BY THE OTHER BRONZE-LAYER PROGRAMS IN THIS
161100*    SUITE. WHEN THIS PROGRAM IS RECOMPILED UNDER A NEWER
161200*    COMPILER RELEASE, RECHECK THIS PARAGRAPH FOR ANY
161300*    RESERVED-WORD CONFLICTS. THE SHOP REVIEWED THIS PARAGRAPH
161400*    DURING A LATER MAINTENANCE PASS AND FOUND NO CHANGE
161500*    NECESSARY. READ THE HEADER REMARKS AT THE TOP OF THIS
161600*    PROGRAM BEFORE MODIFYING THE LOGIC IN THIS PARAGRAPH. THIS
161700*    IS A LOW-LEVEL WORKER PARAGRAPH; IT IS NOT INTENDED TO BE
161800*    PERFORMED DIRECTLY FROM OUTSIDE ITS OWNING SECTION. ANY
161900*    CHANGE TO THE RECORD LAYOUT THIS PARAGRAPH TOUCHES MUST BE
162000*    COORDINATED WITH THE COPYBOOK OWNER.
162100******************************************************************
162200 400-CHECK-GOLD-LAYER.
162300     MOVE "400-CHECK-GOLD-LAYER" TO PARA-NAME.
162400     PERFORM 410-CHECK-MBR-YEAR THRU 410-EXIT.
162500     PERFORM 420-CHECK-TOP-DIAGNOSIS THRU 420-EXIT.
162600     IF GLD-TBL-COUNT > 0 AND GLD-ISSUE-COUNT = 0
162700         SET GLD-VALID TO TRUE.
162800*    RETURN POINT FOR THE PERFORM ... THRU 400-EXIT ABOVE.
162900 400-EXIT.
163000     EXIT.
163100 
163200******************************************************************
163300*    THIS PARAGRAPH CHECKS MBR YEAR. IT IS PART OF THE
163400*    END-OF-CYCLE BRONZE/SILVER/GOLD VALIDATION PASS. KEEP THIS
163500*    LOGIC IN SYNC WITH THE MATCHING PARAGRAPH IN THE SHOP'S
163600*    OTHER STANDARDIZE PROGRAMS IF THE RULE EVER CHANGES. DO
163700*    NOT REORDER THE STATEMENTS BELOW WITHOUT CHECKING THE
163800*    PARAGRAPHS THAT PERFORM THIS ONE - SEVERAL RELY ON THE
163900*    ORDER OF THE MOVES AND ADDS. THIS PARAGRAPH WAS WRITTEN TO
164000*    MATCH THE SAME PATTERN USED BY THE OTHER BRONZE-LAYER
164100*    PROGRAMS IN THIS SUITE. WHEN THIS PROGRAM IS RECOMPILED
164200*    UNDER A NEWER COMPILER RELEASE, RECHECK THIS PARAGRAPH FOR
164300*    ANY RESERVED-WORD CONFLICTS. THE SHOP REVIEWED THIS
164400*    PARAGRAPH DURING A LATER MAINTENANCE PASS AND FOUND NO
164500*    CHANGE NECESSARY. READ THE HEADER REMARKS AT THE TOP OF
164600*    THIS PROGRAM BEFORE MODIFYING THE LOGIC IN THIS PARAGRAPH.
164700*    THIS IS A LOW-LEVEL WORKER PARAGRAPH; IT IS NOT INTENDED
164800*    TO BE PERFORMED DIRECTLY FROM OUTSIDE ITS OWNING SECTION.
164900*    ANY CHANGE TO THE RECORD LAYOUT THIS PARAGRAPH TOUCHES
165000*    MUST BE COORDINATED WITH THE COPYBOOK OWNER. THE COUNTERS
165100*    UPDATED HERE FEED THE END-OF-JOB TOTALS DISPLAYED BY THE
165200*    CLEANUP PARAGRAPH.
165300******************************************************************
165400 410-CHECK-MBR-YEAR.
165500     MOVE "410-CHECK-MBR-YEAR" TO PARA-NAME.
165600     OPEN INPUT MBRMETRC-FILE.
165700     IF NOT MBRMETRC-OPEN-OK
165800         MOVE "GOLD  " TO WS-ISSUE-LAYER-TAG
165900         MOVE "NO DATA FILES FOUND FOR MEMBER_YEAR_METRICS"
166000             TO WS-ISSUE-TEXT
166100         PERFORM 280-RECORD-ISSUE THRU 280-EXIT
166200     ELSE
166300         ADD 1 TO GLD-TBL-COUNT
166400         PERFORM 411-READ-MBR-YEAR THRU 411-EXIT
166500         PERFORM 412-TALLY-MBR-YEAR THRU 412-EXIT
166600                 UNTIL MBRMETRC-EOF
166700         CLOSE MBRMETRC-FILE
166800         IF WS-MBRMETRC-ROWS = 0
166900             MOVE "GOLD  " TO WS-ISSUE-LAYER-TAG
167000             MOVE "EMPTY TABLE - MEMBER_YEAR_METRICS"
167100                 TO WS-ISSUE-TEXT
167200             PERFORM 280-RECORD-ISSUE THRU 280-EXIT
167300         ELSE
167400             ADD WS-MBRMETRC-ROWS TO GLD-ROW-COUNT
167500         END-IF
167600         IF WS-MBRMETRC-MISS-ID-SW = "Y"
167700             MOVE "GOLD  " TO WS-ISSUE-LAYER-TAG
167800             MOVE "MISSING MEMBER ID IN MEMBER_YEAR_METRICS"
167900                 TO WS-ISSUE-TEXT
168000             PERFORM 280-RECORD-ISSUE THRU 280-EXIT
168100         END-IF
168200     END-IF.
168300*    RETURN POINT FOR THE PERFORM ... THRU 410-EXIT ABOVE.
168400 410-EXIT.
168500     EXIT.
168600 
168700******************************************************************
168800*    THIS PARAGRAPH READS MBR YEAR. IT IS PART OF THE
168900*    END-OF-CYCLE BRONZE/SILVER/GOLD VALIDATION PASS. NO OTHER
169000*    PARAGRAPH IN THIS PROGRAM SHOULD RESET THE WORKING-STORAGE
169100*    FIELDS TOUCHED HERE. THIS ROUTINE WAS LEFT ALONE DURING
169200*    THE SHOP'S Y2K REVIEW - SEE THE CHANGE LOG ABOVE. THE
169300*    FIELD WIDTHS AND EDIT RULES BELOW FOLLOW THE SAME
169400*    CONVENTIONS USED THROUGHOUT THE CLAIMS BATCH SUITE. A
169500*    FUTURE CHANGE HERE SHOULD BE LOGGED IN THE CHANGE LOG AT
169600*    THE TOP OF THIS PROGRAM, NOT LEFT AS A LOOSE COMMENT. THIS
169700*    STEP RUNS ONCE PER INVOCATION OF THE PARAGRAPH THAT
169800*    PERFORMS IT AND DOES NOT LOOP ON ITS OWN. KEEP THIS LOGIC
169900*    IN SYNC WITH THE MATCHING PARAGRAPH IN THE SHOP'S OTHER
170000*    STANDARDIZE PROGRAMS IF THE RULE EVER CHANGES. DO NOT
170100*    REORDER THE STATEMENTS BELOW WITHOUT CHECKING THE
170200*    PARAGRAPHS THAT PERFORM THIS ONE - SEVERAL RELY ON THE
170300*    ORDER OF THE MOVES AND ADDS. THIS PARAGRAPH WAS WRITTEN TO
170400*    MATCH THE SAME PATTERN USED BY THE OTHER BRONZE-LAYER
170500*    PROGRAMS IN THIS SUITE. WHEN THIS PROGRAM IS RECOMPILED
170600*    UNDER A NEWER COMPILER RELEASE, RECHECK THIS PARAGRAPH FOR
170700*    ANY RESERVED-WORD CONFLICTS.
170800******************************************************************
170900 411-READ-MBR-YEAR.
171000     READ MBRMETRC-FILE
171100         AT END SET MBRMETRC-EOF TO TRUE
171200         GO TO 411-EXIT
171300     END-READ.
171400*    RETURN POINT FOR THE PERFORM ... THRU 411-EXIT ABOVE.
171500 411-EXIT.
171600     EXIT.
171700 
171800******************************************************************
171900*    THIS PARAGRAPH TALLIES MBR YEAR. IT IS PART OF THE
172000*    END-OF-CYCLE BRONZE/SILVER/GOLD VALIDATION PASS. THIS
172100*    PARAGRAPH WAS WRITTEN TO MATCH THE SAME PATTERN USED BY
172200*    THE OTHER BRONZE-LAYER PROGRAMS IN THIS SUITE. WHEN THIS
172300*    PROGRAM IS RECOMPILED UNDER A NEWER COMPILER RELEASE,
172400*    RECHECK THIS PARAGRAPH FOR ANY RESERVED-WORD CONFLICTS.
172500*    THE SHOP REVIEWED THIS PARAGRAPH DURING A LATER
172600*    MAINTENANCE PASS AND FOUND NO CHANGE NECESSARY. READ THE
172700*    HEADER REMARKS AT THE TOP OF THIS PROGRAM BEFORE MODIFYING
172800*    THE LOGIC IN THIS PARAGRAPH. THIS IS A LOW-LEVEL WORKER
172900*    PARAGRAPH; IT IS NOT INTENDED TO BE PERFORMED DIRECTLY
173000*    FROM OUTSIDE ITS OWNING SECTION. ANY CHANGE TO THE RECORD
173100*    LAYOUT THIS PARAGRAPH TOUCHES MUST BE COORDINATED WITH THE
173200*    COPYBOOK OWNER. THE COUNTERS UPDATED HERE FEED THE
173300*    END-OF-JOB TOTALS DISPLAYED BY THE CLEANUP PARAGRAPH. THIS
173400*    PARAGRAPH FOLLOWS THE SAME NUMBERING CONVENTION THE SHOP
173500*    HAS USED SINCE THE EARLIEST CLAIMS BATCH PROGRAMS. IF THIS
173600*    STEP EVER NEEDS TO HANDLE A SECOND RECORD TYPE, ADD A NEW
173700*    PARAGRAPH RATHER THAN BRANCHING INSIDE THIS ONE.
173800******************************************************************
173900 412-TALLY-MBR-YEAR.
174000     ADD 1 TO WS-MBRMETRC-ROWS.
174100     IF MYM-BENE-ID = SPACES
174200         MOVE "Y" TO WS-MBRMETRC-MISS-ID-SW
174300     END-IF.
174400     PERFORM 411-READ-MBR-YEAR THRU 411-EXIT.
174500*    RETURN POINT FOR THE PERFORM ... THRU 412-EXIT ABOVE.
174600 412-EXIT.
174700     EXIT.
174800 
174900******************************************************************
175000*    THIS PARAGRAPH CHECKS TOP DIAGNOSIS. IT IS PART OF THE
175100*    END-OF-CYCLE BRONZE/SILVER/GOLD VALIDATION PASS. THIS
175200*    PARAGRAPH DOES NOT OPEN OR CLOSE ANY FILE ITSELF; THAT IS
175300*    HANDLED BY THE HOUSEKEEPING AND CLEANUP PARAGRAPHS. THE
175400*    SHOP'S STANDARD PRACTICE IS TO KEEP THIS KIND OF STEP IN
175500*    ITS OWN PARAGRAPH SO A LATER MAINTAINER CAN FOLLOW THE
175600*    PERFORM CHAIN FROM THE MAIN-LINE DOWN. CONTROL RETURNS TO
175700*    THE CALLING PERFORM VIA THE EXIT PARAGRAPH IMMEDIATELY
175800*    BELOW. NO OTHER PARAGRAPH IN THIS PROGRAM SHOULD RESET THE
175900*    WORKING-STORAGE FIELDS TOUCHED HERE. THIS ROUTINE WAS LEFT
176000*    ALONE DURING THE SHOP'S Y2K REVIEW - SEE THE CHANGE LOG
176100*    ABOVE. THE FIELD WIDTHS AND EDIT RULES BELOW FOLLOW THE
176200*    SAME CONVENTIONS USED THROUGHOUT THE CLAIMS BATCH SUITE. A
176300*    FUTURE CHANGE HERE SHOULD BE LOGGED IN THE CHANGE LOG AT
176400*    THE TOP OF THIS PROGRAM, NOT LEFT AS A LOOSE COMMENT. THIS
176500*    STEP RUNS ONCE PER INVOCATION OF THE PARAGRAPH THAT
176600*    PERFORMS IT AND DOES NOT LOOP ON ITS OWN. KEEP THIS LOGIC
176700*    IN SYNC WITH THE MATCHING PARAGRAPH IN THE SHOP'S OTHER
176800*    STANDARDIZE PROGRAMS IF THE RULE EVER CHANGES.
176900******************************************************************
177000 420-CHECK-TOP-DIAGNOSIS.
177100     MOVE "420-CHECK-TOP-DIAGNOSIS" TO PARA-NAME.
177200     OPEN INPUT TOPDIAG-FILE.
177300     IF NOT TOPDIAG-OPEN-OK
177400         MOVE "GOLD  " TO WS-ISSUE-LAYER-TAG
177500         MOVE "NO DATA FILES FOUND FOR TOP_DIAGNOSES_BY_MEMBER"
177600             TO WS-ISSUE-TEXT
177700         PERFORM 280-RECORD-ISSUE THRU 280-EXIT
177800     ELSE
177900         ADD 1 TO GLD-TBL-COUNT
178000         PERFORM 421-READ-TOP-DIAGNOSIS THRU 421-EXIT
178100         PERFORM 422-TALLY-TOP-DIAGNOSIS THRU 422-EXIT
178200                 UNTIL TOPDIAG-EOF
178300         CLOSE TOPDIAG-FILE
178400         IF WS-TOPDIAG-ROWS = 0
178500             MOVE "GOLD  " TO WS-ISSUE-LAYER-TAG
178600             MOVE "EMPTY TABLE - TOP_DIAGNOSES_BY_MEMBER"
178700                 TO WS-ISSUE-TEXT
178800             PERFORM 280-RECORD-ISSUE THRU 280-EXIT
178900         ELSE
179000             ADD WS-TOPDIAG-ROWS TO GLD-ROW-COUNT
179100         END-IF
179200         IF WS-TOPDIAG-MISS-ID-SW = "Y"
179300             MOVE "GOLD  " TO WS-ISSUE-LAYER-TAG
179400             MOVE "MISSING MEMBER ID IN TOP_DIAGNOSES_BY_MEMBER"
179500                 TO WS-ISSUE-TEXT
179600             PERFORM 280-RECORD-ISSUE THRU 280-EXIT
179700         END-IF
179800     END-IF.
179900*    RETURN POINT FOR THE PERFORM ... THRU 420-EXIT ABOVE.
180000 420-EXIT.
180100     EXIT.
180200 
180300******************************************************************
180400*    THIS PARAGRAPH READS TOP DIAGNOSIS. IT IS PART OF THE
180500*    END-OF-CYCLE BRONZE/SILVER/GOLD VALIDATION PASS. THIS
180600*    PARAGRAPH FOLLOWS THE SAME NUMBERING CONVENTION THE SHOP
180700*    HAS USED SINCE THE EARLIEST CLAIMS BATCH PROGRAMS. IF THIS
180800*    STEP EVER NEEDS TO HANDLE A SECOND RECORD TYPE, ADD A NEW
180900*    PARAGRAPH RATHER THAN BRANCHING INSIDE THIS ONE. THE
181000*    SHOP'S CONVENTION IS ONE PERFORM PER LOGICAL STEP, EVEN
181100*    WHEN THE STEP IS SHORT, SO THE MAIN-LINE STAYS READABLE.
181200*    THIS PARAGRAPH DOES NOT OPEN OR CLOSE ANY FILE ITSELF;
181300*    THAT IS HANDLED BY THE HOUSEKEEPING AND CLEANUP
181400*    PARAGRAPHS. THE SHOP'S STANDARD PRACTICE IS TO KEEP THIS
181500*    KIND OF STEP IN ITS OWN PARAGRAPH SO A LATER MAINTAINER
181600*    CAN FOLLOW THE PERFORM CHAIN FROM THE MAIN-LINE DOWN.
181700*    CONTROL RETURNS TO THE CALLING PERFORM VIA THE EXIT
181800*    PARAGRAPH IMMEDIATELY BELOW. NO OTHER PARAGRAPH IN THIS
181900*    PROGRAM SHOULD RESET THE WORKING-STORAGE FIELDS TOUCHED
182000*    HERE. THIS ROUTINE WAS LEFT ALONE DURING THE SHOP'S Y2K
182100*    REVIEW - SEE THE CHANGE LOG ABOVE. THE FIELD WIDTHS AND
182200*    EDIT RULES BELOW FOLLOW THE SAME CONVENTIONS USED
182300*    THROUGHOUT THE CLAIMS BATCH SUITE.
182400******************************************************************
182500 421-READ-TOP-DIAGNOSIS.
182600     READ TOPDIAG-FILE
182700         AT END SET TOPDIAG-EOF TO TRUE
182800         GO TO 421-EXIT
182900     END-READ.
183000*    RETURN POINT FOR THE PERFORM ... THRU 421-EXIT ABOVE.
183100 421-EXIT.
183200     EXIT.
183300 
183400******************************************************************
183500*    THIS PARAGRAPH TALLIES TOP DIAGNOSIS. IT IS PART OF THE
183600*    END-OF-CYCLE BRONZE/SILVER/GOLD VALIDATION PASS. READ THE
183700*    HEADER REMARKS AT THE TOP OF THIS PROGRAM BEFORE MODIFYING
183800*    THE LOGIC IN THIS PARAGRAPH. THIS IS A LOW-LEVEL WORKER
183900*    PARAGRAPH; IT IS NOT INTENDED TO BE PERFORMED DIRECTLY
184000*    FROM OUTSIDE ITS OWNING SECTION. ANY CHANGE TO THE RECORD
184100*    LAYOUT THIS PARAGRAPH TOUCHES MUST BE COORDINATED WITH THE
184200*    COPYBOOK OWNER. THE COUNTERS UPDATED HERE FEED THE
184300*    END-OF-JOB TOTALS DISPLAYED BY THE CLEANUP PARAGRAPH. THIS
184400*    PARAGRAPH FOLLOWS THE SAME NUMBERING CONVENTION THE SHOP
184500*    HAS USED SINCE THE EARLIEST CLAIMS BATCH PROGRAMS. IF THIS
184600*    STEP EVER NEEDS TO HANDLE A SECOND RECORD TYPE, ADD A NEW
184700*    PARAGRAPH RATHER THAN BRANCHING INSIDE THIS ONE. THE
184800*    SHOP'S CONVENTION IS ONE PERFORM PER LOGICAL STEP, EVEN
184900*    WHEN THE STEP IS SHORT, SO THE MAIN-LINE STAYS READABLE.
185000*    THIS PARAGRAPH DOES NOT OPEN OR CLOSE ANY FILE ITSELF;
185100*    THAT IS HANDLED BY THE HOUSEKEEPING AND CLEANUP
185200*    PARAGRAPHS. THE SHOP'S STANDARD PRACTICE IS TO KEEP THIS
185300*    KIND OF STEP IN ITS OWN PARAGRAPH SO A LATER MAINTAINER
185400*    CAN FOLLOW THE PERFORM CHAIN FROM THE MAIN-LINE DOWN.
185500******************************************************************
185600 422-TALLY-TOP-DIAGNOSIS.
185700     ADD 1 TO WS-TOPDIAG-ROWS.
185800     IF TOP-BENE-ID = SPACES
185900         MOVE "Y" TO WS-TOPDIAG-MISS-ID-SW
186000     END-IF.
186100     PERFORM 421-READ-TOP-DIAGNOSIS THRU 421-EXIT.
186200*    RETURN POINT FOR THE PERFORM ... THRU 422-EXIT ABOVE.
186300 422-EXIT.
186400     EXIT.
186500 
186600******************************************************************
186700*    FILES AN ISSUE LINE UNDER ITS OWNING LAYER.  CALLERS MOVE
186800*    THE LAYER TAG AND ISSUE TEXT INTO WS-ISSUE-PARMS BEFORE
186900*    PERFORMING THIS PARAGRAPH.
187000******************************************************************
187100******************************************************************
187200*    THIS PARAGRAPH RECORDS ISSUE. IT IS PART OF THE
187300*    END-OF-CYCLE BRONZE/SILVER/GOLD VALIDATION PASS. WHEN THIS
187400*    PROGRAM IS RECOMPILED UNDER A NEWER COMPILER RELEASE,
187500*    RECHECK THIS PARAGRAPH FOR ANY RESERVED-WORD CONFLICTS.
187600*    THE SHOP REVIEWED THIS PARAGRAPH DURING A LATER
187700*    MAINTENANCE PASS AND FOUND NO CHANGE NECESSARY. READ THE
187800*    HEADER REMARKS AT THE TOP OF THIS PROGRAM BEFORE MODIFYING
187900*    THE LOGIC IN THIS PARAGRAPH. THIS IS A LOW-LEVEL WORKER
188000*    PARAGRAPH; IT IS NOT INTENDED TO BE PERFORMED DIRECTLY
188100*    FROM OUTSIDE ITS OWNING SECTION. ANY CHANGE TO THE RECORD
188200*    LAYOUT THIS PARAGRAPH TOUCHES MUST BE COORDINATED WITH THE
188300*    COPYBOOK OWNER. THE COUNTERS UPDATED HERE FEED THE
188400*    END-OF-JOB TOTALS DISPLAYED BY THE CLEANUP PARAGRAPH. THIS
188500*    PARAGRAPH FOLLOWS THE SAME NUMBERING CONVENTION THE SHOP
188600*    HAS USED SINCE THE EARLIEST CLAIMS BATCH PROGRAMS. IF THIS
188700*    STEP EVER NEEDS TO HANDLE A SECOND RECORD TYPE, ADD A NEW
188800*    PARAGRAPH RATHER THAN BRANCHING INSIDE THIS ONE. THE
188900*    SHOP'S CONVENTION IS ONE PERFORM PER LOGICAL STEP, EVEN
189000*    WHEN THE STEP IS SHORT, SO THE MAIN-LINE STAYS READABLE.
189100******************************************************************
189200 280-RECORD-ISSUE.
189300     IF ISSUE-COUNT < 60
189400         ADD 1 TO ISSUE-COUNT
189500         MOVE WS-ISSUE-LAYER-TAG TO ISSUE-LAYER-TAG(ISSUE-COUNT)
189600         MOVE WS-ISSUE-TEXT TO ISSUE-TEXT(ISSUE-COUNT)
189700     END-IF.
189800     EVALUATE WS-ISSUE-LAYER-TAG
189900         WHEN "BRONZE"
190000             ADD 1 TO BRZ-ISSUE-COUNT
190100         WHEN "SILVER"
190200             ADD 1 TO SLV-ISSUE-COUNT
190300         WHEN "GOLD  "
190400             ADD 1 TO GLD-ISSUE-COUNT
190500     END-EVALUATE.
190600*    RETURN POINT FOR THE PERFORM ... THRU 280-EXIT ABOVE.
190700 280-EXIT.
190800     EXIT.
190900 
191000******************************************************************
191100*    PRINTS THE VALIDATION REPORT TO UT-S-VALRPT IN THE FORMAT
191200*    THE OPERATIONS DESK EXPECTS TO SEE AT THE END OF THE CYCLE
191300******************************************************************
191400******************************************************************
191500*    THIS PARAGRAPH PRINTS SUMMARY. IT IS PART OF THE
191600*    END-OF-CYCLE BRONZE/SILVER/GOLD VALIDATION PASS. THE SHOP
191700*    REVIEWED THIS PARAGRAPH DURING A LATER MAINTENANCE PASS
191800*    AND FOUND NO CHANGE NECESSARY. READ THE HEADER REMARKS AT
191900*    THE TOP OF THIS PROGRAM BEFORE MODIFYING THE LOGIC IN THIS
192000*    PARAGRAPH. THIS IS A LOW-LEVEL WORKER PARAGRAPH; IT IS NOT
192100*    INTENDED TO BE PERFORMED DIRECTLY FROM OUTSIDE ITS OWNING
192200*    SECTION. ANY CHANGE TO THE RECORD LAYOUT THIS PARAGRAPH
192300*    TOUCHES MUST BE COORDINATED WITH THE COPYBOOK OWNER. THE
192400*    COUNTERS UPDATED HERE FEED THE END-OF-JOB TOTALS DISPLAYED
192500*    BY THE CLEANUP PARAGRAPH. THIS PARAGRAPH FOLLOWS THE SAME
192600*    NUMBERING CONVENTION THE SHOP HAS USED SINCE THE EARLIEST
192700*    CLAIMS BATCH PROGRAMS. IF THIS STEP EVER NEEDS TO HANDLE A
192800*    SECOND RECORD TYPE, ADD A NEW PARAGRAPH RATHER THAN
192900*    BRANCHING INSIDE THIS ONE. THE SHOP'S CONVENTION IS ONE
193000*    PERFORM PER LOGICAL STEP, EVEN WHEN THE STEP IS SHORT, SO
193100*    THE MAIN-LINE STAYS READABLE. THIS PARAGRAPH DOES NOT OPEN
193200*    OR CLOSE ANY FILE ITSELF; THAT IS HANDLED BY THE
193300*    HOUSEKEEPING AND CLEANUP PARAGRAPHS.
193400******************************************************************
193500 600-PRINT-SUMMARY.
193600     MOVE "600-PRINT-SUMMARY" TO PARA-NAME.
193700     WRITE VRPT-REC FROM WS-TITLE-LINE
193800         AFTER ADVANCING TOP-OF-FORM.
193900     WRITE VRPT-REC FROM WS-BLANK-LINE
194000         AFTER ADVANCING 1.
194100     IF BRZ-VALID AND SLV-VALID AND GLD-VALID
194200         MOVE "PASSED" TO WS-OVERALL-STATUS
194300     ELSE
194400         MOVE "FAILED" TO WS-OVERALL-STATUS
194500     END-IF.
194600     MOVE WS-OVERALL-STATUS TO OVERALL-STATUS-O.
194700     WRITE VRPT-REC FROM WS-OVERALL-LINE
194800         AFTER ADVANCING 1.
194900     WRITE VRPT-REC FROM WS-BLANK-LINE
195000         AFTER ADVANCING 1.
195100     MOVE "BRONZE" TO WS-ISSUE-LAYER-TAG.
195200     PERFORM 610-PRINT-LAYER-LINE THRU 610-EXIT.
195300     MOVE "SILVER" TO WS-ISSUE-LAYER-TAG.
195400     PERFORM 610-PRINT-LAYER-LINE THRU 610-EXIT.
195500     MOVE "GOLD  " TO WS-ISSUE-LAYER-TAG.
195600     PERFORM 610-PRINT-LAYER-LINE THRU 610-EXIT.
195700*    RETURN POINT FOR THE PERFORM ... THRU 600-EXIT ABOVE.
195800 600-EXIT.
195900     EXIT.
196000 
196100******************************************************************
196200*    THIS PARAGRAPH PRINTS LAYER LINE. IT IS PART OF THE
196300*    END-OF-CYCLE BRONZE/SILVER/GOLD VALIDATION PASS. DO NOT
196400*    REORDER THE STATEMENTS BELOW WITHOUT CHECKING THE
196500*    PARAGRAPHS THAT PERFORM THIS ONE - SEVERAL RELY ON THE
196600*    ORDER OF THE MOVES AND ADDS. THIS PARAGRAPH WAS WRITTEN TO
196700*    MATCH THE SAME PATTERN USED BY THE OTHER BRONZE-LAYER
196800*    PROGRAMS IN THIS SUITE. WHEN THIS PROGRAM IS RECOMPILED
196900*    UNDER A NEWER COMPILER RELEASE, RECHECK THIS PARAGRAPH FOR
197000*    ANY RESERVED-WORD CONFLICTS. THE SHOP REVIEWED THIS
197100*    PARAGRAPH DURING A LATER MAINTENANCE PASS AND FOUND NO
197200*    CHANGE NECESSARY. READ THE HEADER REMARKS AT THE TOP OF
197300*    THIS PROGRAM BEFORE MODIFYING THE LOGIC IN THIS PARAGRAPH.
197400*    THIS IS A LOW-LEVEL WORKER PARAGRAPH; IT IS NOT INTENDED
197500*    TO BE PERFORMED DIRECTLY FROM OUTSIDE ITS OWNING SECTION.
197600*    ANY CHANGE TO THE RECORD LAYOUT THIS PARAGRAPH TOUCHES
197700*    MUST BE COORDINATED WITH THE COPYBOOK OWNER. THE COUNTERS
197800*    UPDATED HERE FEED THE END-OF-JOB TOTALS DISPLAYED BY THE
197900*    CLEANUP PARAGRAPH. THIS PARAGRAPH FOLLOWS THE SAME
198000*    NUMBERING CONVENTION THE SHOP HAS USED SINCE THE EARLIEST
198100*    CLAIMS BATCH PROGRAMS.
198200******************************************************************
198300 610-PRINT-LAYER-LINE.
198400     EVALUATE WS-ISSUE-LAYER-TAG
198500         WHEN "BRONZE"
198600             MOVE "BRONZE" TO LAYER-NAME-O
198700             MOVE BRZ-TBL-COUNT TO LAYER-TBL-CNT-O
198800             MOVE BRZ-ROW-COUNT TO LAYER-ROW-CNT-O
198900             IF BRZ-VALID
199000                 MOVE "OK  " TO LAYER-SYMBOL-O
199100             ELSE
199200                 MOVE "FAIL" TO LAYER-SYMBOL-O
199300             END-IF
199400         WHEN "SILVER"
199500             MOVE "SILVER" TO LAYER-NAME-O
199600             MOVE SLV-TBL-COUNT TO LAYER-TBL-CNT-O
199700             MOVE SLV-ROW-COUNT TO LAYER-ROW-CNT-O
199800             IF SLV-VALID
199900                 MOVE "OK  " TO LAYER-SYMBOL-O
200000             ELSE
200100                 MOVE "FAIL" TO LAYER-SYMBOL-O
200200             END-IF
200300         WHEN "GOLD  "
200400             MOVE "GOLD  " TO LAYER-NAME-O
200500             MOVE GLD-TBL-COUNT TO LAYER-TBL-CNT-O
200600             MOVE GLD-ROW-COUNT TO LAYER-ROW-CNT-O
200700             IF GLD-VALID
200800                 MOVE "OK  " TO LAYER-SYMBOL-O
200900             ELSE
201000                 MOVE "FAIL" TO LAYER-SYMBOL-O
201100             END-IF
201200     END-EVALUATE.
201300     WRITE VRPT-REC FROM WS-LAYER-LINE
201400         AFTER ADVANCING 1.
201500     PERFORM 620-PRINT-LAYER-ISSUES THRU 620-EXIT.
201600*    RETURN POINT FOR THE PERFORM ... THRU 610-EXIT ABOVE.
201700 610-EXIT.
201800     EXIT.
201900 
202000******************************************************************
202100*    THIS PARAGRAPH PRINTS LAYER ISSUES. IT IS PART OF THE
202200*    END-OF-CYCLE BRONZE/SILVER/GOLD VALIDATION PASS. WHEN THIS
202300*    PROGRAM IS RECOMPILED UNDER A NEWER COMPILER RELEASE,
202400*    RECHECK THIS PARAGRAPH FOR ANY RESERVED-WORD CONFLICTS.
202500*    THE SHOP REVIEWED THIS PARAGRAPH DURING A LATER
202600*    MAINTENANCE PASS AND FOUND NO CHANGE NECESSARY. READ THE
202700*    HEADER REMARKS AT THE TOP OF THIS PROGRAM BEFORE MODIFYING
202800*    THE LOGIC IN THIS PARAGRAPH. THIS IS A LOW-LEVEL WORKER
202900*    PARAGRAPH; IT IS NOT INTENDED TO BE PERFORMED DIRECTLY
203000*    FROM OUTSIDE ITS OWNING SECTION. ANY CHANGE TO THE RECORD
203100*    LAYOUT THIS PARAGRAPH TOUCHES MUST BE COORDINATED WITH THE
203200*    COPYBOOK OWNER. THE COUNTERS UPDATED HERE FEED THE
203300*    END-OF-JOB TOTALS DISPLAYED BY THE CLEANUP PARAGRAPH. THIS
203400*    PARAGRAPH FOLLOWS THE SAME NUMBERING CONVENTION THE SHOP
203500*    HAS USED SINCE THE EARLIEST CLAIMS BATCH PROGRAMS. IF THIS
203600*    STEP EVER NEEDS TO HANDLE A SECOND RECORD TYPE, ADD A NEW
203700*    PARAGRAPH RATHER THAN BRANCHING INSIDE THIS ONE. THE
203800*    SHOP'S CONVENTION IS ONE PERFORM PER LOGICAL STEP, EVEN
203900*    WHEN THE STEP IS SHORT, SO THE MAIN-LINE STAYS READABLE.
204000******************************************************************
204100 620-PRINT-LAYER-ISSUES.
204200     MOVE 0 TO ISSUE-IDX-CTR.
204300     IF ISSUE-COUNT > 0
204400         PERFORM 621-SCAN-ISSUES THRU 621-EXIT
204500                 VARYING ISSUE-IDX FROM 1 BY 1
204600                 UNTIL ISSUE-IDX > ISSUE-COUNT
204700     END-IF.
204800*    RETURN POINT FOR THE PERFORM ... THRU 620-EXIT ABOVE.
204900 620-EXIT.
205000     EXIT.
205100 
205200******************************************************************
205300*    THIS PARAGRAPH SCANS ISSUES. IT IS PART OF THE
205400*    END-OF-CYCLE BRONZE/SILVER/GOLD VALIDATION PASS. THE
205500*    SHOP'S STANDARD PRACTICE IS TO KEEP THIS KIND OF STEP IN
205600*    ITS OWN PARAGRAPH SO A LATER MAINTAINER CAN FOLLOW THE
205700*    PERFORM CHAIN FROM THE MAIN-LINE DOWN. CONTROL RETURNS TO
205800*    THE CALLING PERFORM VIA THE EXIT PARAGRAPH IMMEDIATELY
205900*    BELOW. NO OTHER PARAGRAPH IN THIS PROGRAM SHOULD RESET THE
206000*    WORKING-STORAGE FIELDS TOUCHED HERE. THIS ROUTINE WAS LEFT
206100*    ALONE DURING THE SHOP'S Y2K REVIEW - SEE THE CHANGE LOG
206200*    ABOVE. THE FIELD WIDTHS AND EDIT RULES BELOW FOLLOW THE
206300*    SAME CONVENTIONS USED THROUGHOUT THE CLAIMS BATCH SUITE. A
206400*    FUTURE CHANGE HERE SHOULD BE LOGGED IN THE CHANGE LOG AT
206500*    THE TOP OF THIS PROGRAM, NOT LEFT AS A LOOSE COMMENT. THIS
206600*    STEP RUNS ONCE PER INVOCATION OF THE PARAGRAPH THAT
206700*    PERFORMS IT AND DOES NOT LOOP ON ITS OWN. KEEP THIS LOGIC
206800*    IN SYNC WITH THE MATCHING PARAGRAPH IN THE SHOP'S OTHER
206900*    STANDARDIZE PROGRAMS IF THE RULE EVER CHANGES. DO NOT
207000*    REORDER THE STATEMENTS BELOW WITHOUT CHECKING THE
207100*    PARAGRAPHS THAT PERFORM THIS ONE - SEVERAL RELY ON THE
207200*    ORDER OF THE MOVES AND ADDS.
207300******************************************************************
207400 621-SCAN-ISSUES.
207500     IF ISSUE-LAYER-TAG(ISSUE-IDX) = WS-ISSUE-LAYER-TAG
207600         ADD 1 TO ISSUE-IDX-CTR
207700         IF ISSUE-IDX-CTR = 1
207800             WRITE VRPT-REC FROM WS-ISSUE-HDR-LINE
207900                 AFTER ADVANCING 1
208000         END-IF
208100         MOVE ISSUE-TEXT(ISSUE-IDX) TO ISSUE-DETAIL-O
208200         WRITE VRPT-REC FROM WS-ISSUE-DETAIL-LINE
208300             AFTER ADVANCING 1
208400     END-IF.
208500*    RETURN POINT FOR THE PERFORM ... THRU 621-EXIT ABOVE.
208600 621-EXIT.
208700     EXIT.
208800 
208900******************************************************************
209000*    A FAILED VERDICT SETS A NON-ZERO RETURN CODE SO THE JCL
209100*    CONDITION CODE TEST STOPS THE NEXT STEP FROM RUNNING
209200******************************************************************
209300******************************************************************
209400*    THIS PARAGRAPH SETS RETURN CODE. IT IS PART OF THE
209500*    END-OF-CYCLE BRONZE/SILVER/GOLD VALIDATION PASS. THIS
209600*    PARAGRAPH DOES NOT OPEN OR CLOSE ANY FILE ITSELF; THAT IS
209700*    HANDLED BY THE HOUSEKEEPING AND CLEANUP PARAGRAPHS. THE
209800*    SHOP'S STANDARD PRACTICE IS TO KEEP THIS KIND OF STEP IN
209900*    ITS OWN PARAGRAPH SO A LATER MAINTAINER CAN FOLLOW THE
210000*    PERFORM CHAIN FROM THE MAIN-LINE DOWN. CONTROL RETURNS TO
210100*    THE CALLING PERFORM VIA THE EXIT PARAGRAPH IMMEDIATELY
210200*    BELOW. NO OTHER PARAGRAPH IN THIS PROGRAM SHOULD RESET THE
210300*    WORKING-STORAGE FIELDS TOUCHED HERE. THIS ROUTINE WAS LEFT
210400*    ALONE DURING THE SHOP'S Y2K REVIEW - SEE THE CHANGE LOG
210500*    ABOVE. THE FIELD WIDTHS AND EDIT RULES BELOW FOLLOW THE
210600*    SAME CONVENTIONS USED THROUGHOUT THE CLAIMS BATCH SUITE. A
210700*    FUTURE CHANGE HERE SHOULD BE LOGGED IN THE CHANGE LOG AT
210800*    THE TOP OF THIS PROGRAM, NOT LEFT AS A LOOSE COMMENT. THIS
210900*    STEP RUNS ONCE PER INVOCATION OF THE PARAGRAPH THAT
211000*    PERFORMS IT AND DOES NOT LOOP ON ITS OWN. KEEP THIS LOGIC
211100*    IN SYNC WITH THE MATCHING PARAGRAPH IN THE SHOP'S OTHER
211200*    STANDARDIZE PROGRAMS IF THE RULE EVER CHANGES.
211300******************************************************************
211400 900-SET-RETURN-CODE.
211500     MOVE "900-SET-RETURN-CODE" TO PARA-NAME.
211600     IF BRZ-VALID AND SLV-VALID AND GLD-VALID
211700         MOVE +0 TO RETURN-CODE
211800     ELSE
211900         DISPLAY "*** DATA VALIDATION FAILED - SEE UT-S-VALRPT ***"
212000             UPON CONSOLE
212100         MOVE +16 TO RETURN-CODE
212200     END-IF.
212300*    RETURN POINT FOR THE PERFORM ... THRU 900-EXIT ABOVE.
212400 900-EXIT.
212500     EXIT.
212600 
212700******************************************************************
212800*    THIS PARAGRAPH OPENS REPORT FILES. IT IS PART OF THE
212900*    END-OF-CYCLE BRONZE/SILVER/GOLD VALIDATION PASS. THIS
213000*    PARAGRAPH WAS WRITTEN TO MATCH THE SAME PATTERN USED BY
213100*    THE OTHER BRONZE-LAYER PROGRAMS IN THIS SUITE. WHEN THIS
213200*    PROGRAM IS RECOMPILED UNDER A NEWER COMPILER RELEASE,
213300*    RECHECK THIS PARAGRAPH FOR ANY RESERVED-WORD CONFLICTS.
213400*    THE SHOP REVIEWED THIS PARAGRAPH DURING A LATER
213500*    MAINTENANCE PASS AND FOUND NO CHANGE NECESSARY. READ THE
213600*    HEADER REMARKS AT THE TOP OF THIS PROGRAM BEFORE MODIFYING
213700*    THE LOGIC IN THIS PARAGRAPH. THIS IS A LOW-LEVEL WORKER
213800*    PARAGRAPH; IT IS NOT INTENDED TO BE PERFORMED DIRECTLY
213900*    FROM OUTSIDE ITS OWNING SECTION. ANY CHANGE TO THE RECORD
214000*    LAYOUT THIS PARAGRAPH TOUCHES MUST BE COORDINATED WITH THE
214100*    COPYBOOK OWNER. THE COUNTERS UPDATED HERE FEED THE
214200*    END-OF-JOB TOTALS DISPLAYED BY THE CLEANUP PARAGRAPH. THIS
214300*    PARAGRAPH FOLLOWS THE SAME NUMBERING CONVENTION THE SHOP
214400*    HAS USED SINCE THE EARLIEST CLAIMS BATCH PROGRAMS. IF THIS
214500*    STEP EVER NEEDS TO HANDLE A SECOND RECORD TYPE, ADD A NEW
214600*    PARAGRAPH RATHER THAN BRANCHING INSIDE THIS ONE.
214700******************************************************************
214800 800-OPEN-REPORT-FILES.
214900     MOVE "800-OPEN-REPORT-FILES" TO PARA-NAME.
215000     OPEN OUTPUT VALID-REPORT, SYSOUT.
215100*    RETURN POINT FOR THE PERFORM ... THRU 800-EXIT ABOVE.
215200 800-EXIT.
215300     EXIT.
215400 
215500******************************************************************
215600*    THIS PARAGRAPH CLOSES REPORT FILES. IT IS PART OF THE
215700*    END-OF-CYCLE BRONZE/SILVER/GOLD VALIDATION PASS. THIS
215800*    PARAGRAPH DOES NOT OPEN OR CLOSE ANY FILE ITSELF; THAT IS
215900*    HANDLED BY THE HOUSEKEEPING AND CLEANUP PARAGRAPHS. THE
216000*    SHOP'S STANDARD PRACTICE IS TO KEEP THIS KIND OF STEP IN
216100*    ITS OWN PARAGRAPH SO A LATER MAINTAINER CAN FOLLOW THE
216200*    PERFORM CHAIN FROM THE MAIN-LINE DOWN. CONTROL RETURNS TO
216300*    THE CALLING PERFORM VIA THE EXIT PARAGRAPH IMMEDIATELY
216400*    BELOW. NO OTHER PARAGRAPH IN THIS PROGRAM SHOULD RESET THE
216500*    WORKING-STORAGE FIELDS TOUCHED HERE. THIS ROUTINE WAS LEFT
216600*    ALONE DURING THE SHOP'S Y2K REVIEW - SEE THE CHANGE LOG
216700*    ABOVE. THE FIELD WIDTHS AND EDIT RULES BELOW FOLLOW THE
216800*    SAME CONVENTIONS USED THROUGHOUT THE CLAIMS BATCH SUITE. A
216900*    FUTURE CHANGE HERE SHOULD BE LOGGED IN THE CHANGE LOG AT
217000*    THE TOP OF THIS PROGRAM, NOT LEFT AS A LOOSE COMMENT. THIS
217100*    STEP RUNS ONCE PER INVOCATION OF THE PARAGRAPH THAT
217200*    PERFORMS IT AND DOES NOT LOOP ON ITS OWN. KEEP THIS LOGIC
217300*    IN SYNC WITH THE MATCHING PARAGRAPH IN THE SHOP'S OTHER
217400*    STANDARDIZE PROGRAMS IF THE RULE EVER CHANGES.
217500******************************************************************
217600 850-CLOSE-REPORT-FILES.
217700     MOVE "850-CLOSE-REPORT-FILES" TO PARA-NAME.
217800     CLOSE VALID-REPORT, SYSOUT.
217900*    RETURN POINT FOR THE PERFORM ... THRU 850-EXIT ABOVE.
218000 850-EXIT.
218100     EXIT.
218200 
218300******************************************************************
218400*    THIS PARAGRAPH HANDLES END-OF-JOB CLEANUP AND TOTALS. IT
218500*    IS PART OF THE END-OF-CYCLE BRONZE/SILVER/GOLD VALIDATION
218600*    PASS. READ THE HEADER REMARKS AT THE TOP OF THIS PROGRAM
218700*    BEFORE MODIFYING THE LOGIC IN THIS PARAGRAPH. THIS IS A
218800*    LOW-LEVEL WORKER PARAGRAPH; IT IS NOT INTENDED TO BE
218900*    PERFORMED DIRECTLY FROM OUTSIDE ITS OWNING SECTION. ANY
219000*    CHANGE TO THE RECORD LAYOUT THIS PARAGRAPH TOUCHES MUST BE
219100*    COORDINATED WITH THE COPYBOOK OWNER. THE COUNTERS UPDATED
219200*    HERE FEED THE END-OF-JOB TOTALS DISPLAYED BY THE CLEANUP
219300*    PARAGRAPH. THIS PARAGRAPH FOLLOWS THE SAME NUMBERING
219400*    CONVENTION THE SHOP HAS USED SINCE THE EARLIEST CLAIMS
219500*    BATCH PROGRAMS. IF THIS STEP EVER NEEDS TO HANDLE A SECOND
219600*    RECORD TYPE, ADD A NEW PARAGRAPH RATHER THAN BRANCHING
219700*    INSIDE THIS ONE. THE SHOP'S CONVENTION IS ONE PERFORM PER
219800*    LOGICAL STEP, EVEN WHEN THE STEP IS SHORT, SO THE
219900*    MAIN-LINE STAYS READABLE. THIS PARAGRAPH DOES NOT OPEN OR
220000*    CLOSE ANY FILE ITSELF; THAT IS HANDLED BY THE HOUSEKEEPING
220100*    AND CLEANUP PARAGRAPHS. THE SHOP'S STANDARD PRACTICE IS TO
220200*    KEEP THIS KIND OF STEP IN ITS OWN PARAGRAPH SO A LATER
220300*    MAINTAINER CAN FOLLOW THE PERFORM CHAIN FROM THE MAIN-LINE
220400*    DOWN.
220500******************************************************************
220600 999-CLEANUP.
220700     MOVE "999-CLEANUP" TO PARA-NAME.
220800     PERFORM 850-CLOSE-REPORT-FILES THRU 850-EXIT.
220900     COMPUTE WS-ROW-TOTAL-WORK =
221000         BRZ-ROW-COUNT + SLV-ROW-COUNT + GLD-ROW-COUNT.
221100     DISPLAY "** RUN DATE **".
221200     DISPLAY WS-TRACE-JOB-CCYY "-" WS-TRACE-JOB-MM "-"
221300             WS-TRACE-JOB-DD.
221400     DISPLAY "** OVERALL VALIDATION **".
221500     DISPLAY WS-OVERALL-STATUS.
221600     DISPLAY "** TOTAL ROWS ACROSS ALL LAYERS **".
221700     DISPLAY WS-ROW-TOTAL-WORK.
221800     DISPLAY "******** NORMAL END OF JOB VALIDATE ********".
221900*    RETURN POINT FOR THE PERFORM ... THRU 999-EXIT ABOVE.
222000 999-EXIT.
222100     EXIT.
222200 
222300 1000-ABEND-RTN.
222400     WRITE SYSOUT-REC FROM ABEND-REC.
222500     PERFORM 850-CLOSE-REPORT-FILES THRU 850-EXIT.
222600     DISPLAY "*** ABNORMAL END OF JOB - VALIDATE ***" UPON CONSOLE.
222700     DIVIDE ZERO-VAL INTO ONE-VAL.
222800 
