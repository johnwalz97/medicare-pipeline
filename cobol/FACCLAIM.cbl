000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  FACCLAIM.
000400 AUTHOR. T G HALVERSON.
000500 INSTALLATION. CLAIMS SYSTEMS DEVELOPMENT.
000600 DATE-WRITTEN. 03/25/90.
000700 DATE-COMPILED. 03/25/90.
000800 SECURITY. NON-CONFIDENTIAL.
000900 
001000******************************************************************
001100*REMARKS.
001200*
001300*          THIS PROGRAM BUILDS THE SILVER-LAYER UNIFIED CLAIM
001400*          FACT FROM THE THREE BRONZE CLAIM FILES.  INPATIENT AND
001500*          OUTPATIENT CLAIMS ARE READ FROM CLAIMINS-BRONZE (THE
001600*          CLMI-CLAIM-SETTING BYTE TELLS THEM APART); CARRIER
001700*          CLAIMS ARE THEN READ FROM CLAIMCAR-BRONZE.  EACH CLAIM
001800*          IS MAPPED TO THE COMMON FACT LAYOUT AND CLMCALC IS
001900*          CALLED TO SUM THE CARRIER LINE-ITEM PAYMENTS AND TO
002000*          DERIVE THE TOTAL PAYMENT FOR EVERY CLAIM.
002100*
002200******************************************************************
002300*  CHANGE LOG
002400*  ----------------------------------------------------------
002500*  DATE      BY   TICKET      DESCRIPTION
002600*  --------  ---  ----------  ---------------------------------
002700*  03/25/90  TGH  CR-0557     INITIAL VERSION (RECORD LAYOUTS,
002800*                             BUSINESS RULES U4).
002900*  06/03/98  DWK  Y2K-0071    Y2K REVIEW - CLAIM FROM/THRU DATE
003000*                             MOVED THROUGH UNCHANGED; NO
003100*                             WINDOWING LOGIC REQUIRED.
003200*  10/03/01  RMP  CR-0517     ADDED CALL TO CLMCALC TOTAL-PAYMENT
003300*                             ENTRY POINT SO EVERY CLAIM TYPE
003400*                             DERIVES TOTAL-PAYMENT THE SAME WAY.
003500*  09/19/03  TGH  CR-0641     ADDED OUTPUT RECORD COUNT DISPLAY
003600*                             TO THE END-OF-JOB MESSAGE.
003700*  08/30/09  LNW  CR-0844     RECOMPILED UNDER UPDATED SHOP
003800*                             STANDARDS; NO LOGIC CHANGE.
003900******************************************************************
004000 
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER. IBM-390.
004400 OBJECT-COMPUTER. IBM-390.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM.
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900     SELECT SYSOUT
005000     ASSIGN TO UT-S-SYSOUT
005100       ORGANIZATION IS SEQUENTIAL.
005200 
005300     SELECT CLAIMINS-BRONZE
005400     ASSIGN TO UT-S-CIBRZ
005500       ORGANIZATION IS SEQUENTIAL
005600       FILE STATUS IS CIBRZ-STATUS.
005700 
005800     SELECT CLAIMCAR-BRONZE
005900     ASSIGN TO UT-S-CCBRZ
006000       ORGANIZATION IS SEQUENTIAL
006100       FILE STATUS IS CCBRZ-STATUS.
006200 
006300     SELECT CLAIM-FACT
006400     ASSIGN TO UT-S-CLMFACT
006500       ORGANIZATION IS SEQUENTIAL
006600       FILE STATUS IS CLMFACT-STATUS.
006700 
006800 DATA DIVISION.
006900 FILE SECTION.
007000 FD  SYSOUT
007100     RECORDING MODE IS F
007200     LABEL RECORDS ARE STANDARD
007300     RECORD CONTAINS 130 CHARACTERS
007400     BLOCK CONTAINS 0 RECORDS
007500     DATA RECORD IS SYSOUT-REC.
007600 01  SYSOUT-REC  PIC X(130).
007700 
007800 FD  CLAIMINS-BRONZE
007900     RECORDING MODE IS F
008000     LABEL RECORDS ARE STANDARD
008100     RECORD CONTAINS 250 CHARACTERS
008200     BLOCK CONTAINS 0 RECORDS
008300     DATA RECORD IS CLMI-DTL-REC.
008400 COPY CLAIMINS.
008500 
008600 FD  CLAIMCAR-BRONZE
008700     RECORDING MODE IS F
008800     LABEL RECORDS ARE STANDARD
008900     RECORD CONTAINS 520 CHARACTERS
009000     BLOCK CONTAINS 0 RECORDS
009100     DATA RECORD IS CLMC-DTL-REC.
009200 COPY CLAIMCAR.
009300 
009400 FD  CLAIM-FACT
009500     RECORDING MODE IS F
009600     LABEL RECORDS ARE STANDARD
009700     RECORD CONTAINS 90 CHARACTERS
009800     BLOCK CONTAINS 0 RECORDS
009900     DATA RECORD IS FACT-CLAIM-REC.
010000 COPY CLAIMFAC.
010100 
010200 WORKING-STORAGE SECTION.
010300 77  WS-LINE-SUB              PIC 9(2) COMP.
010400 01  FILE-STATUS-CODES.
010500     05  CIBRZ-STATUS             PIC X(2).
010600         88  CIBRZ-EOF            VALUE "10".
010700     05  CCBRZ-STATUS             PIC X(2).
010800         88  CCBRZ-EOF            VALUE "10".
010900     05  CLMFACT-STATUS           PIC X(2).
011000 
011100 01  FILE-STATUS-TABLE-VIEW REDEFINES FILE-STATUS-CODES.
011200     05  FS-STATUS-ENTRY          PIC XX OCCURS 3 TIMES.
011300 
011400 01  COUNTERS-IDXS-AND-ACCUMULATORS.
011500     05  RECORDS-READ-CLMI        PIC 9(9) COMP.
011600     05  RECORDS-READ-CLMC        PIC 9(9) COMP.
011700     05  RECORDS-WRITTEN          PIC 9(9) COMP.
011800 
011900 01  FLAGS-AND-SWITCHES.
012000     05  MORE-CLMI-SW             PIC X(01) VALUE "Y".
012100         88  NO-MORE-CLMI           VALUE "N".
012200     05  MORE-CLMC-SW             PIC X(01) VALUE "Y".
012300         88  NO-MORE-CLMC           VALUE "N".
012400 
012500 01  FLAGS-BYTE-VIEW REDEFINES FLAGS-AND-SWITCHES.
012600     05  FLAGS-BYTE               PIC X(01) OCCURS 2 TIMES.
012700 
012800******************************************************************
012900*    ALTERNATE VIEW OF THE FACT RECORD - PAYMENT FIELDS ONLY,
013000*    USED FOR THE END-OF-RECORD BALANCE DISPLAY IN DEBUG RUNS
013100******************************************************************
013200 01  WS-FACT-PMT-WORK.
013300     05  WS-FACT-PMT-MEDICARE     PIC S9(9)V99.
013400     05  WS-FACT-PMT-THIRDPTY     PIC S9(9)V99.
013500     05  WS-FACT-PMT-PATIENT      PIC S9(9)V99.
013600 01  WS-FACT-PMT-NUM-VIEW REDEFINES WS-FACT-PMT-WORK.
013700     05  WS-FACT-PMT-NUM OCCURS 3 TIMES PIC S9(11).
013800 
013900******************************************************************
014000*    CALL AREA FOR THE SHARED CLMCALC ROUTINE
014100******************************************************************
014200 01  WS-CLM-CALC-REC.
014300     05  WS-CLM-CALC-TYPE-SW      PIC X.
014400     05  WS-CLM-CALC-LINE-TABLE OCCURS 13 TIMES.
014500         10  WS-CLM-CALC-LINE-NCH-PMT   PIC S9(8)V99.
014600         10  WS-CLM-CALC-LINE-PRMRY-PD  PIC S9(8)V99.
014700     05  WS-CLM-CALC-MEDICARE-PMT PIC S9(9)V99.
014800     05  WS-CLM-CALC-THIRDPTY-PMT PIC S9(9)V99.
014900     05  WS-CLM-CALC-PATIENT-PMT  PIC S9(9)V99.
015000     05  WS-CLM-CALC-TOTAL-PMT-OUT PIC S9(9)V99.
015100 01  WS-CLM-CALC-RETURN-CD        PIC 9(4) COMP.
015200 
015300 COPY ABENDREC.
015400 
015500 PROCEDURE DIVISION.
015600     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
015700     PERFORM 100-MAP-INSTITUTIONAL THRU 100-EXIT
015800             UNTIL NO-MORE-CLMI.
015900     PERFORM 200-MAP-CARRIER THRU 200-EXIT
016000             UNTIL NO-MORE-CLMC.
016100     PERFORM 999-CLEANUP THRU 999-EXIT.
016200     MOVE +0 TO RETURN-CODE.
016300     GOBACK.
016400 
016500******************************************************************
016600*    THIS PARAGRAPH HANDLES THE START-OF-JOB HOUSEKEEPING. IT
016700*    IS PART OF THE CLAIM-FACT GOLD-LAYER BUILD. THIS STEP RUNS
016800*    ONCE PER INVOCATION OF THE PARAGRAPH THAT PERFORMS IT AND
016900*    DOES NOT LOOP ON ITS OWN. KEEP THIS LOGIC IN SYNC WITH THE
017000*    MATCHING PARAGRAPH IN THE SHOP'S OTHER STANDARDIZE
017100*    PROGRAMS IF THE RULE EVER CHANGES. DO NOT REORDER THE
017200*    STATEMENTS BELOW WITHOUT CHECKING THE PARAGRAPHS THAT
017300*    PERFORM THIS ONE - SEVERAL RELY ON THE ORDER OF THE MOVES
017400*    AND ADDS. THIS PARAGRAPH WAS WRITTEN TO MATCH THE SAME
017500*    PATTERN USED BY THE OTHER BRONZE-LAYER PROGRAMS IN THIS
017600*    SUITE. WHEN THIS PROGRAM IS RECOMPILED UNDER A NEWER
017700*    COMPILER RELEASE, RECHECK THIS PARAGRAPH FOR ANY
017800*    RESERVED-WORD CONFLICTS. THE SHOP REVIEWED THIS PARAGRAPH
017900*    DURING A LATER MAINTENANCE PASS AND FOUND NO CHANGE
018000*    NECESSARY. READ THE HEADER REMARKS AT THE TOP OF THIS
018100*    PROGRAM BEFORE MODIFYING THE LOGIC IN THIS PARAGRAPH. THIS
018200*    IS A LOW-LEVEL WORKER PARAGRAPH; IT IS NOT INTENDED TO BE
018300*    PERFORMED DIRECTLY FROM OUTSIDE ITS OWNING SECTION.
018400******************************************************************
018500 000-HOUSEKEEPING.
018600     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
018700     DISPLAY "******** BEGIN JOB FACCLAIM ********".
018800     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
018900     PERFORM 800-OPEN-FILES THRU 800-EXIT.
019000     PERFORM 910-READ-CLMI THRU 910-EXIT.
019100     PERFORM 920-READ-CLMC THRU 920-EXIT.
019200*    RETURN POINT FOR THE PERFORM ... THRU 000-EXIT ABOVE.
019300 000-EXIT.
019400     EXIT.
019500 
019600******************************************************************
019700*    THIS PARAGRAPH MAPS INSTITUTIONAL. IT IS PART OF THE
019800*    CLAIM-FACT GOLD-LAYER BUILD. READ THE HEADER REMARKS AT
019900*    THE TOP OF THIS PROGRAM BEFORE MODIFYING THE LOGIC IN THIS
020000*    PARAGRAPH. THIS IS A LOW-LEVEL WORKER PARAGRAPH; IT IS NOT
020100*    INTENDED TO BE PERFORMED DIRECTLY FROM OUTSIDE ITS OWNING
020200*    SECTION. ANY CHANGE TO THE RECORD LAYOUT THIS PARAGRAPH
020300*    TOUCHES MUST BE COORDINATED WITH THE COPYBOOK OWNER. THE
020400*    COUNTERS UPDATED HERE FEED THE END-OF-JOB TOTALS DISPLAYED
020500*    BY THE CLEANUP PARAGRAPH. THIS PARAGRAPH FOLLOWS THE SAME
020600*    NUMBERING CONVENTION THE SHOP HAS USED SINCE THE EARLIEST
020700*    CLAIMS BATCH PROGRAMS. IF THIS STEP EVER NEEDS TO HANDLE A
020800*    SECOND RECORD TYPE, ADD A NEW PARAGRAPH RATHER THAN
020900*    BRANCHING INSIDE THIS ONE. THE SHOP'S CONVENTION IS ONE
021000*    PERFORM PER LOGICAL STEP, EVEN WHEN THE STEP IS SHORT, SO
021100*    THE MAIN-LINE STAYS READABLE. THIS PARAGRAPH DOES NOT OPEN
021200*    OR CLOSE ANY FILE ITSELF; THAT IS HANDLED BY THE
021300*    HOUSEKEEPING AND CLEANUP PARAGRAPHS. THE SHOP'S STANDARD
021400*    PRACTICE IS TO KEEP THIS KIND OF STEP IN ITS OWN PARAGRAPH
021500*    SO A LATER MAINTAINER CAN FOLLOW THE PERFORM CHAIN FROM
021600*    THE MAIN-LINE DOWN.
021700******************************************************************
021800 100-MAP-INSTITUTIONAL.
021900*  U4 BUSINESS RULES - INPATIENT/OUTPATIENT: PROVIDER-ID =
022000*  PROVIDER-NUM; MEDICARE-PAYMENT = CLM-PMT-AMT; THIRD-PARTY-
022100*  PAYMENT = PRMRY-PYR-PD-AMT; PATIENT-PAYMENT = ZERO.
022200     MOVE "100-MAP-INSTITUTIONAL" TO PARA-NAME.
022300     IF CLMI-DETAIL-REC
022400         MOVE SPACES TO FACT-CLAIM-REC
022500         MOVE CLMI-BENE-ID          TO FAC-BENE-ID
022600         MOVE CLMI-CLAIM-ID         TO FAC-CLAIM-ID
022700         IF CLMI-INPATIENT
022800             MOVE "INPATIENT " TO FAC-CLAIM-TYPE
022900         ELSE
023000             MOVE "OUTPATIENT" TO FAC-CLAIM-TYPE
023100         END-IF
023200         MOVE CLMI-FROM-DATE        TO FAC-CLAIM-FROM-DATE
023300         MOVE CLMI-THRU-DATE        TO FAC-CLAIM-THRU-DATE
023400         MOVE CLMI-PROVIDER-NUM     TO FAC-PROVIDER-ID
023500         MOVE CLMI-PMT-AMT          TO FAC-MEDICARE-PAYMENT
023600         MOVE CLMI-PRMRY-PYR-PD-AMT TO FAC-THIRD-PARTY-PAYMENT
023700         MOVE ZERO                  TO FAC-PATIENT-PAYMENT
023800         MOVE CLMI-YEAR             TO FAC-YEAR
023900         MOVE CLMI-ID-PREFIX        TO FAC-BENE-ID-PREFIX
024000         PERFORM 300-DERIVE-TOTAL THRU 300-EXIT
024100         WRITE FACT-CLAIM-REC
024200         ADD 1 TO RECORDS-WRITTEN.
024300     PERFORM 910-READ-CLMI THRU 910-EXIT.
024400*    RETURN POINT FOR THE PERFORM ... THRU 100-EXIT ABOVE.
024500 100-EXIT.
024600     EXIT.
024700 
024800******************************************************************
024900*    THIS PARAGRAPH MAPS CARRIER. IT IS PART OF THE CLAIM-FACT
025000*    GOLD-LAYER BUILD. THE FIELD WIDTHS AND EDIT RULES BELOW
025100*    FOLLOW THE SAME CONVENTIONS USED THROUGHOUT THE CLAIMS
025200*    BATCH SUITE. A FUTURE CHANGE HERE SHOULD BE LOGGED IN THE
025300*    CHANGE LOG AT THE TOP OF THIS PROGRAM, NOT LEFT AS A LOOSE
025400*    COMMENT. THIS STEP RUNS ONCE PER INVOCATION OF THE
025500*    PARAGRAPH THAT PERFORMS IT AND DOES NOT LOOP ON ITS OWN.
025600*    KEEP THIS LOGIC IN SYNC WITH THE MATCHING PARAGRAPH IN THE
025700*    SHOP'S OTHER STANDARDIZE PROGRAMS IF THE RULE EVER
025800*    CHANGES. DO NOT REORDER THE STATEMENTS BELOW WITHOUT
025900*    CHECKING THE PARAGRAPHS THAT PERFORM THIS ONE - SEVERAL
026000*    RELY ON THE ORDER OF THE MOVES AND ADDS. THIS PARAGRAPH
026100*    WAS WRITTEN TO MATCH THE SAME PATTERN USED BY THE OTHER
026200*    BRONZE-LAYER PROGRAMS IN THIS SUITE. WHEN THIS PROGRAM IS
026300*    RECOMPILED UNDER A NEWER COMPILER RELEASE, RECHECK THIS
026400*    PARAGRAPH FOR ANY RESERVED-WORD CONFLICTS. THE SHOP
026500*    REVIEWED THIS PARAGRAPH DURING A LATER MAINTENANCE PASS
026600*    AND FOUND NO CHANGE NECESSARY.
026700******************************************************************
026800 200-MAP-CARRIER.
026900*  U4 BUSINESS RULES - CARRIER: PROVIDER-ID = FIRST AVAILABLE
027000*  PERFORMING-PHYSICIAN NPI SLOT, "UNKNOWN" IF NONE; MEDICARE-
027100*  PAYMENT/THIRD-PARTY-PAYMENT ARE THE 13-LINE SUMS FROM CLMCALC.
027200     MOVE "200-MAP-CARRIER" TO PARA-NAME.
027300     IF CLMC-DETAIL-REC
027400         MOVE SPACES TO FACT-CLAIM-REC
027500         MOVE CLMC-BENE-ID          TO FAC-BENE-ID
027600         MOVE CLMC-CLAIM-ID         TO FAC-CLAIM-ID
027700         MOVE "CARRIER   "          TO FAC-CLAIM-TYPE
027800         MOVE CLMC-FROM-DATE        TO FAC-CLAIM-FROM-DATE
027900         MOVE CLMC-THRU-DATE        TO FAC-CLAIM-THRU-DATE
028000 
028100         MOVE "Unknown" TO FAC-PROVIDER-ID
028200         PERFORM 210-FIND-PERFORMING-NPI THRU 210-EXIT
028300                 VARYING WS-LINE-SUB FROM 1 BY 1
028400                 UNTIL WS-LINE-SUB > 13
028500 
028600         MOVE "C" TO WS-CLM-CALC-TYPE-SW
028700         PERFORM 220-LOAD-CLMCALC-LINE THRU 220-EXIT
028800                 VARYING WS-LINE-SUB FROM 1 BY 1
028900                 UNTIL WS-LINE-SUB > 13
029000         CALL "CLMCALC" USING WS-CLM-CALC-REC,
029100                              WS-CLM-CALC-RETURN-CD
029200         MOVE WS-CLM-CALC-MEDICARE-PMT
029300                              TO FAC-MEDICARE-PAYMENT
029400         MOVE WS-CLM-CALC-THIRDPTY-PMT
029500                              TO FAC-THIRD-PARTY-PAYMENT
029600         MOVE ZERO            TO FAC-PATIENT-PAYMENT
029700         MOVE CLMC-YEAR       TO FAC-YEAR
029800         MOVE CLMC-ID-PREFIX  TO FAC-BENE-ID-PREFIX
029900         PERFORM 300-DERIVE-TOTAL THRU 300-EXIT
030000         WRITE FACT-CLAIM-REC
030100         ADD 1 TO RECORDS-WRITTEN.
030200     PERFORM 920-READ-CLMC THRU 920-EXIT.
030300*    RETURN POINT FOR THE PERFORM ... THRU 200-EXIT ABOVE.
030400 200-EXIT.
030500     EXIT.
030600 
030700******************************************************************
030800*    THIS PARAGRAPH FINDS PERFORMING NPI. IT IS PART OF THE
030900*    CLAIM-FACT GOLD-LAYER BUILD. THIS PARAGRAPH DOES NOT OPEN
031000*    OR CLOSE ANY FILE ITSELF; THAT IS HANDLED BY THE
031100*    HOUSEKEEPING AND CLEANUP PARAGRAPHS. THE SHOP'S STANDARD
031200*    PRACTICE IS TO KEEP THIS KIND OF STEP IN ITS OWN PARAGRAPH
031300*    SO A LATER MAINTAINER CAN FOLLOW THE PERFORM CHAIN FROM
031400*    THE MAIN-LINE DOWN. CONTROL RETURNS TO THE CALLING PERFORM
031500*    VIA THE EXIT PARAGRAPH IMMEDIATELY BELOW. NO OTHER
031600*    PARAGRAPH IN THIS PROGRAM SHOULD RESET THE WORKING-STORAGE
031700*    FIELDS TOUCHED HERE. THIS ROUTINE WAS LEFT ALONE DURING
031800*    THE SHOP'S Y2K REVIEW - SEE THE CHANGE LOG ABOVE. THE
031900*    FIELD WIDTHS AND EDIT RULES BELOW FOLLOW THE SAME
032000*    CONVENTIONS USED THROUGHOUT THE CLAIMS BATCH SUITE. A
032100*    FUTURE CHANGE HERE SHOULD BE LOGGED IN THE CHANGE LOG AT
032200*    THE TOP OF THIS PROGRAM, NOT LEFT AS A LOOSE COMMENT. THIS
032300*    STEP RUNS ONCE PER INVOCATION OF THE PARAGRAPH THAT
032400*    PERFORMS IT AND DOES NOT LOOP ON ITS OWN. KEEP THIS LOGIC
032500*    IN SYNC WITH THE MATCHING PARAGRAPH IN THE SHOP'S OTHER
032600*    STANDARDIZE PROGRAMS IF THE RULE EVER CHANGES.
032700******************************************************************
032800 210-FIND-PERFORMING-NPI.
032900     IF CLMC-PRF-PHYSN-NPI(WS-LINE-SUB) NOT = SPACES
033000        AND FAC-PROVIDER-ID = "Unknown"
033100         MOVE CLMC-PRF-PHYSN-NPI(WS-LINE-SUB)
033200                            TO FAC-PROVIDER-ID
033300     END-IF.
033400*    RETURN POINT FOR THE PERFORM ... THRU 210-EXIT ABOVE.
033500 210-EXIT.
033600     EXIT.
033700 
033800******************************************************************
033900*    THIS PARAGRAPH LOADS CLMCALC LINE. IT IS PART OF THE
034000*    CLAIM-FACT GOLD-LAYER BUILD. THE SHOP'S CONVENTION IS ONE
034100*    PERFORM PER LOGICAL STEP, EVEN WHEN THE STEP IS SHORT, SO
034200*    THE MAIN-LINE STAYS READABLE. THIS PARAGRAPH DOES NOT OPEN
034300*    OR CLOSE ANY FILE ITSELF; THAT IS HANDLED BY THE
034400*    HOUSEKEEPING AND CLEANUP PARAGRAPHS. THE SHOP'S STANDARD
034500*    PRACTICE IS TO KEEP THIS KIND OF STEP IN ITS OWN PARAGRAPH
034600*    SO A LATER MAINTAINER CAN FOLLOW THE PERFORM CHAIN FROM
034700*    THE MAIN-LINE DOWN. CONTROL RETURNS TO THE CALLING PERFORM
034800*    VIA THE EXIT PARAGRAPH IMMEDIATELY BELOW. NO OTHER
034900*    PARAGRAPH IN THIS PROGRAM SHOULD RESET THE WORKING-STORAGE
035000*    FIELDS TOUCHED HERE. THIS ROUTINE WAS LEFT ALONE DURING
035100*    THE SHOP'S Y2K REVIEW - SEE THE CHANGE LOG ABOVE. THE
035200*    FIELD WIDTHS AND EDIT RULES BELOW FOLLOW THE SAME
035300*    CONVENTIONS USED THROUGHOUT THE CLAIMS BATCH SUITE. A
035400*    FUTURE CHANGE HERE SHOULD BE LOGGED IN THE CHANGE LOG AT
035500*    THE TOP OF THIS PROGRAM, NOT LEFT AS A LOOSE COMMENT. THIS
035600*    STEP RUNS ONCE PER INVOCATION OF THE PARAGRAPH THAT
035700*    PERFORMS IT AND DOES NOT LOOP ON ITS OWN.
035800******************************************************************
035900 220-LOAD-CLMCALC-LINE.
036000     MOVE CLMC-LINE-NCH-PMT-AMT(WS-LINE-SUB)
036100         TO WS-CLM-CALC-LINE-NCH-PMT(WS-LINE-SUB).
036200     MOVE CLMC-LINE-PRMRY-PD-AMT(WS-LINE-SUB)
036300         TO WS-CLM-CALC-LINE-PRMRY-PD(WS-LINE-SUB).
036400*    RETURN POINT FOR THE PERFORM ... THRU 220-EXIT ABOVE.
036500 220-EXIT.
036600     EXIT.
036700 
036800******************************************************************
036900*    THIS PARAGRAPH DERIVES TOTAL. IT IS PART OF THE CLAIM-FACT
037000*    GOLD-LAYER BUILD. THE SHOP'S CONVENTION IS ONE PERFORM PER
037100*    LOGICAL STEP, EVEN WHEN THE STEP IS SHORT, SO THE
037200*    MAIN-LINE STAYS READABLE. THIS PARAGRAPH DOES NOT OPEN OR
037300*    CLOSE ANY FILE ITSELF; THAT IS HANDLED BY THE HOUSEKEEPING
037400*    AND CLEANUP PARAGRAPHS. THE SHOP'S STANDARD PRACTICE IS TO
037500*    KEEP THIS KIND OF STEP IN ITS OWN PARAGRAPH SO A LATER
037600*    MAINTAINER CAN FOLLOW THE PERFORM CHAIN FROM THE MAIN-LINE
037700*    DOWN. CONTROL RETURNS TO THE CALLING PERFORM VIA THE EXIT
037800*    PARAGRAPH IMMEDIATELY BELOW. NO OTHER PARAGRAPH IN THIS
037900*    PROGRAM SHOULD RESET THE WORKING-STORAGE FIELDS TOUCHED
038000*    HERE. THIS ROUTINE WAS LEFT ALONE DURING THE SHOP'S Y2K
038100*    REVIEW - SEE THE CHANGE LOG ABOVE. THE FIELD WIDTHS AND
038200*    EDIT RULES BELOW FOLLOW THE SAME CONVENTIONS USED
038300*    THROUGHOUT THE CLAIMS BATCH SUITE. A FUTURE CHANGE HERE
038400*    SHOULD BE LOGGED IN THE CHANGE LOG AT THE TOP OF THIS
038500*    PROGRAM, NOT LEFT AS A LOOSE COMMENT. THIS STEP RUNS ONCE
038600*    PER INVOCATION OF THE PARAGRAPH THAT PERFORMS IT AND DOES
038700*    NOT LOOP ON ITS OWN.
038800******************************************************************
038900 300-DERIVE-TOTAL.
039000*  U4 BUSINESS RULES - TOTAL-PAYMENT DERIVED BY CLMCALC FOR
039100*  EVERY CLAIM TYPE ALIKE.
039200     MOVE "T"                     TO WS-CLM-CALC-TYPE-SW.
039300     MOVE FAC-MEDICARE-PAYMENT    TO WS-CLM-CALC-MEDICARE-PMT.
039400     MOVE FAC-THIRD-PARTY-PAYMENT TO WS-CLM-CALC-THIRDPTY-PMT.
039500     MOVE FAC-PATIENT-PAYMENT     TO WS-CLM-CALC-PATIENT-PMT.
039600     CALL "CLMCALC" USING WS-CLM-CALC-REC, WS-CLM-CALC-RETURN-CD.
039700     MOVE WS-CLM-CALC-TOTAL-PMT-OUT TO FAC-TOTAL-PAYMENT.
039800     MOVE FAC-MEDICARE-PAYMENT    TO WS-FACT-PMT-MEDICARE.
039900     MOVE FAC-THIRD-PARTY-PAYMENT TO WS-FACT-PMT-THIRDPTY.
040000     MOVE FAC-PATIENT-PAYMENT     TO WS-FACT-PMT-PATIENT.
040100*    RETURN POINT FOR THE PERFORM ... THRU 300-EXIT ABOVE.
040200 300-EXIT.
040300     EXIT.
040400 
040500******************************************************************
040600*    THIS PARAGRAPH OPENS FILES. IT IS PART OF THE CLAIM-FACT
040700*    GOLD-LAYER BUILD. WHEN THIS PROGRAM IS RECOMPILED UNDER A
040800*    NEWER COMPILER RELEASE, RECHECK THIS PARAGRAPH FOR ANY
040900*    RESERVED-WORD CONFLICTS. THE SHOP REVIEWED THIS PARAGRAPH
041000*    DURING A LATER MAINTENANCE PASS AND FOUND NO CHANGE
041100*    NECESSARY. READ THE HEADER REMARKS AT THE TOP OF THIS
041200*    PROGRAM BEFORE MODIFYING THE LOGIC IN THIS PARAGRAPH. THIS
041300*    IS A LOW-LEVEL WORKER PARAGRAPH; IT IS NOT INTENDED TO BE
041400*    PERFORMED DIRECTLY FROM OUTSIDE ITS OWNING SECTION. ANY
041500*    CHANGE TO THE RECORD LAYOUT THIS PARAGRAPH TOUCHES MUST BE
041600*    COORDINATED WITH THE COPYBOOK OWNER. THE COUNTERS UPDATED
041700*    HERE FEED THE END-OF-JOB TOTALS DISPLAYED BY THE CLEANUP
041800*    PARAGRAPH. THIS PARAGRAPH FOLLOWS THE SAME NUMBERING
041900*    CONVENTION THE SHOP HAS USED SINCE THE EARLIEST CLAIMS
042000*    BATCH PROGRAMS. IF THIS STEP EVER NEEDS TO HANDLE A SECOND
042100*    RECORD TYPE, ADD A NEW PARAGRAPH RATHER THAN BRANCHING
042200*    INSIDE THIS ONE. THE SHOP'S CONVENTION IS ONE PERFORM PER
042300*    LOGICAL STEP, EVEN WHEN THE STEP IS SHORT, SO THE
042400*    MAIN-LINE STAYS READABLE.
042500******************************************************************
042600 800-OPEN-FILES.
042700     MOVE "800-OPEN-FILES" TO PARA-NAME.
042800     OPEN INPUT CLAIMINS-BRONZE, CLAIMCAR-BRONZE.
042900     OPEN OUTPUT CLAIM-FACT, SYSOUT.
043000*    RETURN POINT FOR THE PERFORM ... THRU 800-EXIT ABOVE.
043100 800-EXIT.
043200     EXIT.
043300 
043400******************************************************************
043500*    THIS PARAGRAPH CLOSES FILES. IT IS PART OF THE CLAIM-FACT
043600*    GOLD-LAYER BUILD. THE SHOP REVIEWED THIS PARAGRAPH DURING
043700*    A LATER MAINTENANCE PASS AND FOUND NO CHANGE NECESSARY.
043800*    READ THE HEADER REMARKS AT THE TOP OF THIS PROGRAM BEFORE
043900*    MODIFYING THE LOGIC IN THIS PARAGRAPH. THIS IS A LOW-LEVEL
044000*    WORKER PARAGRAPH; IT IS NOT INTENDED TO BE PERFORMED
044100*    DIRECTLY FROM OUTSIDE ITS OWNING SECTION. ANY CHANGE TO
044200*    THE RECORD LAYOUT THIS PARAGRAPH TOUCHES MUST BE
044300*    COORDINATED WITH THE COPYBOOK OWNER. THE COUNTERS UPDATED
044400*    HERE FEED THE END-OF-JOB TOTALS DISPLAYED BY THE CLEANUP
044500*    PARAGRAPH. THIS PARAGRAPH FOLLOWS THE SAME NUMBERING
044600*    CONVENTION THE SHOP HAS USED SINCE THE EARLIEST CLAIMS
044700*    BATCH PROGRAMS. IF THIS STEP EVER NEEDS TO HANDLE A SECOND
044800*    RECORD TYPE, ADD A NEW PARAGRAPH RATHER THAN BRANCHING
044900*    INSIDE THIS ONE. THE SHOP'S CONVENTION IS ONE PERFORM PER
045000*    LOGICAL STEP, EVEN WHEN THE STEP IS SHORT, SO THE
045100*    MAIN-LINE STAYS READABLE. THIS PARAGRAPH DOES NOT OPEN OR
045200*    CLOSE ANY FILE ITSELF; THAT IS HANDLED BY THE HOUSEKEEPING
045300*    AND CLEANUP PARAGRAPHS.
045400******************************************************************
045500 850-CLOSE-FILES.
045600     MOVE "850-CLOSE-FILES" TO PARA-NAME.
045700     CLOSE CLAIMINS-BRONZE, CLAIMCAR-BRONZE, CLAIM-FACT, SYSOUT.
045800*    RETURN POINT FOR THE PERFORM ... THRU 850-EXIT ABOVE.
045900 850-EXIT.
046000     EXIT.
046100 
046200******************************************************************
046300*    THIS PARAGRAPH READS CLMI. IT IS PART OF THE CLAIM-FACT
046400*    GOLD-LAYER BUILD. THIS IS A LOW-LEVEL WORKER PARAGRAPH; IT
046500*    IS NOT INTENDED TO BE PERFORMED DIRECTLY FROM OUTSIDE ITS
046600*    OWNING SECTION. ANY CHANGE TO THE RECORD LAYOUT THIS
046700*    PARAGRAPH TOUCHES MUST BE COORDINATED WITH THE COPYBOOK
046800*    OWNER. THE COUNTERS UPDATED HERE FEED THE END-OF-JOB
046900*    TOTALS DISPLAYED BY THE CLEANUP PARAGRAPH. THIS PARAGRAPH
047000*    FOLLOWS THE SAME NUMBERING CONVENTION THE SHOP HAS USED
047100*    SINCE THE EARLIEST CLAIMS BATCH PROGRAMS. IF THIS STEP
047200*    EVER NEEDS TO HANDLE A SECOND RECORD TYPE, ADD A NEW
047300*    PARAGRAPH RATHER THAN BRANCHING INSIDE THIS ONE. THE
047400*    SHOP'S CONVENTION IS ONE PERFORM PER LOGICAL STEP, EVEN
047500*    WHEN THE STEP IS SHORT, SO THE MAIN-LINE STAYS READABLE.
047600*    THIS PARAGRAPH DOES NOT OPEN OR CLOSE ANY FILE ITSELF;
047700*    THAT IS HANDLED BY THE HOUSEKEEPING AND CLEANUP
047800*    PARAGRAPHS. THE SHOP'S STANDARD PRACTICE IS TO KEEP THIS
047900*    KIND OF STEP IN ITS OWN PARAGRAPH SO A LATER MAINTAINER
048000*    CAN FOLLOW THE PERFORM CHAIN FROM THE MAIN-LINE DOWN.
048100******************************************************************
048200 910-READ-CLMI.
048300     READ CLAIMINS-BRONZE
048400         AT END MOVE "N" TO MORE-CLMI-SW
048500         GO TO 910-EXIT
048600     END-READ.
048700     ADD 1 TO RECORDS-READ-CLMI.
048800*    RETURN POINT FOR THE PERFORM ... THRU 910-EXIT ABOVE.
048900 910-EXIT.
049000     EXIT.
049100 
049200******************************************************************
049300*    THIS PARAGRAPH READS CLMC. IT IS PART OF THE CLAIM-FACT
049400*    GOLD-LAYER BUILD. THE SHOP'S CONVENTION IS ONE PERFORM PER
049500*    LOGICAL STEP, EVEN WHEN THE STEP IS SHORT, SO THE
049600*    MAIN-LINE STAYS READABLE. THIS PARAGRAPH DOES NOT OPEN OR
049700*    CLOSE ANY FILE ITSELF; THAT IS HANDLED BY THE HOUSEKEEPING
049800*    AND CLEANUP PARAGRAPHS. THE SHOP'S STANDARD PRACTICE IS TO
049900*    KEEP THIS KIND OF STEP IN ITS OWN PARAGRAPH SO A LATER
050000*    MAINTAINER CAN FOLLOW THE PERFORM CHAIN FROM THE MAIN-LINE
050100*    DOWN. CONTROL RETURNS TO THE CALLING PERFORM VIA THE EXIT
050200*    PARAGRAPH IMMEDIATELY BELOW. NO OTHER PARAGRAPH IN THIS
050300*    PROGRAM SHOULD RESET THE WORKING-STORAGE FIELDS TOUCHED
050400*    HERE. THIS ROUTINE WAS LEFT ALONE DURING THE SHOP'S Y2K
050500*    REVIEW - SEE THE CHANGE LOG ABOVE. THE FIELD WIDTHS AND
050600*    EDIT RULES BELOW FOLLOW THE SAME CONVENTIONS USED
050700*    THROUGHOUT THE CLAIMS BATCH SUITE. A FUTURE CHANGE HERE
050800*    SHOULD BE LOGGED IN THE CHANGE LOG AT THE TOP OF THIS
050900*    PROGRAM, NOT LEFT AS A LOOSE COMMENT. THIS STEP RUNS ONCE
051000*    PER INVOCATION OF THE PARAGRAPH THAT PERFORMS IT AND DOES
051100*    NOT LOOP ON ITS OWN.
051200******************************************************************
051300 920-READ-CLMC.
051400     READ CLAIMCAR-BRONZE
051500         AT END MOVE "N" TO MORE-CLMC-SW
051600         GO TO 920-EXIT
051700     END-READ.
051800     ADD 1 TO RECORDS-READ-CLMC.
051900*    RETURN POINT FOR THE PERFORM ... THRU 920-EXIT ABOVE.
052000 920-EXIT.
052100     EXIT.
052200 
052300******************************************************************
052400*    THIS PARAGRAPH HANDLES END-OF-JOB CLEANUP AND TOTALS. IT
052500*    IS PART OF THE CLAIM-FACT GOLD-LAYER BUILD. READ THE
052600*    HEADER REMARKS AT THE TOP OF THIS PROGRAM BEFORE MODIFYING
052700*    THE LOGIC IN THIS PARAGRAPH. THIS IS A LOW-LEVEL WORKER
052800*    PARAGRAPH; IT IS NOT INTENDED TO BE PERFORMED DIRECTLY
052900*    FROM OUTSIDE ITS OWNING SECTION. ANY CHANGE TO THE RECORD
053000*    LAYOUT THIS PARAGRAPH TOUCHES MUST BE COORDINATED WITH THE
053100*    COPYBOOK OWNER. THE COUNTERS UPDATED HERE FEED THE
053200*    END-OF-JOB TOTALS DISPLAYED BY THE CLEANUP PARAGRAPH. THIS
053300*    PARAGRAPH FOLLOWS THE SAME NUMBERING CONVENTION THE SHOP
053400*    HAS USED SINCE THE EARLIEST CLAIMS BATCH PROGRAMS. IF THIS
053500*    STEP EVER NEEDS TO HANDLE A SECOND RECORD TYPE, ADD A NEW
053600*    PARAGRAPH RATHER THAN BRANCHING INSIDE THIS ONE. THE
053700*    SHOP'S CONVENTION IS ONE PERFORM PER LOGICAL STEP, EVEN
053800*    WHEN THE STEP IS SHORT, SO THE MAIN-LINE STAYS READABLE.
053900*    THIS PARAGRAPH DOES NOT OPEN OR CLOSE ANY FILE ITSELF;
054000*    THAT IS HANDLED BY THE HOUSEKEEPING AND CLEANUP
054100*    PARAGRAPHS.
054200******************************************************************
054300 999-CLEANUP.
054400     MOVE "999-CLEANUP" TO PARA-NAME.
054500     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
054600     DISPLAY "** CLAIM FACT RECORDS WRITTEN **".
054700     DISPLAY RECORDS-WRITTEN.
054800     DISPLAY "******** NORMAL END OF JOB FACCLAIM ********".
054900*    RETURN POINT FOR THE PERFORM ... THRU 999-EXIT ABOVE.
055000 999-EXIT.
055100     EXIT.
055200 
055300 1000-ABEND-RTN.
055400     WRITE SYSOUT-REC FROM ABEND-REC.
055500     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
055600     DISPLAY "*** ABNORMAL END OF JOB - FACCLAIM ***"
055700             UPON CONSOLE.
055800     DIVIDE ZERO-VAL INTO ONE-VAL.
055900 
