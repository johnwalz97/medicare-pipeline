000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  OPSTD.
000400 AUTHOR. R M PELLETIER.
000500 INSTALLATION. CLAIMS SYSTEMS DEVELOPMENT.
000600 DATE-WRITTEN. 09/25/89.
000700 DATE-COMPILED. 09/25/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900 
001000******************************************************************
001100*REMARKS.
001200*
001300*          THIS PROGRAM STANDARDIZES ONE RAW OUTPATIENT CLAIM
001400*          EXTRACT FILE INTO THE BRONZE-LAYER CLAIMINS FILE,
001500*          STAMPING CLMI-CLAIM-SETTING "O".  SHARES THE SAME
001600*          33-COLUMN LAYOUT AS THE INPATIENT EXTRACT (IPSTD) -
001700*          THE ADMSN-DATE AND ADMIT-DGNS-CD COLUMNS CARRY ZERO
001800*          AND SPACES ON OUTPATIENT RECORDS AND ARE STANDARDIZED
001900*          THE SAME WAY REGARDLESS.  THE EXTRACT FILE NAME (E.G.
002000*          "OUTPATIENT_2009_SAMPLE1") IS PARSED FOR THE SAMPLE
002100*          IDENTIFIER; ITS YEAR TOKEN IS STILL VALIDATED BUT THE
002200*          YEAR STAMPED ON THE OUTPUT IS THE MODAL CLM-FROM-DATE
002300*          YEAR ACROSS A SAMPLE OF LEADING RECORDS (SEE
002400*          250-DERIVE-MODAL-YEAR).  A RECORD MISSING ITS BENE-ID
002500*          OR CONTAINING NO DATA AT ALL IS COUNTED AND DROPPED.
002600*
002700******************************************************************
002800*  CHANGE LOG
002900*  ----------------------------------------------------------
003000*  DATE      BY   TICKET      DESCRIPTION
003100*  --------  ---  ----------  ---------------------------------
003200*  09/25/89  RMP  CR-0514     INITIAL VERSION - ADAPTED FROM
003300*                             IPSTD FOR THE OUTPATIENT CLAIM
003400*                             SETTING (RECORD LAYOUTS, U1).
003500*  04/11/02  TGH  CR-0559     SWITCHED PREFIX DERIVATION TO THE
003600*                             SHARED STDCOMN ROUTINE.
003700*  06/03/98  DWK  Y2K-0071    Y2K REVIEW - CLM-FROM-DATE AND
003800*                             CLM-THRU-DATE CARRIED AS 4-DIGIT-
003900*                             CENTURY YYYYMMDD FROM THE SOURCE
004000*                             EXTRACT; NO WINDOWING LOGIC
004100*                             REQUIRED.
004200*  11/14/02  TGH  CR-0601     SWITCHED MONEY-FIELD CONVERSION TO
004300*                             THE SHARED STDCOMN ROUTINE.
004400*  01/09/03  TGH  CR-0623     SWITCHED DATE CONVERSION TO THE
004500*                             SHARED STDCOMN NORMALIZE-NUM
004600*                             FUNCTION.
004700*  07/30/04  TGH  CR-0699     CORRECTED DROPPED-RECORD COUNT TO
004800*                             INCLUDE BLANK LINES, NOT JUST
004900*                             RECORDS WITH A MISSING BENE-ID.
005000*  08/30/09  LNW  CR-0844     RECOMPILED UNDER UPDATED SHOP
005100*                             STANDARDS; NO LOGIC CHANGE.
005200*  02/11/11  LNW  CR-0913     YEAR IS NOW DERIVED AS THE MODAL
005300*                             CLM-FROM-DATE YEAR OVER A SAMPLE OF
005400*                             LEADING RECORDS INSTEAD OF THE FILE-
005500*                             NAME YEAR TOKEN, TO COVER EXTRACTS
005600*                             THAT SPAN MORE THAN ONE CALENDAR
005700*                             YEAR; THE FILE-NAME TOKEN IS STILL
005800*                             VALIDATED IN 200-CLASSIFY-FILE AND
005900*                             SERVES AS THE FALLBACK IF THE SAMPLE
006000*                             YIELDS NO USABLE DATE.  ALSO ADDED
006100*                             THE MISSING-KEY PERCENTAGE TO THE
006200*                             JOB SUMMARY IN 999-CLEANUP.
006300******************************************************************
006400 
006500 ENVIRONMENT DIVISION.
006600 CONFIGURATION SECTION.
006700 SOURCE-COMPUTER. IBM-390.
006800 OBJECT-COMPUTER. IBM-390.
006900 SPECIAL-NAMES.
007000     C01 IS TOP-OF-FORM.
007100 INPUT-OUTPUT SECTION.
007200 FILE-CONTROL.
007300     SELECT SYSOUT
007400     ASSIGN TO UT-S-SYSOUT
007500       ORGANIZATION IS SEQUENTIAL.
007600 
007700     SELECT CLAIM-EXTRACT
007800     ASSIGN TO UT-S-OPEXT
007900       ORGANIZATION IS LINE SEQUENTIAL
008000       FILE STATUS IS OPEXT-STATUS.
008100 
008200     SELECT CLAIMINS-BRONZE
008300     ASSIGN TO UT-S-OPBRZ
008400       ORGANIZATION IS SEQUENTIAL
008500       FILE STATUS IS OPBRZ-STATUS.
008600 
008700 DATA DIVISION.
008800 FILE SECTION.
008900 FD  SYSOUT
009000     RECORDING MODE IS F
009100     LABEL RECORDS ARE STANDARD
009200     RECORD CONTAINS 130 CHARACTERS
009300     BLOCK CONTAINS 0 RECORDS
009400     DATA RECORD IS SYSOUT-REC.
009500 01  SYSOUT-REC  PIC X(130).
009600 
009700****** RAW OUTPATIENT CLAIM EXTRACT - ONE COMMA-DELIMITED LINE
009800****** PER CLAIM (RECORD LAYOUTS, U1)
009900 FD  CLAIM-EXTRACT
010000     RECORDING MODE IS F
010100     LABEL RECORDS ARE STANDARD
010200     RECORD CONTAINS 400 CHARACTERS
010300     DATA RECORD IS CLAIM-EXTRACT-REC.
010400 01  CLAIM-EXTRACT-REC            PIC X(400).
010500 
010600****** BRONZE OUTPUT - COPY CLAIMINS CARRIES BOTH THE DETAIL AND
010700****** TRAILER RECORD FORMATS VIA REDEFINES
010800 FD  CLAIMINS-BRONZE
010900     RECORDING MODE IS F
011000     LABEL RECORDS ARE STANDARD
011100     RECORD CONTAINS 250 CHARACTERS
011200     BLOCK CONTAINS 0 RECORDS
011300     DATA RECORD IS CLMI-DTL-REC.
011400 COPY CLAIMINS.
011500 
011600 WORKING-STORAGE SECTION.
011700 77  WS-FLD-SUB               PIC 9(2) COMP.
011800 77  MISSING-ID-SW            PIC X(01).
011900     88  MISSING-BENE-ID          VALUE "Y".
012000 01  FILE-STATUS-CODES.
012100     05  OPEXT-STATUS             PIC X(2).
012200         88  OPEXT-EOF            VALUE "10".
012300     05  OPBRZ-STATUS             PIC X(2).
012400 
012500 01  COUNTERS-IDXS-AND-ACCUMULATORS.
012600     05  RECORDS-READ             PIC 9(9) COMP.
012700     05  RECORDS-WRITTEN          PIC 9(9) COMP.
012800     05  RECORDS-DROPPED          PIC 9(9) COMP.
012900     05  RECORDS-DROPPED-BLANK    PIC 9(9) COMP.
013000     05  RECORDS-DROPPED-MISSING-ID PIC 9(9) COMP.
013100     05  WS-MISSING-KEY-PCT       PIC 9(3)V99.
013200 
013300 01  WS-REPORT-FIELDS.
013400     05  WS-MISSING-KEY-PCT-O     PIC ZZ9.99.
013500 
013600 01  FLAGS-AND-SWITCHES.
013700     05  MORE-DATA-SW             PIC X(01) VALUE "Y".
013800         88  NO-MORE-DATA           VALUE "N".
013900     05  BLANK-LINE-SW            PIC X(01).
014000         88  BLANK-LINE              VALUE "Y".
014100     05  WS-YEAR-FOUND-SW         PIC X(01).
014200         88  YEAR-ALREADY-TALLIED     VALUE "Y".
014300 
014400******************************************************************
014500*    33 COMMA-DELIMITED COLUMNS OF THE RAW INSTITUTIONAL CLAIM
014600*    EXTRACT, IN THE ORDER THEY APPEAR ON THE LINE (U1)
014700******************************************************************
014800 01  WS-RAW-FIELDS.
014900     05  WS-RAW-FLD OCCURS 33 TIMES PIC X(30).
015000 
015100 01  WS-RAW-FIELDS-NUM-VIEW REDEFINES WS-RAW-FIELDS.
015200     05  WS-RAW-FLD-NUM OCCURS 33 TIMES PIC 9(30).
015300 
015400******************************************************************
015500*    JCL PARM BREAKOUT - "OUTPATIENT_yyyy_SAMPLEn"
015600******************************************************************
015700 01  WS-PARM-WORK.
015800     05  WS-PARM-TOKEN-TYPE       PIC X(20).
015900     05  WS-PARM-TOKEN-YEAR       PIC X(10).
016000     05  WS-PARM-TOKEN-SAMPLE     PIC X(20).
016100 
016200 01  WS-PARM-TOKEN-YEAR-BREAKOUT REDEFINES WS-PARM-TOKEN-YEAR.
016300     05  WS-PARM-YEAR-NUM         PIC 9(04).
016400     05  FILLER                   PIC X(06).
016500 
016600******************************************************************
016700*    U1 BUSINESS RULES - YEAR FOR THIS CLAIM TYPE IS THE MODAL
016800*    CALENDAR YEAR OF CLM-FROM-DATE ACROSS A SAMPLE OF LEADING
016900*    DETAIL RECORDS.  THE FILE-NAME YEAR TOKEN ABOVE REMAINS A
017000*    REQUIRED, VALIDATED PART OF THE FILE NAME (A MISSING TOKEN IS
017100*    STILL A HARD ERROR IN 200-CLASSIFY-FILE) BUT ITS VALUE ONLY
017200*    BACKS UP CLMI-YEAR WHEN THE SAMPLE YIELDS NO USABLE DATE.
017300******************************************************************
017400 01  WS-MODAL-YEAR-WORK.
017500     05  WS-SAMPLE-MAX            PIC 9(03) COMP VALUE 25.
017600     05  WS-SAMPLE-COUNT          PIC 9(03) COMP VALUE ZERO.
017700     05  WS-SAMPLE-DRAIN-IDX      PIC 9(03) COMP VALUE ZERO.
017800     05  WS-MODAL-YEAR            PIC 9(04).
017900     05  WS-MODAL-YEAR-HIGH-CNT   PIC 9(04) COMP.
018000 
018100 01  WS-YEAR-TOKEN-AREA.
018200     05  WS-YEAR-TOKEN            PIC X(04).
018300 
018400 01  WS-YEAR-TOKEN-NUM-VIEW REDEFINES WS-YEAR-TOKEN-AREA.
018500     05  WS-YEAR-TOKEN-NUM        PIC 9(04).
018600 
018700 01  WS-SAMPLE-BUFFER.
018800     05  WS-SAMPLE-ENTRY OCCURS 25 TIMES PIC X(400).
018900 
019000 01  WS-YEAR-FREQ-TABLE.
019100     05  WS-YEAR-FREQ-USED        PIC 9(03) COMP VALUE ZERO.
019200     05  WS-YEAR-FREQ-ENTRY OCCURS 20 TIMES INDEXED BY WS-YEAR-IDX.
019300         10  WS-YEAR-FREQ-VALUE   PIC 9(04).
019400         10  WS-YEAR-FREQ-COUNT   PIC 9(04) COMP.
019500 
019600 COPY ABENDREC.
019700 
019800******************************************************************
019900*    CALL AREA FOR THE SHARED STDCOMN INGEST-EDIT ROUTINE
020000******************************************************************
020100 01  WS-STDCOMN-REC.
020200     05  WS-STDCOMN-FUNCTION-SW   PIC X.
020300     05  WS-STDCOMN-FIELD-IN      PIC X(30).
020400     05  WS-STDCOMN-MISSING-FLAG  PIC X.
020500         88  WS-STDCOMN-MISSING      VALUE "Y".
020600     05  WS-STDCOMN-PREFIX-OUT    PIC X(02).
020700     05  WS-STDCOMN-MONEY-RAW     PIC X(15).
020800     05  WS-STDCOMN-MONEY-OUT     PIC S9(8)V99.
020900     05  WS-STDCOMN-NUMTOK-RAW    PIC X(15).
021000     05  WS-STDCOMN-NUMTOK-OUT    PIC 9(8).
021100 
021200 PROCEDURE DIVISION.
021300     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
021400     PERFORM 100-MAINLINE THRU 100-EXIT
021500             UNTIL NO-MORE-DATA.
021600     PERFORM 900-WRITE-TRAILER THRU 900-EXIT.
021700     PERFORM 999-CLEANUP THRU 999-EXIT.
021800     MOVE +0 TO RETURN-CODE.
021900     GOBACK.
022000 
022100******************************************************************
022200*    THIS PARAGRAPH HANDLES THE START-OF-JOB HOUSEKEEPING. IT
022300*    IS PART OF THE OUTPATIENT-CLAIM BRONZE-LAYER STANDARDIZE
022400*    STEP. THIS STEP RUNS ONCE PER INVOCATION OF THE PARAGRAPH
022500*    THAT PERFORMS IT AND DOES NOT LOOP ON ITS OWN. KEEP THIS
022600*    LOGIC IN SYNC WITH THE MATCHING PARAGRAPH IN THE SHOP'S
022700*    OTHER STANDARDIZE PROGRAMS IF THE RULE EVER CHANGES. DO
022800*    NOT REORDER THE STATEMENTS BELOW WITHOUT CHECKING THE
022900*    PARAGRAPHS THAT PERFORM THIS ONE - SEVERAL RELY ON THE
023000*    ORDER OF THE MOVES AND ADDS. THIS PARAGRAPH WAS WRITTEN TO
023100*    MATCH THE SAME PATTERN USED BY THE OTHER BRONZE-LAYER
023200*    PROGRAMS IN THIS SUITE. WHEN THIS PROGRAM IS RECOMPILED
023300*    UNDER A NEWER COMPILER RELEASE, RECHECK THIS PARAGRAPH FOR
023400*    ANY RESERVED-WORD CONFLICTS. THE SHOP REVIEWED THIS
023500*    PARAGRAPH DURING A LATER MAINTENANCE PASS AND FOUND NO
023600*    CHANGE NECESSARY.
023700******************************************************************
023800 000-HOUSEKEEPING.
023900     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
024000     DISPLAY "******** BEGIN JOB OPSTD ********".
024100     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
024200     PERFORM 800-OPEN-FILES THRU 800-EXIT.
024300     PERFORM 200-CLASSIFY-FILE THRU 200-EXIT.
024400     PERFORM 250-DERIVE-MODAL-YEAR THRU 250-EXIT.
024500     PERFORM 910-READ-EXTRACT THRU 910-EXIT.
024600*    RETURN POINT FOR THE PERFORM ... THRU 000-EXIT ABOVE.
024700 000-EXIT.
024800     EXIT.
024900 
025000******************************************************************
025100*    THIS PARAGRAPH CLASSIFYS FILE. IT IS PART OF THE
025200*    OUTPATIENT-CLAIM BRONZE-LAYER STANDARDIZE STEP. CONTROL
025300*    RETURNS TO THE CALLING PERFORM VIA THE EXIT PARAGRAPH
025400*    IMMEDIATELY BELOW. NO OTHER PARAGRAPH IN THIS PROGRAM
025500*    SHOULD RESET THE WORKING-STORAGE FIELDS TOUCHED HERE. THIS
025600*    ROUTINE WAS LEFT ALONE DURING THE SHOP'S Y2K REVIEW - SEE
025700*    THE CHANGE LOG ABOVE. THE FIELD WIDTHS AND EDIT RULES
025800*    BELOW FOLLOW THE SAME CONVENTIONS USED THROUGHOUT THE
025900*    CLAIMS BATCH SUITE. A FUTURE CHANGE HERE SHOULD BE LOGGED
026000*    IN THE CHANGE LOG AT THE TOP OF THIS PROGRAM, NOT LEFT AS
026100*    A LOOSE COMMENT. THIS STEP RUNS ONCE PER INVOCATION OF THE
026200*    PARAGRAPH THAT PERFORMS IT AND DOES NOT LOOP ON ITS OWN.
026300*    KEEP THIS LOGIC IN SYNC WITH THE MATCHING PARAGRAPH IN THE
026400*    SHOP'S OTHER STANDARDIZE PROGRAMS IF THE RULE EVER
026500*    CHANGES.
026600******************************************************************
026700 200-CLASSIFY-FILE.
026800*  U1 BUSINESS RULES - UNKNOWN FILE-NAME PATTERN, OR NO YEAR OR
026900*  SAMPLE TOKEN FOUND, IS A HARD ERROR, EVEN THOUGH THE YEAR TOKEN'S
027000*  VALUE ITSELF NO LONGER STAMPS CLMI-YEAR - SEE 250-DERIVE-MODAL-
027100*  YEAR BELOW.
027200     MOVE "200-CLASSIFY-FILE" TO PARA-NAME.
027300     MOVE SPACES TO WS-PARM-WORK.
027400     ACCEPT WS-PARM-TOKEN-TYPE FROM SYSIN.
027500     UNSTRING WS-PARM-TOKEN-TYPE DELIMITED BY "_"
027600              INTO WS-PARM-TOKEN-TYPE
027700                   WS-PARM-TOKEN-YEAR
027800                   WS-PARM-TOKEN-SAMPLE.
027900     IF WS-PARM-TOKEN-TYPE NOT = "OUTPATIENT"
028000         MOVE "** UNKNOWN FILE-NAME PATTERN" TO ABEND-REASON
028100         GO TO 1000-ABEND-RTN.
028200     IF WS-PARM-TOKEN-YEAR IS NOT NUMERIC
028300        OR WS-PARM-TOKEN-YEAR = SPACES
028400         MOVE "** NO YEAR TOKEN FOUND IN FILE NAME"
028500                                  TO ABEND-REASON
028600         GO TO 1000-ABEND-RTN.
028700     IF WS-PARM-TOKEN-SAMPLE = SPACES
028800         MOVE "** NO SAMPLE TOKEN FOUND IN FILE NAME"
028900                                  TO ABEND-REASON
029000         GO TO 1000-ABEND-RTN.
029100     MOVE WS-PARM-TOKEN-SAMPLE TO CLMI-SAMPLE-ID.
029200*    RETURN POINT FOR THE PERFORM ... THRU 200-EXIT ABOVE.
029300 200-EXIT.
029400     EXIT.
029500 
029600******************************************************************
029700*    THIS PARAGRAPH DERIVES MODAL YEAR. IT IS PART OF THE
029800*    OUTPATIENT-CLAIM BRONZE-LAYER STANDARDIZE STEP. THIS
029900*    PARAGRAPH DOES NOT OPEN OR CLOSE ANY FILE ITSELF; THAT IS
030000*    HANDLED BY THE HOUSEKEEPING AND CLEANUP PARAGRAPHS. THE
030100*    SHOP'S STANDARD PRACTICE IS TO KEEP THIS KIND OF STEP IN
030200*    ITS OWN PARAGRAPH SO A LATER MAINTAINER CAN FOLLOW THE
030300*    PERFORM CHAIN FROM THE MAIN-LINE DOWN. CONTROL RETURNS TO
030400*    THE CALLING PERFORM VIA THE EXIT PARAGRAPH IMMEDIATELY
030500*    BELOW. NO OTHER PARAGRAPH IN THIS PROGRAM SHOULD RESET THE
030600*    WORKING-STORAGE FIELDS TOUCHED HERE. THIS ROUTINE WAS LEFT
030700*    ALONE DURING THE SHOP'S Y2K REVIEW - SEE THE CHANGE LOG
030800*    ABOVE. THE FIELD WIDTHS AND EDIT RULES BELOW FOLLOW THE
030900*    SAME CONVENTIONS USED THROUGHOUT THE CLAIMS BATCH SUITE. A
031000*    FUTURE CHANGE HERE SHOULD BE LOGGED IN THE CHANGE LOG AT
031100*    THE TOP OF THIS PROGRAM, NOT LEFT AS A LOOSE COMMENT.
031200******************************************************************
031300 250-DERIVE-MODAL-YEAR.
031400*  U1 BUSINESS RULES - SAMPLE UP TO WS-SAMPLE-MAX LEADING DETAIL
031500*  RECORDS, TALLY THE YEAR PORTION OF CLM-FROM-DATE FOR EACH, AND
031600*  STAMP CLMI-YEAR WITH THE MOST FREQUENT (MODAL) YEAR FOUND.  THE
031700*  SAMPLED RECORDS ARE BUFFERED SO 910-READ-EXTRACT CAN REPLAY THEM
031800*  THROUGH THE NORMAL EDIT/WRITE LOGIC WITHOUT RE-READING THE FILE.
031900     MOVE "250-DERIVE-MODAL-YEAR" TO PARA-NAME.
032000     MOVE ZERO TO WS-SAMPLE-COUNT.
032100     MOVE ZERO TO WS-SAMPLE-DRAIN-IDX.
032200     MOVE ZERO TO WS-YEAR-FREQ-USED.
032300     PERFORM 255-BUFFER-SAMPLE-RECORD THRU 255-EXIT
032400             UNTIL WS-SAMPLE-COUNT NOT LESS THAN WS-SAMPLE-MAX
032500                OR NO-MORE-DATA.
032600     PERFORM 270-PICK-MODAL-YEAR THRU 270-EXIT.
032700*    RETURN POINT FOR THE PERFORM ... THRU 250-EXIT ABOVE.
032800 250-EXIT.
032900     EXIT.
033000 
033100******************************************************************
033200*    THIS PARAGRAPH BUFFERS SAMPLE RECORD. IT IS PART OF THE
033300*    OUTPATIENT-CLAIM BRONZE-LAYER STANDARDIZE STEP. READ THE
033400*    HEADER REMARKS AT THE TOP OF THIS PROGRAM BEFORE MODIFYING
033500*    THE LOGIC IN THIS PARAGRAPH. THIS IS A LOW-LEVEL WORKER
033600*    PARAGRAPH; IT IS NOT INTENDED TO BE PERFORMED DIRECTLY
033700*    FROM OUTSIDE ITS OWNING SECTION. ANY CHANGE TO THE RECORD
033800*    LAYOUT THIS PARAGRAPH TOUCHES MUST BE COORDINATED WITH THE
033900*    COPYBOOK OWNER. THE COUNTERS UPDATED HERE FEED THE
034000*    END-OF-JOB TOTALS DISPLAYED BY THE CLEANUP PARAGRAPH. THIS
034100*    PARAGRAPH FOLLOWS THE SAME NUMBERING CONVENTION THE SHOP
034200*    HAS USED SINCE THE EARLIEST CLAIMS BATCH PROGRAMS. IF THIS
034300*    STEP EVER NEEDS TO HANDLE A SECOND RECORD TYPE, ADD A NEW
034400*    PARAGRAPH RATHER THAN BRANCHING INSIDE THIS ONE. THE
034500*    SHOP'S CONVENTION IS ONE PERFORM PER LOGICAL STEP, EVEN
034600*    WHEN THE STEP IS SHORT, SO THE MAIN-LINE STAYS READABLE.
034700******************************************************************
034800 255-BUFFER-SAMPLE-RECORD.
034900     PERFORM 905-READ-RAW THRU 905-EXIT.
035000     IF NOT NO-MORE-DATA
035100         ADD 1 TO WS-SAMPLE-COUNT
035200         MOVE CLAIM-EXTRACT-REC TO WS-SAMPLE-ENTRY(WS-SAMPLE-COUNT)
035300         IF CLAIM-EXTRACT-REC NOT = SPACES
035400             MOVE SPACES TO WS-YEAR-TOKEN
035500             UNSTRING CLAIM-EXTRACT-REC DELIMITED BY ","
035600                 INTO WS-RAW-FLD(01) WS-RAW-FLD(02) WS-RAW-FLD(03)
035700                      WS-RAW-FLD(04)
035800             END-UNSTRING
035900             MOVE WS-RAW-FLD(04)(1:4) TO WS-YEAR-TOKEN
036000             IF WS-YEAR-TOKEN NOT = SPACES
036100                AND WS-YEAR-TOKEN-NUM IS NUMERIC
036200                 PERFORM 260-TALLY-YEAR THRU 260-EXIT
036300             END-IF
036400         END-IF
036500     END-IF.
036600*    RETURN POINT FOR THE PERFORM ... THRU 255-EXIT ABOVE.
036700 255-EXIT.
036800     EXIT.
036900 
037000******************************************************************
037100*    THIS PARAGRAPH TALLIES YEAR. IT IS PART OF THE
037200*    OUTPATIENT-CLAIM BRONZE-LAYER STANDARDIZE STEP. THIS
037300*    PARAGRAPH WAS WRITTEN TO MATCH THE SAME PATTERN USED BY
037400*    THE OTHER BRONZE-LAYER PROGRAMS IN THIS SUITE. WHEN THIS
037500*    PROGRAM IS RECOMPILED UNDER A NEWER COMPILER RELEASE,
037600*    RECHECK THIS PARAGRAPH FOR ANY RESERVED-WORD CONFLICTS.
037700*    THE SHOP REVIEWED THIS PARAGRAPH DURING A LATER
037800*    MAINTENANCE PASS AND FOUND NO CHANGE NECESSARY. READ THE
037900*    HEADER REMARKS AT THE TOP OF THIS PROGRAM BEFORE MODIFYING
038000*    THE LOGIC IN THIS PARAGRAPH. THIS IS A LOW-LEVEL WORKER
038100*    PARAGRAPH; IT IS NOT INTENDED TO BE PERFORMED DIRECTLY
038200*    FROM OUTSIDE ITS OWNING SECTION. ANY CHANGE TO THE RECORD
038300*    LAYOUT THIS PARAGRAPH TOUCHES MUST BE COORDINATED WITH THE
038400*    COPYBOOK OWNER. THE COUNTERS UPDATED HERE FEED THE
038500*    END-OF-JOB TOTALS DISPLAYED BY THE CLEANUP PARAGRAPH.
038600******************************************************************
038700 260-TALLY-YEAR.
038800*  U1 BUSINESS RULES - TALLY ONE SAMPLED YEAR BY LINEAR SEARCH,
038900*  SAME AS THE PROVIDER-DEDUPE IDIOM USED IN DIMPROV.
039000     MOVE "N" TO WS-YEAR-FOUND-SW.
039100     IF WS-YEAR-FREQ-USED > 0
039200         SET WS-YEAR-IDX TO 1
039300         SEARCH WS-YEAR-FREQ-ENTRY
039400             VARYING WS-YEAR-IDX
039500             AT END NEXT SENTENCE
039600             WHEN WS-YEAR-FREQ-VALUE(WS-YEAR-IDX) = WS-YEAR-TOKEN-NUM
039700                  MOVE "Y" TO WS-YEAR-FOUND-SW
039800         END-SEARCH.
039900     IF YEAR-ALREADY-TALLIED
040000         ADD 1 TO WS-YEAR-FREQ-COUNT(WS-YEAR-IDX)
040100     ELSE
040200         IF WS-YEAR-FREQ-USED < 20
040300             ADD 1 TO WS-YEAR-FREQ-USED
040400             MOVE WS-YEAR-TOKEN-NUM
040500                          TO WS-YEAR-FREQ-VALUE(WS-YEAR-FREQ-USED)
040600             MOVE 1 TO WS-YEAR-FREQ-COUNT(WS-YEAR-FREQ-USED)
040700         END-IF
040800     END-IF.
040900*    RETURN POINT FOR THE PERFORM ... THRU 260-EXIT ABOVE.
041000 260-EXIT.
041100     EXIT.
041200 
041300******************************************************************
041400*    THIS PARAGRAPH SELECTS MODAL YEAR. IT IS PART OF THE
041500*    OUTPATIENT-CLAIM BRONZE-LAYER STANDARDIZE STEP. WHEN THIS
041600*    PROGRAM IS RECOMPILED UNDER A NEWER COMPILER RELEASE,
041700*    RECHECK THIS PARAGRAPH FOR ANY RESERVED-WORD CONFLICTS.
041800*    THE SHOP REVIEWED THIS PARAGRAPH DURING A LATER
041900*    MAINTENANCE PASS AND FOUND NO CHANGE NECESSARY. READ THE
042000*    HEADER REMARKS AT THE TOP OF THIS PROGRAM BEFORE MODIFYING
042100*    THE LOGIC IN THIS PARAGRAPH. THIS IS A LOW-LEVEL WORKER
042200*    PARAGRAPH; IT IS NOT INTENDED TO BE PERFORMED DIRECTLY
042300*    FROM OUTSIDE ITS OWNING SECTION. ANY CHANGE TO THE RECORD
042400*    LAYOUT THIS PARAGRAPH TOUCHES MUST BE COORDINATED WITH THE
042500*    COPYBOOK OWNER. THE COUNTERS UPDATED HERE FEED THE
042600*    END-OF-JOB TOTALS DISPLAYED BY THE CLEANUP PARAGRAPH. THIS
042700*    PARAGRAPH FOLLOWS THE SAME NUMBERING CONVENTION THE SHOP
042800*    HAS USED SINCE THE EARLIEST CLAIMS BATCH PROGRAMS.
042900******************************************************************
043000 270-PICK-MODAL-YEAR.
043100*  U1 BUSINESS RULES - THE SAMPLED YEAR WITH THE HIGHEST TALLY WINS;
043200*  THE FIRST YEAR TO REACH A NEW HIGH TALLY WINS ANY TIE.  IF NO
043300*  RECORD IN THE SAMPLE YIELDED A USABLE DATE, FALL BACK TO THE
043400*  FILE-NAME YEAR TOKEN RATHER THAN LEAVE CLMI-YEAR AT ZERO.
043500     MOVE ZERO TO WS-MODAL-YEAR-HIGH-CNT.
043600     MOVE ZERO TO WS-MODAL-YEAR.
043700     IF WS-YEAR-FREQ-USED > 0
043800         PERFORM 275-TEST-ONE-YEAR THRU 275-EXIT
043900                 VARYING WS-YEAR-IDX FROM 1 BY 1
044000                 UNTIL WS-YEAR-IDX > WS-YEAR-FREQ-USED
044100     END-IF.
044200     IF WS-MODAL-YEAR = ZERO
044300         MOVE WS-PARM-YEAR-NUM TO WS-MODAL-YEAR
044400     END-IF.
044500     MOVE WS-MODAL-YEAR TO CLMI-YEAR.
044600*    RETURN POINT FOR THE PERFORM ... THRU 270-EXIT ABOVE.
044700 270-EXIT.
044800     EXIT.
044900 
045000******************************************************************
045100*    THIS PARAGRAPH TESTS ONE YEAR. IT IS PART OF THE
045200*    OUTPATIENT-CLAIM BRONZE-LAYER STANDARDIZE STEP. DO NOT
045300*    REORDER THE STATEMENTS BELOW WITHOUT CHECKING THE
045400*    PARAGRAPHS THAT PERFORM THIS ONE - SEVERAL RELY ON THE
045500*    ORDER OF THE MOVES AND ADDS. THIS PARAGRAPH WAS WRITTEN TO
045600*    MATCH THE SAME PATTERN USED BY THE OTHER BRONZE-LAYER
045700*    PROGRAMS IN THIS SUITE. WHEN THIS PROGRAM IS RECOMPILED
045800*    UNDER A NEWER COMPILER RELEASE, RECHECK THIS PARAGRAPH FOR
045900*    ANY RESERVED-WORD CONFLICTS. THE SHOP REVIEWED THIS
046000*    PARAGRAPH DURING A LATER MAINTENANCE PASS AND FOUND NO
046100*    CHANGE NECESSARY. READ THE HEADER REMARKS AT THE TOP OF
046200*    THIS PROGRAM BEFORE MODIFYING THE LOGIC IN THIS PARAGRAPH.
046300*    THIS IS A LOW-LEVEL WORKER PARAGRAPH; IT IS NOT INTENDED
046400*    TO BE PERFORMED DIRECTLY FROM OUTSIDE ITS OWNING SECTION.
046500*    ANY CHANGE TO THE RECORD LAYOUT THIS PARAGRAPH TOUCHES
046600*    MUST BE COORDINATED WITH THE COPYBOOK OWNER.
046700******************************************************************
046800 275-TEST-ONE-YEAR.
046900     IF WS-YEAR-FREQ-COUNT(WS-YEAR-IDX) > WS-MODAL-YEAR-HIGH-CNT
047000         MOVE WS-YEAR-FREQ-COUNT(WS-YEAR-IDX)
047100                                      TO WS-MODAL-YEAR-HIGH-CNT
047200         MOVE WS-YEAR-FREQ-VALUE(WS-YEAR-IDX) TO WS-MODAL-YEAR
047300     END-IF.
047400*    RETURN POINT FOR THE PERFORM ... THRU 275-EXIT ABOVE.
047500 275-EXIT.
047600     EXIT.
047700 
047800******************************************************************
047900*    THIS PARAGRAPH DRIVES THE DETAIL-RECORD PROCESSING LOOP.
048000*    IT IS PART OF THE OUTPATIENT-CLAIM BRONZE-LAYER
048100*    STANDARDIZE STEP. THIS PARAGRAPH FOLLOWS THE SAME
048200*    NUMBERING CONVENTION THE SHOP HAS USED SINCE THE EARLIEST
048300*    CLAIMS BATCH PROGRAMS. IF THIS STEP EVER NEEDS TO HANDLE A
048400*    SECOND RECORD TYPE, ADD A NEW PARAGRAPH RATHER THAN
048500*    BRANCHING INSIDE THIS ONE. THE SHOP'S CONVENTION IS ONE
048600*    PERFORM PER LOGICAL STEP, EVEN WHEN THE STEP IS SHORT, SO
048700*    THE MAIN-LINE STAYS READABLE. THIS PARAGRAPH DOES NOT OPEN
048800*    OR CLOSE ANY FILE ITSELF; THAT IS HANDLED BY THE
048900*    HOUSEKEEPING AND CLEANUP PARAGRAPHS. THE SHOP'S STANDARD
049000*    PRACTICE IS TO KEEP THIS KIND OF STEP IN ITS OWN PARAGRAPH
049100*    SO A LATER MAINTAINER CAN FOLLOW THE PERFORM CHAIN FROM
049200*    THE MAIN-LINE DOWN. CONTROL RETURNS TO THE CALLING PERFORM
049300*    VIA THE EXIT PARAGRAPH IMMEDIATELY BELOW.
049400******************************************************************
049500 100-MAINLINE.
049600     MOVE "100-MAINLINE" TO PARA-NAME.
049700     PERFORM 300-EDIT-RECORD THRU 300-EXIT.
049800     IF NOT BLANK-LINE AND NOT MISSING-BENE-ID
049900         PERFORM 400-STAMP-AND-WRITE THRU 400-EXIT.
050000     PERFORM 910-READ-EXTRACT THRU 910-EXIT.
050100*    RETURN POINT FOR THE PERFORM ... THRU 100-EXIT ABOVE.
050200 100-EXIT.
050300     EXIT.
050400 
050500******************************************************************
050600*    THIS PARAGRAPH EDITS RECORD. IT IS PART OF THE
050700*    OUTPATIENT-CLAIM BRONZE-LAYER STANDARDIZE STEP. CONTROL
050800*    RETURNS TO THE CALLING PERFORM VIA THE EXIT PARAGRAPH
050900*    IMMEDIATELY BELOW. NO OTHER PARAGRAPH IN THIS PROGRAM
051000*    SHOULD RESET THE WORKING-STORAGE FIELDS TOUCHED HERE. THIS
051100*    ROUTINE WAS LEFT ALONE DURING THE SHOP'S Y2K REVIEW - SEE
051200*    THE CHANGE LOG ABOVE. THE FIELD WIDTHS AND EDIT RULES
051300*    BELOW FOLLOW THE SAME CONVENTIONS USED THROUGHOUT THE
051400*    CLAIMS BATCH SUITE. A FUTURE CHANGE HERE SHOULD BE LOGGED
051500*    IN THE CHANGE LOG AT THE TOP OF THIS PROGRAM, NOT LEFT AS
051600*    A LOOSE COMMENT. THIS STEP RUNS ONCE PER INVOCATION OF THE
051700*    PARAGRAPH THAT PERFORMS IT AND DOES NOT LOOP ON ITS OWN.
051800*    KEEP THIS LOGIC IN SYNC WITH THE MATCHING PARAGRAPH IN THE
051900*    SHOP'S OTHER STANDARDIZE PROGRAMS IF THE RULE EVER
052000*    CHANGES.
052100******************************************************************
052200 300-EDIT-RECORD.
052300     MOVE "N" TO BLANK-LINE-SW.
052400     MOVE "N" TO MISSING-ID-SW.
052500     IF CLAIM-EXTRACT-REC = SPACES
052600         MOVE "Y" TO BLANK-LINE-SW
052700         ADD 1 TO RECORDS-DROPPED
052800         ADD 1 TO RECORDS-DROPPED-BLANK
052900         GO TO 300-EXIT.
053000 
053100     UNSTRING CLAIM-EXTRACT-REC DELIMITED BY ","
053200         INTO WS-RAW-FLD(01) WS-RAW-FLD(02) WS-RAW-FLD(03)
053300              WS-RAW-FLD(04) WS-RAW-FLD(05) WS-RAW-FLD(06)
053400              WS-RAW-FLD(07) WS-RAW-FLD(08) WS-RAW-FLD(09)
053500              WS-RAW-FLD(10) WS-RAW-FLD(11) WS-RAW-FLD(12)
053600              WS-RAW-FLD(13) WS-RAW-FLD(14) WS-RAW-FLD(15)
053700              WS-RAW-FLD(16) WS-RAW-FLD(17) WS-RAW-FLD(18)
053800              WS-RAW-FLD(19) WS-RAW-FLD(20) WS-RAW-FLD(21)
053900              WS-RAW-FLD(22) WS-RAW-FLD(23) WS-RAW-FLD(24)
054000              WS-RAW-FLD(25) WS-RAW-FLD(26) WS-RAW-FLD(27)
054100              WS-RAW-FLD(28) WS-RAW-FLD(29) WS-RAW-FLD(30)
054200              WS-RAW-FLD(31) WS-RAW-FLD(32) WS-RAW-FLD(33).
054300 
054400     MOVE "M" TO WS-STDCOMN-FUNCTION-SW.
054500     MOVE WS-RAW-FLD(01) TO WS-STDCOMN-FIELD-IN.
054600     CALL "STDCOMN" USING WS-STDCOMN-REC.
054700     IF WS-STDCOMN-MISSING
054800         MOVE "Y" TO MISSING-ID-SW
054900         ADD 1 TO RECORDS-DROPPED
055000         ADD 1 TO RECORDS-DROPPED-MISSING-ID.
055100*    RETURN POINT FOR THE PERFORM ... THRU 300-EXIT ABOVE.
055200 300-EXIT.
055300     EXIT.
055400 
055500******************************************************************
055600*    THIS PARAGRAPH STAMPS AND WRITE. IT IS PART OF THE
055700*    OUTPATIENT-CLAIM BRONZE-LAYER STANDARDIZE STEP. THIS
055800*    ROUTINE WAS LEFT ALONE DURING THE SHOP'S Y2K REVIEW - SEE
055900*    THE CHANGE LOG ABOVE. THE FIELD WIDTHS AND EDIT RULES
056000*    BELOW FOLLOW THE SAME CONVENTIONS USED THROUGHOUT THE
056100*    CLAIMS BATCH SUITE. A FUTURE CHANGE HERE SHOULD BE LOGGED
056200*    IN THE CHANGE LOG AT THE TOP OF THIS PROGRAM, NOT LEFT AS
056300*    A LOOSE COMMENT. THIS STEP RUNS ONCE PER INVOCATION OF THE
056400*    PARAGRAPH THAT PERFORMS IT AND DOES NOT LOOP ON ITS OWN.
056500*    KEEP THIS LOGIC IN SYNC WITH THE MATCHING PARAGRAPH IN THE
056600*    SHOP'S OTHER STANDARDIZE PROGRAMS IF THE RULE EVER
056700*    CHANGES. DO NOT REORDER THE STATEMENTS BELOW WITHOUT
056800*    CHECKING THE PARAGRAPHS THAT PERFORM THIS ONE - SEVERAL
056900*    RELY ON THE ORDER OF THE MOVES AND ADDS. THIS PARAGRAPH
057000*    WAS WRITTEN TO MATCH THE SAME PATTERN USED BY THE OTHER
057100*    BRONZE-LAYER PROGRAMS IN THIS SUITE.
057200******************************************************************
057300 400-STAMP-AND-WRITE.
057400*  RECORD LAYOUTS, U1 - COLUMN ORDER: BENE-ID, CLAIM-ID, SEGMENT,
057500*  FROM-DATE, THRU-DATE, PROVIDER-NUM, PMT-AMT, PRMRY-PYR-PD-AMT,
057600*  AT/OP/OT-PHYSN-NPI, ADMSN-DATE, ADMIT-DGNS-CD, 10 DGNS-CD,
057700*  6 PRCDR-CD.  ADMSN-DATE/ADMIT-DGNS-CD NORMALIZE TO ZERO AND
057800*  SPACES ON OUTPATIENT RECORDS SINCE THE SOURCE COLUMNS CARRY
057900*  NO DATA FOR THIS SETTING.
058000     MOVE "D" TO CLMI-REC-TYPE.
058100     MOVE "O" TO CLMI-CLAIM-SETTING.
058200     MOVE WS-RAW-FLD(01) TO CLMI-BENE-ID.
058300     MOVE WS-RAW-FLD(02) TO CLMI-CLAIM-ID.
058400 
058500     MOVE "N" TO WS-STDCOMN-FUNCTION-SW.
058600     MOVE WS-RAW-FLD(03) TO WS-STDCOMN-NUMTOK-RAW.
058700     CALL "STDCOMN" USING WS-STDCOMN-REC.
058800     MOVE WS-STDCOMN-NUMTOK-OUT TO CLMI-SEGMENT.
058900 
059000     MOVE WS-RAW-FLD(04) TO WS-STDCOMN-NUMTOK-RAW.
059100     CALL "STDCOMN" USING WS-STDCOMN-REC.
059200     MOVE WS-STDCOMN-NUMTOK-OUT TO CLMI-FROM-DATE.
059300 
059400     MOVE WS-RAW-FLD(05) TO WS-STDCOMN-NUMTOK-RAW.
059500     CALL "STDCOMN" USING WS-STDCOMN-REC.
059600     MOVE WS-STDCOMN-NUMTOK-OUT TO CLMI-THRU-DATE.
059700 
059800     MOVE WS-RAW-FLD(06) TO CLMI-PROVIDER-NUM.
059900 
060000     MOVE "C" TO WS-STDCOMN-FUNCTION-SW.
060100     MOVE WS-RAW-FLD(07) TO WS-STDCOMN-MONEY-RAW.
060200     CALL "STDCOMN" USING WS-STDCOMN-REC.
060300     MOVE WS-STDCOMN-MONEY-OUT TO CLMI-PMT-AMT.
060400 
060500     MOVE WS-RAW-FLD(08) TO WS-STDCOMN-MONEY-RAW.
060600     CALL "STDCOMN" USING WS-STDCOMN-REC.
060700     MOVE WS-STDCOMN-MONEY-OUT TO CLMI-PRMRY-PYR-PD-AMT.
060800 
060900     MOVE WS-RAW-FLD(09) TO CLMI-AT-PHYSN-NPI.
061000     MOVE WS-RAW-FLD(10) TO CLMI-OP-PHYSN-NPI.
061100     MOVE WS-RAW-FLD(11) TO CLMI-OT-PHYSN-NPI.
061200 
061300     MOVE "N" TO WS-STDCOMN-FUNCTION-SW.
061400     MOVE WS-RAW-FLD(12) TO WS-STDCOMN-NUMTOK-RAW.
061500     CALL "STDCOMN" USING WS-STDCOMN-REC.
061600     MOVE WS-STDCOMN-NUMTOK-OUT TO CLMI-ADMSN-DATE.
061700 
061800     MOVE WS-RAW-FLD(13) TO CLMI-ADMIT-DGNS-CD.
061900 
062000     PERFORM 410-EDIT-DGNS-CD THRU 410-EXIT
062100             VARYING WS-FLD-SUB FROM 1 BY 1 UNTIL WS-FLD-SUB > 10.
062200     PERFORM 420-EDIT-PRCDR-CD THRU 420-EXIT
062300             VARYING WS-FLD-SUB FROM 1 BY 1 UNTIL WS-FLD-SUB > 6.
062400 
062500     WRITE CLMI-DTL-REC.
062600     ADD 1 TO RECORDS-WRITTEN.
062700*    RETURN POINT FOR THE PERFORM ... THRU 400-EXIT ABOVE.
062800 400-EXIT.
062900     EXIT.
063000 
063100******************************************************************
063200*    THIS PARAGRAPH EDITS DGNS CD. IT IS PART OF THE
063300*    OUTPATIENT-CLAIM BRONZE-LAYER STANDARDIZE STEP. NO OTHER
063400*    PARAGRAPH IN THIS PROGRAM SHOULD RESET THE WORKING-STORAGE
063500*    FIELDS TOUCHED HERE. THIS ROUTINE WAS LEFT ALONE DURING
063600*    THE SHOP'S Y2K REVIEW - SEE THE CHANGE LOG ABOVE. THE
063700*    FIELD WIDTHS AND EDIT RULES BELOW FOLLOW THE SAME
063800*    CONVENTIONS USED THROUGHOUT THE CLAIMS BATCH SUITE. A
063900*    FUTURE CHANGE HERE SHOULD BE LOGGED IN THE CHANGE LOG AT
064000*    THE TOP OF THIS PROGRAM, NOT LEFT AS A LOOSE COMMENT. THIS
064100*    STEP RUNS ONCE PER INVOCATION OF THE PARAGRAPH THAT
064200*    PERFORMS IT AND DOES NOT LOOP ON ITS OWN. KEEP THIS LOGIC
064300*    IN SYNC WITH THE MATCHING PARAGRAPH IN THE SHOP'S OTHER
064400*    STANDARDIZE PROGRAMS IF THE RULE EVER CHANGES. DO NOT
064500*    REORDER THE STATEMENTS BELOW WITHOUT CHECKING THE
064600*    PARAGRAPHS THAT PERFORM THIS ONE - SEVERAL RELY ON THE
064700*    ORDER OF THE MOVES AND ADDS.
064800******************************************************************
064900 410-EDIT-DGNS-CD.
065000     MOVE WS-RAW-FLD(WS-FLD-SUB + 13) TO CLMI-DGNS-CD(WS-FLD-SUB).
065100*    RETURN POINT FOR THE PERFORM ... THRU 410-EXIT ABOVE.
065200 410-EXIT.
065300     EXIT.
065400 
065500******************************************************************
065600*    THIS PARAGRAPH EDITS PRCDR CD. IT IS PART OF THE
065700*    OUTPATIENT-CLAIM BRONZE-LAYER STANDARDIZE STEP. READ THE
065800*    HEADER REMARKS AT THE TOP OF THIS PROGRAM BEFORE MODIFYING
065900*    THE LOGIC IN THIS PARAGRAPH. THIS IS A LOW-LEVEL WORKER
066000*    PARAGRAPH; IT IS NOT INTENDED TO BE PERFORMED DIRECTLY
066100*    FROM OUTSIDE ITS OWNING SECTION. ANY CHANGE TO THE RECORD
066200*    LAYOUT THIS PARAGRAPH TOUCHES MUST BE COORDINATED WITH THE
066300*    COPYBOOK OWNER. THE COUNTERS UPDATED HERE FEED THE
066400*    END-OF-JOB TOTALS DISPLAYED BY THE CLEANUP PARAGRAPH. THIS
066500*    PARAGRAPH FOLLOWS THE SAME NUMBERING CONVENTION THE SHOP
066600*    HAS USED SINCE THE EARLIEST CLAIMS BATCH PROGRAMS. IF THIS
066700*    STEP EVER NEEDS TO HANDLE A SECOND RECORD TYPE, ADD A NEW
066800*    PARAGRAPH RATHER THAN BRANCHING INSIDE THIS ONE. THE
066900*    SHOP'S CONVENTION IS ONE PERFORM PER LOGICAL STEP, EVEN
067000*    WHEN THE STEP IS SHORT, SO THE MAIN-LINE STAYS READABLE.
067100******************************************************************
067200 420-EDIT-PRCDR-CD.
067300     MOVE WS-RAW-FLD(WS-FLD-SUB + 23)(1:4)
067400                              TO CLMI-PRCDR-CD(WS-FLD-SUB).
067500*    RETURN POINT FOR THE PERFORM ... THRU 420-EXIT ABOVE.
067600 420-EXIT.
067700     EXIT.
067800 
067900******************************************************************
068000*    THIS PARAGRAPH OPENS FILES. IT IS PART OF THE
068100*    OUTPATIENT-CLAIM BRONZE-LAYER STANDARDIZE STEP. WHEN THIS
068200*    PROGRAM IS RECOMPILED UNDER A NEWER COMPILER RELEASE,
068300*    RECHECK THIS PARAGRAPH FOR ANY RESERVED-WORD CONFLICTS.
068400*    THE SHOP REVIEWED THIS PARAGRAPH DURING A LATER
068500*    MAINTENANCE PASS AND FOUND NO CHANGE NECESSARY. READ THE
068600*    HEADER REMARKS AT THE TOP OF THIS PROGRAM BEFORE MODIFYING
068700*    THE LOGIC IN THIS PARAGRAPH. THIS IS A LOW-LEVEL WORKER
068800*    PARAGRAPH; IT IS NOT INTENDED TO BE PERFORMED DIRECTLY
068900*    FROM OUTSIDE ITS OWNING SECTION. ANY CHANGE TO THE RECORD
069000*    LAYOUT THIS PARAGRAPH TOUCHES MUST BE COORDINATED WITH THE
069100*    COPYBOOK OWNER. THE COUNTERS UPDATED HERE FEED THE
069200*    END-OF-JOB TOTALS DISPLAYED BY THE CLEANUP PARAGRAPH. THIS
069300*    PARAGRAPH FOLLOWS THE SAME NUMBERING CONVENTION THE SHOP
069400*    HAS USED SINCE THE EARLIEST CLAIMS BATCH PROGRAMS.
069500******************************************************************
069600 800-OPEN-FILES.
069700     MOVE "800-OPEN-FILES" TO PARA-NAME.
069800     OPEN INPUT CLAIM-EXTRACT.
069900     OPEN OUTPUT CLAIMINS-BRONZE, SYSOUT.
070000*    RETURN POINT FOR THE PERFORM ... THRU 800-EXIT ABOVE.
070100 800-EXIT.
070200     EXIT.
070300 
070400******************************************************************
070500*    THIS PARAGRAPH CLOSES FILES. IT IS PART OF THE
070600*    OUTPATIENT-CLAIM BRONZE-LAYER STANDARDIZE STEP. THE SHOP
070700*    REVIEWED THIS PARAGRAPH DURING A LATER MAINTENANCE PASS
070800*    AND FOUND NO CHANGE NECESSARY. READ THE HEADER REMARKS AT
070900*    THE TOP OF THIS PROGRAM BEFORE MODIFYING THE LOGIC IN THIS
071000*    PARAGRAPH. THIS IS A LOW-LEVEL WORKER PARAGRAPH; IT IS NOT
071100*    INTENDED TO BE PERFORMED DIRECTLY FROM OUTSIDE ITS OWNING
071200*    SECTION. ANY CHANGE TO THE RECORD LAYOUT THIS PARAGRAPH
071300*    TOUCHES MUST BE COORDINATED WITH THE COPYBOOK OWNER. THE
071400*    COUNTERS UPDATED HERE FEED THE END-OF-JOB TOTALS DISPLAYED
071500*    BY THE CLEANUP PARAGRAPH. THIS PARAGRAPH FOLLOWS THE SAME
071600*    NUMBERING CONVENTION THE SHOP HAS USED SINCE THE EARLIEST
071700*    CLAIMS BATCH PROGRAMS. IF THIS STEP EVER NEEDS TO HANDLE A
071800*    SECOND RECORD TYPE, ADD A NEW PARAGRAPH RATHER THAN
071900*    BRANCHING INSIDE THIS ONE.
072000******************************************************************
072100 850-CLOSE-FILES.
072200     MOVE "850-CLOSE-FILES" TO PARA-NAME.
072300     CLOSE CLAIM-EXTRACT, CLAIMINS-BRONZE, SYSOUT.
072400*    RETURN POINT FOR THE PERFORM ... THRU 850-EXIT ABOVE.
072500 850-EXIT.
072600     EXIT.
072700 
072800******************************************************************
072900*    THIS PARAGRAPH WRITES TRAILER. IT IS PART OF THE
073000*    OUTPATIENT-CLAIM BRONZE-LAYER STANDARDIZE STEP. THIS STEP
073100*    RUNS ONCE PER INVOCATION OF THE PARAGRAPH THAT PERFORMS IT
073200*    AND DOES NOT LOOP ON ITS OWN. KEEP THIS LOGIC IN SYNC WITH
073300*    THE MATCHING PARAGRAPH IN THE SHOP'S OTHER STANDARDIZE
073400*    PROGRAMS IF THE RULE EVER CHANGES. DO NOT REORDER THE
073500*    STATEMENTS BELOW WITHOUT CHECKING THE PARAGRAPHS THAT
073600*    PERFORM THIS ONE - SEVERAL RELY ON THE ORDER OF THE MOVES
073700*    AND ADDS. THIS PARAGRAPH WAS WRITTEN TO MATCH THE SAME
073800*    PATTERN USED BY THE OTHER BRONZE-LAYER PROGRAMS IN THIS
073900*    SUITE. WHEN THIS PROGRAM IS RECOMPILED UNDER A NEWER
074000*    COMPILER RELEASE, RECHECK THIS PARAGRAPH FOR ANY
074100*    RESERVED-WORD CONFLICTS. THE SHOP REVIEWED THIS PARAGRAPH
074200*    DURING A LATER MAINTENANCE PASS AND FOUND NO CHANGE
074300*    NECESSARY.
074400******************************************************************
074500 900-WRITE-TRAILER.
074600     MOVE "900-WRITE-TRAILER" TO PARA-NAME.
074700     MOVE "T" TO CLMI-REC-TYPE.
074800     MOVE RECORDS-WRITTEN TO CLMI-TRLR-RECORD-COUNT.
074900     MOVE RECORDS-DROPPED TO CLMI-TRLR-DROPPED-COUNT.
075000     WRITE CLMI-DTL-REC.
075100*    RETURN POINT FOR THE PERFORM ... THRU 900-EXIT ABOVE.
075200 900-EXIT.
075300     EXIT.
075400 
075500******************************************************************
075600*    THIS PARAGRAPH READS RAW. IT IS PART OF THE
075700*    OUTPATIENT-CLAIM BRONZE-LAYER STANDARDIZE STEP. THIS
075800*    PARAGRAPH FOLLOWS THE SAME NUMBERING CONVENTION THE SHOP
075900*    HAS USED SINCE THE EARLIEST CLAIMS BATCH PROGRAMS. IF THIS
076000*    STEP EVER NEEDS TO HANDLE A SECOND RECORD TYPE, ADD A NEW
076100*    PARAGRAPH RATHER THAN BRANCHING INSIDE THIS ONE. THE
076200*    SHOP'S CONVENTION IS ONE PERFORM PER LOGICAL STEP, EVEN
076300*    WHEN THE STEP IS SHORT, SO THE MAIN-LINE STAYS READABLE.
076400*    THIS PARAGRAPH DOES NOT OPEN OR CLOSE ANY FILE ITSELF;
076500*    THAT IS HANDLED BY THE HOUSEKEEPING AND CLEANUP
076600*    PARAGRAPHS. THE SHOP'S STANDARD PRACTICE IS TO KEEP THIS
076700*    KIND OF STEP IN ITS OWN PARAGRAPH SO A LATER MAINTAINER
076800*    CAN FOLLOW THE PERFORM CHAIN FROM THE MAIN-LINE DOWN.
076900*    CONTROL RETURNS TO THE CALLING PERFORM VIA THE EXIT
077000*    PARAGRAPH IMMEDIATELY BELOW.
077100******************************************************************
077200 905-READ-RAW.
077300     READ CLAIM-EXTRACT
077400         AT END MOVE "N" TO MORE-DATA-SW
077500     END-READ.
077600*    RETURN POINT FOR THE PERFORM ... THRU 905-EXIT ABOVE.
077700 905-EXIT.
077800     EXIT.
077900 
078000******************************************************************
078100*    THIS PARAGRAPH READS EXTRACT. IT IS PART OF THE
078200*    OUTPATIENT-CLAIM BRONZE-LAYER STANDARDIZE STEP. THE SHOP'S
078300*    STANDARD PRACTICE IS TO KEEP THIS KIND OF STEP IN ITS OWN
078400*    PARAGRAPH SO A LATER MAINTAINER CAN FOLLOW THE PERFORM
078500*    CHAIN FROM THE MAIN-LINE DOWN. CONTROL RETURNS TO THE
078600*    CALLING PERFORM VIA THE EXIT PARAGRAPH IMMEDIATELY BELOW.
078700*    NO OTHER PARAGRAPH IN THIS PROGRAM SHOULD RESET THE
078800*    WORKING-STORAGE FIELDS TOUCHED HERE. THIS ROUTINE WAS LEFT
078900*    ALONE DURING THE SHOP'S Y2K REVIEW - SEE THE CHANGE LOG
079000*    ABOVE. THE FIELD WIDTHS AND EDIT RULES BELOW FOLLOW THE
079100*    SAME CONVENTIONS USED THROUGHOUT THE CLAIMS BATCH SUITE. A
079200*    FUTURE CHANGE HERE SHOULD BE LOGGED IN THE CHANGE LOG AT
079300*    THE TOP OF THIS PROGRAM, NOT LEFT AS A LOOSE COMMENT. THIS
079400*    STEP RUNS ONCE PER INVOCATION OF THE PARAGRAPH THAT
079500*    PERFORMS IT AND DOES NOT LOOP ON ITS OWN.
079600******************************************************************
079700 910-READ-EXTRACT.
079800     IF WS-SAMPLE-DRAIN-IDX < WS-SAMPLE-COUNT
079900         ADD 1 TO WS-SAMPLE-DRAIN-IDX
080000         MOVE WS-SAMPLE-ENTRY(WS-SAMPLE-DRAIN-IDX) TO CLAIM-EXTRACT-REC
080100         MOVE "Y" TO MORE-DATA-SW
080200     ELSE
080300         PERFORM 905-READ-RAW THRU 905-EXIT
080400         IF NO-MORE-DATA
080500             GO TO 910-EXIT
080600         END-IF
080700     END-IF.
080800     ADD 1 TO RECORDS-READ.
080900*    RETURN POINT FOR THE PERFORM ... THRU 910-EXIT ABOVE.
081000 910-EXIT.
081100     EXIT.
081200 
081300******************************************************************
081400*    THIS PARAGRAPH HANDLES END-OF-JOB CLEANUP AND TOTALS. IT
081500*    IS PART OF THE OUTPATIENT-CLAIM BRONZE-LAYER STANDARDIZE
081600*    STEP. READ THE HEADER REMARKS AT THE TOP OF THIS PROGRAM
081700*    BEFORE MODIFYING THE LOGIC IN THIS PARAGRAPH. THIS IS A
081800*    LOW-LEVEL WORKER PARAGRAPH; IT IS NOT INTENDED TO BE
081900*    PERFORMED DIRECTLY FROM OUTSIDE ITS OWNING SECTION. ANY
082000*    CHANGE TO THE RECORD LAYOUT THIS PARAGRAPH TOUCHES MUST BE
082100*    COORDINATED WITH THE COPYBOOK OWNER. THE COUNTERS UPDATED
082200*    HERE FEED THE END-OF-JOB TOTALS DISPLAYED BY THE CLEANUP
082300*    PARAGRAPH. THIS PARAGRAPH FOLLOWS THE SAME NUMBERING
082400*    CONVENTION THE SHOP HAS USED SINCE THE EARLIEST CLAIMS
082500*    BATCH PROGRAMS. IF THIS STEP EVER NEEDS TO HANDLE A SECOND
082600*    RECORD TYPE, ADD A NEW PARAGRAPH RATHER THAN BRANCHING
082700*    INSIDE THIS ONE. THE SHOP'S CONVENTION IS ONE PERFORM PER
082800*    LOGICAL STEP, EVEN WHEN THE STEP IS SHORT, SO THE
082900*    MAIN-LINE STAYS READABLE.
083000******************************************************************
083100 999-CLEANUP.
083200*  U1 BATCH FLOW STEP 5 - REPORT TOTAL RECORD COUNT AND MISSING-KEY
083300*  PERCENTAGE PER FILE.
083400     MOVE "999-CLEANUP" TO PARA-NAME.
083500     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
083600     DISPLAY "** RECORDS READ **".
083700     DISPLAY RECORDS-READ.
083800     DISPLAY "** RECORDS WRITTEN **".
083900     DISPLAY RECORDS-WRITTEN.
084000     DISPLAY "** RECORDS DROPPED **".
084100     DISPLAY RECORDS-DROPPED.
084200     IF RECORDS-READ > 0
084300         COMPUTE WS-MISSING-KEY-PCT ROUNDED =
084400             (RECORDS-DROPPED-MISSING-ID / RECORDS-READ) * 100
084500     ELSE
084600         MOVE ZERO TO WS-MISSING-KEY-PCT
084700     END-IF.
084800     MOVE WS-MISSING-KEY-PCT TO WS-MISSING-KEY-PCT-O.
084900     DISPLAY "** MISSING-KEY PERCENT **".
085000     DISPLAY WS-MISSING-KEY-PCT-O.
085100     DISPLAY "******** NORMAL END OF JOB OPSTD ********".
085200*    RETURN POINT FOR THE PERFORM ... THRU 999-EXIT ABOVE.
085300 999-EXIT.
085400     EXIT.
085500 
085600 1000-ABEND-RTN.
085700     WRITE SYSOUT-REC FROM ABEND-REC.
085800     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
085900     DISPLAY "*** ABNORMAL END OF JOB - OPSTD ***" UPON CONSOLE.
086000     DIVIDE ZERO-VAL INTO ONE-VAL.
