000100******************************************************************
000200*    CLAIMINS  --  STANDARDIZED (BRONZE) INSTITUTIONAL CLAIM REC
000300*    SHARED LAYOUT FOR INPATIENT AND OUTPATIENT CLAIMS, PLUS A
000400*    TRAILER REC CARRYING THE RECORD COUNT TO THE NEXT JOB STEP
000500******************************************************************
000600 01  CLMI-DTL-REC.
000700     05  CLMI-REC-TYPE           PIC X(01).
000800         88  CLMI-DETAIL-REC      VALUE "D".
000900         88  CLMI-TRAILER-REC     VALUE "T".
001000     05  CLMI-DETAIL-AREA.
001100         10  CLMI-CLAIM-SETTING       PIC X(01).
001200             88  CLMI-INPATIENT         VALUE "I".
001300             88  CLMI-OUTPATIENT        VALUE "O".
001400         10  CLMI-BENE-ID             PIC X(16).
001500         10  CLMI-CLAIM-ID            PIC X(15).
001600         10  CLMI-SEGMENT             PIC 9(02).
001700         10  CLMI-FROM-DATE           PIC 9(08).
001800         10  CLMI-THRU-DATE           PIC 9(08).
001900         10  CLMI-PROVIDER-NUM        PIC X(10).
002000         10  CLMI-PMT-AMT             PIC S9(8)V99.
002100         10  CLMI-PRMRY-PYR-PD-AMT    PIC S9(8)V99.
002200         10  CLMI-AT-PHYSN-NPI        PIC X(10).
002300         10  CLMI-OP-PHYSN-NPI        PIC X(10).
002400         10  CLMI-OT-PHYSN-NPI        PIC X(10).
002500         10  CLMI-ADMSN-DATE          PIC 9(08).
002600         10  CLMI-ADMIT-DGNS-CD       PIC X(05).
002700         10  CLMI-DGNS-CD OCCURS 10 TIMES
002800                                  PIC X(05).
002900         10  CLMI-PRCDR-CD OCCURS 6 TIMES
003000                                  PIC X(04).
003100         10  CLMI-YEAR                PIC 9(04).
003200         10  CLMI-SAMPLE-ID           PIC X(10).
003300         10  CLMI-ID-PREFIX           PIC X(02).
003400         10  FILLER                   PIC X(36).
003500     05  CLMI-TRAILER-AREA REDEFINES CLMI-DETAIL-AREA.
003600         10  CLMI-TRLR-RECORD-COUNT   PIC 9(09) COMP.
003700         10  CLMI-TRLR-DROPPED-COUNT  PIC 9(09) COMP.
003800         10  FILLER                   PIC X(240).
003900 
