000100******************************************************************
000200*    BENEDIM  --  BENEFICIARY DIMENSION OUTPUT RECORD (SILVER)
000300******************************************************************
000400 01  DIM-BENE-REC.
000500     05  DIM-BENE-ID              PIC X(16).
000600     05  DIM-BENE-YEAR            PIC 9(04).
000700     05  DIM-BENE-ID-PREFIX       PIC X(02).
000800     05  DIM-SEX-CODE             PIC X(01).
000900     05  DIM-RACE-CODE            PIC X(01).
001000     05  DIM-ESRD-IND             PIC X(01).
001100     05  DIM-STATE-CODE           PIC X(02).
001200     05  DIM-COUNTY-CODE          PIC X(03).
001300     05  DIM-HI-COV-MONTHS        PIC 9(02).
001400     05  DIM-SMI-COV-MONTHS       PIC 9(02).
001500     05  DIM-HMO-COV-MONTHS       PIC 9(02).
001600     05  DIM-PLAN-COV-MONTHS      PIC 9(02).
001700     05  DIM-BIRTH-DATE           PIC 9(08).
001800     05  DIM-DEATH-DATE           PIC 9(08).
001900     05  DIM-TOTAL-MEDICARE-PMT   PIC S9(9)V99.
002000     05  DIM-TOTAL-BENE-PMT       PIC S9(9)V99.
002100     05  DIM-TOTAL-THIRD-PTY-PMT  PIC S9(9)V99.
002200     05  DIM-TOTAL-ALLOWED        PIC S9(9)V99.
002300     05  DIM-TOTAL-PAID           PIC S9(9)V99.
002400     05  FILLER                   PIC X(18).
002500 
