000100******************************************************************
000200*    RXEVENT  --  STANDARDIZED (BRONZE) PRESCRIPTION DRUG EVENT
000300*    ONE RECORD PER FILL EVENT, PLUS A TRAILER REC CARRYING THE
000400*    RECORD COUNT TO THE NEXT JOB STEP
000500******************************************************************
000600 01  RXEV-DTL-REC.
000700     05  RXEV-REC-TYPE           PIC X(01).
000800         88  RXEV-DETAIL-REC      VALUE "D".
000900         88  RXEV-TRAILER-REC     VALUE "T".
001000     05  RXEV-DETAIL-AREA.
001100         10  RXEV-BENE-ID             PIC X(16).
001200         10  RXEV-PDE-ID              PIC X(15).
001300         10  RXEV-SERVICE-DATE        PIC 9(08).
001400         10  RXEV-PRODUCT-ID          PIC X(11).
001500         10  RXEV-QTY-DISPENSED       PIC S9(8)V99.
001600         10  RXEV-DAYS-SUPPLY         PIC 9(03).
001700         10  RXEV-PATIENT-PAY-AMT     PIC S9(8)V99.
001800         10  RXEV-TOTAL-RX-COST       PIC S9(8)V99.
001900         10  RXEV-YEAR                PIC 9(04).
002000         10  RXEV-SAMPLE-ID           PIC X(10).
002100         10  RXEV-ID-PREFIX           PIC X(02).
002200         10  FILLER                   PIC X(20).
002300     05  RXEV-TRAILER-AREA REDEFINES RXEV-DETAIL-AREA.
002400         10  RXEV-TRLR-RECORD-COUNT   PIC 9(09) COMP.
002500         10  RXEV-TRLR-DROPPED-COUNT  PIC 9(09) COMP.
002600         10  FILLER                   PIC X(111).
002700 
