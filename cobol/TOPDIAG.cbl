000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  TOPDIAG.
000400 AUTHOR. T G HALVERSON.
000500 INSTALLATION. CLAIMS SYSTEMS DEVELOPMENT.
000600 DATE-WRITTEN. 04/25/90.
000700 DATE-COMPILED. 04/25/90.
000800 SECURITY. NON-CONFIDENTIAL.
000900 
001000******************************************************************
001100*REMARKS.
001200*
001300*          THIS PROGRAM BUILDS THE GOLD-LAYER TOP-5-DIAGNOSES
001400*          REPORT.  THE CLAIM-DIAGNOSIS FACT IS DELIVERED TO THIS
001500*          STEP PRE-SORTED BY (BENE-ID, YEAR, DIAGNOSIS-CODE) BY
001600*          THE SORT STEP AHEAD OF THIS ONE IN THE JOB STREAM.
001700*          PAYMENTS ARE SUMMED ACROSS A DIAGNOSIS-CODE GROUP ON
001800*          THE MINOR CONTROL BREAK; WHEN THE MEMBER-YEAR (MAJOR)
001900*          BREAK OCCURS, THE ACCUMULATED DIAGNOSIS GROUPS FOR
002000*          THAT MEMBER-YEAR ARE DENSE-RANKED IN A WORKING-STORAGE
002100*          TABLE AND THE TOP FIVE ARE WRITTEN.
002200*
002300******************************************************************
002400*  CHANGE LOG
002500*  ----------------------------------------------------------
002600*  DATE      BY   TICKET      DESCRIPTION
002700*  --------  ---  ----------  ---------------------------------
002800*  04/25/90  TGH  CR-0572     INITIAL VERSION (RECORD LAYOUTS,
002900*                             BUSINESS RULES U8).
003000*  06/03/98  DWK  Y2K-0071    Y2K REVIEW - YEAR CARRIED AS A
003100*                             4-DIGIT FIELD THROUGHOUT, NO
003200*                             WINDOWING LOGIC REQUIRED.
003300*  11/06/04  RMP  CR-0691     CORRECTED THE RANK TIE-BREAK SO
003400*                             EQUAL PAYMENT SUMS SHARE A RANK AND
003500*                             THE NEXT DISTINCT SUM GETS THE NEXT
003600*                             CONSECUTIVE RANK (DENSE RANKING,
003700*                             NOT ORDINAL RANKING).
003800*  09/19/03  TGH  CR-0641     ADDED OUTPUT RECORD COUNT DISPLAY
003900*                             TO THE END-OF-JOB MESSAGE.
004000*  08/30/09  LNW  CR-0844     RECOMPILED UNDER UPDATED SHOP
004100*                             STANDARDS; NO LOGIC CHANGE.
004200******************************************************************
004300 
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER. IBM-390.
004700 OBJECT-COMPUTER. IBM-390.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM.
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT SYSOUT
005300     ASSIGN TO UT-S-SYSOUT
005400       ORGANIZATION IS SEQUENTIAL.
005500 
005600     SELECT DIAGFACT-SORT
005700     ASSIGN TO UT-S-DGFSORT
005800       ORGANIZATION IS SEQUENTIAL
005900       FILE STATUS IS DGFSORT-STATUS.
006000 
006100     SELECT TOP-DIAGNOSIS
006200     ASSIGN TO UT-S-TOPDIAG
006300       ORGANIZATION IS SEQUENTIAL
006400       FILE STATUS IS TOPDIAG-STATUS.
006500 
006600 DATA DIVISION.
006700 FILE SECTION.
006800 FD  SYSOUT
006900     RECORDING MODE IS F
007000     LABEL RECORDS ARE STANDARD
007100     RECORD CONTAINS 130 CHARACTERS
007200     BLOCK CONTAINS 0 RECORDS
007300     DATA RECORD IS SYSOUT-REC.
007400 01  SYSOUT-REC  PIC X(130).
007500 
007600 FD  DIAGFACT-SORT
007700     RECORDING MODE IS F
007800     LABEL RECORDS ARE STANDARD
007900     RECORD CONTAINS 90 CHARACTERS
008000     BLOCK CONTAINS 0 RECORDS
008100     DATA RECORD IS FACT-DIAGNOSIS-REC.
008200 COPY DIAGFAC.
008300 
008400 FD  TOP-DIAGNOSIS
008500     RECORDING MODE IS F
008600     LABEL RECORDS ARE STANDARD
008700     RECORD CONTAINS 100 CHARACTERS
008800     BLOCK CONTAINS 0 RECORDS
008900     DATA RECORD IS TOP-DIAGNOSIS-REC.
009000 COPY DIAGTOP.
009100 
009200 WORKING-STORAGE SECTION.
009300 77  WS-OUT-SUB               PIC 9(4) COMP.
009400 77  WS-RANK-SUB              PIC 9(4) COMP.
009500 01  FILE-STATUS-CODES.
009600     05  DGFSORT-STATUS           PIC X(2).
009700         88  DGFSORT-EOF          VALUE "10".
009800     05  TOPDIAG-STATUS           PIC X(2).
009900 
010000 01  COUNTERS-IDXS-AND-ACCUMULATORS.
010100     05  RECORDS-WRITTEN          PIC 9(9) COMP.
010200     05  GROUP-TBL-COUNT          PIC 9(4) COMP.
010300     05  WS-CURRENT-RANK          PIC 9(02).
010400 
010500 01  FLAGS-AND-SWITCHES.
010600     05  MORE-DGFACT-SW           PIC X(01) VALUE "Y".
010700         88  NO-MORE-DGFACT         VALUE "N".
010800     05  FIRST-RECORD-SW          PIC X(01) VALUE "Y".
010900         88  FIRST-RECORD           VALUE "Y".
011000 
011100******************************************************************
011200*    MAJOR (MEMBER-YEAR) AND MINOR (DIAGNOSIS-CODE) BREAK KEYS
011300******************************************************************
011400 01  WS-BREAK-KEYS.
011500     05  WS-SAVE-BENE-ID          PIC X(16).
011600     05  WS-SAVE-YEAR             PIC 9(04).
011700     05  WS-SAVE-DGNS-CODE        PIC X(05).
011800     05  WS-SAVE-DGNS-DESC        PIC X(60).
011900 
012000 01  WS-BREAK-KEYS-NUM-VIEW REDEFINES WS-BREAK-KEYS.
012100     05  FILLER                   PIC X(16).
012200     05  WS-SAVE-YEAR-NUM         PIC 9(04).
012300     05  FILLER                   PIC X(65).
012400 
012500 01  WS-GROUP-ACCUM              PIC S9(9)V99.
012600 01  WS-GROUP-ACCUM-NUM-VIEW REDEFINES WS-GROUP-ACCUM.
012700     05  WS-GROUP-ACCUM-NUM       PIC S9(11).
012800 
012900******************************************************************
013000*    PER-MEMBER-YEAR DIAGNOSIS-GROUP TABLE, RANKED AND EMPTIED
013100*    AT EVERY MAJOR CONTROL BREAK
013200******************************************************************
013300 01  DIAGNOSIS-GROUP-TABLE.
013400     05  GROUP-TBL-ENTRY OCCURS 400 TIMES INDEXED BY GROUP-IDX.
013500         10  GROUP-TBL-CODE       PIC X(05).
013600         10  GROUP-TBL-DESC       PIC X(60).
013700         10  GROUP-TBL-PAYMENT    PIC S9(9)V99.
013800         10  GROUP-TBL-RANK       PIC 9(02).
013900 
014000 01  WS-HOLD-ENTRY.
014100     05  WS-HOLD-CODE             PIC X(05).
014200     05  WS-HOLD-DESC             PIC X(60).
014300     05  WS-HOLD-PAYMENT          PIC S9(9)V99.
014400     05  WS-HOLD-RANK             PIC 9(02).
014500 
014600 01  WS-HOLD-ENTRY-NUM-VIEW REDEFINES WS-HOLD-ENTRY.
014700     05  FILLER                   PIC X(65).
014800     05  WS-HOLD-PAYMENT-NUM      PIC S9(11).
014900     05  WS-HOLD-RANK-NUM         PIC 9(02).
015000 
015100 COPY ABENDREC.
015200 
015300 PROCEDURE DIVISION.
015400     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
015500     PERFORM 100-MAINLINE THRU 100-EXIT
015600             UNTIL NO-MORE-DGFACT.
015700     IF NOT FIRST-RECORD
015800         PERFORM 500-CLOSE-CODE-GROUP THRU 500-EXIT
015900         PERFORM 300-RANK-GROUP THRU 300-EXIT
016000         PERFORM 400-WRITE-TOP5 THRU 400-EXIT
016100     END-IF.
016200     PERFORM 999-CLEANUP THRU 999-EXIT.
016300     MOVE +0 TO RETURN-CODE.
016400     GOBACK.
016500 
016600******************************************************************
016700*    THIS PARAGRAPH HANDLES THE START-OF-JOB HOUSEKEEPING. IT
016800*    IS PART OF THE TOP-FIVE-DIAGNOSIS REPORT BUILD. THIS STEP
016900*    RUNS ONCE PER INVOCATION OF THE PARAGRAPH THAT PERFORMS IT
017000*    AND DOES NOT LOOP ON ITS OWN. KEEP THIS LOGIC IN SYNC WITH
017100*    THE MATCHING PARAGRAPH IN THE SHOP'S OTHER STANDARDIZE
017200*    PROGRAMS IF THE RULE EVER CHANGES. DO NOT REORDER THE
017300*    STATEMENTS BELOW WITHOUT CHECKING THE PARAGRAPHS THAT
017400*    PERFORM THIS ONE - SEVERAL RELY ON THE ORDER OF THE MOVES
017500*    AND ADDS. THIS PARAGRAPH WAS WRITTEN TO MATCH THE SAME
017600*    PATTERN USED BY THE OTHER BRONZE-LAYER PROGRAMS IN THIS
017700*    SUITE. WHEN THIS PROGRAM IS RECOMPILED UNDER A NEWER
017800*    COMPILER RELEASE, RECHECK THIS PARAGRAPH FOR ANY
017900*    RESERVED-WORD CONFLICTS.
018000******************************************************************
018100 000-HOUSEKEEPING.
018200     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
018300     DISPLAY "******** BEGIN JOB TOPDIAG ********".
018400     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
018500     MOVE "Y" TO FIRST-RECORD-SW.
018600     PERFORM 800-OPEN-FILES THRU 800-EXIT.
018700     PERFORM 910-READ-DIAGFACT THRU 910-EXIT.
018800*    RETURN POINT FOR THE PERFORM ... THRU 000-EXIT ABOVE.
018900 000-EXIT.
019000     EXIT.
019100 
019200******************************************************************
019300*    THIS PARAGRAPH DRIVES THE DETAIL-RECORD PROCESSING LOOP.
019400*    IT IS PART OF THE TOP-FIVE-DIAGNOSIS REPORT BUILD. THIS
019500*    PARAGRAPH FOLLOWS THE SAME NUMBERING CONVENTION THE SHOP
019600*    HAS USED SINCE THE EARLIEST CLAIMS BATCH PROGRAMS. IF THIS
019700*    STEP EVER NEEDS TO HANDLE A SECOND RECORD TYPE, ADD A NEW
019800*    PARAGRAPH RATHER THAN BRANCHING INSIDE THIS ONE. THE
019900*    SHOP'S CONVENTION IS ONE PERFORM PER LOGICAL STEP, EVEN
020000*    WHEN THE STEP IS SHORT, SO THE MAIN-LINE STAYS READABLE.
020100*    THIS PARAGRAPH DOES NOT OPEN OR CLOSE ANY FILE ITSELF;
020200*    THAT IS HANDLED BY THE HOUSEKEEPING AND CLEANUP
020300*    PARAGRAPHS. THE SHOP'S STANDARD PRACTICE IS TO KEEP THIS
020400*    KIND OF STEP IN ITS OWN PARAGRAPH SO A LATER MAINTAINER
020500*    CAN FOLLOW THE PERFORM CHAIN FROM THE MAIN-LINE DOWN.
020600******************************************************************
020700 100-MAINLINE.
020800*  U8 BUSINESS RULES - MINOR BREAK ON DIAGNOSIS-CODE ACCUMULATES
020900*  THE PAYMENT SUM; MAJOR BREAK ON (BENE-ID, YEAR) TRIGGERS THE
021000*  DENSE-RANK PASS AND THE TOP-5 WRITE.
021100     MOVE "100-MAINLINE" TO PARA-NAME.
021200     IF FIRST-RECORD
021300         PERFORM 200-START-NEW-KEYS THRU 200-EXIT
021400     ELSE
021500         IF DGF-BENE-ID NOT = WS-SAVE-BENE-ID
021600            OR DGF-YEAR  NOT = WS-SAVE-YEAR
021700             PERFORM 500-CLOSE-CODE-GROUP THRU 500-EXIT
021800             PERFORM 300-RANK-GROUP THRU 300-EXIT
021900             PERFORM 400-WRITE-TOP5 THRU 400-EXIT
022000             PERFORM 200-START-NEW-KEYS THRU 200-EXIT
022100         ELSE
022200             IF DGF-DIAGNOSIS-CODE NOT = WS-SAVE-DGNS-CODE
022300                 PERFORM 500-CLOSE-CODE-GROUP THRU 500-EXIT
022400                 MOVE DGF-DIAGNOSIS-CODE TO WS-SAVE-DGNS-CODE
022500                 MOVE DGF-DIAGNOSIS-DESC TO WS-SAVE-DGNS-DESC
022600                 MOVE ZERO TO WS-GROUP-ACCUM
022700             END-IF
022800         END-IF
022900     END-IF.
023000     ADD DGF-PAYMENT TO WS-GROUP-ACCUM.
023100     PERFORM 910-READ-DIAGFACT THRU 910-EXIT.
023200*    RETURN POINT FOR THE PERFORM ... THRU 100-EXIT ABOVE.
023300 100-EXIT.
023400     EXIT.
023500 
023600******************************************************************
023700*    THIS PARAGRAPH STARTS NEW KEYS. IT IS PART OF THE
023800*    TOP-FIVE-DIAGNOSIS REPORT BUILD. THIS PARAGRAPH WAS
023900*    WRITTEN TO MATCH THE SAME PATTERN USED BY THE OTHER
024000*    BRONZE-LAYER PROGRAMS IN THIS SUITE. WHEN THIS PROGRAM IS
024100*    RECOMPILED UNDER A NEWER COMPILER RELEASE, RECHECK THIS
024200*    PARAGRAPH FOR ANY RESERVED-WORD CONFLICTS. THE SHOP
024300*    REVIEWED THIS PARAGRAPH DURING A LATER MAINTENANCE PASS
024400*    AND FOUND NO CHANGE NECESSARY. READ THE HEADER REMARKS AT
024500*    THE TOP OF THIS PROGRAM BEFORE MODIFYING THE LOGIC IN THIS
024600*    PARAGRAPH. THIS IS A LOW-LEVEL WORKER PARAGRAPH; IT IS NOT
024700*    INTENDED TO BE PERFORMED DIRECTLY FROM OUTSIDE ITS OWNING
024800*    SECTION.
024900******************************************************************
025000 200-START-NEW-KEYS.
025100     MOVE "200-START-NEW-KEYS" TO PARA-NAME.
025200     MOVE "N" TO FIRST-RECORD-SW.
025300     MOVE DGF-BENE-ID        TO WS-SAVE-BENE-ID.
025400     MOVE DGF-YEAR           TO WS-SAVE-YEAR.
025500     MOVE DGF-DIAGNOSIS-CODE TO WS-SAVE-DGNS-CODE.
025600     MOVE DGF-DIAGNOSIS-DESC TO WS-SAVE-DGNS-DESC.
025700     MOVE ZERO               TO WS-GROUP-ACCUM.
025800     MOVE ZERO               TO GROUP-TBL-COUNT.
025900     INITIALIZE DIAGNOSIS-GROUP-TABLE.
026000*    RETURN POINT FOR THE PERFORM ... THRU 200-EXIT ABOVE.
026100 200-EXIT.
026200     EXIT.
026300 
026400******************************************************************
026500*    THIS PARAGRAPH RANKS GROUP. IT IS PART OF THE
026600*    TOP-FIVE-DIAGNOSIS REPORT BUILD. THIS PARAGRAPH WAS
026700*    WRITTEN TO MATCH THE SAME PATTERN USED BY THE OTHER
026800*    BRONZE-LAYER PROGRAMS IN THIS SUITE. WHEN THIS PROGRAM IS
026900*    RECOMPILED UNDER A NEWER COMPILER RELEASE, RECHECK THIS
027000*    PARAGRAPH FOR ANY RESERVED-WORD CONFLICTS. THE SHOP
027100*    REVIEWED THIS PARAGRAPH DURING A LATER MAINTENANCE PASS
027200*    AND FOUND NO CHANGE NECESSARY. READ THE HEADER REMARKS AT
027300*    THE TOP OF THIS PROGRAM BEFORE MODIFYING THE LOGIC IN THIS
027400*    PARAGRAPH. THIS IS A LOW-LEVEL WORKER PARAGRAPH; IT IS NOT
027500*    INTENDED TO BE PERFORMED DIRECTLY FROM OUTSIDE ITS OWNING
027600*    SECTION.
027700******************************************************************
027800 300-RANK-GROUP.
027900*  U8 BUSINESS RULES - DENSE-RANK THE GROUP TABLE DESCENDING BY
028000*  PAYMENT USING THE SHOP'S STANDARD TABLE-PROCESSING (BUBBLE
028100*  COMPARE) IDIOM; EQUAL SUMS SHARE A RANK AND THE NEXT DISTINCT
028200*  SUM GETS THE NEXT CONSECUTIVE RANK.
028300     MOVE "300-RANK-GROUP" TO PARA-NAME.
028400     PERFORM 310-BUBBLE-SORT-GROUP THRU 310-EXIT.
028500     MOVE 1 TO WS-CURRENT-RANK.
028600     MOVE 1 TO GROUP-TBL-RANK(1).
028700     PERFORM 305-ASSIGN-DENSE-RANK THRU 305-EXIT
028800             VARYING WS-RANK-SUB FROM 2 BY 1
028900             UNTIL WS-RANK-SUB > GROUP-TBL-COUNT.
029000*    RETURN POINT FOR THE PERFORM ... THRU 300-EXIT ABOVE.
029100 300-EXIT.
029200     EXIT.
029300 
029400******************************************************************
029500*    THIS PARAGRAPH ASSIGNS DENSE RANK. IT IS PART OF THE
029600*    TOP-FIVE-DIAGNOSIS REPORT BUILD. A FUTURE CHANGE HERE
029700*    SHOULD BE LOGGED IN THE CHANGE LOG AT THE TOP OF THIS
029800*    PROGRAM, NOT LEFT AS A LOOSE COMMENT. THIS STEP RUNS ONCE
029900*    PER INVOCATION OF THE PARAGRAPH THAT PERFORMS IT AND DOES
030000*    NOT LOOP ON ITS OWN. KEEP THIS LOGIC IN SYNC WITH THE
030100*    MATCHING PARAGRAPH IN THE SHOP'S OTHER STANDARDIZE
030200*    PROGRAMS IF THE RULE EVER CHANGES. DO NOT REORDER THE
030300*    STATEMENTS BELOW WITHOUT CHECKING THE PARAGRAPHS THAT
030400*    PERFORM THIS ONE - SEVERAL RELY ON THE ORDER OF THE MOVES
030500*    AND ADDS. THIS PARAGRAPH WAS WRITTEN TO MATCH THE SAME
030600*    PATTERN USED BY THE OTHER BRONZE-LAYER PROGRAMS IN THIS
030700*    SUITE.
030800******************************************************************
030900 305-ASSIGN-DENSE-RANK.
031000     IF GROUP-TBL-PAYMENT(WS-RANK-SUB) NOT =
031100        GROUP-TBL-PAYMENT(WS-RANK-SUB - 1)
031200         ADD 1 TO WS-CURRENT-RANK
031300     END-IF.
031400     MOVE WS-CURRENT-RANK TO GROUP-TBL-RANK(WS-RANK-SUB).
031500*    RETURN POINT FOR THE PERFORM ... THRU 305-EXIT ABOVE.
031600 305-EXIT.
031700     EXIT.
031800 
031900******************************************************************
032000*    THIS PARAGRAPH BUBBLES SORT GROUP. IT IS PART OF THE
032100*    TOP-FIVE-DIAGNOSIS REPORT BUILD. WHEN THIS PROGRAM IS
032200*    RECOMPILED UNDER A NEWER COMPILER RELEASE, RECHECK THIS
032300*    PARAGRAPH FOR ANY RESERVED-WORD CONFLICTS. THE SHOP
032400*    REVIEWED THIS PARAGRAPH DURING A LATER MAINTENANCE PASS
032500*    AND FOUND NO CHANGE NECESSARY. READ THE HEADER REMARKS AT
032600*    THE TOP OF THIS PROGRAM BEFORE MODIFYING THE LOGIC IN THIS
032700*    PARAGRAPH. THIS IS A LOW-LEVEL WORKER PARAGRAPH; IT IS NOT
032800*    INTENDED TO BE PERFORMED DIRECTLY FROM OUTSIDE ITS OWNING
032900*    SECTION. ANY CHANGE TO THE RECORD LAYOUT THIS PARAGRAPH
033000*    TOUCHES MUST BE COORDINATED WITH THE COPYBOOK OWNER. THE
033100*    COUNTERS UPDATED HERE FEED THE END-OF-JOB TOTALS DISPLAYED
033200*    BY THE CLEANUP PARAGRAPH.
033300******************************************************************
033400 310-BUBBLE-SORT-GROUP.
033500*  STANDARD SHOP TABLE-PROCESSING IDIOM - A SIMPLE BUBBLE COMPARE
033600*  OF ADJACENT ENTRIES, SWAPPING WHEN OUT OF DESCENDING ORDER.  THE
033700*  TABLE IS SMALL (A MEMBER'S DISTINCT DIAGNOSIS CODES FOR ONE
033800*  YEAR), SO THE QUADRATIC COST IS NOT A CONCERN HERE.
033900     PERFORM 315-BUBBLE-PASS THRU 315-EXIT
034000             VARYING WS-OUT-SUB FROM 1 BY 1
034100             UNTIL WS-OUT-SUB >= GROUP-TBL-COUNT.
034200*    RETURN POINT FOR THE PERFORM ... THRU 310-EXIT ABOVE.
034300 310-EXIT.
034400     EXIT.
034500 
034600******************************************************************
034700*    THIS PARAGRAPH BUBBLES PASS. IT IS PART OF THE
034800*    TOP-FIVE-DIAGNOSIS REPORT BUILD. THE SHOP REVIEWED THIS
034900*    PARAGRAPH DURING A LATER MAINTENANCE PASS AND FOUND NO
035000*    CHANGE NECESSARY. READ THE HEADER REMARKS AT THE TOP OF
035100*    THIS PROGRAM BEFORE MODIFYING THE LOGIC IN THIS PARAGRAPH.
035200*    THIS IS A LOW-LEVEL WORKER PARAGRAPH; IT IS NOT INTENDED
035300*    TO BE PERFORMED DIRECTLY FROM OUTSIDE ITS OWNING SECTION.
035400*    ANY CHANGE TO THE RECORD LAYOUT THIS PARAGRAPH TOUCHES
035500*    MUST BE COORDINATED WITH THE COPYBOOK OWNER. THE COUNTERS
035600*    UPDATED HERE FEED THE END-OF-JOB TOTALS DISPLAYED BY THE
035700*    CLEANUP PARAGRAPH. THIS PARAGRAPH FOLLOWS THE SAME
035800*    NUMBERING CONVENTION THE SHOP HAS USED SINCE THE EARLIEST
035900*    CLAIMS BATCH PROGRAMS.
036000******************************************************************
036100 315-BUBBLE-PASS.
036200     PERFORM 316-BUBBLE-COMPARE THRU 316-EXIT
036300             VARYING WS-RANK-SUB FROM 1 BY 1
036400             UNTIL WS-RANK-SUB > GROUP-TBL-COUNT - WS-OUT-SUB.
036500*    RETURN POINT FOR THE PERFORM ... THRU 315-EXIT ABOVE.
036600 315-EXIT.
036700     EXIT.
036800 
036900******************************************************************
037000*    THIS PARAGRAPH BUBBLES COMPARE. IT IS PART OF THE
037100*    TOP-FIVE-DIAGNOSIS REPORT BUILD. THIS ROUTINE WAS LEFT
037200*    ALONE DURING THE SHOP'S Y2K REVIEW - SEE THE CHANGE LOG
037300*    ABOVE. THE FIELD WIDTHS AND EDIT RULES BELOW FOLLOW THE
037400*    SAME CONVENTIONS USED THROUGHOUT THE CLAIMS BATCH SUITE. A
037500*    FUTURE CHANGE HERE SHOULD BE LOGGED IN THE CHANGE LOG AT
037600*    THE TOP OF THIS PROGRAM, NOT LEFT AS A LOOSE COMMENT. THIS
037700*    STEP RUNS ONCE PER INVOCATION OF THE PARAGRAPH THAT
037800*    PERFORMS IT AND DOES NOT LOOP ON ITS OWN. KEEP THIS LOGIC
037900*    IN SYNC WITH THE MATCHING PARAGRAPH IN THE SHOP'S OTHER
038000*    STANDARDIZE PROGRAMS IF THE RULE EVER CHANGES. DO NOT
038100*    REORDER THE STATEMENTS BELOW WITHOUT CHECKING THE
038200*    PARAGRAPHS THAT PERFORM THIS ONE - SEVERAL RELY ON THE
038300*    ORDER OF THE MOVES AND ADDS.
038400******************************************************************
038500 316-BUBBLE-COMPARE.
038600     IF GROUP-TBL-PAYMENT(WS-RANK-SUB) <
038700        GROUP-TBL-PAYMENT(WS-RANK-SUB + 1)
038800         PERFORM 320-SWAP-ENTRIES THRU 320-EXIT
038900     END-IF.
039000*    RETURN POINT FOR THE PERFORM ... THRU 316-EXIT ABOVE.
039100 316-EXIT.
039200     EXIT.
039300 
039400******************************************************************
039500*    THIS PARAGRAPH SWAPS ENTRIES. IT IS PART OF THE
039600*    TOP-FIVE-DIAGNOSIS REPORT BUILD. IF THIS STEP EVER NEEDS
039700*    TO HANDLE A SECOND RECORD TYPE, ADD A NEW PARAGRAPH RATHER
039800*    THAN BRANCHING INSIDE THIS ONE. THE SHOP'S CONVENTION IS
039900*    ONE PERFORM PER LOGICAL STEP, EVEN WHEN THE STEP IS SHORT,
040000*    SO THE MAIN-LINE STAYS READABLE. THIS PARAGRAPH DOES NOT
040100*    OPEN OR CLOSE ANY FILE ITSELF; THAT IS HANDLED BY THE
040200*    HOUSEKEEPING AND CLEANUP PARAGRAPHS. THE SHOP'S STANDARD
040300*    PRACTICE IS TO KEEP THIS KIND OF STEP IN ITS OWN PARAGRAPH
040400*    SO A LATER MAINTAINER CAN FOLLOW THE PERFORM CHAIN FROM
040500*    THE MAIN-LINE DOWN. CONTROL RETURNS TO THE CALLING PERFORM
040600*    VIA THE EXIT PARAGRAPH IMMEDIATELY BELOW.
040700******************************************************************
040800 320-SWAP-ENTRIES.
040900     MOVE GROUP-TBL-ENTRY(WS-RANK-SUB)   TO WS-HOLD-ENTRY.
041000     MOVE GROUP-TBL-ENTRY(WS-RANK-SUB + 1)
041100                                          TO GROUP-TBL-ENTRY(WS-RANK-SUB).
041200     MOVE WS-HOLD-ENTRY                  TO
041300                                 GROUP-TBL-ENTRY(WS-RANK-SUB + 1).
041400*    RETURN POINT FOR THE PERFORM ... THRU 320-EXIT ABOVE.
041500 320-EXIT.
041600     EXIT.
041700 
041800******************************************************************
041900*    THIS PARAGRAPH WRITES TOP5. IT IS PART OF THE
042000*    TOP-FIVE-DIAGNOSIS REPORT BUILD. THE FIELD WIDTHS AND EDIT
042100*    RULES BELOW FOLLOW THE SAME CONVENTIONS USED THROUGHOUT
042200*    THE CLAIMS BATCH SUITE. A FUTURE CHANGE HERE SHOULD BE
042300*    LOGGED IN THE CHANGE LOG AT THE TOP OF THIS PROGRAM, NOT
042400*    LEFT AS A LOOSE COMMENT. THIS STEP RUNS ONCE PER
042500*    INVOCATION OF THE PARAGRAPH THAT PERFORMS IT AND DOES NOT
042600*    LOOP ON ITS OWN. KEEP THIS LOGIC IN SYNC WITH THE MATCHING
042700*    PARAGRAPH IN THE SHOP'S OTHER STANDARDIZE PROGRAMS IF THE
042800*    RULE EVER CHANGES. DO NOT REORDER THE STATEMENTS BELOW
042900*    WITHOUT CHECKING THE PARAGRAPHS THAT PERFORM THIS ONE -
043000*    SEVERAL RELY ON THE ORDER OF THE MOVES AND ADDS.
043100******************************************************************
043200 400-WRITE-TOP5.
043300*  U8 BUSINESS RULES - KEEP RANKS 1 THRU 5 ONLY.
043400     MOVE "400-WRITE-TOP5" TO PARA-NAME.
043500     PERFORM 410-WRITE-TOP5-ENTRY THRU 410-EXIT
043600             VARYING WS-OUT-SUB FROM 1 BY 1
043700             UNTIL WS-OUT-SUB > GROUP-TBL-COUNT.
043800*    RETURN POINT FOR THE PERFORM ... THRU 400-EXIT ABOVE.
043900 400-EXIT.
044000     EXIT.
044100 
044200******************************************************************
044300*    THIS PARAGRAPH WRITES TOP5 ENTRY. IT IS PART OF THE
044400*    TOP-FIVE-DIAGNOSIS REPORT BUILD. THIS ROUTINE WAS LEFT
044500*    ALONE DURING THE SHOP'S Y2K REVIEW - SEE THE CHANGE LOG
044600*    ABOVE. THE FIELD WIDTHS AND EDIT RULES BELOW FOLLOW THE
044700*    SAME CONVENTIONS USED THROUGHOUT THE CLAIMS BATCH SUITE. A
044800*    FUTURE CHANGE HERE SHOULD BE LOGGED IN THE CHANGE LOG AT
044900*    THE TOP OF THIS PROGRAM, NOT LEFT AS A LOOSE COMMENT. THIS
045000*    STEP RUNS ONCE PER INVOCATION OF THE PARAGRAPH THAT
045100*    PERFORMS IT AND DOES NOT LOOP ON ITS OWN. KEEP THIS LOGIC
045200*    IN SYNC WITH THE MATCHING PARAGRAPH IN THE SHOP'S OTHER
045300*    STANDARDIZE PROGRAMS IF THE RULE EVER CHANGES. DO NOT
045400*    REORDER THE STATEMENTS BELOW WITHOUT CHECKING THE
045500*    PARAGRAPHS THAT PERFORM THIS ONE - SEVERAL RELY ON THE
045600*    ORDER OF THE MOVES AND ADDS.
045700******************************************************************
045800 410-WRITE-TOP5-ENTRY.
045900     IF GROUP-TBL-RANK(WS-OUT-SUB) <= 5
046000         MOVE SPACES TO TOP-DIAGNOSIS-REC
046100         MOVE WS-SAVE-BENE-ID TO TOP-BENE-ID
046200         MOVE WS-SAVE-YEAR    TO TOP-YEAR
046300         MOVE GROUP-TBL-CODE(WS-OUT-SUB)
046400                              TO TOP-DIAGNOSIS-CODE
046500         MOVE GROUP-TBL-DESC(WS-OUT-SUB)
046600                              TO TOP-DIAGNOSIS-DESC
046700         MOVE GROUP-TBL-PAYMENT(WS-OUT-SUB)
046800                              TO TOP-DIAGNOSIS-PAYMENT
046900         MOVE GROUP-TBL-RANK(WS-OUT-SUB)
047000                              TO TOP-DIAGNOSIS-RANK
047100         WRITE TOP-DIAGNOSIS-REC
047200         ADD 1 TO RECORDS-WRITTEN
047300     END-IF.
047400*    RETURN POINT FOR THE PERFORM ... THRU 410-EXIT ABOVE.
047500 410-EXIT.
047600     EXIT.
047700 
047800******************************************************************
047900*    THIS PARAGRAPH CLOSES CODE GROUP. IT IS PART OF THE
048000*    TOP-FIVE-DIAGNOSIS REPORT BUILD. THIS PARAGRAPH FOLLOWS
048100*    THE SAME NUMBERING CONVENTION THE SHOP HAS USED SINCE THE
048200*    EARLIEST CLAIMS BATCH PROGRAMS. IF THIS STEP EVER NEEDS TO
048300*    HANDLE A SECOND RECORD TYPE, ADD A NEW PARAGRAPH RATHER
048400*    THAN BRANCHING INSIDE THIS ONE. THE SHOP'S CONVENTION IS
048500*    ONE PERFORM PER LOGICAL STEP, EVEN WHEN THE STEP IS SHORT,
048600*    SO THE MAIN-LINE STAYS READABLE. THIS PARAGRAPH DOES NOT
048700*    OPEN OR CLOSE ANY FILE ITSELF; THAT IS HANDLED BY THE
048800*    HOUSEKEEPING AND CLEANUP PARAGRAPHS. THE SHOP'S STANDARD
048900*    PRACTICE IS TO KEEP THIS KIND OF STEP IN ITS OWN PARAGRAPH
049000*    SO A LATER MAINTAINER CAN FOLLOW THE PERFORM CHAIN FROM
049100*    THE MAIN-LINE DOWN.
049200******************************************************************
049300 500-CLOSE-CODE-GROUP.
049400*  U8 BUSINESS RULES - FILE THE JUST-COMPLETED DIAGNOSIS-CODE
049500*  GROUP'S ACCUMULATED SUM INTO THE MEMBER-YEAR TABLE.
049600     MOVE "500-CLOSE-CODE-GROUP" TO PARA-NAME.
049700     ADD 1 TO GROUP-TBL-COUNT.
049800     MOVE WS-SAVE-DGNS-CODE TO GROUP-TBL-CODE(GROUP-TBL-COUNT).
049900     MOVE WS-SAVE-DGNS-DESC TO GROUP-TBL-DESC(GROUP-TBL-COUNT).
050000     MOVE WS-GROUP-ACCUM    TO GROUP-TBL-PAYMENT(GROUP-TBL-COUNT).
050100*    RETURN POINT FOR THE PERFORM ... THRU 500-EXIT ABOVE.
050200 500-EXIT.
050300     EXIT.
050400 
050500******************************************************************
050600*    THIS PARAGRAPH OPENS FILES. IT IS PART OF THE
050700*    TOP-FIVE-DIAGNOSIS REPORT BUILD. WHEN THIS PROGRAM IS
050800*    RECOMPILED UNDER A NEWER COMPILER RELEASE, RECHECK THIS
050900*    PARAGRAPH FOR ANY RESERVED-WORD CONFLICTS. THE SHOP
051000*    REVIEWED THIS PARAGRAPH DURING A LATER MAINTENANCE PASS
051100*    AND FOUND NO CHANGE NECESSARY. READ THE HEADER REMARKS AT
051200*    THE TOP OF THIS PROGRAM BEFORE MODIFYING THE LOGIC IN THIS
051300*    PARAGRAPH. THIS IS A LOW-LEVEL WORKER PARAGRAPH; IT IS NOT
051400*    INTENDED TO BE PERFORMED DIRECTLY FROM OUTSIDE ITS OWNING
051500*    SECTION. ANY CHANGE TO THE RECORD LAYOUT THIS PARAGRAPH
051600*    TOUCHES MUST BE COORDINATED WITH THE COPYBOOK OWNER. THE
051700*    COUNTERS UPDATED HERE FEED THE END-OF-JOB TOTALS DISPLAYED
051800*    BY THE CLEANUP PARAGRAPH.
051900******************************************************************
052000 800-OPEN-FILES.
052100     MOVE "800-OPEN-FILES" TO PARA-NAME.
052200     OPEN INPUT DIAGFACT-SORT.
052300     OPEN OUTPUT TOP-DIAGNOSIS, SYSOUT.
052400*    RETURN POINT FOR THE PERFORM ... THRU 800-EXIT ABOVE.
052500 800-EXIT.
052600     EXIT.
052700 
052800******************************************************************
052900*    THIS PARAGRAPH CLOSES FILES. IT IS PART OF THE
053000*    TOP-FIVE-DIAGNOSIS REPORT BUILD. THE SHOP REVIEWED THIS
053100*    PARAGRAPH DURING A LATER MAINTENANCE PASS AND FOUND NO
053200*    CHANGE NECESSARY. READ THE HEADER REMARKS AT THE TOP OF
053300*    THIS PROGRAM BEFORE MODIFYING THE LOGIC IN THIS PARAGRAPH.
053400*    THIS IS A LOW-LEVEL WORKER PARAGRAPH; IT IS NOT INTENDED
053500*    TO BE PERFORMED DIRECTLY FROM OUTSIDE ITS OWNING SECTION.
053600*    ANY CHANGE TO THE RECORD LAYOUT THIS PARAGRAPH TOUCHES
053700*    MUST BE COORDINATED WITH THE COPYBOOK OWNER. THE COUNTERS
053800*    UPDATED HERE FEED THE END-OF-JOB TOTALS DISPLAYED BY THE
053900*    CLEANUP PARAGRAPH. THIS PARAGRAPH FOLLOWS THE SAME
054000*    NUMBERING CONVENTION THE SHOP HAS USED SINCE THE EARLIEST
054100*    CLAIMS BATCH PROGRAMS.
054200******************************************************************
054300 850-CLOSE-FILES.
054400     MOVE "850-CLOSE-FILES" TO PARA-NAME.
054500     CLOSE DIAGFACT-SORT, TOP-DIAGNOSIS, SYSOUT.
054600*    RETURN POINT FOR THE PERFORM ... THRU 850-EXIT ABOVE.
054700 850-EXIT.
054800     EXIT.
054900 
055000******************************************************************
055100*    THIS PARAGRAPH READS DIAGFACT. IT IS PART OF THE
055200*    TOP-FIVE-DIAGNOSIS REPORT BUILD. A FUTURE CHANGE HERE
055300*    SHOULD BE LOGGED IN THE CHANGE LOG AT THE TOP OF THIS
055400*    PROGRAM, NOT LEFT AS A LOOSE COMMENT. THIS STEP RUNS ONCE
055500*    PER INVOCATION OF THE PARAGRAPH THAT PERFORMS IT AND DOES
055600*    NOT LOOP ON ITS OWN. KEEP THIS LOGIC IN SYNC WITH THE
055700*    MATCHING PARAGRAPH IN THE SHOP'S OTHER STANDARDIZE
055800*    PROGRAMS IF THE RULE EVER CHANGES. DO NOT REORDER THE
055900*    STATEMENTS BELOW WITHOUT CHECKING THE PARAGRAPHS THAT
056000*    PERFORM THIS ONE - SEVERAL RELY ON THE ORDER OF THE MOVES
056100*    AND ADDS. THIS PARAGRAPH WAS WRITTEN TO MATCH THE SAME
056200*    PATTERN USED BY THE OTHER BRONZE-LAYER PROGRAMS IN THIS
056300*    SUITE.
056400******************************************************************
056500 910-READ-DIAGFACT.
056600     READ DIAGFACT-SORT
056700         AT END MOVE "N" TO MORE-DGFACT-SW
056800         GO TO 910-EXIT
056900     END-READ.
057000*    RETURN POINT FOR THE PERFORM ... THRU 910-EXIT ABOVE.
057100 910-EXIT.
057200     EXIT.
057300 
057400******************************************************************
057500*    THIS PARAGRAPH HANDLES END-OF-JOB CLEANUP AND TOTALS. IT
057600*    IS PART OF THE TOP-FIVE-DIAGNOSIS REPORT BUILD. READ THE
057700*    HEADER REMARKS AT THE TOP OF THIS PROGRAM BEFORE MODIFYING
057800*    THE LOGIC IN THIS PARAGRAPH. THIS IS A LOW-LEVEL WORKER
057900*    PARAGRAPH; IT IS NOT INTENDED TO BE PERFORMED DIRECTLY
058000*    FROM OUTSIDE ITS OWNING SECTION. ANY CHANGE TO THE RECORD
058100*    LAYOUT THIS PARAGRAPH TOUCHES MUST BE COORDINATED WITH THE
058200*    COPYBOOK OWNER. THE COUNTERS UPDATED HERE FEED THE
058300*    END-OF-JOB TOTALS DISPLAYED BY THE CLEANUP PARAGRAPH. THIS
058400*    PARAGRAPH FOLLOWS THE SAME NUMBERING CONVENTION THE SHOP
058500*    HAS USED SINCE THE EARLIEST CLAIMS BATCH PROGRAMS. IF THIS
058600*    STEP EVER NEEDS TO HANDLE A SECOND RECORD TYPE, ADD A NEW
058700*    PARAGRAPH RATHER THAN BRANCHING INSIDE THIS ONE.
058800******************************************************************
058900 999-CLEANUP.
059000     MOVE "999-CLEANUP" TO PARA-NAME.
059100     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
059200     DISPLAY "** TOP-DIAGNOSIS RECORDS WRITTEN **".
059300     DISPLAY RECORDS-WRITTEN.
059400     DISPLAY "******** NORMAL END OF JOB TOPDIAG ********".
059500*    RETURN POINT FOR THE PERFORM ... THRU 999-EXIT ABOVE.
059600 999-EXIT.
059700     EXIT.
059800 
059900 1000-ABEND-RTN.
060000     WRITE SYSOUT-REC FROM ABEND-REC.
060100     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
060200     DISPLAY "*** ABNORMAL END OF JOB - TOPDIAG ***" UPON CONSOLE.
060300     DIVIDE ZERO-VAL INTO ONE-VAL.
060400 
