000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  RXSTD.
000400 AUTHOR. R M PELLETIER.
000500 INSTALLATION. CLAIMS SYSTEMS DEVELOPMENT.
000600 DATE-WRITTEN. 09/27/89.
000700 DATE-COMPILED. 09/27/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900 
001000******************************************************************
001100*REMARKS.
001200*
001300*          THIS PROGRAM STANDARDIZES ONE RAW PRESCRIPTION DRUG
001400*          EVENT EXTRACT FILE INTO THE BRONZE-LAYER RXEVENT FILE.
001500*          THE EXTRACT FILE NAME (E.G. "PRESCRIPTION_2009_
001600*          SAMPLE1") IS PARSED FOR THE SAMPLE IDENTIFIER; ITS YEAR
001700*          TOKEN IS STILL VALIDATED BUT THE YEAR STAMPED ON THE
001800*          OUTPUT IS THE MODAL SERVICE-DATE YEAR ACROSS A SAMPLE
001900*          OF LEADING RECORDS (SEE 250-DERIVE-MODAL-YEAR).  A
002000*          RECORD MISSING ITS BENE-ID OR CONTAINING NO DATA AT ALL
002100*          IS COUNTED AND DROPPED.
002200*
002300******************************************************************
002400*  CHANGE LOG
002500*  ----------------------------------------------------------
002600*  DATE      BY   TICKET      DESCRIPTION
002700*  --------  ---  ----------  ---------------------------------
002800*  09/27/89  RMP  CR-0516     INITIAL VERSION - ADAPTED FROM
002900*                             BENSTD FOR THE PRESCRIPTION DRUG
003000*                             EVENT LAYOUT (RECORD LAYOUTS, U1).
003100*  04/11/02  TGH  CR-0559     SWITCHED PREFIX DERIVATION TO THE
003200*                             SHARED STDCOMN ROUTINE.
003300*  06/03/98  DWK  Y2K-0071    Y2K REVIEW - SERVICE-DATE CARRIED
003400*                             AS 4-DIGIT-CENTURY YYYYMMDD FROM
003500*                             THE SOURCE EXTRACT; NO WINDOWING
003600*                             LOGIC REQUIRED.
003700*  11/14/02  TGH  CR-0601     SWITCHED MONEY-FIELD CONVERSION TO
003800*                             THE SHARED STDCOMN ROUTINE.
003900*  01/09/03  TGH  CR-0623     SWITCHED DATE/DAYS-SUPPLY
004000*                             CONVERSION TO THE SHARED STDCOMN
004100*                             NORMALIZE-NUM FUNCTION.
004200*  07/30/04  TGH  CR-0699     CORRECTED DROPPED-RECORD COUNT TO
004300*                             INCLUDE BLANK LINES, NOT JUST
004400*                             RECORDS WITH A MISSING BENE-ID.
004500*  10/12/06  MJP  CR-0757     PRESCRIPTION EXTRACT CARRIES
004600*                             "NaN"/"nan" IN PLACE OF THE OTHER
004700*                             FOUR MISSING-VALUE TOKENS FOR
004800*                             UNFILLED NUMERIC COLUMNS; STDCOMN
004900*                             ALREADY TESTS FOR BOTH CASINGS.
005000*  08/30/09  LNW  CR-0844     RECOMPILED UNDER UPDATED SHOP
005100*                             STANDARDS; NO LOGIC CHANGE.
005200*  02/11/11  LNW  CR-0915     YEAR IS NOW DERIVED AS THE MODAL
005300*                             SERVICE-DATE YEAR OVER A SAMPLE OF
005400*                             LEADING RECORDS INSTEAD OF THE FILE-
005500*                             NAME YEAR TOKEN, TO COVER EXTRACTS
005600*                             THAT SPAN MORE THAN ONE CALENDAR
005700*                             YEAR; THE FILE-NAME TOKEN IS STILL
005800*                             VALIDATED IN 200-CLASSIFY-FILE AND
005900*                             SERVES AS THE FALLBACK IF THE SAMPLE
006000*                             YIELDS NO USABLE DATE.  ALSO ADDED
006100*                             THE MISSING-KEY PERCENTAGE TO THE
006200*                             JOB SUMMARY IN 999-CLEANUP.
006300******************************************************************
006400 
006500 ENVIRONMENT DIVISION.
006600 CONFIGURATION SECTION.
006700 SOURCE-COMPUTER. IBM-390.
006800 OBJECT-COMPUTER. IBM-390.
006900 SPECIAL-NAMES.
007000     C01 IS TOP-OF-FORM.
007100 INPUT-OUTPUT SECTION.
007200 FILE-CONTROL.
007300     SELECT SYSOUT
007400     ASSIGN TO UT-S-SYSOUT
007500       ORGANIZATION IS SEQUENTIAL.
007600 
007700     SELECT RX-EXTRACT
007800     ASSIGN TO UT-S-RXEXT
007900       ORGANIZATION IS LINE SEQUENTIAL
008000       FILE STATUS IS RXEXT-STATUS.
008100 
008200     SELECT RXEVENT-BRONZE
008300     ASSIGN TO UT-S-RXBRZ
008400       ORGANIZATION IS SEQUENTIAL
008500       FILE STATUS IS RXBRZ-STATUS.
008600 
008700 DATA DIVISION.
008800 FILE SECTION.
008900 FD  SYSOUT
009000     RECORDING MODE IS F
009100     LABEL RECORDS ARE STANDARD
009200     RECORD CONTAINS 130 CHARACTERS
009300     BLOCK CONTAINS 0 RECORDS
009400     DATA RECORD IS SYSOUT-REC.
009500 01  SYSOUT-REC  PIC X(130).
009600 
009700****** RAW PRESCRIPTION DRUG EVENT EXTRACT - ONE COMMA-DELIMITED
009800****** LINE PER FILL EVENT (RECORD LAYOUTS, U1)
009900 FD  RX-EXTRACT
010000     RECORDING MODE IS F
010100     LABEL RECORDS ARE STANDARD
010200     RECORD CONTAINS 200 CHARACTERS
010300     DATA RECORD IS RX-EXTRACT-REC.
010400 01  RX-EXTRACT-REC               PIC X(200).
010500 
010600****** BRONZE OUTPUT - COPY RXEVENT CARRIES BOTH THE DETAIL AND
010700****** TRAILER RECORD FORMATS VIA REDEFINES
010800 FD  RXEVENT-BRONZE
010900     RECORDING MODE IS F
011000     LABEL RECORDS ARE STANDARD
011100     RECORD CONTAINS 100 CHARACTERS
011200     BLOCK CONTAINS 0 RECORDS
011300     DATA RECORD IS RXEV-DTL-REC.
011400 COPY RXEVENT.
011500 
011600 WORKING-STORAGE SECTION.
011700 77  MISSING-ID-SW            PIC X(01).
011800     88  MISSING-BENE-ID          VALUE "Y".
011900 77  WS-YEAR-FOUND-SW         PIC X(01).
012000     88  YEAR-ALREADY-TALLIED     VALUE "Y".
012100 01  FILE-STATUS-CODES.
012200     05  RXEXT-STATUS             PIC X(2).
012300         88  RXEXT-EOF            VALUE "10".
012400     05  RXBRZ-STATUS             PIC X(2).
012500 
012600 01  COUNTERS-IDXS-AND-ACCUMULATORS.
012700     05  RECORDS-READ             PIC 9(9) COMP.
012800     05  RECORDS-WRITTEN          PIC 9(9) COMP.
012900     05  RECORDS-DROPPED          PIC 9(9) COMP.
013000     05  RECORDS-DROPPED-BLANK    PIC 9(9) COMP.
013100     05  RECORDS-DROPPED-MISSING-ID PIC 9(9) COMP.
013200     05  WS-MISSING-KEY-PCT       PIC 9(3)V99.
013300 
013400 01  WS-REPORT-FIELDS.
013500     05  WS-MISSING-KEY-PCT-O     PIC ZZ9.99.
013600 
013700 01  FLAGS-AND-SWITCHES.
013800     05  MORE-DATA-SW             PIC X(01) VALUE "Y".
013900         88  NO-MORE-DATA           VALUE "N".
014000     05  BLANK-LINE-SW            PIC X(01).
014100         88  BLANK-LINE              VALUE "Y".
014200 
014300******************************************************************
014400*    8 COMMA-DELIMITED COLUMNS OF THE RAW PRESCRIPTION DRUG EVENT
014500*    EXTRACT, IN THE ORDER THEY APPEAR ON THE LINE (U1)
014600******************************************************************
014700 01  WS-RAW-FIELDS.
014800     05  WS-RAW-FLD OCCURS 8 TIMES PIC X(30).
014900 
015000 01  WS-RAW-FIELDS-NUM-VIEW REDEFINES WS-RAW-FIELDS.
015100     05  WS-RAW-FLD-NUM OCCURS 8 TIMES PIC 9(30).
015200 
015300******************************************************************
015400*    JCL PARM BREAKOUT - "PRESCRIPTION_yyyy_SAMPLEn"
015500******************************************************************
015600 01  WS-PARM-WORK.
015700     05  WS-PARM-TOKEN-TYPE       PIC X(20).
015800     05  WS-PARM-TOKEN-YEAR       PIC X(10).
015900     05  WS-PARM-TOKEN-SAMPLE     PIC X(20).
016000 
016100 01  WS-PARM-TOKEN-YEAR-BREAKOUT REDEFINES WS-PARM-TOKEN-YEAR.
016200     05  WS-PARM-YEAR-NUM         PIC 9(04).
016300     05  FILLER                   PIC X(06).
016400 
016500******************************************************************
016600*    U1 BUSINESS RULES - YEAR FOR THIS EXTRACT TYPE IS THE MODAL
016700*    CALENDAR YEAR OF SERVICE-DATE ACROSS A SAMPLE OF LEADING
016800*    DETAIL RECORDS.  THE FILE-NAME YEAR TOKEN ABOVE REMAINS A
016900*    REQUIRED, VALIDATED PART OF THE FILE NAME (A MISSING TOKEN IS
017000*    STILL A HARD ERROR IN 200-CLASSIFY-FILE) BUT ITS VALUE ONLY
017100*    BACKS UP RXEV-YEAR WHEN THE SAMPLE YIELDS NO USABLE DATE.
017200******************************************************************
017300 01  WS-MODAL-YEAR-WORK.
017400     05  WS-SAMPLE-MAX            PIC 9(03) COMP VALUE 25.
017500     05  WS-SAMPLE-COUNT          PIC 9(03) COMP VALUE ZERO.
017600     05  WS-SAMPLE-DRAIN-IDX      PIC 9(03) COMP VALUE ZERO.
017700     05  WS-MODAL-YEAR            PIC 9(04).
017800     05  WS-MODAL-YEAR-HIGH-CNT   PIC 9(04) COMP.
017900 
018000 01  WS-YEAR-TOKEN-AREA.
018100     05  WS-YEAR-TOKEN            PIC X(04).
018200 
018300 01  WS-YEAR-TOKEN-NUM-VIEW REDEFINES WS-YEAR-TOKEN-AREA.
018400     05  WS-YEAR-TOKEN-NUM        PIC 9(04).
018500 
018600 01  WS-SAMPLE-BUFFER.
018700     05  WS-SAMPLE-ENTRY OCCURS 25 TIMES PIC X(200).
018800 
018900 01  WS-YEAR-FREQ-TABLE.
019000     05  WS-YEAR-FREQ-USED        PIC 9(03) COMP VALUE ZERO.
019100     05  WS-YEAR-FREQ-ENTRY OCCURS 20 TIMES INDEXED BY WS-YEAR-IDX.
019200         10  WS-YEAR-FREQ-VALUE   PIC 9(04).
019300         10  WS-YEAR-FREQ-COUNT   PIC 9(04) COMP.
019400 
019500 COPY ABENDREC.
019600 
019700******************************************************************
019800*    CALL AREA FOR THE SHARED STDCOMN INGEST-EDIT ROUTINE
019900******************************************************************
020000 01  WS-STDCOMN-REC.
020100     05  WS-STDCOMN-FUNCTION-SW   PIC X.
020200     05  WS-STDCOMN-FIELD-IN      PIC X(30).
020300     05  WS-STDCOMN-MISSING-FLAG  PIC X.
020400         88  WS-STDCOMN-MISSING      VALUE "Y".
020500     05  WS-STDCOMN-PREFIX-OUT    PIC X(02).
020600     05  WS-STDCOMN-MONEY-RAW     PIC X(15).
020700     05  WS-STDCOMN-MONEY-OUT     PIC S9(8)V99.
020800     05  WS-STDCOMN-NUMTOK-RAW    PIC X(15).
020900     05  WS-STDCOMN-NUMTOK-OUT    PIC 9(8).
021000 
021100 PROCEDURE DIVISION.
021200     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
021300     PERFORM 100-MAINLINE THRU 100-EXIT
021400             UNTIL NO-MORE-DATA.
021500     PERFORM 900-WRITE-TRAILER THRU 900-EXIT.
021600     PERFORM 999-CLEANUP THRU 999-EXIT.
021700     MOVE +0 TO RETURN-CODE.
021800     GOBACK.
021900 
022000******************************************************************
022100*    THIS PARAGRAPH HANDLES THE START-OF-JOB HOUSEKEEPING. IT
022200*    IS PART OF THE PRESCRIPTION-EVENT BRONZE-LAYER STANDARDIZE
022300*    STEP. THIS STEP RUNS ONCE PER INVOCATION OF THE PARAGRAPH
022400*    THAT PERFORMS IT AND DOES NOT LOOP ON ITS OWN. KEEP THIS
022500*    LOGIC IN SYNC WITH THE MATCHING PARAGRAPH IN THE SHOP'S
022600*    OTHER STANDARDIZE PROGRAMS IF THE RULE EVER CHANGES. DO
022700*    NOT REORDER THE STATEMENTS BELOW WITHOUT CHECKING THE
022800*    PARAGRAPHS THAT PERFORM THIS ONE - SEVERAL RELY ON THE
022900*    ORDER OF THE MOVES AND ADDS. THIS PARAGRAPH WAS WRITTEN TO
023000*    MATCH THE SAME PATTERN USED BY THE OTHER BRONZE-LAYER
023100*    PROGRAMS IN THIS SUITE. WHEN THIS PROGRAM IS RECOMPILED
023200*    UNDER A NEWER COMPILER RELEASE, RECHECK THIS PARAGRAPH FOR
023300*    ANY RESERVED-WORD CONFLICTS. THE SHOP REVIEWED THIS
023400*    PARAGRAPH DURING A LATER MAINTENANCE PASS AND FOUND NO
023500*    CHANGE NECESSARY. READ THE HEADER REMARKS AT THE TOP OF
023600*    THIS PROGRAM BEFORE MODIFYING THE LOGIC IN THIS PARAGRAPH.
023700******************************************************************
023800 000-HOUSEKEEPING.
023900     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
024000     DISPLAY "******** BEGIN JOB RXSTD ********".
024100     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
024200     PERFORM 800-OPEN-FILES THRU 800-EXIT.
024300     PERFORM 200-CLASSIFY-FILE THRU 200-EXIT.
024400     PERFORM 250-DERIVE-MODAL-YEAR THRU 250-EXIT.
024500     PERFORM 910-READ-EXTRACT THRU 910-EXIT.
024600*    RETURN POINT FOR THE PERFORM ... THRU 000-EXIT ABOVE.
024700 000-EXIT.
024800     EXIT.
024900 
025000******************************************************************
025100*    THIS PARAGRAPH CLASSIFYS FILE. IT IS PART OF THE
025200*    PRESCRIPTION-EVENT BRONZE-LAYER STANDARDIZE STEP. CONTROL
025300*    RETURNS TO THE CALLING PERFORM VIA THE EXIT PARAGRAPH
025400*    IMMEDIATELY BELOW. NO OTHER PARAGRAPH IN THIS PROGRAM
025500*    SHOULD RESET THE WORKING-STORAGE FIELDS TOUCHED HERE. THIS
025600*    ROUTINE WAS LEFT ALONE DURING THE SHOP'S Y2K REVIEW - SEE
025700*    THE CHANGE LOG ABOVE. THE FIELD WIDTHS AND EDIT RULES
025800*    BELOW FOLLOW THE SAME CONVENTIONS USED THROUGHOUT THE
025900*    CLAIMS BATCH SUITE. A FUTURE CHANGE HERE SHOULD BE LOGGED
026000*    IN THE CHANGE LOG AT THE TOP OF THIS PROGRAM, NOT LEFT AS
026100*    A LOOSE COMMENT. THIS STEP RUNS ONCE PER INVOCATION OF THE
026200*    PARAGRAPH THAT PERFORMS IT AND DOES NOT LOOP ON ITS OWN.
026300*    KEEP THIS LOGIC IN SYNC WITH THE MATCHING PARAGRAPH IN THE
026400*    SHOP'S OTHER STANDARDIZE PROGRAMS IF THE RULE EVER
026500*    CHANGES. DO NOT REORDER THE STATEMENTS BELOW WITHOUT
026600*    CHECKING THE PARAGRAPHS THAT PERFORM THIS ONE - SEVERAL
026700*    RELY ON THE ORDER OF THE MOVES AND ADDS.
026800******************************************************************
026900 200-CLASSIFY-FILE.
027000*  U1 BUSINESS RULES - UNKNOWN FILE-NAME PATTERN, OR NO YEAR OR
027100*  SAMPLE TOKEN FOUND, IS A HARD ERROR, EVEN THOUGH THE YEAR TOKEN'S
027200*  VALUE ITSELF NO LONGER STAMPS RXEV-YEAR - SEE 250-DERIVE-MODAL-
027300*  YEAR BELOW.
027400     MOVE "200-CLASSIFY-FILE" TO PARA-NAME.
027500     MOVE SPACES TO WS-PARM-WORK.
027600     ACCEPT WS-PARM-TOKEN-TYPE FROM SYSIN.
027700     UNSTRING WS-PARM-TOKEN-TYPE DELIMITED BY "_"
027800              INTO WS-PARM-TOKEN-TYPE
027900                   WS-PARM-TOKEN-YEAR
028000                   WS-PARM-TOKEN-SAMPLE.
028100     IF WS-PARM-TOKEN-TYPE NOT = "PRESCRIPTION"
028200         MOVE "** UNKNOWN FILE-NAME PATTERN" TO ABEND-REASON
028300         GO TO 1000-ABEND-RTN.
028400     IF WS-PARM-TOKEN-YEAR IS NOT NUMERIC
028500        OR WS-PARM-TOKEN-YEAR = SPACES
028600         MOVE "** NO YEAR TOKEN FOUND IN FILE NAME"
028700                                  TO ABEND-REASON
028800         GO TO 1000-ABEND-RTN.
028900     IF WS-PARM-TOKEN-SAMPLE = SPACES
029000         MOVE "** NO SAMPLE TOKEN FOUND IN FILE NAME"
029100                                  TO ABEND-REASON
029200         GO TO 1000-ABEND-RTN.
029300     MOVE WS-PARM-TOKEN-SAMPLE TO RXEV-SAMPLE-ID.
029400*    RETURN POINT FOR THE PERFORM ... THRU 200-EXIT ABOVE.
029500 200-EXIT.
029600     EXIT.
029700 
029800******************************************************************
029900*    THIS PARAGRAPH DERIVES MODAL YEAR. IT IS PART OF THE
030000*    PRESCRIPTION-EVENT BRONZE-LAYER STANDARDIZE STEP. THIS
030100*    PARAGRAPH DOES NOT OPEN OR CLOSE ANY FILE ITSELF; THAT IS
030200*    HANDLED BY THE HOUSEKEEPING AND CLEANUP PARAGRAPHS. THE
030300*    SHOP'S STANDARD PRACTICE IS TO KEEP THIS KIND OF STEP IN
030400*    ITS OWN PARAGRAPH SO A LATER MAINTAINER CAN FOLLOW THE
030500*    PERFORM CHAIN FROM THE MAIN-LINE DOWN. CONTROL RETURNS TO
030600*    THE CALLING PERFORM VIA THE EXIT PARAGRAPH IMMEDIATELY
030700*    BELOW. NO OTHER PARAGRAPH IN THIS PROGRAM SHOULD RESET THE
030800*    WORKING-STORAGE FIELDS TOUCHED HERE. THIS ROUTINE WAS LEFT
030900*    ALONE DURING THE SHOP'S Y2K REVIEW - SEE THE CHANGE LOG
031000*    ABOVE. THE FIELD WIDTHS AND EDIT RULES BELOW FOLLOW THE
031100*    SAME CONVENTIONS USED THROUGHOUT THE CLAIMS BATCH SUITE. A
031200*    FUTURE CHANGE HERE SHOULD BE LOGGED IN THE CHANGE LOG AT
031300*    THE TOP OF THIS PROGRAM, NOT LEFT AS A LOOSE COMMENT. THIS
031400*    STEP RUNS ONCE PER INVOCATION OF THE PARAGRAPH THAT
031500*    PERFORMS IT AND DOES NOT LOOP ON ITS OWN.
031600******************************************************************
031700 250-DERIVE-MODAL-YEAR.
031800*  U1 BUSINESS RULES - SAMPLE UP TO WS-SAMPLE-MAX LEADING DETAIL
031900*  RECORDS, TALLY THE YEAR PORTION OF SERVICE-DATE FOR EACH, AND
032000*  STAMP RXEV-YEAR WITH THE MOST FREQUENT (MODAL) YEAR FOUND.  THE
032100*  SAMPLED RECORDS ARE BUFFERED SO 910-READ-EXTRACT CAN REPLAY THEM
032200*  THROUGH THE NORMAL EDIT/WRITE LOGIC WITHOUT RE-READING THE FILE.
032300     MOVE "250-DERIVE-MODAL-YEAR" TO PARA-NAME.
032400     MOVE ZERO TO WS-SAMPLE-COUNT.
032500     MOVE ZERO TO WS-SAMPLE-DRAIN-IDX.
032600     MOVE ZERO TO WS-YEAR-FREQ-USED.
032700     PERFORM 255-BUFFER-SAMPLE-RECORD THRU 255-EXIT
032800             UNTIL WS-SAMPLE-COUNT NOT LESS THAN WS-SAMPLE-MAX
032900                OR NO-MORE-DATA.
033000     PERFORM 270-PICK-MODAL-YEAR THRU 270-EXIT.
033100*    RETURN POINT FOR THE PERFORM ... THRU 250-EXIT ABOVE.
033200 250-EXIT.
033300     EXIT.
033400 
033500******************************************************************
033600*    THIS PARAGRAPH BUFFERS SAMPLE RECORD. IT IS PART OF THE
033700*    PRESCRIPTION-EVENT BRONZE-LAYER STANDARDIZE STEP. READ THE
033800*    HEADER REMARKS AT THE TOP OF THIS PROGRAM BEFORE MODIFYING
033900*    THE LOGIC IN THIS PARAGRAPH. THIS IS A LOW-LEVEL WORKER
034000*    PARAGRAPH; IT IS NOT INTENDED TO BE PERFORMED DIRECTLY
034100*    FROM OUTSIDE ITS OWNING SECTION. ANY CHANGE TO THE RECORD
034200*    LAYOUT THIS PARAGRAPH TOUCHES MUST BE COORDINATED WITH THE
034300*    COPYBOOK OWNER. THE COUNTERS UPDATED HERE FEED THE
034400*    END-OF-JOB TOTALS DISPLAYED BY THE CLEANUP PARAGRAPH. THIS
034500*    PARAGRAPH FOLLOWS THE SAME NUMBERING CONVENTION THE SHOP
034600*    HAS USED SINCE THE EARLIEST CLAIMS BATCH PROGRAMS. IF THIS
034700*    STEP EVER NEEDS TO HANDLE A SECOND RECORD TYPE, ADD A NEW
034800*    PARAGRAPH RATHER THAN BRANCHING INSIDE THIS ONE. THE
034900*    SHOP'S CONVENTION IS ONE PERFORM PER LOGICAL STEP, EVEN
035000*    WHEN THE STEP IS SHORT, SO THE MAIN-LINE STAYS READABLE.
035100*    THIS PARAGRAPH DOES NOT OPEN OR CLOSE ANY FILE ITSELF;
035200*    THAT IS HANDLED BY THE HOUSEKEEPING AND CLEANUP
035300*    PARAGRAPHS.
035400******************************************************************
035500 255-BUFFER-SAMPLE-RECORD.
035600     PERFORM 905-READ-RAW THRU 905-EXIT.
035700     IF NOT NO-MORE-DATA
035800         ADD 1 TO WS-SAMPLE-COUNT
035900         MOVE RX-EXTRACT-REC TO WS-SAMPLE-ENTRY(WS-SAMPLE-COUNT)
036000         IF RX-EXTRACT-REC NOT = SPACES
036100             MOVE SPACES TO WS-YEAR-TOKEN
036200             UNSTRING RX-EXTRACT-REC DELIMITED BY ","
036300                 INTO WS-RAW-FLD(01) WS-RAW-FLD(02) WS-RAW-FLD(03)
036400             END-UNSTRING
036500             MOVE WS-RAW-FLD(03)(1:4) TO WS-YEAR-TOKEN
036600             IF WS-YEAR-TOKEN NOT = SPACES
036700                AND WS-YEAR-TOKEN-NUM IS NUMERIC
036800                 PERFORM 260-TALLY-YEAR THRU 260-EXIT
036900             END-IF
037000         END-IF
037100     END-IF.
037200*    RETURN POINT FOR THE PERFORM ... THRU 255-EXIT ABOVE.
037300 255-EXIT.
037400     EXIT.
037500 
037600******************************************************************
037700*    THIS PARAGRAPH TALLIES YEAR. IT IS PART OF THE
037800*    PRESCRIPTION-EVENT BRONZE-LAYER STANDARDIZE STEP. THIS
037900*    PARAGRAPH WAS WRITTEN TO MATCH THE SAME PATTERN USED BY
038000*    THE OTHER BRONZE-LAYER PROGRAMS IN THIS SUITE. WHEN THIS
038100*    PROGRAM IS RECOMPILED UNDER A NEWER COMPILER RELEASE,
038200*    RECHECK THIS PARAGRAPH FOR ANY RESERVED-WORD CONFLICTS.
038300*    THE SHOP REVIEWED THIS PARAGRAPH DURING A LATER
038400*    MAINTENANCE PASS AND FOUND NO CHANGE NECESSARY. READ THE
038500*    HEADER REMARKS AT THE TOP OF THIS PROGRAM BEFORE MODIFYING
038600*    THE LOGIC IN THIS PARAGRAPH. THIS IS A LOW-LEVEL WORKER
038700*    PARAGRAPH; IT IS NOT INTENDED TO BE PERFORMED DIRECTLY
038800*    FROM OUTSIDE ITS OWNING SECTION. ANY CHANGE TO THE RECORD
038900*    LAYOUT THIS PARAGRAPH TOUCHES MUST BE COORDINATED WITH THE
039000*    COPYBOOK OWNER. THE COUNTERS UPDATED HERE FEED THE
039100*    END-OF-JOB TOTALS DISPLAYED BY THE CLEANUP PARAGRAPH. THIS
039200*    PARAGRAPH FOLLOWS THE SAME NUMBERING CONVENTION THE SHOP
039300*    HAS USED SINCE THE EARLIEST CLAIMS BATCH PROGRAMS.
039400******************************************************************
039500 260-TALLY-YEAR.
039600*  U1 BUSINESS RULES - TALLY ONE SAMPLED YEAR BY LINEAR SEARCH,
039700*  SAME AS THE PROVIDER-DEDUPE IDIOM USED IN DIMPROV.
039800     MOVE "N" TO WS-YEAR-FOUND-SW.
039900     IF WS-YEAR-FREQ-USED > 0
040000         SET WS-YEAR-IDX TO 1
040100         SEARCH WS-YEAR-FREQ-ENTRY
040200             VARYING WS-YEAR-IDX
040300             AT END NEXT SENTENCE
040400             WHEN WS-YEAR-FREQ-VALUE(WS-YEAR-IDX) = WS-YEAR-TOKEN-NUM
040500                  MOVE "Y" TO WS-YEAR-FOUND-SW
040600         END-SEARCH.
040700     IF YEAR-ALREADY-TALLIED
040800         ADD 1 TO WS-YEAR-FREQ-COUNT(WS-YEAR-IDX)
040900     ELSE
041000         IF WS-YEAR-FREQ-USED < 20
041100             ADD 1 TO WS-YEAR-FREQ-USED
041200             MOVE WS-YEAR-TOKEN-NUM
041300                          TO WS-YEAR-FREQ-VALUE(WS-YEAR-FREQ-USED)
041400             MOVE 1 TO WS-YEAR-FREQ-COUNT(WS-YEAR-FREQ-USED)
041500         END-IF
041600     END-IF.
041700*    RETURN POINT FOR THE PERFORM ... THRU 260-EXIT ABOVE.
041800 260-EXIT.
041900     EXIT.
042000 
042100******************************************************************
042200*    THIS PARAGRAPH SELECTS MODAL YEAR. IT IS PART OF THE
042300*    PRESCRIPTION-EVENT BRONZE-LAYER STANDARDIZE STEP. WHEN
042400*    THIS PROGRAM IS RECOMPILED UNDER A NEWER COMPILER RELEASE,
042500*    RECHECK THIS PARAGRAPH FOR ANY RESERVED-WORD CONFLICTS.
042600*    THE SHOP REVIEWED THIS PARAGRAPH DURING A LATER
042700*    MAINTENANCE PASS AND FOUND NO CHANGE NECESSARY. READ THE
042800*    HEADER REMARKS AT THE TOP OF THIS PROGRAM BEFORE MODIFYING
042900*    THE LOGIC IN THIS PARAGRAPH. THIS IS A LOW-LEVEL WORKER
043000*    PARAGRAPH; IT IS NOT INTENDED TO BE PERFORMED DIRECTLY
043100*    FROM OUTSIDE ITS OWNING SECTION. ANY CHANGE TO THE RECORD
043200*    LAYOUT THIS PARAGRAPH TOUCHES MUST BE COORDINATED WITH THE
043300*    COPYBOOK OWNER. THE COUNTERS UPDATED HERE FEED THE
043400*    END-OF-JOB TOTALS DISPLAYED BY THE CLEANUP PARAGRAPH. THIS
043500*    PARAGRAPH FOLLOWS THE SAME NUMBERING CONVENTION THE SHOP
043600*    HAS USED SINCE THE EARLIEST CLAIMS BATCH PROGRAMS. IF THIS
043700*    STEP EVER NEEDS TO HANDLE A SECOND RECORD TYPE, ADD A NEW
043800*    PARAGRAPH RATHER THAN BRANCHING INSIDE THIS ONE.
043900******************************************************************
044000 270-PICK-MODAL-YEAR.
044100*  U1 BUSINESS RULES - THE SAMPLED YEAR WITH THE HIGHEST TALLY WINS;
044200*  THE FIRST YEAR TO REACH A NEW HIGH TALLY WINS ANY TIE.  IF NO
044300*  RECORD IN THE SAMPLE YIELDED A USABLE DATE, FALL BACK TO THE
044400*  FILE-NAME YEAR TOKEN RATHER THAN LEAVE RXEV-YEAR AT ZERO.
044500     MOVE ZERO TO WS-MODAL-YEAR-HIGH-CNT.
044600     MOVE ZERO TO WS-MODAL-YEAR.
044700     IF WS-YEAR-FREQ-USED > 0
044800         PERFORM 275-TEST-ONE-YEAR THRU 275-EXIT
044900                 VARYING WS-YEAR-IDX FROM 1 BY 1
045000                 UNTIL WS-YEAR-IDX > WS-YEAR-FREQ-USED
045100     END-IF.
045200     IF WS-MODAL-YEAR = ZERO
045300         MOVE WS-PARM-YEAR-NUM TO WS-MODAL-YEAR
045400     END-IF.
045500     MOVE WS-MODAL-YEAR TO RXEV-YEAR.
045600*    RETURN POINT FOR THE PERFORM ... THRU 270-EXIT ABOVE.
045700 270-EXIT.
045800     EXIT.
045900 
046000******************************************************************
046100*    THIS PARAGRAPH TESTS ONE YEAR. IT IS PART OF THE
046200*    PRESCRIPTION-EVENT BRONZE-LAYER STANDARDIZE STEP. DO NOT
046300*    REORDER THE STATEMENTS BELOW WITHOUT CHECKING THE
046400*    PARAGRAPHS THAT PERFORM THIS ONE - SEVERAL RELY ON THE
046500*    ORDER OF THE MOVES AND ADDS. THIS PARAGRAPH WAS WRITTEN TO
046600*    MATCH THE SAME PATTERN USED BY THE OTHER BRONZE-LAYER
046700*    PROGRAMS IN THIS SUITE. WHEN THIS PROGRAM IS RECOMPILED
046800*    UNDER A NEWER COMPILER RELEASE, RECHECK THIS PARAGRAPH FOR
046900*    ANY RESERVED-WORD CONFLICTS. THE SHOP REVIEWED THIS
047000*    PARAGRAPH DURING A LATER MAINTENANCE PASS AND FOUND NO
047100*    CHANGE NECESSARY. READ THE HEADER REMARKS AT THE TOP OF
047200*    THIS PROGRAM BEFORE MODIFYING THE LOGIC IN THIS PARAGRAPH.
047300*    THIS IS A LOW-LEVEL WORKER PARAGRAPH; IT IS NOT INTENDED
047400*    TO BE PERFORMED DIRECTLY FROM OUTSIDE ITS OWNING SECTION.
047500*    ANY CHANGE TO THE RECORD LAYOUT THIS PARAGRAPH TOUCHES
047600*    MUST BE COORDINATED WITH THE COPYBOOK OWNER.
047700******************************************************************
047800 275-TEST-ONE-YEAR.
047900     IF WS-YEAR-FREQ-COUNT(WS-YEAR-IDX) > WS-MODAL-YEAR-HIGH-CNT
048000         MOVE WS-YEAR-FREQ-COUNT(WS-YEAR-IDX)
048100                                      TO WS-MODAL-YEAR-HIGH-CNT
048200         MOVE WS-YEAR-FREQ-VALUE(WS-YEAR-IDX) TO WS-MODAL-YEAR
048300     END-IF.
048400*    RETURN POINT FOR THE PERFORM ... THRU 275-EXIT ABOVE.
048500 275-EXIT.
048600     EXIT.
048700 
048800******************************************************************
048900*    THIS PARAGRAPH DRIVES THE DETAIL-RECORD PROCESSING LOOP.
049000*    IT IS PART OF THE PRESCRIPTION-EVENT BRONZE-LAYER
049100*    STANDARDIZE STEP. THIS PARAGRAPH FOLLOWS THE SAME
049200*    NUMBERING CONVENTION THE SHOP HAS USED SINCE THE EARLIEST
049300*    CLAIMS BATCH PROGRAMS. IF THIS STEP EVER NEEDS TO HANDLE A
049400*    SECOND RECORD TYPE, ADD A NEW PARAGRAPH RATHER THAN
049500*    BRANCHING INSIDE THIS ONE. THE SHOP'S CONVENTION IS ONE
049600*    PERFORM PER LOGICAL STEP, EVEN WHEN THE STEP IS SHORT, SO
049700*    THE MAIN-LINE STAYS READABLE. THIS PARAGRAPH DOES NOT OPEN
049800*    OR CLOSE ANY FILE ITSELF; THAT IS HANDLED BY THE
049900*    HOUSEKEEPING AND CLEANUP PARAGRAPHS. THE SHOP'S STANDARD
050000*    PRACTICE IS TO KEEP THIS KIND OF STEP IN ITS OWN PARAGRAPH
050100*    SO A LATER MAINTAINER CAN FOLLOW THE PERFORM CHAIN FROM
050200*    THE MAIN-LINE DOWN. CONTROL RETURNS TO THE CALLING PERFORM
050300*    VIA THE EXIT PARAGRAPH IMMEDIATELY BELOW. NO OTHER
050400*    PARAGRAPH IN THIS PROGRAM SHOULD RESET THE WORKING-STORAGE
050500*    FIELDS TOUCHED HERE.
050600******************************************************************
050700 100-MAINLINE.
050800     MOVE "100-MAINLINE" TO PARA-NAME.
050900     PERFORM 300-EDIT-RECORD THRU 300-EXIT.
051000     IF NOT BLANK-LINE AND NOT MISSING-BENE-ID
051100         PERFORM 400-STAMP-AND-WRITE THRU 400-EXIT.
051200     PERFORM 910-READ-EXTRACT THRU 910-EXIT.
051300*    RETURN POINT FOR THE PERFORM ... THRU 100-EXIT ABOVE.
051400 100-EXIT.
051500     EXIT.
051600 
051700******************************************************************
051800*    THIS PARAGRAPH EDITS RECORD. IT IS PART OF THE
051900*    PRESCRIPTION-EVENT BRONZE-LAYER STANDARDIZE STEP. CONTROL
052000*    RETURNS TO THE CALLING PERFORM VIA THE EXIT PARAGRAPH
052100*    IMMEDIATELY BELOW. NO OTHER PARAGRAPH IN THIS PROGRAM
052200*    SHOULD RESET THE WORKING-STORAGE FIELDS TOUCHED HERE. THIS
052300*    ROUTINE WAS LEFT ALONE DURING THE SHOP'S Y2K REVIEW - SEE
052400*    THE CHANGE LOG ABOVE. THE FIELD WIDTHS AND EDIT RULES
052500*    BELOW FOLLOW THE SAME CONVENTIONS USED THROUGHOUT THE
052600*    CLAIMS BATCH SUITE. A FUTURE CHANGE HERE SHOULD BE LOGGED
052700*    IN THE CHANGE LOG AT THE TOP OF THIS PROGRAM, NOT LEFT AS
052800*    A LOOSE COMMENT. THIS STEP RUNS ONCE PER INVOCATION OF THE
052900*    PARAGRAPH THAT PERFORMS IT AND DOES NOT LOOP ON ITS OWN.
053000*    KEEP THIS LOGIC IN SYNC WITH THE MATCHING PARAGRAPH IN THE
053100*    SHOP'S OTHER STANDARDIZE PROGRAMS IF THE RULE EVER
053200*    CHANGES. DO NOT REORDER THE STATEMENTS BELOW WITHOUT
053300*    CHECKING THE PARAGRAPHS THAT PERFORM THIS ONE - SEVERAL
053400*    RELY ON THE ORDER OF THE MOVES AND ADDS.
053500******************************************************************
053600 300-EDIT-RECORD.
053700     MOVE "N" TO BLANK-LINE-SW.
053800     MOVE "N" TO MISSING-ID-SW.
053900     IF RX-EXTRACT-REC = SPACES
054000         MOVE "Y" TO BLANK-LINE-SW
054100         ADD 1 TO RECORDS-DROPPED
054200         ADD 1 TO RECORDS-DROPPED-BLANK
054300         GO TO 300-EXIT.
054400 
054500     UNSTRING RX-EXTRACT-REC DELIMITED BY ","
054600         INTO WS-RAW-FLD(01) WS-RAW-FLD(02) WS-RAW-FLD(03)
054700              WS-RAW-FLD(04) WS-RAW-FLD(05) WS-RAW-FLD(06)
054800              WS-RAW-FLD(07) WS-RAW-FLD(08).
054900 
055000     MOVE "M" TO WS-STDCOMN-FUNCTION-SW.
055100     MOVE WS-RAW-FLD(01) TO WS-STDCOMN-FIELD-IN.
055200     CALL "STDCOMN" USING WS-STDCOMN-REC.
055300     IF WS-STDCOMN-MISSING
055400         MOVE "Y" TO MISSING-ID-SW
055500         ADD 1 TO RECORDS-DROPPED
055600         ADD 1 TO RECORDS-DROPPED-MISSING-ID.
055700*    RETURN POINT FOR THE PERFORM ... THRU 300-EXIT ABOVE.
055800 300-EXIT.
055900     EXIT.
056000 
056100******************************************************************
056200*    THIS PARAGRAPH STAMPS AND WRITE. IT IS PART OF THE
056300*    PRESCRIPTION-EVENT BRONZE-LAYER STANDARDIZE STEP. THIS
056400*    ROUTINE WAS LEFT ALONE DURING THE SHOP'S Y2K REVIEW - SEE
056500*    THE CHANGE LOG ABOVE. THE FIELD WIDTHS AND EDIT RULES
056600*    BELOW FOLLOW THE SAME CONVENTIONS USED THROUGHOUT THE
056700*    CLAIMS BATCH SUITE. A FUTURE CHANGE HERE SHOULD BE LOGGED
056800*    IN THE CHANGE LOG AT THE TOP OF THIS PROGRAM, NOT LEFT AS
056900*    A LOOSE COMMENT. THIS STEP RUNS ONCE PER INVOCATION OF THE
057000*    PARAGRAPH THAT PERFORMS IT AND DOES NOT LOOP ON ITS OWN.
057100*    KEEP THIS LOGIC IN SYNC WITH THE MATCHING PARAGRAPH IN THE
057200*    SHOP'S OTHER STANDARDIZE PROGRAMS IF THE RULE EVER
057300*    CHANGES. DO NOT REORDER THE STATEMENTS BELOW WITHOUT
057400*    CHECKING THE PARAGRAPHS THAT PERFORM THIS ONE - SEVERAL
057500*    RELY ON THE ORDER OF THE MOVES AND ADDS. THIS PARAGRAPH
057600*    WAS WRITTEN TO MATCH THE SAME PATTERN USED BY THE OTHER
057700*    BRONZE-LAYER PROGRAMS IN THIS SUITE.
057800******************************************************************
057900 400-STAMP-AND-WRITE.
058000*  RECORD LAYOUTS, U1 - COLUMN ORDER: BENE-ID, PDE-ID,
058100*  SERVICE-DATE, PRODUCT-ID, QTY-DISPENSED, DAYS-SUPPLY,
058200*  PATIENT-PAY-AMT, TOTAL-RX-COST.
058300     MOVE "D" TO RXEV-REC-TYPE.
058400     MOVE WS-RAW-FLD(01) TO RXEV-BENE-ID.
058500     MOVE WS-RAW-FLD(02) TO RXEV-PDE-ID.
058600 
058700     MOVE "N" TO WS-STDCOMN-FUNCTION-SW.
058800     MOVE WS-RAW-FLD(03) TO WS-STDCOMN-NUMTOK-RAW.
058900     CALL "STDCOMN" USING WS-STDCOMN-REC.
059000     MOVE WS-STDCOMN-NUMTOK-OUT TO RXEV-SERVICE-DATE.
059100 
059200     MOVE WS-RAW-FLD(04) TO RXEV-PRODUCT-ID.
059300 
059400     MOVE "C" TO WS-STDCOMN-FUNCTION-SW.
059500     MOVE WS-RAW-FLD(05) TO WS-STDCOMN-MONEY-RAW.
059600     CALL "STDCOMN" USING WS-STDCOMN-REC.
059700     MOVE WS-STDCOMN-MONEY-OUT TO RXEV-QTY-DISPENSED.
059800 
059900     MOVE "N" TO WS-STDCOMN-FUNCTION-SW.
060000     MOVE WS-RAW-FLD(06) TO WS-STDCOMN-NUMTOK-RAW.
060100     CALL "STDCOMN" USING WS-STDCOMN-REC.
060200     MOVE WS-STDCOMN-NUMTOK-OUT TO RXEV-DAYS-SUPPLY.
060300 
060400     MOVE "C" TO WS-STDCOMN-FUNCTION-SW.
060500     MOVE WS-RAW-FLD(07) TO WS-STDCOMN-MONEY-RAW.
060600     CALL "STDCOMN" USING WS-STDCOMN-REC.
060700     MOVE WS-STDCOMN-MONEY-OUT TO RXEV-PATIENT-PAY-AMT.
060800 
060900     MOVE WS-RAW-FLD(08) TO WS-STDCOMN-MONEY-RAW.
061000     CALL "STDCOMN" USING WS-STDCOMN-REC.
061100     MOVE WS-STDCOMN-MONEY-OUT TO RXEV-TOTAL-RX-COST.
061200 
061300     WRITE RXEV-DTL-REC.
061400     ADD 1 TO RECORDS-WRITTEN.
061500*    RETURN POINT FOR THE PERFORM ... THRU 400-EXIT ABOVE.
061600 400-EXIT.
061700     EXIT.
061800 
061900******************************************************************
062000*    THIS PARAGRAPH OPENS FILES. IT IS PART OF THE
062100*    PRESCRIPTION-EVENT BRONZE-LAYER STANDARDIZE STEP. WHEN
062200*    THIS PROGRAM IS RECOMPILED UNDER A NEWER COMPILER RELEASE,
062300*    RECHECK THIS PARAGRAPH FOR ANY RESERVED-WORD CONFLICTS.
062400*    THE SHOP REVIEWED THIS PARAGRAPH DURING A LATER
062500*    MAINTENANCE PASS AND FOUND NO CHANGE NECESSARY. READ THE
062600*    HEADER REMARKS AT THE TOP OF THIS PROGRAM BEFORE MODIFYING
062700*    THE LOGIC IN THIS PARAGRAPH. THIS IS A LOW-LEVEL WORKER
062800*    PARAGRAPH; IT IS NOT INTENDED TO BE PERFORMED DIRECTLY
062900*    FROM OUTSIDE ITS OWNING SECTION. ANY CHANGE TO THE RECORD
063000*    LAYOUT THIS PARAGRAPH TOUCHES MUST BE COORDINATED WITH THE
063100*    COPYBOOK OWNER. THE COUNTERS UPDATED HERE FEED THE
063200*    END-OF-JOB TOTALS DISPLAYED BY THE CLEANUP PARAGRAPH. THIS
063300*    PARAGRAPH FOLLOWS THE SAME NUMBERING CONVENTION THE SHOP
063400*    HAS USED SINCE THE EARLIEST CLAIMS BATCH PROGRAMS. IF THIS
063500*    STEP EVER NEEDS TO HANDLE A SECOND RECORD TYPE, ADD A NEW
063600*    PARAGRAPH RATHER THAN BRANCHING INSIDE THIS ONE.
063700******************************************************************
063800 800-OPEN-FILES.
063900     MOVE "800-OPEN-FILES" TO PARA-NAME.
064000     OPEN INPUT RX-EXTRACT.
064100     OPEN OUTPUT RXEVENT-BRONZE, SYSOUT.
064200*    RETURN POINT FOR THE PERFORM ... THRU 800-EXIT ABOVE.
064300 800-EXIT.
064400     EXIT.
064500 
064600******************************************************************
064700*    THIS PARAGRAPH CLOSES FILES. IT IS PART OF THE
064800*    PRESCRIPTION-EVENT BRONZE-LAYER STANDARDIZE STEP. THE SHOP
064900*    REVIEWED THIS PARAGRAPH DURING A LATER MAINTENANCE PASS
065000*    AND FOUND NO CHANGE NECESSARY. READ THE HEADER REMARKS AT
065100*    THE TOP OF THIS PROGRAM BEFORE MODIFYING THE LOGIC IN THIS
065200*    PARAGRAPH. THIS IS A LOW-LEVEL WORKER PARAGRAPH; IT IS NOT
065300*    INTENDED TO BE PERFORMED DIRECTLY FROM OUTSIDE ITS OWNING
065400*    SECTION. ANY CHANGE TO THE RECORD LAYOUT THIS PARAGRAPH
065500*    TOUCHES MUST BE COORDINATED WITH THE COPYBOOK OWNER. THE
065600*    COUNTERS UPDATED HERE FEED THE END-OF-JOB TOTALS DISPLAYED
065700*    BY THE CLEANUP PARAGRAPH. THIS PARAGRAPH FOLLOWS THE SAME
065800*    NUMBERING CONVENTION THE SHOP HAS USED SINCE THE EARLIEST
065900*    CLAIMS BATCH PROGRAMS. IF THIS STEP EVER NEEDS TO HANDLE A
066000*    SECOND RECORD TYPE, ADD A NEW PARAGRAPH RATHER THAN
066100*    BRANCHING INSIDE THIS ONE. THE SHOP'S CONVENTION IS ONE
066200*    PERFORM PER LOGICAL STEP, EVEN WHEN THE STEP IS SHORT, SO
066300*    THE MAIN-LINE STAYS READABLE.
066400******************************************************************
066500 850-CLOSE-FILES.
066600     MOVE "850-CLOSE-FILES" TO PARA-NAME.
066700     CLOSE RX-EXTRACT, RXEVENT-BRONZE, SYSOUT.
066800*    RETURN POINT FOR THE PERFORM ... THRU 850-EXIT ABOVE.
066900 850-EXIT.
067000     EXIT.
067100 
067200******************************************************************
067300*    THIS PARAGRAPH WRITES TRAILER. IT IS PART OF THE
067400*    PRESCRIPTION-EVENT BRONZE-LAYER STANDARDIZE STEP. THIS
067500*    STEP RUNS ONCE PER INVOCATION OF THE PARAGRAPH THAT
067600*    PERFORMS IT AND DOES NOT LOOP ON ITS OWN. KEEP THIS LOGIC
067700*    IN SYNC WITH THE MATCHING PARAGRAPH IN THE SHOP'S OTHER
067800*    STANDARDIZE PROGRAMS IF THE RULE EVER CHANGES. DO NOT
067900*    REORDER THE STATEMENTS BELOW WITHOUT CHECKING THE
068000*    PARAGRAPHS THAT PERFORM THIS ONE - SEVERAL RELY ON THE
068100*    ORDER OF THE MOVES AND ADDS. THIS PARAGRAPH WAS WRITTEN TO
068200*    MATCH THE SAME PATTERN USED BY THE OTHER BRONZE-LAYER
068300*    PROGRAMS IN THIS SUITE. WHEN THIS PROGRAM IS RECOMPILED
068400*    UNDER A NEWER COMPILER RELEASE, RECHECK THIS PARAGRAPH FOR
068500*    ANY RESERVED-WORD CONFLICTS. THE SHOP REVIEWED THIS
068600*    PARAGRAPH DURING A LATER MAINTENANCE PASS AND FOUND NO
068700*    CHANGE NECESSARY. READ THE HEADER REMARKS AT THE TOP OF
068800*    THIS PROGRAM BEFORE MODIFYING THE LOGIC IN THIS PARAGRAPH.
068900******************************************************************
069000 900-WRITE-TRAILER.
069100     MOVE "900-WRITE-TRAILER" TO PARA-NAME.
069200     MOVE "T" TO RXEV-REC-TYPE.
069300     MOVE RECORDS-WRITTEN TO RXEV-TRLR-RECORD-COUNT.
069400     MOVE RECORDS-DROPPED TO RXEV-TRLR-DROPPED-COUNT.
069500     WRITE RXEV-DTL-REC.
069600*    RETURN POINT FOR THE PERFORM ... THRU 900-EXIT ABOVE.
069700 900-EXIT.
069800     EXIT.
069900 
070000******************************************************************
070100*    THIS PARAGRAPH READS RAW. IT IS PART OF THE
070200*    PRESCRIPTION-EVENT BRONZE-LAYER STANDARDIZE STEP. THIS
070300*    PARAGRAPH FOLLOWS THE SAME NUMBERING CONVENTION THE SHOP
070400*    HAS USED SINCE THE EARLIEST CLAIMS BATCH PROGRAMS. IF THIS
070500*    STEP EVER NEEDS TO HANDLE A SECOND RECORD TYPE, ADD A NEW
070600*    PARAGRAPH RATHER THAN BRANCHING INSIDE THIS ONE. THE
070700*    SHOP'S CONVENTION IS ONE PERFORM PER LOGICAL STEP, EVEN
070800*    WHEN THE STEP IS SHORT, SO THE MAIN-LINE STAYS READABLE.
070900*    THIS PARAGRAPH DOES NOT OPEN OR CLOSE ANY FILE ITSELF;
071000*    THAT IS HANDLED BY THE HOUSEKEEPING AND CLEANUP
071100*    PARAGRAPHS. THE SHOP'S STANDARD PRACTICE IS TO KEEP THIS
071200*    KIND OF STEP IN ITS OWN PARAGRAPH SO A LATER MAINTAINER
071300*    CAN FOLLOW THE PERFORM CHAIN FROM THE MAIN-LINE DOWN.
071400*    CONTROL RETURNS TO THE CALLING PERFORM VIA THE EXIT
071500*    PARAGRAPH IMMEDIATELY BELOW. NO OTHER PARAGRAPH IN THIS
071600*    PROGRAM SHOULD RESET THE WORKING-STORAGE FIELDS TOUCHED
071700*    HERE.
071800******************************************************************
071900 905-READ-RAW.
072000     READ RX-EXTRACT
072100         AT END MOVE "N" TO MORE-DATA-SW
072200     END-READ.
072300*    RETURN POINT FOR THE PERFORM ... THRU 905-EXIT ABOVE.
072400 905-EXIT.
072500     EXIT.
072600 
072700******************************************************************
072800*    THIS PARAGRAPH READS EXTRACT. IT IS PART OF THE
072900*    PRESCRIPTION-EVENT BRONZE-LAYER STANDARDIZE STEP. THE
073000*    SHOP'S STANDARD PRACTICE IS TO KEEP THIS KIND OF STEP IN
073100*    ITS OWN PARAGRAPH SO A LATER MAINTAINER CAN FOLLOW THE
073200*    PERFORM CHAIN FROM THE MAIN-LINE DOWN. CONTROL RETURNS TO
073300*    THE CALLING PERFORM VIA THE EXIT PARAGRAPH IMMEDIATELY
073400*    BELOW. NO OTHER PARAGRAPH IN THIS PROGRAM SHOULD RESET THE
073500*    WORKING-STORAGE FIELDS TOUCHED HERE. THIS ROUTINE WAS LEFT
073600*    ALONE DURING THE SHOP'S Y2K REVIEW - SEE THE CHANGE LOG
073700*    ABOVE. THE FIELD WIDTHS AND EDIT RULES BELOW FOLLOW THE
073800*    SAME CONVENTIONS USED THROUGHOUT THE CLAIMS BATCH SUITE. A
073900*    FUTURE CHANGE HERE SHOULD BE LOGGED IN THE CHANGE LOG AT
074000*    THE TOP OF THIS PROGRAM, NOT LEFT AS A LOOSE COMMENT. THIS
074100*    STEP RUNS ONCE PER INVOCATION OF THE PARAGRAPH THAT
074200*    PERFORMS IT AND DOES NOT LOOP ON ITS OWN. KEEP THIS LOGIC
074300*    IN SYNC WITH THE MATCHING PARAGRAPH IN THE SHOP'S OTHER
074400*    STANDARDIZE PROGRAMS IF THE RULE EVER CHANGES.
074500******************************************************************
074600 910-READ-EXTRACT.
074700     IF WS-SAMPLE-DRAIN-IDX < WS-SAMPLE-COUNT
074800         ADD 1 TO WS-SAMPLE-DRAIN-IDX
074900         MOVE WS-SAMPLE-ENTRY(WS-SAMPLE-DRAIN-IDX) TO RX-EXTRACT-REC
075000         MOVE "Y" TO MORE-DATA-SW
075100     ELSE
075200         PERFORM 905-READ-RAW THRU 905-EXIT
075300         IF NO-MORE-DATA
075400             GO TO 910-EXIT
075500         END-IF
075600     END-IF.
075700     ADD 1 TO RECORDS-READ.
075800*    RETURN POINT FOR THE PERFORM ... THRU 910-EXIT ABOVE.
075900 910-EXIT.
076000     EXIT.
076100 
076200******************************************************************
076300*    THIS PARAGRAPH HANDLES END-OF-JOB CLEANUP AND TOTALS. IT
076400*    IS PART OF THE PRESCRIPTION-EVENT BRONZE-LAYER STANDARDIZE
076500*    STEP. READ THE HEADER REMARKS AT THE TOP OF THIS PROGRAM
076600*    BEFORE MODIFYING THE LOGIC IN THIS PARAGRAPH. THIS IS A
076700*    LOW-LEVEL WORKER PARAGRAPH; IT IS NOT INTENDED TO BE
076800*    PERFORMED DIRECTLY FROM OUTSIDE ITS OWNING SECTION. ANY
076900*    CHANGE TO THE RECORD LAYOUT THIS PARAGRAPH TOUCHES MUST BE
077000*    COORDINATED WITH THE COPYBOOK OWNER. THE COUNTERS UPDATED
077100*    HERE FEED THE END-OF-JOB TOTALS DISPLAYED BY THE CLEANUP
077200*    PARAGRAPH. THIS PARAGRAPH FOLLOWS THE SAME NUMBERING
077300*    CONVENTION THE SHOP HAS USED SINCE THE EARLIEST CLAIMS
077400*    BATCH PROGRAMS. IF THIS STEP EVER NEEDS TO HANDLE A SECOND
077500*    RECORD TYPE, ADD A NEW PARAGRAPH RATHER THAN BRANCHING
077600*    INSIDE THIS ONE. THE SHOP'S CONVENTION IS ONE PERFORM PER
077700*    LOGICAL STEP, EVEN WHEN THE STEP IS SHORT, SO THE
077800*    MAIN-LINE STAYS READABLE.
077900******************************************************************
078000 999-CLEANUP.
078100*  U1 BATCH FLOW STEP 5 - REPORT TOTAL RECORD COUNT AND MISSING-KEY
078200*  PERCENTAGE PER FILE.
078300     MOVE "999-CLEANUP" TO PARA-NAME.
078400     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
078500     DISPLAY "** RECORDS READ **".
078600     DISPLAY RECORDS-READ.
078700     DISPLAY "** RECORDS WRITTEN **".
078800     DISPLAY RECORDS-WRITTEN.
078900     DISPLAY "** RECORDS DROPPED **".
079000     DISPLAY RECORDS-DROPPED.
079100     IF RECORDS-READ > 0
079200         COMPUTE WS-MISSING-KEY-PCT ROUNDED =
079300             (RECORDS-DROPPED-MISSING-ID / RECORDS-READ) * 100
079400     ELSE
079500         MOVE ZERO TO WS-MISSING-KEY-PCT
079600     END-IF.
079700     MOVE WS-MISSING-KEY-PCT TO WS-MISSING-KEY-PCT-O.
079800     DISPLAY "** MISSING-KEY PERCENT **".
079900     DISPLAY WS-MISSING-KEY-PCT-O.
080000     DISPLAY "******** NORMAL END OF JOB RXSTD ********".
080100*    RETURN POINT FOR THE PERFORM ... THRU 999-EXIT ABOVE.
080200 999-EXIT.
080300     EXIT.
080400 
080500 1000-ABEND-RTN.
080600     WRITE SYSOUT-REC FROM ABEND-REC.
080700     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
080800     DISPLAY "*** ABNORMAL END OF JOB - RXSTD ***" UPON CONSOLE.
080900     DIVIDE ZERO-VAL INTO ONE-VAL.
